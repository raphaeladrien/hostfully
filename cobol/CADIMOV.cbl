000100 IDENTIFICATION DIVISION.                                       CADIMOV
000200 PROGRAM-ID.    CADIMOV-COB.                                    CADIMOV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            CADIMOV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. CADIMOV
000500 DATE-WRITTEN.  15/03/1988.                                     CADIMOV
000600 DATE-COMPILED.                                                 CADIMOV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     CADIMOV
000800***************************************************************CADIMOV
000900*                                                              *CADIMOV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *CADIMOV
001100*    FINALIDADE : CADASTRO DE UM NOVO IMOVEL NO DEPARTAMENTO   *CADIMOV
001200*                 DE HOSPEDAGEM.  GERA O IDENTIFICADOR EXTERNO *CADIMOV
001300*                 OPACO E ACRESCENTA O REGISTRO AO FINAL DE    *CADIMOV
001400*                 IMOVEL.DAT.  NAO PARTICIPA DA REGRA DE       *CADIMOV
001500*                 IDEMPOTENCIA (CADASTRO DE IMOVEL ESTA FORA   *CADIMOV
001600*                 DO ESCOPO DO CONVENIO INTERUNIVERSITARIO).    CADIMOV
001700*                                                              *CADIMOV
001800*    VRS         DATA           DESCRICAO                      *CADIMOV
001900*    1.0         15/03/1988     IMPLANTACAO                    *CADIMOV
002000*    1.1         27/01/1999     RFB - GERADOR DE CODIGO PASSOU  CADIMOV
002100*                               DE SEQUENCIAL NUMERICO PARA     CADIMOV
002200*                               IDENTIFICADOR OPACO DE 21       CADIMOV
002300*                               POSICOES (BUG 1999-014, Y2K)    CADIMOV
002400*                                                              *CADIMOV
002500***************************************************************CADIMOV
002600 ENVIRONMENT DIVISION.                                          CADIMOV
002700 CONFIGURATION SECTION.                                         CADIMOV
002800* MESMA CLAUSULA UPSI-0 DA FAMILIA -- ESTE PROGRAMA SO E RODADO     CADIMOV
002900* INTERATIVO, NUNCA EM LOTE, MAS A CLAUSULA FICA PADRONIZADA.       CADIMOV
003000 SPECIAL-NAMES.                                                 CADIMOV
003100     C01 IS TOP-OF-FORM                                         CADIMOV
003200     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          CADIMOV
003300     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       CADIMOV
003400              OFF STATUS IS SIRESERVA-INTERATIVO.               CADIMOV
003500 INPUT-OUTPUT SECTION.                                          CADIMOV
003600 FILE-CONTROL.                                                  CADIMOV
003700* CADASTRO MESTRE DE IMOVEIS -- LIDO POR INCRSV, ALTRSV, CANRSV,    CADIMOV
003800* EXCRSV, REBRSV E OS PROGRAMAS DE BLOQUEIO PARA VALIDAR O CODIGO   CADIMOV
003900* DE IMOVEL DIGITADO.                                               CADIMOV
004000     SELECT ARQ-IMOVEL   ASSIGN TO IMOVEL                       CADIMOV
004100                 ORGANIZATION IS SEQUENTIAL                     CADIMOV
004200                 FILE STATUS IS FS-IMOVEL.                      CADIMOV
004300* MESMO ARQUIVO FISICO DE IMOVEL.DAT -- REABERTO EM SAIDA POR       CADIMOV
004400* 5000-GRAVA-IMOVEL DEPOIS DE FECHAR A ENTRADA.                     CADIMOV
004500     SELECT ARQ-SAIDA-IMV ASSIGN TO IMOVNOVO                    CADIMOV
004600                 ORGANIZATION IS SEQUENTIAL                     CADIMOV
004700                 FILE STATUS IS FS-SAIDA-IMV.                   CADIMOV
004800***************************************************************CADIMOV
004900 DATA DIVISION.                                                 CADIMOV
005000 FILE SECTION.                                                  CADIMOV
005100* FD DE ENTRADA -- FECHADA APOS 0150-CARREGAR-TABELA, REABERTA      CADIMOV
005200* COMO SAIDA (ARQ-SAIDA-IMV) DENTRO DE 5000-GRAVA-IMOVEL.           CADIMOV
005300 FD  ARQ-IMOVEL                                                  CADIMOV
005400     LABEL RECORD STANDARD                                      CADIMOV
005500     VALUE OF FILE-ID 'IMOVEL.DAT'                              CADIMOV
005600     RECORD CONTAINS 171 CHARACTERS.                            CADIMOV
005700* LAYOUT DE 171 POSICOES DO IMOVEL -- COMPARTILHADO COM TODOS OS    CADIMOV
005800* PROGRAMAS QUE LEEM IMOVEL.DAT.                                    CADIMOV
005900 COPY RSVIMOV.                                                  CADIMOV
006000* MESMO ARQUIVO FISICO DA FD DE ENTRADA -- NOME LOGICO DIFERENTE    CADIMOV
006100* SO PARA PODER ABRIR EM SAIDA DEPOIS DE FECHAR A ENTRADA.          CADIMOV
006200 FD  ARQ-SAIDA-IMV                                               CADIMOV
006300     LABEL RECORD STANDARD                                      CADIMOV
006400     VALUE OF FILE-ID 'IMOVEL.DAT'                              CADIMOV
006500     RECORD CONTAINS 171 CHARACTERS.                            CADIMOV
006600 01  REG-SAIDA-IMV                     PIC X(171).              CADIMOV
006700***************************************************************CADIMOV
006800 WORKING-STORAGE SECTION.                                       CADIMOV
006900* MARCADOR DE INICIO DA WORKING-STORAGE, SO PARA O LISTING.         CADIMOV
007000 77  FILLER  PIC X(33) VALUE '* INICIO WORKING-STORAGE CADIMOV*'CADIMOV
007100-        .                                                      CADIMOV
007200* UM FILE STATUS PARA CADA UM DOS DOIS ARQUIVOS -- NENHUM E         CADIMOV
007300* TESTADO EXPLICITAMENTE HOJE.                                      CADIMOV
007400 01  WS-STATUS-ARQUIVOS.                                        CADIMOV
007500     05  FS-IMOVEL           PIC X(02) VALUE '00'.              CADIMOV
007600     05  FS-SAIDA-IMV        PIC X(02) VALUE '00'.              CADIMOV
007700     05  FILLER              PIC X(10) VALUE SPACES.            CADIMOV
007800* SO UM INDICADOR DE FIM, JA QUE HA UM UNICO ARQUIVO DE ENTRADA.    CADIMOV
007900 01  WS-CHAVES-FIM.                                              CADIMOV
008000     05  WS-FIM-IMOVEL       PIC X(01) VALUE 'N'.                CADIMOV
008100         88  FIM-IMOVEL           VALUE 'S'.                    CADIMOV
008200     05  FILLER              PIC X(07) VALUE SPACES.            CADIMOV
008300* TABELA EM MEMORIA COM TODO O CADASTRO DE IMOVEIS -- CARREGADA     CADIMOV
008400* ANTES DE PEDIR OS DADOS NA TELA, MESMO QUE O NOVO IMOVEL NAO      CADIMOV
008500* PRECISE CONSULTAR NENHUM OUTRO REGISTRO PARA SER ACEITO.          CADIMOV
008600 01  TAB-IMOVEIS.                                                CADIMOV
008700     05  QTD-IMOVEIS         PIC 9(05) COMP VALUE ZERO.          CADIMOV
008800     05  FILLER              PIC X(03) VALUE SPACES.             CADIMOV
008900     05  OCOR-IMOVEL OCCURS 2000 TIMES                           CADIMOV
009000                     INDEXED BY IX-IMOVEL.                       CADIMOV
009100         10  TAB-REG-IMOVEL  PIC X(171).                        CADIMOV
009200* OS DOIS UNICOS CAMPOS DIGITADOS PELO OPERADOR -- DESCRICAO E      CADIMOV
009300* APELIDO/LOCALIZACAO. O CODIGO DO IMOVEL NUNCA E DIGITADO, SO      CADIMOV
009400* GERADO (VER 9000-GERA-ID-EXTERNO).                                CADIMOV
009500 01  WS-CANDIDATO.                                               CADIMOV
009600     05  WS-DESCR-IMOVEL      PIC X(100) VALUE SPACES.          CADIMOV
009700     05  WS-APELIDO-IMOVEL    PIC X(50) VALUE SPACES.           CADIMOV
009800     05  FILLER               PIC X(04) VALUE SPACES.            CADIMOV
009900* VISAO COMPACTA DO CANDIDATO, SEM QUEBRA DE CAMPOS -- SEM USO      CADIMOV
010000* ATIVO HOJE, RESERVADA PARA UM FUTURO LOG DE AUDITORIA DE          CADIMOV
010100* CADASTRO.                                                         CADIMOV
010200 01  WS-CANDIDATO-R REDEFINES WS-CANDIDATO.                     CADIMOV
010300     05  WS-CANDIDATO-COMPACTO PIC X(154).                      CADIMOV
010400* CAMPOS DE TRABALHO DO GERADOR DE IDENTIFICADOR -- TODOS COMP      CADIMOV
010500* PORQUE SAO USADOS EM ARITMETICA DENTRO DE UM LACO EXECUTADO 21    CADIMOV
010600* VEZES POR CADASTRO.                                               CADIMOV
010700 01  WS-CONTADORES-COMP.                                         CADIMOV
010800     05  WS-SUBSCR            PIC S9(05) COMP VALUE ZERO.       CADIMOV
010900     05  WS-IX-ID             PIC S9(03) COMP VALUE ZERO.       CADIMOV
011000     05  WS-VALOR-MOD         PIC S9(11) COMP VALUE ZERO.       CADIMOV
011100     05  WS-SEMENTE-ID        PIC S9(09) COMP VALUE ZERO.       CADIMOV
011200     05  FILLER               PIC X(04) VALUE SPACES.            CADIMOV
011300* ALFABETO DE 36 CARACTERES (A-Z, 0-9) USADO PELO GERADOR --        CADIMOV
011400* MESMO ALFABETO E MESMO ALGORITMO DE INCRSV.CBL E INCBLQ.CBL, SO   CADIMOV
011500* A SEMENTE MUDA (HORA + DATA DO SISTEMA NO MOMENTO DO CADASTRO).   CADIMOV
011600 01  WS-GERADOR-ID.                                              CADIMOV
011700     05  WS-ALFABETO-ID   PIC X(36) VALUE                       CADIMOV
011800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                CADIMOV
011900     05  WS-HORA-SISTEMA      PIC 9(08) VALUE ZERO.              CADIMOV
012000     05  WS-DATA-SISTEMA      PIC 9(08) VALUE ZERO.              CADIMOV
012100* QUEBRA A DATA DO SISTEMA EM ANO/MES/DIA -- SEM USO ATIVO NO       CADIMOV
012200* GERADOR, QUE TRABALHA COM O CAMPO INTEIRO; RESERVADA PARA UM      CADIMOV
012300* FUTURO CARIMBO DE DATA DE CADASTRO NO PROPRIO REGISTRO.           CADIMOV
012400     05  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.           CADIMOV
012500         10  WS-ANO-SISTEMA   PIC 9(04).                         CADIMOV
012600         10  WS-MES-SISTEMA   PIC 9(02).                         CADIMOV
012700         10  WS-DIA-SISTEMA   PIC 9(02).                         CADIMOV
012800     05  WS-ID-GERADO         PIC X(21) VALUE SPACES.            CADIMOV
012900     05  FILLER               PIC X(03) VALUE SPACES.            CADIMOV
013000***************************************************************CADIMOV
013100 SCREEN SECTION.                                                CADIMOV
013200* TELA MAIS SIMPLES DE TODA A FAMILIA -- DOIS CAMPOS, SEM NENHUMA   CADIMOV
013300* VALIDACAO DE FORMATO ALEM DO PREENCHIMENTO OBRIGATORIO IMPLICITO  CADIMOV
013400* DO ACCEPT.                                                        CADIMOV
013500 01  TELA-CADASTRA-IMOVEL.                                       CADIMOV
013600     05  BLANK SCREEN.                                          CADIMOV
013700     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  CADIMOV
013800     05  LINE 02 COLUMN 30  VALUE 'CADASTRO DE IMOVEL'.         CADIMOV
013900     05  LINE 02 COLUMN 72  VALUE 'VRS 1.1'.                    CADIMOV
014000     05  LINE 06 COLUMN 10  VALUE 'DESCRICAO DO IMOVEL   [ '.   CADIMOV
014100     05  LINE 06 COLUMN 79  VALUE ' ]'.                         CADIMOV
014200     05  LINE 09 COLUMN 10  VALUE 'APELIDO/LOCALIZACAO   [ '.   CADIMOV
014300     05  LINE 09 COLUMN 65  VALUE ' ]'.                         CADIMOV
014400***************************************************************CADIMOV
014500 PROCEDURE DIVISION.                                             CADIMOV
014600 0000-INICIO.                                                    CADIMOV
014700* ROTEIRO PRINCIPAL -- CARREGA O CADASTRO SO PARA CALCULAR A        CADIMOV
014800* PROXIMA POSICAO DA TABELA, GERA O IDENTIFICADOR E ACRESCENTA O    CADIMOV
014900* REGISTRO NO FINAL, SEM NENHUMA VALIDACAO DE DUPLICIDADE DE        CADIMOV
015000* APELIDO OU DESCRICAO.                                             CADIMOV
015100     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                CADIMOV
015200* CARREGA TODO O CADASTRO EXISTENTE -- NECESSARIO PORQUE            CADIMOV
015300* 5000-GRAVA-IMOVEL REGRAVA O ARQUIVO INTEIRO, NAO SO ACRESCENTA    CADIMOV
015400* UMA LINHA (ARQUIVO SEQUENCIAL NAO PERMITE ACRESCIMO NO MEIO NEM   CADIMOV
015500* NO FIM SEM REGRAVAR).                                             CADIMOV
015600     PERFORM 0150-CARREGAR-TABELA THRU 0150-EXIT.               CADIMOV
015700* PEDE DESCRICAO E APELIDO/LOCALIZACAO DO NOVO IMOVEL.              CADIMOV
015800     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  CADIMOV
015900* GERA O CODIGO OPACO DE 21 POSICOES ANTES DE GRAVAR -- CADASTRO    CADIMOV
016000* DE IMOVEL NAO ACEITA CODIGO DIGITADO PELO OPERADOR (BUG           CADIMOV
016100* 1999-014, VER CHANGE-LOG).                                        CADIMOV
016200     PERFORM 9000-GERA-ID-EXTERNO THRU 9000-EXIT.               CADIMOV
016300* ACRESCENTA O REGISTRO NA TABELA E REGRAVA IMOVEL.DAT POR          CADIMOV
016400* INTEIRO.                                                          CADIMOV
016500     PERFORM 5000-GRAVA-IMOVEL THRU 5000-EXIT.                  CADIMOV
016600* MENSAGEM FINAL -- MOSTRA O IDENTIFICADOR GERADO, JA QUE O         CADIMOV
016700* OPERADOR NAO O DIGITOU E PRECISA ANOTAR PARA AS RESERVAS FUTURAS. CADIMOV
016800     DISPLAY (20 10) 'IMOVEL CADASTRADO..: ' WS-ID-GERADO.      CADIMOV
016900     GO TO 9999-FIM.                                             CADIMOV
017000                                                                 CADIMOV
017100* SO ABRE A ENTRADA -- A SAIDA E ABERTA DENTRO DE                   CADIMOV
017200* 5000-GRAVA-IMOVEL, DEPOIS DE FECHAR A ENTRADA.                    CADIMOV
017300 0100-ABRIR-ARQUIVOS.                                            CADIMOV
017400     OPEN INPUT ARQ-IMOVEL.                                      CADIMOV
017500 0100-EXIT.                                                      CADIMOV
017600     EXIT.                                                       CADIMOV
017700                                                                 CADIMOV
017800* MESMO PADRAO DE LEITURA ANTECIPADA + PERFORM ... UNTIL DE TODA A  CADIMOV
017900* FAMILIA -- JA FECHA O ARQUIVO NO FINAL DO PROPRIO PARAGRAFO.      CADIMOV
018000 0150-CARREGAR-TABELA.                                           CADIMOV
018100     READ ARQ-IMOVEL AT END MOVE 'S' TO WS-FIM-IMOVEL.          CADIMOV
018200     PERFORM 0151-EMPILHA-IMOVEL THRU 0151-EXIT                  CADIMOV
018300-        UNTIL FIM-IMOVEL.                                       CADIMOV
018400     CLOSE ARQ-IMOVEL.                                           CADIMOV
018500 0150-EXIT.                                                      CADIMOV
018600     EXIT.                                                       CADIMOV
018700                                                                 CADIMOV
018800* EMPILHA O REGISTRO LIDO E JA LE O PROXIMO -- SEM NENHUMA          CADIMOV
018900* VALIDACAO DE DUPLICIDADE DE APELIDO CONTRA A LINHA CARREGADA.     CADIMOV
019000 0151-EMPILHA-IMOVEL.                                            CADIMOV
019100     ADD 1 TO QTD-IMOVEIS.                                       CADIMOV
019200     SET IX-IMOVEL TO QTD-IMOVEIS.                               CADIMOV
019300* EMPILHA O REGISTRO LIDO DO CADASTRO EXISTENTE, SEM ALTERACAO.     CADIMOV
019400     MOVE REG-IMOVEL TO TAB-REG-IMOVEL (IX-IMOVEL).             CADIMOV
019500     READ ARQ-IMOVEL AT END MOVE 'S' TO WS-FIM-IMOVEL.          CADIMOV
019600 0151-EXIT.                                                      CADIMOV
019700     EXIT.                                                       CADIMOV
019800                                                                 CADIMOV
019900* NAO PEDE CODIGO DE IMOVEL -- SO DESCRICAO E APELIDO, O CODIGO E   CADIMOV
020000* GERADO DEPOIS EM 9000-GERA-ID-EXTERNO.                            CADIMOV
020100 0200-TELA-ENTRADA.                                              CADIMOV
020200     DISPLAY TELA-CADASTRA-IMOVEL.                               CADIMOV
020300     ACCEPT (06 34) WS-DESCR-IMOVEL.                             CADIMOV
020400     ACCEPT (09 34) WS-APELIDO-IMOVEL.                           CADIMOV
020500 0200-EXIT.                                                      CADIMOV
020600     EXIT.                                                       CADIMOV
020700                                                                 CADIMOV
020800***************************************************************CADIMOV
020900* ACRESCENTA O NOVO IMOVEL A TABELA E REGRAVA IMOVEL.DAT POR     CADIMOV
021000* INTEIRO (ARQUIVO SEQUENCIAL NAO PERMITE ACRESCIMO NO MEIO).    CADIMOV
021100***************************************************************CADIMOV
021200* MONTA O NOVO REGISTRO NA COPY (CODIGO GERADO, DESCRICAO E         CADIMOV
021300* APELIDO DIGITADOS), ACRESCENTA NA TABELA E SO DEPOIS ABRE A       CADIMOV
021400* SAIDA -- ORDEM IMPORTANTE, JA QUE QTD-IMOVEIS PRECISA REFLETIR O  CADIMOV
021500* NOVO TOTAL ANTES DO LACO DE REGRAVACAO COMECAR.                   CADIMOV
021600 5000-GRAVA-IMOVEL.                                               CADIMOV
021700     ADD 1 TO QTD-IMOVEIS.                                        CADIMOV
021800     SET IX-IMOVEL TO QTD-IMOVEIS.                                CADIMOV
021900* UNICO PONTO DO PROGRAMA ONDE O IDENTIFICADOR GERADO E GRAVADO NO  CADIMOV
022000* REGISTRO -- ANTES DISSO, SO EXISTIA EM WS-ID-GERADO.              CADIMOV
022100     MOVE WS-ID-GERADO       TO COD-IMOVEL.                       CADIMOV
022200     MOVE WS-DESCR-IMOVEL    TO DESCR-IMOVEL.                     CADIMOV
022300     MOVE WS-APELIDO-IMOVEL  TO APELIDO-IMOVEL.                   CADIMOV
022400     MOVE REG-IMOVEL TO TAB-REG-IMOVEL (IX-IMOVEL).               CADIMOV
022500     OPEN OUTPUT ARQ-SAIDA-IMV.                                   CADIMOV
022600     SET IX-IMOVEL TO 1.                                          CADIMOV
022700* REGRAVA A TABELA INTEIRA, LINHA POR LINHA, JA COM O NOVO IMOVEL   CADIMOV
022800* INCLUIDO NO FINAL -- MESMO PADRAO DE REGRAVACAO TOTAL USADO PELOS CADIMOV
022900* PROGRAMAS DE RESERVA E DE BLOQUEIO.                               CADIMOV
023000 5010-REGRAVA-LINHA.                                              CADIMOV
023100     MOVE TAB-REG-IMOVEL (IX-IMOVEL) TO REG-SAIDA-IMV.           CADIMOV
023200     WRITE REG-SAIDA-IMV.                                         CADIMOV
023300     SET IX-IMOVEL UP BY 1.                                       CADIMOV
023400* FIM DA TABELA -- TODAS AS LINHAS, INCLUSIVE O NOVO IMOVEL         CADIMOV
023500* ACRESCENTADO NO FINAL, JA FORAM ESCRITAS EM ARQ-SAIDA-IMV.        CADIMOV
023600     IF IX-IMOVEL > QTD-IMOVEIS                                   CADIMOV
023700        GO TO 5000-EXIT.                                          CADIMOV
023800     GO TO 5010-REGRAVA-LINHA.                                    CADIMOV
023900 5000-EXIT.                                                       CADIMOV
024000     CLOSE ARQ-SAIDA-IMV.                                         CADIMOV
024100     EXIT.                                                        CADIMOV
024200                                                                  CADIMOV
024300***************************************************************CADIMOV
024400* GERADOR HOMEGROWN DE IDENTIFICADOR EXTERNO OPACO (21 POSICOES) CADIMOV
024500* SEM USO DE FUNCTION - MESMO ALGORITMO DE INCRSV E INCBLQ.      CADIMOV
024600***************************************************************CADIMOV
024700* SEMENTE A PARTIR DE HORA + DATA DO SISTEMA -- SUFICIENTE PARA     CADIMOV
024800* EVITAR COLISAO ENTRE CADASTROS FEITOS EM MOMENTOS DIFERENTES,     CADIMOV
024900* MESMO SEM SER CRIPTOGRAFICAMENTE ALEATORIO.                       CADIMOV
025000 9000-GERA-ID-EXTERNO.                                            CADIMOV
025100     ACCEPT WS-HORA-SISTEMA FROM TIME.                            CADIMOV
025200     ACCEPT WS-DATA-SISTEMA FROM DATE.                            CADIMOV
025300     COMPUTE WS-SEMENTE-ID = WS-HORA-SISTEMA + WS-DATA-SISTEMA.   CADIMOV
025400     MOVE SPACES TO WS-ID-GERADO.                                 CADIMOV
025500     SET WS-IX-ID TO 1.                                           CADIMOV
025600* GERA UM CARACTER POR VOLTA DO LACO, 21 VEZES -- CONGRUENCIA       CADIMOV
025700* LINEAR SIMPLES (MULTIPLICA, SOMA, DIVIDE E TOMA O RESTO), SEM     CADIMOV
025800* USO DE FUNCTION, MESMO ALGORITMO DE INCRSV E INCBLQ.              CADIMOV
025900 9010-PROXIMO-CARACTER.                                           CADIMOV
026000     COMPUTE WS-VALOR-MOD = WS-SEMENTE-ID * 31 + WS-IX-ID + 7.    CADIMOV
026100     DIVIDE WS-VALOR-MOD BY 999999937 GIVING WS-SUBSCR            CADIMOV
026200         REMAINDER WS-SEMENTE-ID.                                 CADIMOV
026300* O RESTO DE UMA DIVISAO COM DIVIDENDO NEGATIVO PODE SAIR NEGATIVO  CADIMOV
026400* NESTE COMPILADOR -- INVERTE O SINAL ANTES DA SEGUNDA DIVISAO PARA CADIMOV
026500* GARANTIR UM SUBSCRITO VALIDO EM WS-ALFABETO-ID.                   CADIMOV
026600     IF WS-SEMENTE-ID < ZERO                                      CADIMOV
026700        COMPUTE WS-SEMENTE-ID = WS-SEMENTE-ID * -1.               CADIMOV
026800     DIVIDE WS-SEMENTE-ID BY 36 GIVING WS-SUBSCR                  CADIMOV
026900         REMAINDER WS-VALOR-MOD.                                  CADIMOV
027000     MOVE WS-VALOR-MOD TO WS-SUBSCR.                              CADIMOV
027100     ADD 1 TO WS-SUBSCR.                                          CADIMOV
027200* REFERENCIA MODIFICATION (SUBSTRING) EM VEZ DE UMA TABELA COM      CADIMOV
027300* OCCURS -- O ALFABETO E FIXO E PEQUENO, NAO PRECISA DE INDICE.     CADIMOV
027400     MOVE WS-ALFABETO-ID (WS-SUBSCR:1) TO                         CADIMOV
027500         WS-ID-GERADO (WS-IX-ID:1).                               CADIMOV
027600     SET WS-IX-ID UP BY 1.                                        CADIMOV
027700* OS 21 CARACTERES DO IDENTIFICADOR JA FORAM GERADOS -- ENCERRA O   CADIMOV
027800* LACO.                                                             CADIMOV
027900     IF WS-IX-ID > 21                                             CADIMOV
028000        GO TO 9000-EXIT.                                          CADIMOV
028100     GO TO 9010-PROXIMO-CARACTER.                                 CADIMOV
028200 9000-EXIT.                                                       CADIMOV
028300     EXIT.                                                        CADIMOV
028400                                                                  CADIMOV
028500* PONTO UNICO DE SAIDA -- ESTE PROGRAMA NAO TEM CAMINHO DE          CADIMOV
028600* REJEICAO, TODO CADASTRO DIGITADO E ACEITO.                        CADIMOV
028700 9999-FIM.                                                        CADIMOV
028800     STOP RUN.                                                    CADIMOV

000100 IDENTIFICATION DIVISION.                                       INCRSV
000200 PROGRAM-ID.    INCRSV-COB.                                     INCRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            INCRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. INCRSV
000500 DATE-WRITTEN.  14/03/1988.                                     INCRSV
000600 DATE-COMPILED.                                                 INCRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     INCRSV
000800***************************************************************INCRSV
000900*                                                              *INCRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *INCRSV
001100*    FINALIDADE : INCLUSAO DE UMA NOVA RESERVA (CHECK-IN /     *INCRSV
001200*                 CHECK-OUT) SOBRE UM IMOVEL CADASTRADO,       *INCRSV
001300*                 VALIDANDO O PERIODO E O CHOQUE DE DATAS       INCRSV
001400*                 CONTRA RESERVAS CONFIRMADAS E BLOQUEIOS       INCRSV
001500*                 JA EXISTENTES PARA O MESMO IMOVEL.           *INCRSV
001600*                                                              *INCRSV
001700*    VRS         DATA           DESCRICAO                      *INCRSV
001800*    1.0         14/03/1988     IMPLANTACAO                    *INCRSV
001900*    1.1         02/09/1991     JCS - INCLUIDA VARREDURA DE    *INCRSV
002000*                               BLOQUEIOS ALEM DAS RESERVAS NA *INCRSV
002100*                               VERIFICACAO DE DISPONIBILIDADE *INCRSV
002200*    1.2         09/12/1998     RFB - PADRONIZADAS AS DATAS EM *INCRSV
002300*                               CCYYMMDD (BUG 1998-231, Y2K)   *INCRSV
002400*    1.3         14/01/1999     RFB - INCLUIDO CONTROLE DE     *INCRSV
002500*                               IDEMPOTENCIA (LINHA DISCADA DO *INCRSV
002600*                               CONVENIO REPETIA A TRANSACAO)  *INCRSV
002700*                               (BUG 1999-014)                 *INCRSV
002800*    1.4         03/05/2002     MTS - REJEITA INCLUSAO QUANDO  *INCRSV
002900*                               O IMOVEL INFORMADO NAO CONSTA  *INCRSV
003000*                               DO CADASTRO (CR-2002-0031)     *INCRSV
003100*                                                              *INCRSV
003200***************************************************************INCRSV
003300 ENVIRONMENT DIVISION.                                          INCRSV
003400 CONFIGURATION SECTION.                                         INCRSV
003500 SPECIAL-NAMES.                                                 INCRSV
003600     C01 IS TOP-OF-FORM                                         INCRSV
003700     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          INCRSV
003800     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       INCRSV
003900              OFF STATUS IS SIRESERVA-INTERATIVO.               INCRSV
004000 INPUT-OUTPUT SECTION.                                          INCRSV
004100 FILE-CONTROL.                                                  INCRSV
004200* OS SEIS SELECT DESTE PROGRAMA (RESERVA, IMOVEL, BLOQUEIO,         INCRSV
004300* IDEMPOT DE ENTRADA E RESVNOVA, IDMPNOVO DE SAIDA) SAO TODOS       INCRSV
004400* SEQUENTIAL -- NENHUM ISAM/INDEXADO DISPONIVEL NESTE AMBIENTE,     INCRSV
004500* POR ISSO AS TABELAS EM MEMORIA MAIS ABAIXO.                       INCRSV
004600     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      INCRSV
004700                 ORGANIZATION IS SEQUENTIAL                     INCRSV
004800                 FILE STATUS IS FS-RESERVA.                     INCRSV
004900     SELECT ARQ-IMOVEL   ASSIGN TO IMOVEL                       INCRSV
005000                 ORGANIZATION IS SEQUENTIAL                     INCRSV
005100                 FILE STATUS IS FS-IMOVEL.                      INCRSV
005200     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     INCRSV
005300                 ORGANIZATION IS SEQUENTIAL                     INCRSV
005400                 FILE STATUS IS FS-BLOQUEIO.                    INCRSV
005500     SELECT ARQ-IDEMPOT  ASSIGN TO IDEMPOT                      INCRSV
005600                 ORGANIZATION IS SEQUENTIAL                     INCRSV
005700                 FILE STATUS IS FS-IDEMPOT.                     INCRSV
005800* RESVNOVA E IDMPNOVO SAO NOMES LOGICOS DE SAIDA DIFERENTES DE      INCRSV
005900* RESERVA/IDEMPOT, MAS APONTAM PARA O MESMO VALUE OF FILE-ID --     INCRSV
006000* O JCL/CATALOGO DESTE AMBIENTE E QUEM RESOLVE OS DOIS NOMES        INCRSV
006100* PARA O MESMO ARQUIVO FISICO NA HORA DA REGRAVACAO.                INCRSV
006200     SELECT ARQ-SAIDA-RESV ASSIGN TO RESVNOVA                   INCRSV
006300                 ORGANIZATION IS SEQUENTIAL                     INCRSV
006400                 FILE STATUS IS FS-SAIDA-RESV.                  INCRSV
006500     SELECT ARQ-SAIDA-IDMP ASSIGN TO IDMPNOVO                   INCRSV
006600                 ORGANIZATION IS SEQUENTIAL                     INCRSV
006700                 FILE STATUS IS FS-SAIDA-IDMP.                  INCRSV
006800***************************************************************INCRSV
006900 DATA DIVISION.                                                 INCRSV
007000 FILE SECTION.                                                  INCRSV
007100 FD  ARQ-RESERVA                                                INCRSV
007200     LABEL RECORD STANDARD                                      INCRSV
007300     VALUE OF FILE-ID 'RESERVA.DAT'                             INCRSV
007400     RECORD CONTAINS 130 CHARACTERS.                            INCRSV
007500 COPY RSVRESV.                                                  INCRSV
007600 FD  ARQ-IMOVEL                                                 INCRSV
007700     LABEL RECORD STANDARD                                      INCRSV
007800     VALUE OF FILE-ID 'IMOVEL.DAT'                              INCRSV
007900     RECORD CONTAINS 171 CHARACTERS.                            INCRSV
008000 COPY RSVIMOV.                                                  INCRSV
008100 FD  ARQ-BLOQUEIO                                               INCRSV
008200     LABEL RECORD STANDARD                                      INCRSV
008300     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            INCRSV
008400     RECORD CONTAINS 158 CHARACTERS.                            INCRSV
008500 COPY RSVBLOQ.                                                  INCRSV
008600 FD  ARQ-IDEMPOT                                                INCRSV
008700     LABEL RECORD STANDARD                                      INCRSV
008800     VALUE OF FILE-ID 'IDEMPOT.DAT'                             INCRSV
008900     RECORD CONTAINS 74 CHARACTERS.                             INCRSV
009000 COPY RSVIDMP.                                                  INCRSV
009100 FD  ARQ-SAIDA-RESV                                             INCRSV
009200     LABEL RECORD STANDARD                                      INCRSV
009300     VALUE OF FILE-ID 'RESERVA.DAT'                             INCRSV
009400     RECORD CONTAINS 130 CHARACTERS.                            INCRSV
009500* REGISTRO DE SAIDA SEM ESTRUTURA DE CAMPOS -- SO PIC X(130) NO     INCRSV
009600* TAMANHO EXATO DE RSVRESV.CPY, JA QUE A GRAVACAO E FEITA A         INCRSV
009700* PARTIR DA LINHA DA TABELA (JA MONTADA), NAO CAMPO A CAMPO.        INCRSV
009800 01  REG-SAIDA-RESV                PIC X(130).                  INCRSV
009900 FD  ARQ-SAIDA-IDMP                                             INCRSV
010000     LABEL RECORD STANDARD                                      INCRSV
010100     VALUE OF FILE-ID 'IDEMPOT.DAT'                             INCRSV
010200     RECORD CONTAINS 74 CHARACTERS.                             INCRSV
010300 01  REG-SAIDA-IDMP                PIC X(74).                   INCRSV
010400***************************************************************INCRSV
010500 WORKING-STORAGE SECTION.                                       INCRSV
010600* O FILLER DE 32 POSICOES ACIMA E SO UM MARCADOR VISUAL PARA QUEM   INCRSV
010700* FOLHEIA O LISTING IMPRESSO -- NAO E LIDO POR NENHUM PARAGRAFO,    INCRSV
010800* SO SEPARA O CABECALHO DA WORKING-STORAGE DE VERDADE.              INCRSV
010900 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE INCRSV*'.INCRSV
011000*    ------------------- STATUS DE ARQUIVO ----------------      INCRSV
011100 01  WS-STATUS-ARQUIVOS.                                        INCRSV
011200* OS SEIS FS- GUARDAM O FILE STATUS DE CADA SELECT.  NENHUM         INCRSV
011300* PARAGRAFO TESTA ESTES CAMPOS HOJE (O AMBIENTE NUNCA DEU ERRO DE   INCRSV
011400* ABERTURA EM PRODUCAO), MAS FICAM DECLARADOS PARA quando FOR       INCRSV
011500* PRECISO ACRESCENTAR TRATAMENTO DE ERRO SEM MEXER NO SELECT.       INCRSV
011600     05  FS-RESERVA          PIC X(02) VALUE '00'.              INCRSV
011700     05  FS-IMOVEL           PIC X(02) VALUE '00'.              INCRSV
011800     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              INCRSV
011900     05  FS-IDEMPOT          PIC X(02) VALUE '00'.              INCRSV
012000     05  FS-SAIDA-RESV       PIC X(02) VALUE '00'.              INCRSV
012100     05  FS-SAIDA-IDMP       PIC X(02) VALUE '00'.              INCRSV
012200     05  FILLER              PIC X(08) VALUE SPACES.            INCRSV
012300*    ------------------- CHAVES DE FIM DE ARQUIVO ---------      INCRSV
012400 01  WS-CHAVES-FIM.                                             INCRSV
012500* UM INDICADOR 'S'/'N' POR ARQUIVO DE ENTRADA, CADA UM COM SUA      INCRSV
012600* PROPRIA 88-LEVEL (FIM-RESERVA, FIM-BLOQUEIO, FIM-IMOVEL,          INCRSV
012700* FIM-IDEMPOT) -- TESTADOS NOS LACOS PERFORM ... UNTIL DE           INCRSV
012800* 0150-CARREGAR-TABELAS.  WS-FIM-IMOVEL NAO E USADO NESTE           INCRSV
012900* PROGRAMA (O ARQUIVO DE IMOVEIS E LIDO DIRETO, NAO CARREGADO EM    INCRSV
013000* TABELA), MAS FICA DECLARADO PARA MANTER O GRUPO IGUAL NOS         INCRSV
013100* DEMAIS PROGRAMAS DA FAMILIA (ALTRSV, CANRSV, REBRSV, INCBLQ).     INCRSV
013200     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                INCRSV
013300         88  FIM-RESERVA          VALUE 'S'.                    INCRSV
013400     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                INCRSV
013500         88  FIM-BLOQUEIO         VALUE 'S'.                    INCRSV
013600     05  WS-FIM-IMOVEL       PIC X(01) VALUE 'N'.                INCRSV
013700         88  FIM-IMOVEL           VALUE 'S'.                    INCRSV
013800     05  WS-FIM-IDEMPOT      PIC X(01) VALUE 'N'.                INCRSV
013900         88  FIM-IDEMPOT          VALUE 'S'.                    INCRSV
014000     05  FILLER              PIC X(04) VALUE SPACES.            INCRSV
014100*    ------------------- TABELA DE RESERVAS EM MEMORIA ----      INCRSV
014200 01  TAB-RESERVAS.                                               INCRSV
014300* TABELA EM MEMORIA QUE SUBSTITUI O ACESSO INDEXADO A               INCRSV
014400* RESERVA.DAT.  QTD-RESERVAS E COMP PORQUE E COMPARADO E            INCRSV
014500* INCREMENTADO A CADA REGISTRO LIDO -- CUSTARIA CARO EM CPU SE      INCRSV
014600* FOSSE DISPLAY NUM ARQUIVO COM MILHARES DE RESERVAS.               INCRSV
014700     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          INCRSV
014800     05  FILLER              PIC X(03) VALUE SPACES.             INCRSV
014900     05  OCOR-RESERVA OCCURS 2000 TIMES                          INCRSV
015000                      INDEXED BY IX-RESV.                        INCRSV
015100         10  TAB-REG-RESERVA PIC X(130).                        INCRSV
015200*    ------------------- TABELA DE BLOQUEIOS EM MEMORIA ----      INCRSV
015300 01  TAB-BLOQUEIOS.                                              INCRSV
015400* MESMO MOLDE DE TAB-RESERVAS, PARA OS BLOQUEIOS DE MANUTENCAO.     INCRSV
015500* AS DUAS TABELAS FICAM SEPARADAS (E NAO NUMA UNICA TABELA COM UM   INCRSV
015600* INDICADOR DE TIPO) PORQUE OS LAYOUTS DE REGISTRO SAO              INCRSV
015700* DIFERENTES (130 X 158 CARACTERES) E AS REGRAS DE CHOQUE TAMBEM    INCRSV
015800* SAO DIFERENTES (VEJA 3100-VARRE-RESERVAS X 3200-VARRE-BLOQUEIOS). INCRSV
015900     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          INCRSV
016000     05  FILLER              PIC X(03) VALUE SPACES.             INCRSV
016100     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         INCRSV
016200                       INDEXED BY IX-BLOQ.                       INCRSV
016300         10  TAB-REG-BLOQUEIO PIC X(158).                       INCRSV
016400 COPY RSVIDMP.                                                  INCRSV
016500* A TABELA DE IDEMPOTENCIA (RSVIDMP.CPY) E COMPARTILHADA PELO       INCRSV
016600* MESMO COPY EM INCRSV, CANRSV, REBRSV E INCBLQ -- QUALQUER         INCRSV
016700* MUDANCA NO LAYOUT DA CHAVE OU DO RESULTADO PRECISA SER FEITA      INCRSV
016800* NOS QUATRO PROGRAMAS (O AMBIENTE NAO TEM CALL/SUBPROGRAMA PARA    INCRSV
016900* CENTRALIZAR ISSO).                                                INCRSV
017000*    ------------------- CAMPOS DE TRABALHO ---------------      INCRSV
017100 01  WS-CANDIDATO.                                              INCRSV
017200* CAMPOS DIGITADOS PELO OPERADOR NA TELA DE INCLUSAO -- FICAM EM    INCRSV
017300* UM GRUPO SEPARADO DE WS-INDICADORES E WS-CONTADORES-COMP PARA     INCRSV
017400* DEIXAR CLARO O QUE VEM DO TERMINAL E O QUE E CALCULADO PELO       INCRSV
017500* PROGRAMA.                                                         INCRSV
017600     05  WS-CHAVE-IDEMPOT     PIC X(36) VALUE SPACES.           INCRSV
017700     05  WS-COD-IMOVEL        PIC X(21) VALUE SPACES.           INCRSV
017800     05  WS-DATA-CHECKIN      PIC 9(08) VALUE ZERO.             INCRSV
017900     05  WS-DATA-CHECKOUT     PIC 9(08) VALUE ZERO.             INCRSV
018000     05  WS-NOME-HOSPEDE      PIC X(60) VALUE SPACES.           INCRSV
018100     05  WS-QTD-HOSPEDES      PIC 9(03) VALUE ZERO.             INCRSV
018200     05  WS-COD-RESERVA-NOVA  PIC X(21) VALUE SPACES.           INCRSV
018300     05  FILLER               PIC X(10) VALUE SPACES.           INCRSV
018400 01  WS-INDICADORES.                                            INCRSV
018500* TRES CHAVES 'S'/'N' COM 88-LEVEL: PODE-RESERVAR (RESULTADO DOS    INCRSV
018600* PORTOES DE VALIDACAO), IMOVEL-EXISTE (PORTAO DO CADASTRO) E       INCRSV
018700* TRANSACAO-JA-REPETIDA (PORTAO DE IDEMPOTENCIA).  CADA UM E        INCRSV
018800* LIGADO A UM UNICO PARAGRAFO QUE O ZERA NO INICIO E O LIGA SE A    INCRSV
018900* CONDICAO DE REJEICAO ACONTECER.                                   INCRSV
019000     05  WS-PODE-RESERVAR     PIC X(01) VALUE 'S'.               INCRSV
019100         88  PODE-RESERVAR        VALUE 'S'.                    INCRSV
019200         88  NAO-PODE-RESERVAR    VALUE 'N'.                    INCRSV
019300     05  WS-IMOVEL-EXISTE     PIC X(01) VALUE 'N'.               INCRSV
019400         88  IMOVEL-EXISTE        VALUE 'S'.                    INCRSV
019500     05  WS-JA-REPETIDA       PIC X(01) VALUE 'N'.               INCRSV
019600         88  TRANSACAO-JA-REPETIDA VALUE 'S'.                   INCRSV
019700     05  FILLER               PIC X(05) VALUE SPACES.           INCRSV
019800 01  WS-CONTADORES-COMP.                                        INCRSV
019900* SUBSCRITOS E ACUMULADORES DE TRABALHO, TODOS COMP -- USADOS NAS   INCRSV
020000* VARREDURAS DE TABELA E NO GERADOR DE IDENTIFICADOR.  WS-SUBSCR-2  INCRSV
020100* E WS-VALOR-MOD SAO CAMPOS INTERMEDIARIOS DAS DUAS DIVISOES DO     INCRSV
020200* GERADOR CONGRUENCIAL (VEJA 9010-PROXIMO-CARACTER); NAO TEM        INCRSV
020300* SIGNIFICADO PROPRIO FORA DAQUELE PARAGRAFO.                       INCRSV
020400     05  WS-SUBSCR            PIC S9(05) COMP VALUE ZERO.       INCRSV
020500     05  WS-SUBSCR-2          PIC S9(05) COMP VALUE ZERO.       INCRSV
020600     05  WS-IX-ID             PIC S9(04) COMP VALUE ZERO.       INCRSV
020700     05  WS-VALOR-MOD         PIC S9(11) COMP VALUE ZERO.       INCRSV
020800     05  WS-SEMENTE-ID        PIC S9(09) COMP VALUE ZERO.       INCRSV
020900     05  FILLER               PIC X(04) VALUE SPACES.           INCRSV
021000*    ------------------- GERADOR DE IDENTIFICADOR OPACO ----      INCRSV
021100 01  WS-GERADOR-ID.                                              INCRSV
021200* WS-ALFABETO-ID E O REDEFINES CONCEITUAL DO GERADOR: CADA          INCRSV
021300* POSICAO DO IDENTIFICADOR OPACO E UMA LETRA OU DIGITO DESTE        INCRSV
021400* ALFABETO DE 36 CARACTERES, ESCOLHIDA PELO RESTO DA DIVISAO POR    INCRSV
021500* 36 EM 9010-PROXIMO-CARACTER.  WS-HORA-SISTEMA E WS-DATA-SISTEMA   INCRSV
021600* SO EXISTEM PARA ALIMENTAR A SEMENTE; NAO SAO GRAVADOS NA RESERVA. INCRSV
021700     05  WS-ALFABETO-ID       PIC X(36) VALUE                    INCRSV
021800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                 INCRSV
021900     05  WS-HORA-SISTEMA      PIC 9(08) VALUE ZERO.              INCRSV
022000     05  WS-DATA-SISTEMA      PIC 9(06) VALUE ZERO.              INCRSV
022100     05  WS-ID-GERADO         PIC X(21) VALUE SPACES.            INCRSV
022200     05  FILLER               PIC X(05) VALUE SPACES.            INCRSV
022300***************************************************************INCRSV
022400 SCREEN SECTION.                                                INCRSV
022500 01  TELA-INCLUSAO.                                             INCRSV
022600     05  BLANK SCREEN.                                          INCRSV
022700     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  INCRSV
022800     05  LINE 02 COLUMN 30  VALUE 'INCLUSAO DE RESERVA'.        INCRSV
022900     05  LINE 02 COLUMN 72  VALUE 'VRS 1.4'.                    INCRSV
023000     05  LINE 05 COLUMN 10  VALUE 'CHAVE IDEMPOTENCIA [ '.      INCRSV
023100     05  LINE 05 COLUMN 68  VALUE ' ]'.                         INCRSV
023200     05  LINE 07 COLUMN 10  VALUE 'CODIGO DO IMOVEL    [ '.     INCRSV
023300     05  LINE 07 COLUMN 55  VALUE ' ]'.                         INCRSV
023400     05  LINE 09 COLUMN 10  VALUE 'DATA CHECK-IN  (CCYYMMDD) [ '.INCRSV
023500     05  LINE 09 COLUMN 55  VALUE ' ]'.                         INCRSV
023600     05  LINE 11 COLUMN 10  VALUE 'DATA CHECK-OUT (CCYYMMDD) [ '.INCRSV
023700     05  LINE 11 COLUMN 55  VALUE ' ]'.                         INCRSV
023800     05  LINE 13 COLUMN 10  VALUE 'NOME DO HOSPEDE     [ '.     INCRSV
023900     05  LINE 13 COLUMN 79  VALUE ' ]'.                         INCRSV
024000     05  LINE 15 COLUMN 10  VALUE 'QUANTIDADE DE HOSPEDES [ '.  INCRSV
024100     05  LINE 15 COLUMN 55  VALUE ' ]'.                         INCRSV
024200***************************************************************INCRSV
024300 PROCEDURE DIVISION.                                             INCRSV
024400 0000-INICIO.                                                    INCRSV
024500                                                                    INCRSV
024600* O ROTEIRO PRINCIPAL FICA DELIBERADAMENTE PLANO -- CADA PORTAO     INCRSV
024700* (IDEMPOTENCIA, PERIODO, DISPONIBILIDADE, IMOVEL) TERMINA COM UM   INCRSV
024800* GO TO 9999-FIM EM VEZ DE IF ANINHADO, PARA QUE A LEITURA DO       INCRSV
024900* FLUXO ACOMPANHE A ORDEM DAS REGRAS DO NEGOCIO DE CIMA PARA        INCRSV
025000* BAIXO, DO MESMO JEITO QUE O DESPACHO DO MENURSV.CBL.  QUALQUER    INCRSV
025100* PORTAO NOVO QUE FOR PRECISO ACRESCENTAR DEVE SEGUIR O MESMO       INCRSV
025200* MOLDE: PERFORM ... THRU ... EXIT, TESTA A 88-LEVEL, GO TO FIM.    INCRSV
025300     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                INCRSV
025400     PERFORM 0150-CARREGAR-TABELAS THRU 0150-EXIT.              INCRSV
025500     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  INCRSV
025600* A CHAVE DE IDEMPOTENCIA E CONFERIDA ANTES DE GERAR O ID NOVO --   INCRSV
025700* SE A TRANSACAO JA FOI VISTA, NAO SE GASTA UMA POSICAO DO GERADOR  INCRSV
025800* CONGRUENCIAL A TOA NUMA RETRANSMISSAO DO CONVENIO.                INCRSV
025900     PERFORM 1000-VERIFICA-IDEMPOT THRU 1000-EXIT.              INCRSV
026000* REPETICAO CONFIRMADA -- DEVOLVE O QUE JA FOI GRAVADO E SAI SEM    INCRSV
026100* TOCAR NOS ARQUIVOS DE SAIDA (VEJA 1010-PROCURA-IDEMPOT).          INCRSV
026200     IF TRANSACAO-JA-REPETIDA                                    INCRSV
026300        GO TO 9999-FIM.                                          INCRSV
026400* IDENTIFICADOR OPACO GERADO AQUI, ANTES DA VALIDACAO DE PERIODO,   INCRSV
026500* PARA QUE A MENSAGEM DE REJEICAO (SE HOUVER) JA REFIRA O CODIGO    INCRSV
026600* QUE FICARIA GRAVADO NA TABELA DE IDEMPOTENCIA CASO A RESERVA      INCRSV
026700* FOSSE ACEITA -- NAO HA SIGNIFICADO DE NEGOCIO NO ID EM SI.        INCRSV
026800     PERFORM 9000-GERA-ID-EXTERNO THRU 9000-EXIT.               INCRSV
026900     MOVE WS-ID-GERADO TO WS-COD-RESERVA-NOVA.                  INCRSV
027000* DATERANGEVALIDATOR (FORMA RESERVA) -- VER O CABECALHO DO          INCRSV
027100* PARAGRAFO 2000-VALIDA-PERIODO MAIS ABAIXO PARA A REGRA EXATA.     INCRSV
027200     PERFORM 2000-VALIDA-PERIODO THRU 2000-EXIT.                INCRSV
027300     IF NAO-PODE-RESERVAR                                        INCRSV
027400* GO TO EM VEZ DE IF ANINHADO -- MANTEM O MAINLINE NO MESMO         INCRSV
027500* NIVEL DE COLUNA PARA OS QUATRO PORTOES, JA QUE O PROXIMO          INCRSV
027600* MANUTENTOR SO PRECISA LER DE CIMA PARA BAIXO.                     INCRSV
027700        DISPLAY (20 10) 'RESERVA REJEITADA - PERIODO INVALIDO'  INCRSV
027800        GO TO 9999-FIM.                                          INCRSV
027900* AVAILABILITYSERVICE / CAN-BOOK -- VER O CABECALHO DO PARAGRAFO    INCRSV
028000* 3000-VERIFICA-DISPONIB.  ESPELHADO NO INCBLQ.CBL PARA A REGRA     INCRSV
028100* CAN-BLOCK (BLOQUEIO CONTRA RESERVA CONFIRMADA).                   INCRSV
028200     PERFORM 3000-VERIFICA-DISPONIB THRU 3000-EXIT.             INCRSV
028300     IF NAO-PODE-RESERVAR                                        INCRSV
028400        DISPLAY (20 10) 'RESERVA REJEITADA - PERIODO OCUPADO'   INCRSV
028500        GO TO 9999-FIM.                                          INCRSV
028600* PORTAO DE EXISTENCIA DO IMOVEL (CR-2002-0031) -- SO ENTRA AQUI    INCRSV
028700* SE OS DOIS PORTOES ANTERIORES JA LIBERARAM A RESERVA, PARA NAO    INCRSV
028800* GASTAR UMA LEITURA SEQUENCIAL DE ARQ-IMOVEL A TOA.                INCRSV
028900     PERFORM 4000-VALIDA-IMOVEL THRU 4000-EXIT.                 INCRSV
029000     IF NOT IMOVEL-EXISTE                                        INCRSV
029100        DISPLAY (20 10) 'RESERVA REJEITADA - IMOVEL INEXISTENTE'INCRSV
029200        GO TO 9999-FIM.                                          INCRSV
029300     PERFORM 5000-GRAVA-RESERVA THRU 5000-EXIT.                 INCRSV
029400     PERFORM 8000-GRAVA-IDEMPOT THRU 8000-EXIT.                 INCRSV
029500* SO CHEGA AQUI SE OS QUATRO PORTOES PASSARAM -- GRAVACAO DA        INCRSV
029600* RESERVA E DO REGISTRO DE IDEMPOTENCIA JA ACONTECERAM ACIMA.       INCRSV
029700     DISPLAY (20 10) 'RESERVA INCLUIDA...: ' WS-COD-RESERVA-NOVAINCRSV
029800     GO TO 9999-FIM.                                             INCRSV
029900                                                                 INCRSV
030000 0100-ABRIR-ARQUIVOS.                                            INCRSV
030100* 2002  MTS  CR-2002-0031: NENHUMA MUDANCA NESTE PARAGRAFO,         INCRSV
030200* MAS A ORDEM DE ABERTURA (RESERVA / IMOVEL / BLOQUEIO /            INCRSV
030300* IDEMPOT) FOI CONFERIDA CONTRA 0150-CARREGAR-TABELAS PARA          INCRSV
030400* GARANTIR QUE OS QUATRO FS- FICASSEM '00' ANTES DO PRIMEIRO        INCRSV
030500* READ.                                                             INCRSV
030600* SO ABRE OS QUATRO ARQUIVOS-MESTRE EM MODO INPUT AQUI.  OS         INCRSV
030700* ARQUIVOS DE SAIDA (RESVNOVA / IDMPNOVO) SO SAO ABERTOS DENTRO     INCRSV
030800* DE 5000-GRAVA-RESERVA E 8000-GRAVA-IDEMPOT, JA NA HORA DE         INCRSV
030900* REGRAVAR -- O AMBIENTE DOS TERMINAIS DO DHU NUNCA TEVE MEMORIA    INCRSV
031000* SOBRANDO PARA MANTER SEIS ARQUIVOS ABERTOS AO MESMO TEMPO.        INCRSV
031100     OPEN INPUT  ARQ-RESERVA.                                    INCRSV
031200* ARQ-IMOVEL FICA ABERTO DO INICIO AO FIM DO PROGRAMA (SO FECHA     INCRSV
031300* EM 9999-FIM) PORQUE 4000-VALIDA-IMOVEL LE DIRETO DELE, SEM        INCRSV
031400* PASSAR POR TABELA -- VER O COMENTARIO NAQUELE PARAGRAFO.          INCRSV
031500     OPEN INPUT  ARQ-IMOVEL.                                     INCRSV
031600     OPEN INPUT  ARQ-BLOQUEIO.                                   INCRSV
031700     OPEN INPUT  ARQ-IDEMPOT.                                    INCRSV
031800 0100-EXIT.                                                      INCRSV
031900     EXIT.                                                       INCRSV
032000                                                                 INCRSV
032100***************************************************************INCRSV
032200* CARREGA AS TRES TABELAS EM MEMORIA -- SUBSTITUICAO DO ACESSO   INCRSV
032300* INDEXADO (ISAM), INDISPONIVEL NESTE AMBIENTE, POR VARREDURA    INCRSV
032400* SEQUENCIAL DE TABELA OCCURS EM WORKING-STORAGE.                INCRSV
032500***************************************************************INCRSV
032600 0150-CARREGAR-TABELAS.                                          INCRSV
032700* 1991  JCS  ESTE PARAGRAFO GANHOU A CARGA DE ARQ-BLOQUEIO          INCRSV
032800* NESTA VERSAO (VRS 1.1) -- ANTES SO CARREGAVA RESERVAS.            INCRSV
032900* AS TABELAS OCCURS 2000 TIMES (TAB-RESERVAS / TAB-BLOQUEIOS) SAO   INCRSV
033000* DIMENSIONADAS PARA O MAIOR VOLUME QUE O DHU JA CHEGOU A TER EM    INCRSV
033100* CARTEIRA (CERCA DE 40 IMOVEIS, HISTORICO DE RESERVAS DE VARIOS    INCRSV
033200* ANOS) COM FOLGA -- NAO HOUVE ESTOURO DESDE A IMPLANTACAO EM       INCRSV
033300* 1988.  O LACO TERMINA PELA 88-LEVEL FIM-RESERVA / FIM-BLOQUEIO    INCRSV
033400* / FIM-IDEMPOT, NUNCA POR CONTADOR FIXO, PORQUE O TAMANHO DO       INCRSV
033500* ARQUIVO MUDA TODO DIA CONFORME AS RESERVAS SAO INCLUIDAS.         INCRSV
033600* LEITURA ANTECIPADA (READ ... AT END) ANTES DO LACO PERFORM ...    INCRSV
033700* UNTIL -- PADRAO CLASSICO PARA NAO EXECUTAR O CORPO DO LACO        INCRSV
033800* QUANDO O ARQUIVO CHEGA VAZIO NA PRIMEIRA LEITURA.                 INCRSV
033900     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        INCRSV
034000     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                INCRSV
034100         UNTIL FIM-RESERVA.                                      INCRSV
034200     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      INCRSV
034300     PERFORM 0152-EMPILHA-BLOQUEIO THRU 0152-EXIT                INCRSV
034400         UNTIL FIM-BLOQUEIO.                                     INCRSV
034500     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        INCRSV
034600     PERFORM 0153-EMPILHA-IDEMPOT THRU 0153-EXIT                 INCRSV
034700         UNTIL FIM-IDEMPOT.                                      INCRSV
034800 0150-EXIT.                                                      INCRSV
034900     EXIT.                                                       INCRSV
035000                                                                 INCRSV
035100 0151-EMPILHA-RESERVA.                                           INCRSV
035200* CADA CHAMADA DESTE PARAGRAFO EMPILHA UM REGISTRO E JA FAZ A       INCRSV
035300* PROXIMA LEITURA -- POR ISSO O PERFORM ... UNTIL EM                INCRSV
035400* 0150-CARREGAR-TABELAS NAO PRECISA DE UM READ SEPARADO DENTRO DO   INCRSV
035500* LACO.                                                             INCRSV
035600* EMPILHA UM REGISTRO POR VEZ NA TABELA; O SUBSCRITO IX-RESV E O    INCRSV
035700* PROPRIO QTD-RESERVAS DEPOIS DO ADD 1, ENTAO A TABELA FICA         INCRSV
035800* SEMPRE COMPACTA DE 1 A QTD-RESERVAS SEM BURACOS.                  INCRSV
035900     ADD 1 TO QTD-RESERVAS.                                      INCRSV
036000     SET IX-RESV TO QTD-RESERVAS.                                INCRSV
036100     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             INCRSV
036200     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        INCRSV
036300 0151-EXIT.                                                      INCRSV
036400     EXIT.                                                       INCRSV
036500                                                                 INCRSV
036600 0152-EMPILHA-BLOQUEIO.                                          INCRSV
036700* IDENTICO AO ANTERIOR, TROCANDO RESERVA POR BLOQUEIO.  OS DOIS     INCRSV
036800* PARAGRAFOS NAO FORAM FUNDIDOS NUM SO COM PARAMETRO PORQUE ESTE    INCRSV
036900* AMBIENTE NAO TEM CALL/SUBPROGRAMA -- A DUPLICACAO E O PRECO DA    INCRSV
037000* SIMPLICIDADE.                                                     INCRSV
037100* MESMO MOLDE DO PARAGRAFO ANTERIOR, PARA A TABELA DE BLOQUEIOS.    INCRSV
037200     ADD 1 TO QTD-BLOQUEIOS.                                     INCRSV
037300     SET IX-BLOQ TO QTD-BLOQUEIOS.                               INCRSV
037400     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           INCRSV
037500     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      INCRSV
037600 0152-EXIT.                                                      INCRSV
037700     EXIT.                                                       INCRSV
037800                                                                 INCRSV
037900 0153-EMPILHA-IDEMPOT.                                           INCRSV
038000* 1999  RFB  PARAGRAFO NOVO NESTA VERSAO (VRS 1.3) JUNTO COM        INCRSV
038100* O RESTO DO CONTROLE DE IDEMPOTENCIA (BUG 1999-014).               INCRSV
038200* IDEM PARA A TABELA DE IDEMPOTENCIA (RSVIDMP.CPY) -- OS QUATRO     INCRSV
038300* CAMPOS SAO COPIADOS PARA A LINHA DA TABELA NA MESMA ORDEM QUE     INCRSV
038400* SAO REGRAVADOS DEPOIS EM 8010-REGRAVA-IDEMPOT.                    INCRSV
038500     ADD 1 TO QTD-IDEMPOT.                                       INCRSV
038600     SET IX-IDEMPOT TO QTD-IDEMPOT.                              INCRSV
038700     MOVE CHAVE-IDEMPOT   TO TAB-CHV-IDEMPOT (IX-IDEMPOT).      INCRSV
038800     MOVE TIPO-RESULTADO  TO TAB-TIPO-RESULTADO (IX-IDEMPOT).   INCRSV
038900     MOVE ID-RESULTADO    TO TAB-ID-RESULTADO (IX-IDEMPOT).     INCRSV
039000     MOVE SITUACAO-RESULTADO TO TAB-SITUACAO-RESULT (IX-IDEMPOT).INCRSV
039100     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        INCRSV
039200 0153-EXIT.                                                      INCRSV
039300     EXIT.                                                       INCRSV
039400                                                                 INCRSV
039500 0200-TELA-ENTRADA.                                              INCRSV
039600* A ORDEM DOS ACCEPT SEGUE A ORDEM DE CIMA PARA BAIXO NA TELA       INCRSV
039700* (TELA-INCLUSAO, DECLARADA ACIMA NA SCREEN SECTION) -- QUALQUER    INCRSV
039800* CAMPO NOVO NA TELA PRECISA ENTRAR NA MESMA POSICAO RELATIVA       INCRSV
039900* AQUI.                                                             INCRSV
040000* NAO HA MASCARA DE EDICAO NO ACCEPT -- TODA A VALIDACAO DE         INCRSV
040100* CONTEUDO (PERIODO, IMOVEL, ETC) FICA NOS PARAGRAFOS 1000 EM       INCRSV
040200* DIANTE.  AS POSICOES DE LINHA/COLUNA CASAM COM OS CAMPOS DE       INCRSV
040300* TELA-INCLUSAO DECLARADOS NA SCREEN SECTION ACIMA.                 INCRSV
040400     DISPLAY TELA-INCLUSAO.                                      INCRSV
040500     ACCEPT (05 32) WS-CHAVE-IDEMPOT.                            INCRSV
040600     ACCEPT (07 33) WS-COD-IMOVEL.                               INCRSV
040700     ACCEPT (09 47) WS-DATA-CHECKIN.                             INCRSV
040800     ACCEPT (11 47) WS-DATA-CHECKOUT.                            INCRSV
040900     ACCEPT (13 32) WS-NOME-HOSPEDE.                             INCRSV
041000     ACCEPT (15 47) WS-QTD-HOSPEDES.                             INCRSV
041100 0200-EXIT.                                                      INCRSV
041200     EXIT.                                                       INCRSV
041300                                                                 INCRSV
041400***************************************************************INCRSV
041500* REGRA DE IDEMPOTENCIA - SE A CHAVE JA FOI VISTA, DEVOLVE O     INCRSV
041600* RESULTADO GRAVADO ANTERIORMENTE SEM REVALIDAR NEM REGRAVAR.    INCRSV
041700***************************************************************INCRSV
041800 1000-VERIFICA-IDEMPOT.                                          INCRSV
041900* 1999  RFB  PARAGRAFO NOVO (VRS 1.3, BUG 1999-014) --              INCRSV
042000* ANTES DESTA VERSAO NAO HAVIA NENHUM CONTROLE DE REPETICAO         INCRSV
042100* DE TRANSACAO.                                                     INCRSV
042200* A CHAVE DE IDEMPOTENCIA (WS-CHAVE-IDEMPOT) VEM DO TERMINAL DO     INCRSV
042300* CONVENIO -- QUANDO A LINHA DISCADA CAI ANTES DO ACK, O            INCRSV
042400* CONVENIO RETRANSMITE A MESMA TRANSACAO COM A MESMA CHAVE          INCRSV
042500* (BUG 1999-014).  SE QTD-IDEMPOT = ZERO NEM VALE A PENA ENTRAR     INCRSV
042600* NO LACO -- SAI DIRETO PELO GO TO 1000-EXIT.                       INCRSV
042700     MOVE 'N' TO WS-JA-REPETIDA.                                 INCRSV
042800* PRIMEIRA TRANSACAO DO DIA (ARQUIVO IDEMPOT.DAT VAZIO) NAO TEM O   INCRSV
042900* QUE PROCURAR -- SAI DIRETO SEM ENTRAR NO LACO DE VARREDURA.       INCRSV
043000     IF QTD-IDEMPOT = ZERO                                       INCRSV
043100        GO TO 1000-EXIT.                                         INCRSV
043200     SET IX-IDEMPOT TO 1.                                        INCRSV
043300 1010-PROCURA-IDEMPOT.                                           INCRSV
043400* VARREDURA LINEAR PELA CHAVE -- SEM SEARCH/SEARCH ALL, SEGUINDO    INCRSV
043500* A MESMA CONVENCAO DE GO TO/PERFORM...THRU...EXIT USADA EM TODO    INCRSV
043600* O RESTO DO PROGRAMA.  A TABELA DE IDEMPOTENCIA RARAMENTE PASSA    INCRSV
043700* DE ALGUMAS DEZENAS DE ENTRADAS POR CORRIDA, ENTAO O CUSTO DA      INCRSV
043800* VARREDURA LINEAR NUNCA FOI PROBLEMA NESTE AMBIENTE.               INCRSV
043900* O SET IX-IDEMPOT UP BY 1 VEM ANTES DO TESTE DE LIMITE (IF         INCRSV
044000* IX-IDEMPOT > QTD-IDEMPOT) PARA NAO LER UMA POSICAO ALEM DO        INCRSV
044100* FIM DA TABELA -- MESMA CONVENCAO USADA EM TODAS AS OUTRAS         INCRSV
044200* VARREDURAS DESTE PROGRAMA.                                        INCRSV
044300     IF TAB-CHV-IDEMPOT (IX-IDEMPOT) = WS-CHAVE-IDEMPOT          INCRSV
044400        MOVE 'S' TO WS-JA-REPETIDA                               INCRSV
044500        DISPLAY (20 10) 'TRANSACAO JA PROCESSADA - RESERVA: '   INCRSV
044600                TAB-ID-RESULTADO (IX-IDEMPOT)                    INCRSV
044700        GO TO 1000-EXIT.                                         INCRSV
044800     SET IX-IDEMPOT UP BY 1.                                     INCRSV
044900     IF IX-IDEMPOT > QTD-IDEMPOT                                 INCRSV
045000        GO TO 1000-EXIT.                                         INCRSV
045100     GO TO 1010-PROCURA-IDEMPOT.                                 INCRSV
045200 1000-EXIT.                                                      INCRSV
045300     EXIT.                                                       INCRSV
045400                                                                 INCRSV
045500***************************************************************INCRSV
045600* DATERANGEVALIDATOR (FORMA RESERVA) - DATA-CHECKOUT TEM QUE     INCRSV
045700* SER ESTRITAMENTE MAIOR QUE DATA-CHECKIN.  MESMO DIA NAO E      INCRSV
045800* PERMITIDO PARA RESERVA (SO PARA BLOQUEIO).                     INCRSV
045900***************************************************************INCRSV
046000 2000-VALIDA-PERIODO.                                            INCRSV
046100* 1998  RFB  CCYYMMDD ADOTADO NESTA VERSAO (VRS 1.2, BUG            INCRSV
046200* 1998-231) NO LUGAR DO ANTIGO DDMMAA DE DUAS POSICOES DE           INCRSV
046300* ANO -- A COMPARACAO NUMERICA SIMPLES (>) SO FUNCIONA CERTO        INCRSV
046400* COM ANO DE QUATRO POSICOES NA FRENTE.                             INCRSV
046500* O TESTE DE DATA ZERO VEM PRIMEIRO PORQUE O ACCEPT DA TELA NAO     INCRSV
046600* IMPEDE O OPERADOR DE DEIXAR O CAMPO EM BRANCO (SEM MASCARA        INCRSV
046700* NUMERICA OBRIGATORIA NESTE TERMINAL).  DEPOIS, A REGRA            INCRSV
046800* ESTRITA: DATA-CHECKOUT TEM QUE SER MAIOR QUE DATA-CHECKIN, NAO    INCRSV
046900* BASTA SER IGUAL OU MAIOR -- ISSO SO E PERMITIDO NA FORMA          INCRSV
047000* BLOQUEIO (VEJA INCBLQ.CBL / ALTBLQ.CBL, PARAGRAFO DE MESMO        INCRSV
047100* NOME, QUE ACEITA COULDBESAME).                                    INCRSV
047200     MOVE 'S' TO WS-PODE-RESERVAR.                               INCRSV
047300* DATA ZERO SIGNIFICA CAMPO NAO PREENCHIDO -- REJEITA ANTES DE      INCRSV
047400* COMPARAR AS DUAS DATAS ENTRE SI, SENAO ZERO SERIA SEMPRE MENOR    INCRSV
047500* QUE QUALQUER DATA REAL E PASSARIA PELO TESTE SEGUINTE.            INCRSV
047600     IF WS-DATA-CHECKIN = ZERO OR WS-DATA-CHECKOUT = ZERO        INCRSV
047700        MOVE 'N' TO WS-PODE-RESERVAR                             INCRSV
047800        GO TO 2000-EXIT.                                         INCRSV
047900     IF WS-DATA-CHECKOUT NOT > WS-DATA-CHECKIN                   INCRSV
048000        MOVE 'N' TO WS-PODE-RESERVAR.                            INCRSV
048100 2000-EXIT.                                                      INCRSV
048200     EXIT.                                                       INCRSV
048300                                                                 INCRSV
048400***************************************************************INCRSV
048500* AVAILABILITYSERVICE - CHECAGEM CAN-BOOK.  VARRE AS RESERVAS    INCRSV
048600* CONFIRMADAS DO MESMO IMOVEL (SEM EXCLUSAO DE ID PROPRIO -      INCRSV
048700* RESERVA AINDA NAO EXISTE) E OS BLOQUEIOS DO MESMO IMOVEL.      INCRSV
048800***************************************************************INCRSV
048900 3000-VERIFICA-DISPONIB.                                         INCRSV
049000* 1991  JCS  PARAGRAFO GANHOU A CHAMADA A 3200-VARRE-BLOQUEIOS      INCRSV
049100* NESTA VERSAO (VRS 1.1); ANTES SO CHAMAVA A VARREDURA DE           INCRSV
049200* RESERVAS.                                                         INCRSV
049300* AS RESERVAS SAO CONFERIDAS ANTES DOS BLOQUEIOS PORQUE, NA         INCRSV
049400* PRATICA DO DHU, A GRANDE MAIORIA DAS DIARIAS OCUPADAS E POR       INCRSV
049500* OUTRA RESERVA CONFIRMADA -- BLOQUEIO DE MANUTENCAO E MAIS RARO.   INCRSV
049600* SE O CHOQUE DE RESERVA JA REPROVAR, A VARREDURA DE BLOQUEIOS      INCRSV
049700* NEM PRECISA RODAR (VEJA O GO TO 3000-EXIT LOGO ABAIXO).           INCRSV
049800     IF NAO-PODE-RESERVAR                                        INCRSV
049900        GO TO 3000-EXIT.                                         INCRSV
050000     PERFORM 3100-VARRE-RESERVAS THRU 3100-EXIT.                INCRSV
050100     IF NAO-PODE-RESERVAR                                        INCRSV
050200        GO TO 3000-EXIT.                                         INCRSV
050300     PERFORM 3200-VARRE-BLOQUEIOS THRU 3200-EXIT.               INCRSV
050400 3000-EXIT.                                                      INCRSV
050500     EXIT.                                                       INCRSV
050600                                                                 INCRSV
050700 3100-VARRE-RESERVAS.                                            INCRSV
050800* SE A TABELA ESTIVER VAZIA (PRIMEIRO IMOVEL CADASTRADO, AINDA      INCRSV
050900* SEM NENHUMA RESERVA) NEM VALE A PENA ENTRAR NO LACO -- MESMA      INCRSV
051000* CONVENCAO DE 1000-VERIFICA-IDEMPOT PARA TABELA VAZIA.             INCRSV
051100* SEM EXCLUSAO DE ID PROPRIO -- ESTE E O CAMINHO DE INCLUSAO, A     INCRSV
051200* RESERVA AINDA NAO EXISTE NA TABELA, ENTAO NAO HA COMO ELA         INCRSV
051300* CHOCAR CONSIGO MESMA.  ALTRSV.CBL E REBRSV.CBL, QUE MEXEM EM      INCRSV
051400* RESERVA JA EXISTENTE, EXCLUEM O PROPRIO COD-RESERVA DA            INCRSV
051500* COMPARACAO (COD-RESERVA NOT = WS-COD-RESERVA).                    INCRSV
051600     IF QTD-RESERVAS = ZERO                                      INCRSV
051700        GO TO 3100-EXIT.                                         INCRSV
051800     SET IX-RESV TO 1.                                           INCRSV
051900 3110-PROXIMA-RESERVA.                                           INCRSV
052000* SO CONTA COMO CHOQUE RESERVA CONFIRMADA DO MESMO IMOVEL --        INCRSV
052100* RESERVA CANCELADA NAO BLOQUEIA NOVA INCLUSAO NO MESMO PERIODO.    INCRSV
052200     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             INCRSV
052300     IF COD-IMOVEL-RESV = WS-COD-IMOVEL                          INCRSV
052400        AND RSV-CONFIRMADA                                       INCRSV
052500        AND COD-RESERVA NOT = WS-COD-RESERVA-NOVA                INCRSV
052600* TESTE DE SOBREPOSICAO NAO ESTRITO: DUAS RESERVAS QUE SO SE        INCRSV
052700* TOCAM NA DATA DE TROCA (CHECK-OUT DE UMA = CHECK-IN DA OUTRA)     INCRSV
052800* NAO SAO CONSIDERADAS CHOQUE -- O QUARTO LIBERA DE MANHA E         INCRSV
052900* OCUPA DE TARDE NO MESMO DIA.                                      INCRSV
053000        IF DATA-CHECKIN NOT > WS-DATA-CHECKOUT                   INCRSV
053100           AND DATA-CHECKOUT NOT < WS-DATA-CHECKIN               INCRSV
053200              MOVE 'N' TO WS-PODE-RESERVAR                       INCRSV
053300              GO TO 3100-EXIT.                                   INCRSV
053400* INCREMENTA O SUBSCRITO ANTES DE TESTAR O LIMITE (PROXIMA          INCRSV
053500* LINHA) -- SE TESTASSE ANTES DE INCREMENTAR, A ULTIMA POSICAO DA   INCRSV
053600* TABELA NUNCA SERIA CONFERIDA.                                     INCRSV
053700     SET IX-RESV UP BY 1.                                        INCRSV
053800     IF IX-RESV > QTD-RESERVAS                                   INCRSV
053900        GO TO 3100-EXIT.                                         INCRSV
054000     GO TO 3110-PROXIMA-RESERVA.                                 INCRSV
054100 3100-EXIT.                                                      INCRSV
054200     EXIT.                                                       INCRSV
054300                                                                 INCRSV
054400***************************************************************INCRSV
054500* REGRA DE CHOQUE DE BLOQUEIO (ESTRITA) - USADA TAMBEM PELO      INCRSV
054600* LADO DA RESERVA CONTRA UM BLOQUEIO EXISTENTE.                  INCRSV
054700***************************************************************INCRSV
054800 3200-VARRE-BLOQUEIOS.                                           INCRSV
054900* MESMA ESTRUTURA DE 3100-VARRE-RESERVAS -- CONDICAO DE PARADA      INCRSV
055000* PARA TABELA VAZIA, SET DO SUBSCRITO, GO TO PARA O PROXIMO         INCRSV
055100* ELEMENTO, TESTE DE LIMITE DEPOIS DE INCREMENTAR.                  INCRSV
055200* REGRA DE CHOQUE ESTRITA (< / >, NAO <= / >=) PORQUE O BLOQUEIO    INCRSV
055300* DE MANUTENCAO TOMA O IMOVEL POR INTEIRO NAQUELE PERIODO -- NAO    INCRSV
055400* HA TROCA NO MESMO DIA COMO NA RESERVA.  SEM EXCLUSAO DE ID        INCRSV
055500* PORQUE BLOQUEIO NAO TEM CODIGO DE RESERVA PARA COMPARAR.          INCRSV
055600     IF QTD-BLOQUEIOS = ZERO                                     INCRSV
055700        GO TO 3200-EXIT.                                         INCRSV
055800     SET IX-BLOQ TO 1.                                           INCRSV
055900 3210-PROXIMO-BLOQUEIO.                                          INCRSV
056000     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           INCRSV
056100     IF COD-IMOVEL-BLQ = WS-COD-IMOVEL                           INCRSV
056200        IF DATA-INICIO-BLQ < WS-DATA-CHECKOUT                    INCRSV
056300           AND DATA-FIM-BLQ > WS-DATA-CHECKIN                    INCRSV
056400              MOVE 'N' TO WS-PODE-RESERVAR                       INCRSV
056500              GO TO 3200-EXIT.                                   INCRSV
056600     SET IX-BLOQ UP BY 1.                                        INCRSV
056700     IF IX-BLOQ > QTD-BLOQUEIOS                                  INCRSV
056800        GO TO 3200-EXIT.                                         INCRSV
056900     GO TO 3210-PROXIMO-BLOQUEIO.                                INCRSV
057000 3200-EXIT.                                                      INCRSV
057100     EXIT.                                                       INCRSV
057200                                                                 INCRSV
057300***************************************************************INCRSV
057400* PORTAO DE EXISTENCIA DO IMOVEL (CR-2002-0031).                 INCRSV
057500***************************************************************INCRSV
057600 4000-VALIDA-IMOVEL.                                             INCRSV
057700* 2002  MTS  PARAGRAFO NOVO NESTA VERSAO (VRS 1.4,                  INCRSV
057800* CR-2002-0031) -- ANTES O PROGRAMA ACEITAVA QUALQUER CODIGO        INCRSV
057900* DE IMOVEL DIGITADO, MESMO QUE NAO CONSTASSE DO CADASTRO.          INCRSV
058000* AO CONTRARIO DE RESERVA E BLOQUEIO, O CADASTRO DE IMOVEIS NAO     INCRSV
058100* E CARREGADO EM TABELA NO INICIO (0150-CARREGAR-TABELAS NEM        INCRSV
058200* TOCA EM ARQ-IMOVEL) -- CADA INCLUSAO CONSULTA NO MAXIMO UM        INCRSV
058300* IMOVEL, ENTAO UMA LEITURA SEQUENCIAL DIRETA DO ARQUIVO BASTA E    INCRSV
058400* POUPA MEMORIA DE TERMINAL, QUE NUNCA SOBROU NESTE AMBIENTE.       INCRSV
058500     MOVE 'N' TO WS-IMOVEL-EXISTE.                               INCRSV
058600 4010-PROCURA-IMOVEL.                                            INCRSV
058700* LEITURA SEQUENCIAL DIRETA (SEM TABELA) ATE ACHAR O CODIGO OU      INCRSV
058800* CHEGAR AO FIM DO ARQUIVO -- SE O IMOVEL PROCURADO ESTIVER NO      INCRSV
058900* COMECO DO ARQUIVO, A PROXIMA CHAMADA DESTE PARAGRAFO (OUTRA       INCRSV
059000* INCLUSAO) VAI RELER O ARQUIVO DESDE ALI, JA QUE ARQ-IMOVEL NAO    INCRSV
059100* E REABERTO A CADA INCLUSAO.                                       INCRSV
059200* CHEGOU AO FIM DO ARQUIVO SEM ACHAR O CODIGO -- IMOVEL NAO         INCRSV
059300* CADASTRADO, WS-IMOVEL-EXISTE PERMANECE 'N' (CR-2002-0031).        INCRSV
059400     READ ARQ-IMOVEL AT END GO TO 4000-EXIT.                    INCRSV
059500     IF COD-IMOVEL = WS-COD-IMOVEL                               INCRSV
059600        MOVE 'S' TO WS-IMOVEL-EXISTE                             INCRSV
059700        GO TO 4000-EXIT.                                         INCRSV
059800     GO TO 4010-PROCURA-IMOVEL.                                  INCRSV
059900 4000-EXIT.                                                      INCRSV
060000     EXIT.                                                       INCRSV
060100                                                                 INCRSV
060200***************************************************************INCRSV
060300* GRAVACAO -- ACRESCENTA A RESERVA NOVA NA TABELA EM MEMORIA E   INCRSV
060400* REGRAVA O ARQUIVO RESERVA.DAT POR INTEIRO (SEM ISAM DISPONIVELINCRSV
060500* NESTE AMBIENTE, A REGRAVACAO TOTAL E A SUBSTITUICAO DIRETA).   INCRSV
060600***************************************************************INCRSV
060700 5000-GRAVA-RESERVA.                                             INCRSV
060800* OS SEIS MOVE INICIAIS MONTAM O REGISTRO REG-RESERVA A PARTIR      INCRSV
060900* DOS CAMPOS DIGITADOS NA TELA MAIS O ID GERADO EM                  INCRSV
061000* 9000-GERA-ID-EXTERNO -- SO DEPOIS ELE E EMPILHADO NA TABELA.      INCRSV
061100* SEM ISAM NESTE AMBIENTE -- A GRAVACAO NAO E UM WRITE PONTUAL,     INCRSV
061200* E A REGRAVACAO DO ARQUIVO INTEIRO.  A RESERVA NOVA ENTRA NA       INCRSV
061300* TABELA EM MEMORIA, O ARQUIVO DE ENTRADA (ARQ-RESERVA) FECHA,      INCRSV
061400* E TODO O CONTEUDO DA TABELA (JA COM O REGISTRO NOVO) SAI PARA     INCRSV
061500* UM SELECT DE SAIDA DIFERENTE (ARQ-SAIDA-RESV) QUE APONTA PARA     INCRSV
061600* O MESMO VALUE OF FILE-ID 'RESERVA.DAT' -- O MESMO MOLDE USADO     INCRSV
061700* EM ALTRSV.CBL, CANRSV.CBL E REBRSV.CBL PARA GRAVAR SUAS           INCRSV
061800* PROPRIAS ALTERACOES NO ARQUIVO DE RESERVAS.                       INCRSV
061900     MOVE WS-COD-RESERVA-NOVA TO COD-RESERVA.                    INCRSV
062000     MOVE WS-COD-IMOVEL       TO COD-IMOVEL-RESV.                INCRSV
062100     MOVE WS-DATA-CHECKIN     TO DATA-CHECKIN.                   INCRSV
062200     MOVE WS-DATA-CHECKOUT    TO DATA-CHECKOUT.                  INCRSV
062300     MOVE WS-NOME-HOSPEDE     TO NOME-HOSPEDE.                   INCRSV
062400     MOVE WS-QTD-HOSPEDES     TO QTD-HOSPEDES.                   INCRSV
062500* TODA RESERVA NASCE CONFIRMADA -- SO CANRSV.CBL (CANCELAMENTO)     INCRSV
062600* MUDA ESSE STATUS DEPOIS.                                          INCRSV
062700     MOVE 'CONFIRMED'         TO SITUACAO-RESV.                  INCRSV
062800* O ADD 1 AQUI E SEPARADO DO ADD 1 DENTRO DE                        INCRSV
062900* 0151-EMPILHA-RESERVA -- ESTE E O REGISTRO NOVO SENDO              INCRSV
063000* ACRESCENTADO NO FIM DA TABELA JA CARREGADA, NAO PARTE DA CARGA    INCRSV
063100* INICIAL.                                                          INCRSV
063200     ADD 1 TO QTD-RESERVAS.                                      INCRSV
063300     SET IX-RESV TO QTD-RESERVAS.                                INCRSV
063400     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             INCRSV
063500* FECHA A ENTRADA ANTES DE ABRIR A SAIDA PORQUE OS DOIS SELECTS     INCRSV
063600* (ARQ-RESERVA E ARQ-SAIDA-RESV) APONTAM PARA O MESMO               INCRSV
063700* VALUE OF FILE-ID -- NAO DA PARA TER OS DOIS ABERTOS AO MESMO      INCRSV
063800* TEMPO NESTE AMBIENTE.                                             INCRSV
063900     CLOSE ARQ-RESERVA.                                          INCRSV
064000     OPEN OUTPUT ARQ-SAIDA-RESV.                                 INCRSV
064100     SET IX-RESV TO 1.                                           INCRSV
064200 5010-REGRAVA-RESERVA.                                           INCRSV
064300* REGRAVACAO INTEGRAL, DE 1 ATE QTD-RESERVAS -- INCLUINDO A         INCRSV
064400* RESERVA RECEM-INCLUIDA, JA QUE ELA FOI EMPILHADA NA TABELA        INCRSV
064500* ANTES DESTE LACO COMECAR (VEJA O PARAGRAFO ANTERIOR).             INCRSV
064600* PERCORRE A TABELA DE 1 ATE QTD-RESERVAS REGRAVANDO LINHA POR      INCRSV
064700* LINHA -- O REGISTRO RECEM-EMPILHADO ACIMA JA ESTA INCLUSO         INCRSV
064800* PORQUE QTD-RESERVAS FOI INCREMENTADO ANTES DESTE LACO COMECAR.    INCRSV
064900     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-SAIDA-RESV.          INCRSV
065000     WRITE REG-SAIDA-RESV.                                       INCRSV
065100     SET IX-RESV UP BY 1.                                        INCRSV
065200     IF IX-RESV > QTD-RESERVAS                                   INCRSV
065300        GO TO 5000-EXIT.                                         INCRSV
065400     GO TO 5010-REGRAVA-RESERVA.                                 INCRSV
065500 5000-EXIT.                                                      INCRSV
065600     CLOSE ARQ-SAIDA-RESV.                                       INCRSV
065700     EXIT.                                                       INCRSV
065800                                                                 INCRSV
065900***************************************************************INCRSV
066000* GRAVA O RESULTADO DA TRANSACAO NA TABELA DE IDEMPOTENCIA E     INCRSV
066100* REGRAVA IDEMPOT.DAT POR INTEIRO.                               INCRSV
066200***************************************************************INCRSV
066300 8000-GRAVA-IDEMPOT.                                             INCRSV
066400* 1999  RFB  PARAGRAFO NOVO (VRS 1.3, BUG 1999-014), IRMAO DE       INCRSV
066500* 5000-GRAVA-RESERVA -- MESMO MOLDE DE REGRAVACAO TOTAL,            INCRSV
066600* APLICADO AO ARQUIVO DE IDEMPOTENCIA.                              INCRSV
066700* MESMO MOLDE DA GRAVACAO DE RESERVA -- REGRAVACAO TOTAL DE         INCRSV
066800* IDEMPOT.DAT.  NAO HA EXPURGO DE ENTRADAS ANTIGAS (SEM PRAZO DE    INCRSV
066900* EXPIRACAO PARA A CHAVE DE IDEMPOTENCIA); O ARQUIVO SO CRESCE.     INCRSV
067000* ISSO E UMA LIMITACAO CONHECIDA E ACEITA -- FORA DO ESCOPO         INCRSV
067100* DESTE PROGRAMA MEXER NISSO.                                       INCRSV
067200     ADD 1 TO QTD-IDEMPOT.                                       INCRSV
067300     SET IX-IDEMPOT TO QTD-IDEMPOT.                              INCRSV
067400     MOVE WS-CHAVE-IDEMPOT     TO TAB-CHV-IDEMPOT (IX-IDEMPOT). INCRSV
067500* 'RESERVA ' COM O ESPACO NO FIM PREENCHE OS 8 BYTES DO CAMPO       INCRSV
067600* TAB-TIPO-RESULTADO CONFORME O LAYOUT DE RSVIDMP.CPY.              INCRSV
067700     MOVE 'RESERVA '           TO TAB-TIPO-RESULTADO (IX-IDEMPOTINCRSV
067800     MOVE WS-COD-RESERVA-NOVA  TO TAB-ID-RESULTADO (IX-IDEMPOT).INCRSV
067900     MOVE 'CONFIRMED'          TO TAB-SITUACAO-RESULT (IX-IDEMPOTINCRSV
068000         ).                                                     INCRSV
068100* MESMA TROCA DE SELECT DE ENTRADA POR SELECT DE SAIDA USADA EM     INCRSV
068200* 5000-GRAVA-RESERVA, AGORA PARA IDEMPOT.DAT.                       INCRSV
068300     CLOSE ARQ-IDEMPOT.                                          INCRSV
068400     OPEN OUTPUT ARQ-SAIDA-IDMP.                                 INCRSV
068500     SET IX-IDEMPOT TO 1.                                        INCRSV
068600 8010-REGRAVA-IDEMPOT.                                           INCRSV
068700* OS QUATRO MOVE NO INICIO DESTE PARAGRAFO DESMONTAM A LINHA DA     INCRSV
068800* TABELA DE VOLTA PARA OS CAMPOS DO REGISTRO REG-IDEMPOT, NA        INCRSV
068900* MESMA ORDEM EM QUE FORAM MONTADOS EM 0153-EMPILHA-IDEMPOT.        INCRSV
069000* MESMA LOGICA DE 5010-REGRAVA-RESERVA, SO QUE PARA A TABELA DE     INCRSV
069100* IDEMPOTENCIA -- INCREMENTA O SUBSCRITO ANTES DE TESTAR O          INCRSV
069200* LIMITE PARA MANTER A MESMA CONVENCAO DO RESTO DO PROGRAMA.        INCRSV
069300     MOVE TAB-CHV-IDEMPOT (IX-IDEMPOT)      TO CHAVE-IDEMPOT.   INCRSV
069400     MOVE TAB-TIPO-RESULTADO (IX-IDEMPOT)   TO TIPO-RESULTADO.  INCRSV
069500     MOVE TAB-ID-RESULTADO (IX-IDEMPOT)     TO ID-RESULTADO.    INCRSV
069600     MOVE TAB-SITUACAO-RESULT (IX-IDEMPOT)  TO                  INCRSV
069700         SITUACAO-RESULTADO.                                    INCRSV
069800     MOVE REG-IDEMPOT TO REG-SAIDA-IDMP.                        INCRSV
069900     WRITE REG-SAIDA-IDMP.                                       INCRSV
070000     SET IX-IDEMPOT UP BY 1.                                     INCRSV
070100     IF IX-IDEMPOT > QTD-IDEMPOT                                 INCRSV
070200        GO TO 8000-EXIT.                                         INCRSV
070300     GO TO 8010-REGRAVA-IDEMPOT.                                 INCRSV
070400 8000-EXIT.                                                      INCRSV
070500     CLOSE ARQ-SAIDA-IDMP.                                       INCRSV
070600     EXIT.                                                       INCRSV
070700                                                                 INCRSV
070800***************************************************************INCRSV
070900* GERADOR CASEIRO DE IDENTIFICADOR EXTERNO OPACO DE 21 POSICOES *INCRSV
071000* (SEM O USO DE FUNCTION - NAO DISPONIVEL NESTE COMPILADOR).    *INCRSV
071100* HORA DO RELOGIO DO SISTEMA COM UM GERADOR CONGRUENCIAL LINEAR *INCRSV
071200* CASEIRO PARA PREENCHER 21 POSICOES ALFANUMERICAS A PARTIR DO  *INCRSV
071300* ALFABETO WS-ALFABETO-ID.  SEM SIGNIFICADO DE NEGOCIO.         *INCRSV
071400***************************************************************INCRSV
071500 9000-GERA-ID-EXTERNO.                                           INCRSV
071600* ACCEPT ... FROM TIME E ACCEPT ... FROM DATE SAO OS UNICOS         INCRSV
071700* PONTOS DESTE PROGRAMA QUE CONSULTAM O RELOGIO DO SISTEMA -- SEM   INCRSV
071800* ISSO, DUAS INCLUSOES NO MESMO SEGUNDO GERARIAM SEMPRE A MESMA     INCRSV
071900* SEMENTE.                                                          INCRSV
072000* O ID PRECISA SER OPACO (SEM SIGNIFICADO DE NEGOCIO, SEM ORDEM     INCRSV
072100* SEQUENCIAL VISIVEL) -- POR ISSO NAO SE USA UM CONTADOR SIMPLES.   INCRSV
072200* A SEMENTE MISTURA HORA, DATA E OS DOIS CONTADORES DE TABELA       INCRSV
072300* PARA NAO REPETIR O MESMO ID DUAS VEZES NA MESMA CORRIDA.          INCRSV
072400     ACCEPT WS-HORA-SISTEMA FROM TIME.                           INCRSV
072500     ACCEPT WS-DATA-SISTEMA FROM DATE.                           INCRSV
072600     COMPUTE WS-SEMENTE-ID = WS-HORA-SISTEMA + WS-DATA-SISTEMA   INCRSV
072700         + QTD-RESERVAS + QTD-BLOQUEIOS + 1.                    INCRSV
072800* LIMPA O CAMPO ANTES DO LACO PARA GARANTIR QUE NENHUMA POSICAO     INCRSV
072900* FIQUE COM LIXO CASO O LACO SEJA INTERROMPIDO -- EMBORA HOJE ELE   INCRSV
073000* SEMPRE RODE AS 21 VOLTAS COMPLETAS.                               INCRSV
073100     MOVE SPACES TO WS-ID-GERADO.                                INCRSV
073200     PERFORM 9010-PROXIMO-CARACTER                               INCRSV
073300         VARYING WS-IX-ID FROM 1 BY 1                            INCRSV
073400         UNTIL WS-IX-ID > 21.                                    INCRSV
073500 9000-EXIT.                                                      INCRSV
073600     EXIT.                                                       INCRSV
073700                                                                 INCRSV
073800***************************************************************INCRSV
073900* GERADOR CONGRUENCIAL LINEAR CASEIRO: A CADA POSICAO, GIRA A    INCRSV
074000* SEMENTE E TIRA O RESTO DA DIVISAO POR 36 PARA ESCOLHER UM     *INCRSV
074100* CARACTER DO ALFABETO ALFANUMERICO.                             INCRSV
074200***************************************************************INCRSV
074300 9010-PROXIMO-CARACTER.                                          INCRSV
074400* CADA CHAMADA GIRA A SEMENTE UMA VEZ (WS-SEMENTE-ID MUDA A CADA    INCRSV
074500* POSICAO) PARA QUE AS 21 POSICOES DO IDENTIFICADOR NAO SAIAM       INCRSV
074600* TODAS COM A MESMA LETRA.                                          INCRSV
074700* O MODULO 999999937 E UM PRIMO GRANDE ESCOLHIDO SO PARA            INCRSV
074800* ESPALHAR OS VALORES DA SEMENTE ANTES DE CAIR NO MOD 36 QUE        INCRSV
074900* ESCOLHE A LETRA/DIGITO -- SEM FUNCTION DISPONIVEL NESTE           INCRSV
075000* COMPILADOR, SEM GERADOR DE NUMERO ALEATORIO DE SISTEMA, ENTAO     INCRSV
075100* O CONGRUENCIAL LINEAR CASEIRO FAZ AS DUAS COISAS.                 INCRSV
075200     COMPUTE WS-VALOR-MOD = WS-SEMENTE-ID * 31 + WS-IX-ID + 7.   INCRSV
075300* A PRIMEIRA DIVISAO SO SERVE PARA EMBARALHAR A SEMENTE (O          INCRSV
075400* QUOCIENTE EM WS-SUBSCR-2 E DESCARTADO, SO O RESTO IMPORTA) --     INCRSV
075500* A SEGUNDA DIVISAO, LOGO ABAIXO, E QUE ESCOLHE DE FATO A LETRA.    INCRSV
075600     DIVIDE WS-VALOR-MOD BY 999999937 GIVING WS-SUBSCR-2         INCRSV
075700         REMAINDER WS-SEMENTE-ID.                                INCRSV
075800* O RESTO DE UMA DIVISAO COM DIVIDENDO NEGATIVO PODE SAIR           INCRSV
075900* NEGATIVO NESTE COMPILADOR -- INVERTE O SINAL ANTES DA SEGUNDA     INCRSV
076000* DIVISAO PARA GARANTIR QUE WS-SUBSCR FIQUE ENTRE 1 E 36.           INCRSV
076100     IF WS-SEMENTE-ID < ZERO                                     INCRSV
076200        COMPUTE WS-SEMENTE-ID = WS-SEMENTE-ID * -1.              INCRSV
076300     DIVIDE WS-SEMENTE-ID BY 36 GIVING WS-SUBSCR-2               INCRSV
076400         REMAINDER WS-VALOR-MOD.                                 INCRSV
076500     MOVE WS-VALOR-MOD TO WS-SUBSCR.                             INCRSV
076600     ADD 1 TO WS-SUBSCR.                                         INCRSV
076700     MOVE WS-ALFABETO-ID (WS-SUBSCR:1) TO WS-ID-GERADO (WS-IX-ID:1)INCRSV
076800         .                                                      INCRSV
076900 9010-EXIT.                                                      INCRSV
077000     EXIT.                                                       INCRSV
077100                                                                 INCRSV
077200 9999-FIM.                                                       INCRSV
077300* 1988  ENZO/JAMILE  PARAGRAFO ORIGINAL DA IMPLANTACAO --           INCRSV
077400* NUNCA PRECISOU MUDAR NAS REVISOES SEGUINTES, SO GANHOU            INCRSV
077500* NOVOS PONTOS DE GO TO NO MAINLINE.                                INCRSV
077600* ARQ-RESERVA E ARQ-IDEMPOT JA FORAM FECHADOS DENTRO DE             INCRSV
077700* 5000-GRAVA-RESERVA E 8000-GRAVA-IDEMPOT (E OS ARQUIVOS DE         INCRSV
077800* SAIDA FECHADOS NOS RESPECTIVOS -EXIT); SO FALTA FECHAR            INCRSV
077900* ARQ-IMOVEL E ARQ-BLOQUEIO, QUE FICARAM ABERTOS EM INPUT DESDE     INCRSV
078000* 0100-ABRIR-ARQUIVOS.  O STOP RUN DEVOLVE O CONTROLE PARA O        INCRSV
078100* CHAIN DO MENURSV.CBL.                                             INCRSV
078200     CLOSE ARQ-IMOVEL.                                           INCRSV
078300     CLOSE ARQ-BLOQUEIO.                                         INCRSV
078400     STOP RUN.                                                   INCRSV

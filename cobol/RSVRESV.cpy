000100***************************************************************ENZ002
000200*                                                              *ENZ002
000300*    D H U  -  DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA        *ENZ002
000400*    SISTEMA DE RESERVAS - SIRESERVA                           *ENZ002
000500*                                                              *ENZ002
000600*    COPY .... : RSVRESV                                       *ENZ002
000700*    ANALISTA  : ENZO 19 - JAMILE 26                           *ENZ002
000800*    DATA      : 14/03/1988                                    *ENZ002
000900*    FINALIDADE: LAYOUT DO REGISTRO MESTRE DE RESERVAS DE      *ENZ002
001000*                HOSPEDES SOBRE UM IMOVEL (CHECK-IN/CHECK-OUT).*ENZ002
001100*                                                              *ENZ002
001200*    VRS         DATA           DESCRICAO                      *ENZ002
001300*    1.0         14/03/1988     IMPLANTACAO                    *ENZ002
001400*    1.1         19/06/1990     JCS - SITUACAO PASSOU DE 1      ENZ002
001500*                               POSICAO (S/N) PARA X(9) COM    *ENZ002
001600*                               OS VALORES-PADRAO CONFIRMED /  *ENZ002
001700*                               CANCELLED, PARA CASAR COM O    *ENZ002
001800*                               LAYOUT DE INTERCAMBIO DO       *ENZ002
001900*                               CONVENIO INTERUNIVERSITARIO.   *ENZ002
002000*    1.2         09/12/1998     RFB - REDEFINE DE DATAS EM     *ENZ002
002100*                               CCYYMMDD PARA VIRADA DO ANO    *ENZ002
002200*                               2000 (BUG 1998-231, Y2K)       *ENZ002
002300*    1.3         03/05/2002     MTS - INCLUIDA CHAVE           *ENZ002
002400*                               SECUNDARIA COD-IMOVEL PARA     *ENZ002
002500*                               VARREDURA DE CHOQUE DE PERIODO *ENZ002
002600*                                                              *ENZ002
002700***************************************************************ENZ002
002800*                                                              *ENZ002
002900*    REGISTRO FISICO = 130 CARACTERES.  CHAVE PRIMARIA =       *ENZ002
003000*    COD-RESERVA (IDENTIFICADOR EXTERNO OPACO, 21 POSICOES).   *ENZ002
003100*    CHAVE SECUNDARIA (VARREDURA) = COD-IMOVEL-RESV.           *ENZ002
003200*                                                              *ENZ002
003300*    DATA-CHECKIN DEVE SER ESTRITAMENTE MENOR QUE DATA-CHECKOUT*ENZ002
003400*    (VALIDADO PELO PARAGRAFO 2XXX-VALIDA-PERIODO -- MESMO DIA *ENZ002
003500*    NAO E PERMITIDO PARA RESERVA, AO CONTRARIO DO BLOQUEIO).  *ENZ002
003600*                                                              *ENZ002
003700***************************************************************ENZ002
003800 01  REG-RESERVA.                                               ENZ002
003900     05  CHV-RESERVA.                                           ENZ002
004000         10  COD-RESERVA          PIC X(21).                    ENZ002
004100     05  DADOS-RESERVA.                                         ENZ002
004200         10  COD-IMOVEL-RESV      PIC X(21).                    ENZ002
004300         10  DATA-CHECKIN         PIC 9(08).                    ENZ002
004400         10  DATA-CHECKIN-R REDEFINES DATA-CHECKIN.             ENZ002
004500             15  CKIN-CCAA        PIC 9(04).                    ENZ002
004600             15  CKIN-MES         PIC 9(02).                    ENZ002
004700             15  CKIN-DIA         PIC 9(02).                    ENZ002
004800         10  DATA-CHECKOUT        PIC 9(08).                    ENZ002
004900         10  DATA-CHECKOUT-R REDEFINES DATA-CHECKOUT.           ENZ002
005000             15  CKOUT-CCAA       PIC 9(04).                    ENZ002
005100             15  CKOUT-MES        PIC 9(02).                    ENZ002
005200             15  CKOUT-DIA        PIC 9(02).                    ENZ002
005300         10  NOME-HOSPEDE         PIC X(60).                    ENZ002
005400         10  QTD-HOSPEDES         PIC 9(03).                    ENZ002
005500         10  SITUACAO-RESV        PIC X(09).                    ENZ002
005600             88  RSV-CONFIRMADA        VALUE 'CONFIRMED'.       ENZ002
005700             88  RSV-CANCELADA         VALUE 'CANCELLED'.       ENZ002
005800     05  DADOS-RESERVA-EDICAO REDEFINES DADOS-RESERVA.          ENZ002
005900         10  FILLER               PIC X(102).                   ENZ002
006000         10  FLAG-SOMENTE-LEITURA PIC X(01).                    ENZ002
006100         10  FILLER               PIC X(06).                    ENZ002

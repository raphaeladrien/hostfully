000100 IDENTIFICATION DIVISION.                                       INCBLQ
000200 PROGRAM-ID.    INCBLQ-COB.                                     INCBLQ
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            INCBLQ
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. INCBLQ
000500 DATE-WRITTEN.  25/09/1989.                                     INCBLQ
000600 DATE-COMPILED.                                                 INCBLQ
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     INCBLQ
000800***************************************************************INCBLQ
000900*                                                              *INCBLQ
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *INCBLQ
001100*    FINALIDADE : INCLUSAO DE UM BLOQUEIO DE PERIODO SOBRE UM  *INCBLQ
001200*                 IMOVEL (MANUTENCAO, USO DA DIRETORIA ETC).   *INCBLQ
001300*                 AO CONTRARIO DA RESERVA, O CHOQUE DE PERIODO *INCBLQ
001400*                 ENTRE BLOQUEIOS E ESTRITO (INICIO = FIM DO   *INCBLQ
001500*                 OUTRO NAO E CHOQUE); TAMBEM REJEITA O        *INCBLQ
001600*                 BLOQUEIO SE CAIR EM CIMA DE RESERVA JA        INCBLQ
001700*                 CONFIRMADA.  RESPEITA A CHAVE DE IDEMPOTENCIA *INCBLQ
001800*                 E EXIGE QUE O IMOVEL EXISTA.                 *INCBLQ
001900*                                                              *INCBLQ
002000*    VRS         DATA           DESCRICAO                      *INCBLQ
002100*    1.0         25/09/1989     IMPLANTACAO                    *INCBLQ
002200*    1.1         11/02/1999     RFB - DATAS EM CCYYMMDD         INCBLQ
002300*                               (BUG 1999-014, Y2K)             INCBLQ
002400*    1.2         21/01/1999     RFB - GRAVACAO DA CHAVE DE      INCBLQ
002500*                               IDEMPOTENCIA                    INCBLQ
002600*    1.3         03/05/2002     MTS - EXIGE EXISTENCIA PREVIA   INCBLQ
002700*                               DO IMOVEL (CR-2002-0031)        INCBLQ
002800*    1.4         17/06/2003     CRM - O CHOQUE PASSA A VARRER   INCBLQ
002900*                               TAMBEM AS RESERVAS CONFIRMADAS  INCBLQ
003000*                               DO MESMO IMOVEL, NAO SO OS       INCBLQ
003100*                               OUTROS BLOQUEIOS (CR-2003-0058)  INCBLQ
003200*                                                              *INCBLQ
003300***************************************************************INCBLQ
003400 ENVIRONMENT DIVISION.                                          INCBLQ
003500 CONFIGURATION SECTION.                                         INCBLQ
003600* MESMA CLAUSULA UPSI-0 DA FAMILIA -- ESTE PROGRAMA SO E RODADO     INCBLQ
003700* INTERATIVO, MAS A CLAUSULA FICA PADRONIZADA COM OS DEMAIS.        INCBLQ
003800 SPECIAL-NAMES.                                                 INCBLQ
003900     C01 IS TOP-OF-FORM                                         INCBLQ
004000     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          INCBLQ
004100     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       INCBLQ
004200              OFF STATUS IS SIRESERVA-INTERATIVO.               INCBLQ
004300 INPUT-OUTPUT SECTION.                                          INCBLQ
004400 FILE-CONTROL.                                                  INCBLQ
004500* CADASTRO DE BLOQUEIOS -- CARREGADO POR INTEIRO NA TABELA PARA A   INCBLQ
004600* CHECAGEM DE CHOQUE E DEPOIS REGRAVADO COM O NOVO BLOQUEIO NO      INCBLQ
004700* FINAL, JA QUE O ARQUIVO E SEQUENCIAL.                             INCBLQ
004800     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     INCBLQ
004900                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
005000                 FILE STATUS IS FS-BLOQUEIO.                    INCBLQ
005100* CADASTRO DE RESERVAS -- SO PARA A CHECAGEM DE CHOQUE CONTRA       INCBLQ
005200* RESERVA CONFIRMADA EM 4020-VARRE-RESERVAS (CR-2003-0058).         INCBLQ
005300     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      INCBLQ
005400                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
005500                 FILE STATUS IS FS-RESERVA.                     INCBLQ
005600* CADASTRO DE IMOVEIS -- SO PARA CONFIRMAR QUE O IMOVEL DIGITADO    INCBLQ
005700* EXISTE (CR-2002-0031).                                            INCBLQ
005800     SELECT ARQ-IMOVEL   ASSIGN TO IMOVEL                       INCBLQ
005900                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
006000                 FILE STATUS IS FS-IMOVEL.                      INCBLQ
006100* TABELA DE CHAVES DE IDEMPOTENCIA -- MESMO MECANISMO USADO PELOS   INCBLQ
006200* PROGRAMAS DE RESERVA (VRS 1.2, 21/01/1999), EVITA REPETIR A       INCBLQ
006300* GRAVACAO SE A MESMA CHAVE FOR ENVIADA DE NOVO.                    INCBLQ
006400     SELECT ARQ-IDEMPOT  ASSIGN TO IDEMPOT                      INCBLQ
006500                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
006600                 FILE STATUS IS FS-IDEMPOT.                     INCBLQ
006700* MESMO ARQUIVO FISICO DE BLOQUEIO.DAT -- REABERTO EM SAIDA DENTRO  INCBLQ
006800* DE 5000-GRAVA-BLOQUEIO.                                           INCBLQ
006900     SELECT ARQ-SAIDA-BLQ ASSIGN TO BLOQNOVO                    INCBLQ
007000                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
007100                 FILE STATUS IS FS-SAIDA-BLQ.                   INCBLQ
007200* MESMO ARQUIVO FISICO DE IDEMPOT.DAT -- REABERTO EM SAIDA DENTRO   INCBLQ
007300* DE 8000-GRAVA-IDEMPOT.                                            INCBLQ
007400     SELECT ARQ-SAIDA-IDMP ASSIGN TO IDMPNOVO                   INCBLQ
007500                 ORGANIZATION IS SEQUENTIAL                     INCBLQ
007600                 FILE STATUS IS FS-SAIDA-IDMP.                  INCBLQ
007700***************************************************************INCBLQ
007800 DATA DIVISION.                                                 INCBLQ
007900 FILE SECTION.                                                  INCBLQ
008000 FD  ARQ-BLOQUEIO                                                INCBLQ
008100     LABEL RECORD STANDARD                                      INCBLQ
008200     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            INCBLQ
008300     RECORD CONTAINS 158 CHARACTERS.                            INCBLQ
008400* LAYOUT DE 158 POSICOES DO BLOQUEIO -- COMPARTILHADO COM ALTBLQ E  INCBLQ
008500* EXCBLQ.                                                           INCBLQ
008600 COPY RSVBLOQ.                                                  INCBLQ
008700 FD  ARQ-RESERVA                                                 INCBLQ
008800     LABEL RECORD STANDARD                                       INCBLQ
008900     VALUE OF FILE-ID 'RESERVA.DAT'                              INCBLQ
009000     RECORD CONTAINS 130 CHARACTERS.                             INCBLQ
009100* LAYOUT DE 130 POSICOES DA RESERVA -- SO LIDO PARA A CHECAGEM DE   INCBLQ
009200* CHOQUE, NENHUM CAMPO E ALTERADO.                                  INCBLQ
009300 COPY RSVRESV.                                                  INCBLQ
009400 FD  ARQ-IMOVEL                                                  INCBLQ
009500     LABEL RECORD STANDARD                                      INCBLQ
009600     VALUE OF FILE-ID 'IMOVEL.DAT'                              INCBLQ
009700     RECORD CONTAINS 171 CHARACTERS.                            INCBLQ
009800* LAYOUT DE 171 POSICOES DO IMOVEL -- SO LIDO PARA CONFIRMAR A      INCBLQ
009900* EXISTENCIA DO CODIGO EM 3000-VALIDA-IMOVEL.                       INCBLQ
010000 COPY RSVIMOV.                                                  INCBLQ
010100 FD  ARQ-IDEMPOT                                                 INCBLQ
010200     LABEL RECORD STANDARD                                      INCBLQ
010300     VALUE OF FILE-ID 'IDEMPOT.DAT'                             INCBLQ
010400     RECORD CONTAINS 74 CHARACTERS.                             INCBLQ
010500 01  REG-IDEMPOT-FD                    PIC X(74).               INCBLQ
010600 FD  ARQ-SAIDA-BLQ                                               INCBLQ
010700     LABEL RECORD STANDARD                                      INCBLQ
010800     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            INCBLQ
010900     RECORD CONTAINS 158 CHARACTERS.                            INCBLQ
011000 01  REG-SAIDA-BLQ                     PIC X(158).              INCBLQ
011100 FD  ARQ-SAIDA-IDMP                                               INCBLQ
011200     LABEL RECORD STANDARD                                      INCBLQ
011300     VALUE OF FILE-ID 'IDEMPOT.DAT'                             INCBLQ
011400     RECORD CONTAINS 74 CHARACTERS.                             INCBLQ
011500 01  REG-SAIDA-IDMP                    PIC X(74).               INCBLQ
011600***************************************************************INCBLQ
011700 WORKING-STORAGE SECTION.                                       INCBLQ
011800 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE INCBLQ*'.INCBLQ
011900* UM FILE STATUS PARA CADA UM DOS SEIS ARQUIVOS -- NENHUM E         INCBLQ
012000* TESTADO EXPLICITAMENTE HOJE.                                      INCBLQ
012100 01  WS-STATUS-ARQUIVOS.                                        INCBLQ
012200     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              INCBLQ
012300     05  FS-RESERVA          PIC X(02) VALUE '00'.              INCBLQ
012400     05  FS-IMOVEL           PIC X(02) VALUE '00'.              INCBLQ
012500     05  FS-IDEMPOT          PIC X(02) VALUE '00'.              INCBLQ
012600     05  FS-SAIDA-BLQ        PIC X(02) VALUE '00'.              INCBLQ
012700     05  FS-SAIDA-IDMP       PIC X(02) VALUE '00'.              INCBLQ
012800     05  FILLER              PIC X(04) VALUE SPACES.            INCBLQ
012900* UM INDICADOR DE FIM PARA CADA UM DOS TRES ARQUIVOS CARREGADOS EM  INCBLQ
013000* TABELA (RESERVA, BLOQUEIO, IDEMPOT) -- IMOVEL NAO TEM INDICADOR   INCBLQ
013100* PROPRIO, E LIDO ATE O FIM DENTRO DO PROPRIO 3010-PROCURA-IMOVEL.  INCBLQ
013200 01  WS-CHAVES-FIM.                                              INCBLQ
013300     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                INCBLQ
013400         88  FIM-BLOQUEIO         VALUE 'S'.                    INCBLQ
013500     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                INCBLQ
013600         88  FIM-RESERVA          VALUE 'S'.                    INCBLQ
013700     05  WS-FIM-IDEMPOT      PIC X(01) VALUE 'N'.                INCBLQ
013800         88  FIM-IDEMPOT          VALUE 'S'.                    INCBLQ
013900     05  FILLER              PIC X(03) VALUE SPACES.            INCBLQ
014000* TABELA EM MEMORIA DE TODAS AS RESERVAS -- USADA SO NA CHECAGEM DE INCBLQ
014100* CHOQUE.                                                           INCBLQ
014200 01  TAB-RESERVAS.                                                INCBLQ
014300     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          INCBLQ
014400     05  FILLER              PIC X(03) VALUE SPACES.             INCBLQ
014500     05  OCOR-RESERVA OCCURS 2000 TIMES                          INCBLQ
014600                      INDEXED BY IX-RESV.                        INCBLQ
014700         10  TAB-REG-RESERVA PIC X(130).                        INCBLQ
014800* TABELA EM MEMORIA DE TODOS OS BLOQUEIOS -- USADA NA CHECAGEM DE   INCBLQ
014900* CHOQUE E DEPOIS REGRAVADA COM O NOVO BLOQUEIO NO FINAL.           INCBLQ
015000 01  TAB-BLOQUEIOS.                                              INCBLQ
015100     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          INCBLQ
015200     05  FILLER              PIC X(03) VALUE SPACES.             INCBLQ
015300     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         INCBLQ
015400                       INDEXED BY IX-BLOQ.                       INCBLQ
015500         10  TAB-REG-BLOQUEIO PIC X(158).                       INCBLQ
015600* LAYOUT DA TABELA DE IDEMPOTENCIA -- MESMA COPY USADA PELOS SEIS   INCBLQ
015700* PROGRAMAS QUE RESPEITAM A CHAVE DE IDEMPOTENCIA.                  INCBLQ
015800 COPY RSVIDMP.                                                  INCBLQ
015900* CAMPOS DIGITADOS PELO OPERADOR, MAIS A CHAVE DE IDEMPOTENCIA QUE  INCBLQ
016000* NAO E UM DADO DO BLOQUEIO EM SI, SO UM CONTROLE DE REPETICAO DE   INCBLQ
016100* CHAMADA.                                                          INCBLQ
016200 01  WS-CANDIDATO.                                               INCBLQ
016300     05  WS-CHAVE-IDEMPOT     PIC X(36) VALUE SPACES.           INCBLQ
016400     05  WS-COD-IMOVEL-CAND   PIC X(21) VALUE SPACES.           INCBLQ
016500     05  WS-MOTIVO-CAND       PIC X(100) VALUE SPACES.          INCBLQ
016600     05  WS-DATA-INICIO-CAND  PIC 9(08) VALUE ZERO.              INCBLQ
016700     05  WS-DATA-FIM-CAND     PIC 9(08) VALUE ZERO.              INCBLQ
016800     05  FILLER               PIC X(04) VALUE SPACES.            INCBLQ
016900* WS-JA-REPETIDA E O RESULTADO DA CHECAGEM DE IDEMPOTENCIA -- SE    INCBLQ
017000* 'S', O MAINLINE PULA DIRETO PARA 9999-FIM SEM GRAVAR NADA DE      INCBLQ
017100* NOVO.                                                             INCBLQ
017200 01  WS-INDICADORES.                                             INCBLQ
017300     05  WS-PODE-RESERVAR     PIC X(01) VALUE 'S'.               INCBLQ
017400         88  PODE-RESERVAR        VALUE 'S'.                    INCBLQ
017500         88  NAO-PODE-RESERVAR    VALUE 'N'.                    INCBLQ
017600     05  WS-IMOVEL-EXISTE     PIC X(01) VALUE 'N'.               INCBLQ
017700         88  IMOVEL-EXISTE        VALUE 'S'.                    INCBLQ
017800     05  WS-JA-REPETIDA       PIC X(01) VALUE 'N'.               INCBLQ
017900         88  JA-REPETIDA          VALUE 'S'.                    INCBLQ
018000     05  FILLER               PIC X(05) VALUE SPACES.           INCBLQ
018100* CAMPOS DE TRABALHO DO GERADOR DE IDENTIFICADOR -- TODOS COMP      INCBLQ
018200* PORQUE SAO USADOS EM ARITMETICA DENTRO DE UM LACO EXECUTADO 21    INCBLQ
018300* VEZES POR INCLUSAO.                                               INCBLQ
018400 01  WS-CONTADORES-COMP.                                         INCBLQ
018500     05  WS-SUBSCR            PIC S9(05) COMP VALUE ZERO.       INCBLQ
018600     05  WS-IX-ID             PIC S9(03) COMP VALUE ZERO.       INCBLQ
018700     05  WS-VALOR-MOD         PIC S9(11) COMP VALUE ZERO.       INCBLQ
018800     05  WS-SEMENTE-ID        PIC S9(09) COMP VALUE ZERO.       INCBLQ
018900     05  FILLER               PIC X(04) VALUE SPACES.            INCBLQ
019000* ALFABETO DE 36 CARACTERES (A-Z, 0-9) USADO PELO GERADOR --        INCBLQ
019100* MESMO ALFABETO E MESMO ALGORITMO DE INCRSV.CBL E CADIMOV.CBL, SO  INCBLQ
019200* A SEMENTE MUDA (HORA + DATA DO SISTEMA NO MOMENTO DA INCLUSAO).   INCBLQ
019300 01  WS-GERADOR-ID.                                              INCBLQ
019400     05  WS-ALFABETO-ID   PIC X(36) VALUE                       INCBLQ
019500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                INCBLQ
019600     05  WS-HORA-SISTEMA      PIC 9(08) VALUE ZERO.              INCBLQ
019700     05  WS-DATA-SISTEMA      PIC 9(08) VALUE ZERO.              INCBLQ
019800     05  WS-ID-GERADO         PIC X(21) VALUE SPACES.            INCBLQ
019900     05  FILLER               PIC X(03) VALUE SPACES.            INCBLQ
020000***************************************************************INCBLQ
020100 SCREEN SECTION.                                                INCBLQ
020200 01  TELA-INCLUI-BLOQ.                                           INCBLQ
020300     05  BLANK SCREEN.                                          INCBLQ
020400     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  INCBLQ
020500     05  LINE 02 COLUMN 30  VALUE 'INCLUSAO DE BLOQUEIO'.       INCBLQ
020600     05  LINE 02 COLUMN 72  VALUE 'VRS 1.3'.                    INCBLQ
020700     05  LINE 04 COLUMN 10  VALUE 'CHAVE DE IDEMPOTENCIA [ '.   INCBLQ
020800     05  LINE 04 COLUMN 70  VALUE ' ]'.                         INCBLQ
020900     05  LINE 06 COLUMN 10  VALUE 'CODIGO DO IMOVEL      [ '.   INCBLQ
021000     05  LINE 06 COLUMN 55  VALUE ' ]'.                         INCBLQ
021100     05  LINE 08 COLUMN 10  VALUE 'MOTIVO DO BLOQUEIO    [ '.   INCBLQ
021200     05  LINE 08 COLUMN 79  VALUE ' ]'.                         INCBLQ
021300     05  LINE 11 COLUMN 10  VALUE 'DATA DE INICIO        [ '.   INCBLQ
021400     05  LINE 11 COLUMN 60  VALUE ' ]'.                         INCBLQ
021500     05  LINE 13 COLUMN 10  VALUE 'DATA DE FIM           [ '.   INCBLQ
021600     05  LINE 13 COLUMN 60  VALUE ' ]'.                         INCBLQ
021700***************************************************************INCBLQ
021800 PROCEDURE DIVISION.                                             INCBLQ
021900* ROTEIRO PRINCIPAL -- RESPEITA A CHAVE DE IDEMPOTENCIA ANTES DE    INCBLQ
022000* QUALQUER OUTRA VALIDACAO, DEPOIS VALIDA PERIODO, EXISTENCIA DO    INCBLQ
022100* IMOVEL (CR-2002-0031) E CHOQUE CONTRA OUTROS BLOQUEIOS E RESERVAS INCBLQ
022200* CONFIRMADAS (CR-2003-0058) ANTES DE GRAVAR.                       INCBLQ
022300 0000-INICIO.                                                    INCBLQ
022400* ABRE OS QUATRO ARQUIVOS DE ENTRADA -- AS DUAS SAIDAS SO SAO       INCBLQ
022500* ABERTAS DENTRO DE 5000-GRAVA-BLOQUEIO E 8000-GRAVA-IDEMPOT.       INCBLQ
022600     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                INCBLQ
022700* CARREGA RESERVA, BLOQUEIO E IDEMPOT NAS TRES TABELAS EM MEMORIA   INCBLQ
022800* -- IMOVEL NAO E CARREGADO, E LIDO SEQUENCIALMENTE QUANDO PRECISO. INCBLQ
022900     PERFORM 0150-CARREGAR-TABELAS THRU 0150-EXIT.              INCBLQ
023000* PEDE A CHAVE DE IDEMPOTENCIA E OS DADOS DO BLOQUEIO.              INCBLQ
023100     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  INCBLQ
023200* CHECA SE ESTA CHAVE JA FOI PROCESSADA ANTES DE TOCAR EM QUALQUER  INCBLQ
023300* OUTRO ARQUIVO.                                                    INCBLQ
023400     PERFORM 1000-VERIFICA-IDEMPOT THRU 1000-EXIT.              INCBLQ
023500* CHAMADA REPETIDA -- NAO PROCESSA DE NOVO, SO INFORMA QUE JA FOI   INCBLQ
023600* FEITO ANTES (SEM DEVOLVER O ID GERADO NA PRIMEIRA CHAMADA, AO     INCBLQ
023700* CONTRARIO DE INCRSV).                                             INCBLQ
023800     IF JA-REPETIDA                                              INCBLQ
023900        DISPLAY (20 10) 'CHAMADA REPETIDA - DEVOLVENDO RESULTADO INCBLQ
024000-        'ANTERIOR'                                              INCBLQ
024100        GO TO 9999-FIM.                                          INCBLQ
024200* REGRA ESTRITA DE BLOQUEIO -- SO REJEITA FIM MENOR QUE INICIO, FIM INCBLQ
024300* IGUAL A INICIO E PERMITIDO (BLOQUEIO DE UM UNICO DIA).            INCBLQ
024400     PERFORM 2000-VALIDA-PERIODO THRU 2000-EXIT.                INCBLQ
024500* PERIODO INVALIDO -- REJEITA ANTES DE VALIDAR IMOVEL OU CHOQUE.    INCBLQ
024600     IF NAO-PODE-RESERVAR                                        INCBLQ
024700        DISPLAY (20 10) 'INCLUSAO REJEITADA - PERIODO INVALIDO' INCBLQ
024800        GO TO 9999-FIM.                                          INCBLQ
024900* CONFIRMA QUE O CODIGO DE IMOVEL DIGITADO EXISTE NO CADASTRO --    INCBLQ
025000* EXIGENCIA ACRESCENTADA NA VRS 1.3 (CR-2002-0031).                 INCBLQ
025100     PERFORM 3000-VALIDA-IMOVEL THRU 3000-EXIT.                 INCBLQ
025200* CODIGO DE IMOVEL NAO CONSTA DO CADASTRO -- REJEITA A INCLUSAO.    INCBLQ
025300     IF NOT IMOVEL-EXISTE                                        INCBLQ
025400        DISPLAY (20 10) 'INCLUSAO REJEITADA - IMOVEL INEXISTENTEINCBLQ
025500-        '.                                                     INCBLQ
025600        GO TO 9999-FIM.                                          INCBLQ
025700* CHECA O PERIODO CANDIDATO CONTRA OS OUTROS BLOQUEIOS DO IMOVEL    INCBLQ
025800* (4010) E, SE PASSAR, CONTRA AS RESERVAS CONFIRMADAS (4020,        INCBLQ
025900* CR-2003-0058, SO ENTROU NA VRS 1.4).                              INCBLQ
026000     PERFORM 4000-VERIFICA-CHOQUE THRU 4000-EXIT.               INCBLQ
026100* CHOQUE DETECTADO EM 4010 OU 4020 -- REJEITA SEM GRAVAR NADA.      INCBLQ
026200     IF NAO-PODE-RESERVAR                                        INCBLQ
026300        DISPLAY (20 10) 'INCLUSAO REJEITADA - CHOQUE COM BLOQUEIOINCBLQ
026400-        ' OU RESERVA'                                           INCBLQ
026500        GO TO 9999-FIM.                                          INCBLQ
026600* GERA O CODIGO OPACO DE 21 POSICOES ANTES DE GRAVAR -- O BLOQUEIO  INCBLQ
026700* NAO ACEITA CODIGO DIGITADO PELO OPERADOR, MESMO PADRAO DE         INCBLQ
026800* INCRSV.                                                           INCBLQ
026900     PERFORM 9000-GERA-ID-EXTERNO THRU 9000-EXIT.               INCBLQ
027000* ACRESCENTA O BLOQUEIO NA TABELA E REGRAVA BLOQUEIO.DAT POR        INCBLQ
027100* INTEIRO.                                                          INCBLQ
027200     PERFORM 5000-GRAVA-BLOQUEIO THRU 5000-EXIT.                INCBLQ
027300* GRAVA A CHAVE DE IDEMPOTENCIA POR ULTIMO, SO DEPOIS QUE O         INCBLQ
027400* BLOQUEIO JA FOI GRAVADO COM SUCESSO -- SE GRAVASSE ANTES E O      INCBLQ
027500* PROGRAMA CAISSE NO MEIO, A CHAVE FICARIA MARCADA SEM O BLOQUEIO   INCBLQ
027600* TER SIDO CRIADO.                                                  INCBLQ
027700     PERFORM 8000-GRAVA-IDEMPOT THRU 8000-EXIT.                 INCBLQ
027800     DISPLAY (20 10) 'BLOQUEIO INCLUIDO..: ' WS-ID-GERADO.      INCBLQ
027900     GO TO 9999-FIM.                                             INCBLQ
028000                                                                 INCBLQ
028100* OS QUATRO ARQUIVOS DE ENTRADA -- BLOQUEIO, RESERVA, IMOVEL E      INCBLQ
028200* IDEMPOT.                                                          INCBLQ
028300 0100-ABRIR-ARQUIVOS.                                            INCBLQ
028400     OPEN INPUT ARQ-BLOQUEIO.                                    INCBLQ
028500     OPEN INPUT ARQ-RESERVA.                                     INCBLQ
028600     OPEN INPUT ARQ-IMOVEL.                                      INCBLQ
028700     OPEN INPUT ARQ-IDEMPOT.                                     INCBLQ
028800 0100-EXIT.                                                      INCBLQ
028900     EXIT.                                                       INCBLQ
029000                                                                 INCBLQ
029100* MESMO PADRAO DE LEITURA ANTECIPADA + PERFORM ... UNTIL DE TODA A  INCBLQ
029200* FAMILIA, REPETIDO TRES VEZES (RESERVA, BLOQUEIO, IDEMPOT).        INCBLQ
029300 0150-CARREGAR-TABELAS.                                          INCBLQ
029400     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        INCBLQ
029500     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                 INCBLQ
029600-        UNTIL FIM-RESERVA.                                      INCBLQ
029700     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      INCBLQ
029800     PERFORM 0152-EMPILHA-BLOQUEIO THRU 0152-EXIT                INCBLQ
029900-        UNTIL FIM-BLOQUEIO.                                     INCBLQ
030000     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        INCBLQ
030100     PERFORM 0153-EMPILHA-IDEMPOT THRU 0153-EXIT                INCBLQ
030200-        UNTIL FIM-IDEMPOT.                                      INCBLQ
030300 0150-EXIT.                                                      INCBLQ
030400     EXIT.                                                       INCBLQ
030500                                                                 INCBLQ
030600* EMPILHA A RESERVA LIDA E JA LE A PROXIMA.                         INCBLQ
030700 0151-EMPILHA-RESERVA.                                           INCBLQ
030800     ADD 1 TO QTD-RESERVAS.                                      INCBLQ
030900     SET IX-RESV TO QTD-RESERVAS.                                INCBLQ
031000     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             INCBLQ
031100     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        INCBLQ
031200 0151-EXIT.                                                      INCBLQ
031300     EXIT.                                                       INCBLQ
031400                                                                 INCBLQ
031500* EMPILHA O BLOQUEIO LIDO E JA LE O PROXIMO.                        INCBLQ
031600 0152-EMPILHA-BLOQUEIO.                                          INCBLQ
031700     ADD 1 TO QTD-BLOQUEIOS.                                     INCBLQ
031800     SET IX-BLOQ TO QTD-BLOQUEIOS.                               INCBLQ
031900     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           INCBLQ
032000     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      INCBLQ
032100 0152-EXIT.                                                      INCBLQ
032200     EXIT.                                                       INCBLQ
032300                                                                 INCBLQ
032400* EMPILHA A LINHA DE IDEMPOTENCIA LIDA -- QUATRO MOVES SEPARADOS    INCBLQ
032500* PORQUE OS CAMPOS NAO SAO CONTIGUOS NA COPY RSVIDMP.               INCBLQ
032600 0153-EMPILHA-IDEMPOT.                                           INCBLQ
032700     ADD 1 TO QTD-IDEMPOT.                                       INCBLQ
032800     SET IX-IDEMPOT TO QTD-IDEMPOT.                              INCBLQ
032900     MOVE CHAVE-IDEMPOT      TO TAB-CHV-IDEMPOT (IX-IDEMPOT).   INCBLQ
033000     MOVE TIPO-RESULTADO     TO TAB-TIPO-RESULTADO (IX-IDEMPOT).INCBLQ
033100     MOVE ID-RESULTADO       TO TAB-ID-RESULTADO (IX-IDEMPOT).  INCBLQ
033200     MOVE SITUACAO-RESULTADO TO TAB-SITUACAO-RESULT (IX-IDEMPOT)INCBLQ
033300-        .                                                      INCBLQ
033400     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        INCBLQ
033500 0153-EXIT.                                                      INCBLQ
033600     EXIT.                                                       INCBLQ
033700                                                                 INCBLQ
033800* CHAVE DE IDEMPOTENCIA, CODIGO DO IMOVEL, MOTIVO E AS DUAS DATAS   INCBLQ
033900* DO PERIODO A BLOQUEAR.                                            INCBLQ
034000 0200-TELA-ENTRADA.                                              INCBLQ
034100     DISPLAY TELA-INCLUI-BLOQ.                                   INCBLQ
034200     ACCEPT (04 34) WS-CHAVE-IDEMPOT.                            INCBLQ
034300     ACCEPT (06 33) WS-COD-IMOVEL-CAND.                          INCBLQ
034400     ACCEPT (08 33) WS-MOTIVO-CAND.                              INCBLQ
034500     ACCEPT (11 33) WS-DATA-INICIO-CAND.                         INCBLQ
034600     ACCEPT (13 33) WS-DATA-FIM-CAND.                            INCBLQ
034700 0200-EXIT.                                                      INCBLQ
034800     EXIT.                                                       INCBLQ
034900                                                                 INCBLQ
035000* BUSCA SEQUENCIAL NA TABELA DE IDEMPOTENCIA PELA CHAVE DIGITADA.   INCBLQ
035100 1000-VERIFICA-IDEMPOT.                                          INCBLQ
035200     MOVE 'N' TO WS-JA-REPETIDA.                                 INCBLQ
035300* TABELA VAZIA -- NENHUMA CHAMADA FOI PROCESSADA AINDA, NAO HA      INCBLQ
035400* COMO SER REPETIDA.                                                INCBLQ
035500     IF QTD-IDEMPOT = ZERO                                       INCBLQ
035600        GO TO 1000-EXIT.                                         INCBLQ
035700* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE IDEMPOTENCIA. INCBLQ
035800     SET IX-IDEMPOT TO 1.                                        INCBLQ
035900* COMPARA A CHAVE DA LINHA ATUAL CONTRA A DIGITADA -- SE ACHAR,     INCBLQ
036000* MARCA JA-REPETIDA E SAI SEM PRECISAR SABER QUAL FOI O RESULTADO   INCBLQ
036100* ANTERIOR (DIFERENTE DE INCRSV, QUE DEVOLVE O ID GRAVADO ANTES).   INCBLQ
036200 1010-PROCURA-IDEMPOT.                                           INCBLQ
036300* CHAVE JA CONSTA DA TABELA -- CHAMADA REPETIDA.                    INCBLQ
036400     IF TAB-CHV-IDEMPOT (IX-IDEMPOT) = WS-CHAVE-IDEMPOT          INCBLQ
036500        MOVE 'S' TO WS-JA-REPETIDA                               INCBLQ
036600        GO TO 1000-EXIT.                                         INCBLQ
036700* PROXIMA LINHA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO BATEU     INCBLQ
036800* COM A CHAVE DIGITADA.                                             INCBLQ
036900     SET IX-IDEMPOT UP BY 1.                                     INCBLQ
037000* FIM DA TABELA SEM ACHAR A CHAVE -- WS-JA-REPETIDA CONTINUA 'N' E  INCBLQ
037100* O MAINLINE SEGUE COM A INCLUSAO NORMAL.                           INCBLQ
037200     IF IX-IDEMPOT > QTD-IDEMPOT                                 INCBLQ
037300        GO TO 1000-EXIT.                                         INCBLQ
037400* AINDA HA LINHAS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.      INCBLQ
037500     GO TO 1010-PROCURA-IDEMPOT.                                 INCBLQ
037600 1000-EXIT.                                                      INCBLQ
037700     EXIT.                                                       INCBLQ
037800                                                                 INCBLQ
037900***************************************************************INCBLQ
038000* DATERANGEVALIDATOR (FORMA DE BLOQUEIO) - REJEITA APENAS FIM    INCBLQ
038100* ESTRITAMENTE MENOR QUE INICIO; FIM = INICIO E PERMITIDO        INCBLQ
038200* (BLOQUEIO DE UM UNICO DIA).                                    INCBLQ
038300***************************************************************INCBLQ
038400* DATA-FIM MENOR QUE DATA-INICIO E REJEITADO -- IGUAL E PERMITIDO,  INCBLQ
038500* AO CONTRARIO DA VALIDACAO ESTRITA DE ALTBLQ QUE VEIO DEPOIS.      INCBLQ
038600 2000-VALIDA-PERIODO.                                            INCBLQ
038700     MOVE 'S' TO WS-PODE-RESERVAR.                               INCBLQ
038800* CAMPO OBRIGATORIO NAO PREENCHIDO -- REJEITA ANTES DE COMPARAR AS  INCBLQ
038900* DUAS DATAS ENTRE SI.                                              INCBLQ
039000     IF WS-DATA-INICIO-CAND = ZERO OR WS-DATA-FIM-CAND = ZERO    INCBLQ
039100        MOVE 'N' TO WS-PODE-RESERVAR                             INCBLQ
039200        GO TO 2000-EXIT.                                         INCBLQ
039300* SO REJEITA FIM ESTRITAMENTE MENOR -- FIM IGUAL A INICIO PASSA,    INCBLQ
039400* PERMITINDO O BLOQUEIO DE UM UNICO DIA.                            INCBLQ
039500     IF WS-DATA-FIM-CAND < WS-DATA-INICIO-CAND                   INCBLQ
039600        MOVE 'N' TO WS-PODE-RESERVAR.                            INCBLQ
039700 2000-EXIT.                                                      INCBLQ
039800     EXIT.                                                       INCBLQ
039900                                                                 INCBLQ
040000* VARRE IMOVEL.DAT SEQUENCIALMENTE ATE ACHAR O CODIGO DIGITADO --   INCBLQ
040100* SEM TABELA EM MEMORIA, SO PRECISA CONFIRMAR EXISTENCIA            INCBLQ
040200* (CR-2002-0031).                                                   INCBLQ
040300 3000-VALIDA-IMOVEL.                                              INCBLQ
040400     MOVE 'N' TO WS-IMOVEL-EXISTE.                               INCBLQ
040500* LEITURA SEQUENCIAL DIRETA DO ARQUIVO -- SE CHEGAR NO FIM SEM      INCBLQ
040600* ACHAR, WS-IMOVEL-EXISTE CONTINUA 'N'.                             INCBLQ
040700 3010-PROCURA-IMOVEL.                                            INCBLQ
040800     READ ARQ-IMOVEL AT END GO TO 3000-EXIT.                    INCBLQ
040900* ACHOU O CODIGO DE IMOVEL DIGITADO NO CADASTRO.                    INCBLQ
041000     IF COD-IMOVEL = WS-COD-IMOVEL-CAND                          INCBLQ
041100        MOVE 'S' TO WS-IMOVEL-EXISTE                             INCBLQ
041200        GO TO 3000-EXIT.                                         INCBLQ
041300     GO TO 3010-PROCURA-IMOVEL.                                  INCBLQ
041400 3000-EXIT.                                                      INCBLQ
041500     EXIT.                                                       INCBLQ
041600                                                                 INCBLQ
041700***************************************************************INCBLQ
041800* 4000-VERIFICA-CHOQUE E O PARAGRAFO GUARDA-CHUVA DO CHOQUE DE   INCBLQ
041900* PERIODO: PRIMEIRO CONTRA OUTROS BLOQUEIROS (BLOCKDATEVALIDA-   INCBLQ
042000* TIONSERVICE, REGRA ESTRITA) E, SE PASSAR, CONTRA AS RESERVAS   INCBLQ
042100* CONFIRMADAS DO IMOVEL (AVAILABILITYSERVICE CAN-BLOCK).         INCBLQ
042200***************************************************************INCBLQ
042300* SO CHECA CONTRA RESERVAS (4020) SE JA TIVER PASSADO PELO CHOQUE   INCBLQ
042400* CONTRA OUTROS BLOQUEIOS (4010).                                   INCBLQ
042500 4000-VERIFICA-CHOQUE.                                           INCBLQ
042600     PERFORM 4010-VARRE-BLOQUEIOS THRU 4010-EXIT.                INCBLQ
042700* JA CHOCOU COM OUTRO BLOQUEIO -- NEM CHEGA A VARRER AS RESERVAS.   INCBLQ
042800     IF NAO-PODE-RESERVAR                                        INCBLQ
042900        GO TO 4000-EXIT.                                         INCBLQ
043000     PERFORM 4020-VARRE-RESERVAS THRU 4020-EXIT.                 INCBLQ
043100 4000-EXIT.                                                      INCBLQ
043200     EXIT.                                                       INCBLQ
043300                                                                 INCBLQ
043400***************************************************************INCBLQ
043500* BLOCKDATEVALIDATIONSERVICE - CHOQUE ESTRITO ENTRE BLOQUEIOS DO INCBLQ
043600* MESMO IMOVEL (INICIO = FIM DO OUTRO NAO E CHOQUE).             INCBLQ
043700***************************************************************INCBLQ
043800* VARRE TODOS OS BLOQUEIOS DO CADASTRO DO MESMO IMOVEL -- COMO O    INCBLQ
043900* NOVO BLOQUEIO AINDA NAO ESTA NA TABELA, NAO PRECISA DE EXCLUSAO   INCBLQ
044000* DE ID PROPRIA (DIFERENTE DE ALTBLQ).                              INCBLQ
044100 4010-VARRE-BLOQUEIOS.                                            INCBLQ
044200* NENHUM BLOQUEIO CADASTRADO -- NAO HA COMO CHOCAR.                 INCBLQ
044300     IF QTD-BLOQUEIOS = ZERO                                     INCBLQ
044400        GO TO 4010-EXIT.                                         INCBLQ
044500* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE BLOQUEIOS.    INCBLQ
044600     SET IX-BLOQ TO 1.                                           INCBLQ
044700* SO COMPARA BLOQUEIOS DO MESMO IMOVEL -- A IF ANINHADA E O TESTE   INCBLQ
044800* DE SOBREPOSICAO DE PERIODO PROPRIAMENTE DITO.                     INCBLQ
044900 4011-PROXIMO-BLOQUEIO.                                          INCBLQ
045000     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           INCBLQ
045100* MESMO IMOVEL -- SO ENTAO VALE A PENA COMPARAR AS DATAS.           INCBLQ
045200     IF COD-IMOVEL-BLQ = WS-COD-IMOVEL-CAND                      INCBLQ
045300* SOBREPOSICAO CLASSICA DE INTERVALOS -- INICIO DO OUTRO ANTES DO   INCBLQ
045400* FIM CANDIDATO E FIM DO OUTRO DEPOIS DO INICIO CANDIDATO.          INCBLQ
045500        IF DATA-INICIO-BLQ < WS-DATA-FIM-CAND                    INCBLQ
045600           AND DATA-FIM-BLQ > WS-DATA-INICIO-CAND                INCBLQ
045700              MOVE 'N' TO WS-PODE-RESERVAR                       INCBLQ
045800              GO TO 4010-EXIT.                                   INCBLQ
045900* PROXIMO BLOQUEIO DA TABELA -- SO CHEGA AQUI SE O ATUAL NAO        INCBLQ
046000* CONFLITOU.                                                        INCBLQ
046100     SET IX-BLOQ UP BY 1.                                        INCBLQ
046200* FIM DA TABELA DE BLOQUEIOS SEM CONFLITO -- WS-PODE-RESERVAR       INCBLQ
046300* PERMANECE 'S' PARA A CHECAGEM SEGUINTE (4020).                    INCBLQ
046400     IF IX-BLOQ > QTD-BLOQUEIOS                                  INCBLQ
046500        GO TO 4010-EXIT.                                         INCBLQ
046600* AINDA HA BLOQUEIOS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.   INCBLQ
046700     GO TO 4011-PROXIMO-BLOQUEIO.                                INCBLQ
046800 4010-EXIT.                                                      INCBLQ
046900     EXIT.                                                       INCBLQ
047000                                                                 INCBLQ
047100***************************************************************INCBLQ
047200* AVAILABILITYSERVICE - CHECAGEM CAN-BLOCK.  VARRE AS RESERVAS   INCBLQ
047300* CONFIRMADAS DO MESMO IMOVEL CONTRA O PERIODO DO BLOQUEIO       INCBLQ
047400* CANDIDATO (SEM EXCLUSAO DE ID PROPRIA - O BLOQUEIO NAO TEM     INCBLQ
047500* RESERVA A SE EXCLUIR).  OS OUTROS BLOQUEIOS JA FORAM           INCBLQ
047600* CHECADOS EM 4010; AQUI SO RESERVA.DAT.                         INCBLQ
047700***************************************************************INCBLQ
047800* SO CHECA RESERVA CONFIRMADA, NAO PENDENTE NEM CANCELADA -- MESMA  INCBLQ
047900* REGRA DE DISPONIBILIDADE USADA NA INCLUSAO DE RESERVA.            INCBLQ
048000 4020-VARRE-RESERVAS.                                            INCBLQ
048100* NENHUMA RESERVA CADASTRADA -- NAO HA COMO CHOCAR.                 INCBLQ
048200     IF QTD-RESERVAS = ZERO                                      INCBLQ
048300        GO TO 4020-EXIT.                                         INCBLQ
048400* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE RESERVAS.     INCBLQ
048500     SET IX-RESV TO 1.                                           INCBLQ
048600* SO COMPARA RESERVAS CONFIRMADAS DO MESMO IMOVEL -- A IF ANINHADA  INCBLQ
048700* E O TESTE DE SOBREPOSICAO CONTRA CHECKIN E CHECKOUT.              INCBLQ
048800 4021-PROXIMA-RESERVA.                                           INCBLQ
048900     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             INCBLQ
049000* MESMO IMOVEL E RESERVA CONFIRMADA -- SO ENTAO VALE A PENA         INCBLQ
049100* COMPARAR AS DATAS.                                                INCBLQ
049200     IF COD-IMOVEL-RESV = WS-COD-IMOVEL-CAND                     INCBLQ
049300        AND RSV-CONFIRMADA                                       INCBLQ
049400* MESMA REGRA DE SOBREPOSICAO USADA CONTRA OUTROS BLOQUEIOS, AGORA  INCBLQ
049500* COM CHECKIN/CHECKOUT.                                             INCBLQ
049600        IF DATA-CHECKIN NOT > WS-DATA-FIM-CAND                   INCBLQ
049700           AND DATA-CHECKOUT NOT < WS-DATA-INICIO-CAND           INCBLQ
049800              MOVE 'N' TO WS-PODE-RESERVAR                       INCBLQ
049900              GO TO 4020-EXIT.                                   INCBLQ
050000* PROXIMA RESERVA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO         INCBLQ
050100* CONFLITOU.                                                        INCBLQ
050200     SET IX-RESV UP BY 1.                                        INCBLQ
050300* FIM DA TABELA DE RESERVAS SEM CONFLITO -- WS-PODE-RESERVAR        INCBLQ
050400* PERMANECE 'S'.                                                    INCBLQ
050500     IF IX-RESV > QTD-RESERVAS                                   INCBLQ
050600        GO TO 4020-EXIT.                                         INCBLQ
050700* AINDA HA RESERVAS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.    INCBLQ
050800     GO TO 4021-PROXIMA-RESERVA.                                 INCBLQ
050900 4020-EXIT.                                                      INCBLQ
051000     EXIT.                                                       INCBLQ
051100                                                                 INCBLQ
051200***************************************************************INCBLQ
051300* GRAVA O NOVO BLOQUEIO NA TABELA E REGRAVA BLOQUEIO.DAT POR     INCBLQ
051400* INTEIRO.                                                       INCBLQ
051500***************************************************************INCBLQ
051600* MONTA O NOVO BLOQUEIO NA COPY (CODIGO GERADO, DADOS DIGITADOS) E  INCBLQ
051700* SO DEPOIS ACRESCENTA NA TABELA E ABRE A SAIDA -- A ORDEM IMPORTA, INCBLQ
051800* JA QUE QTD-BLOQUEIOS PRECISA REFLETIR O NOVO TOTAL ANTES DE O     INCBLQ
051900* LACO DE REGRAVACAO COMECAR.                                       INCBLQ
052000 5000-GRAVA-BLOQUEIO.                                             INCBLQ
052100     ADD 1 TO QTD-BLOQUEIOS.                                      INCBLQ
052200     SET IX-BLOQ TO QTD-BLOQUEIOS.                                INCBLQ
052300* UNICO PONTO DO PROGRAMA ONDE O IDENTIFICADOR GERADO E GRAVADO NO  INCBLQ
052400* REGISTRO -- ANTES DISSO, SO EXISTIA EM WS-ID-GERADO.              INCBLQ
052500     MOVE WS-ID-GERADO        TO COD-BLOQUEIO.                    INCBLQ
052600     MOVE WS-COD-IMOVEL-CAND  TO COD-IMOVEL-BLQ.                  INCBLQ
052700     MOVE WS-MOTIVO-CAND      TO MOTIVO-BLOQUEIO.                 INCBLQ
052800     MOVE WS-DATA-INICIO-CAND TO DATA-INICIO-BLQ.                 INCBLQ
052900     MOVE WS-DATA-FIM-CAND    TO DATA-FIM-BLQ.                    INCBLQ
053000     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).             INCBLQ
053100     CLOSE ARQ-BLOQUEIO.                                          INCBLQ
053200     OPEN OUTPUT ARQ-SAIDA-BLQ.                                   INCBLQ
053300* INICIA A REGRAVACAO PELA PRIMEIRA LINHA DA TABELA.                INCBLQ
053400     SET IX-BLOQ TO 1.                                            INCBLQ
053500* REGRAVA A TABELA INTEIRA, LINHA POR LINHA, JA COM O NOVO BLOQUEIO INCBLQ
053600* INCLUIDO NO FINAL -- MESMO PADRAO DE REGRAVACAO TOTAL USADO PELOS INCBLQ
053700* PROGRAMAS DE RESERVA E DE IMOVEL.                                 INCBLQ
053800 5010-REGRAVA-LINHA.                                              INCBLQ
053900     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-SAIDA-BLQ.           INCBLQ
054000     WRITE REG-SAIDA-BLQ.                                         INCBLQ
054100* PROXIMA LINHA A GRAVAR.                                           INCBLQ
054200     SET IX-BLOQ UP BY 1.                                         INCBLQ
054300* TODAS AS LINHAS DA TABELA JA FORAM ESCRITAS EM ARQ-SAIDA-BLQ.     INCBLQ
054400     IF IX-BLOQ > QTD-BLOQUEIOS                                   INCBLQ
054500        GO TO 5000-EXIT.                                          INCBLQ
054600* AINDA HA LINHAS PARA GRAVAR -- VOLTA AO TOPO DO PARAGRAFO.        INCBLQ
054700     GO TO 5010-REGRAVA-LINHA.                                    INCBLQ
054800 5000-EXIT.                                                       INCBLQ
054900     CLOSE ARQ-SAIDA-BLQ.                                         INCBLQ
055000     EXIT.                                                        INCBLQ
055100                                                                  INCBLQ
055200* MESMO PADRAO DE ACRESCENTAR-NA-TABELA-E-REGRAVAR-TUDO DE          INCBLQ
055300* 5000-GRAVA-BLOQUEIO, AGORA PARA A TABELA DE IDEMPOTENCIA --       INCBLQ
055400* GUARDA O TIPO 'BLOQUEIO' PARA DISTINGUIR DE UMA RESERVA NA MESMA  INCBLQ
055500* TABELA COMPARTILHADA.                                             INCBLQ
055600 8000-GRAVA-IDEMPOT.                                              INCBLQ
055700     ADD 1 TO QTD-IDEMPOT.                                        INCBLQ
055800     SET IX-IDEMPOT TO QTD-IDEMPOT.                               INCBLQ
055900     MOVE WS-CHAVE-IDEMPOT TO TAB-CHV-IDEMPOT (IX-IDEMPOT).      INCBLQ
056000     MOVE 'BLOQUEIO'       TO TAB-TIPO-RESULTADO (IX-IDEMPOT).   INCBLQ
056100     MOVE WS-ID-GERADO     TO TAB-ID-RESULTADO (IX-IDEMPOT).     INCBLQ
056200     MOVE SPACES           TO TAB-SITUACAO-RESULT (IX-IDEMPOT).  INCBLQ
056300     CLOSE ARQ-IDEMPOT.                                           INCBLQ
056400     OPEN OUTPUT ARQ-SAIDA-IDMP.                                  INCBLQ
056500* INICIA A REGRAVACAO PELA PRIMEIRA LINHA DA TABELA DE              INCBLQ
056600* IDEMPOTENCIA.                                                     INCBLQ
056700     SET IX-IDEMPOT TO 1.                                         INCBLQ
056800* REGRAVA A TABELA DE IDEMPOTENCIA INTEIRA -- QUATRO MOVES          INCBLQ
056900* SEPARADOS, MESMO PADRAO DE 0153-EMPILHA-IDEMPOT.                  INCBLQ
057000 8010-REGRAVA-LINHA.                                               INCBLQ
057100     MOVE TAB-CHV-IDEMPOT (IX-IDEMPOT)      TO CHAVE-IDEMPOT.    INCBLQ
057200     MOVE TAB-TIPO-RESULTADO (IX-IDEMPOT)   TO TIPO-RESULTADO.   INCBLQ
057300     MOVE TAB-ID-RESULTADO (IX-IDEMPOT)     TO ID-RESULTADO.     INCBLQ
057400     MOVE TAB-SITUACAO-RESULT (IX-IDEMPOT)  TO SITUACAO-RESULTADINCBLQ
057500-        'O'.                                                    INCBLQ
057600     MOVE REG-IDEMPOT TO REG-SAIDA-IDMP.                          INCBLQ
057700     WRITE REG-SAIDA-IDMP.                                        INCBLQ
057800* PROXIMA LINHA A GRAVAR.                                           INCBLQ
057900     SET IX-IDEMPOT UP BY 1.                                      INCBLQ
058000* TODAS AS LINHAS DA TABELA DE IDEMPOTENCIA JA FORAM ESCRITAS.      INCBLQ
058100     IF IX-IDEMPOT > QTD-IDEMPOT                                  INCBLQ
058200        GO TO 8000-EXIT.                                          INCBLQ
058300* AINDA HA LINHAS PARA GRAVAR -- VOLTA AO TOPO DO PARAGRAFO.        INCBLQ
058400     GO TO 8010-REGRAVA-LINHA.                                    INCBLQ
058500 8000-EXIT.                                                       INCBLQ
058600     CLOSE ARQ-SAIDA-IDMP.                                        INCBLQ
058700     EXIT.                                                        INCBLQ
058800                                                                  INCBLQ
058900***************************************************************INCBLQ
059000* GERADOR HOMEGROWN DE IDENTIFICADOR EXTERNO OPACO (21 POSICOES) INCBLQ
059100* SEM O USO DE FUNCTION - CONGRUENCIA LINEAR SEMEADA PELO        INCBLQ
059200* RELOGIO DO SISTEMA, IGUAL AO USADO EM INCRSV.                  INCBLQ
059300***************************************************************INCBLQ
059400* SEMENTE A PARTIR DE HORA + DATA DO SISTEMA -- SUFICIENTE PARA     INCBLQ
059500* EVITAR COLISAO ENTRE INCLUSOES FEITAS EM MOMENTOS DIFERENTES.     INCBLQ
059600 9000-GERA-ID-EXTERNO.                                            INCBLQ
059700     ACCEPT WS-HORA-SISTEMA FROM TIME.                            INCBLQ
059800     ACCEPT WS-DATA-SISTEMA FROM DATE.                            INCBLQ
059900     COMPUTE WS-SEMENTE-ID = WS-HORA-SISTEMA + WS-DATA-SISTEMA.   INCBLQ
060000     MOVE SPACES TO WS-ID-GERADO.                                 INCBLQ
060100     SET WS-IX-ID TO 1.                                           INCBLQ
060200* GERA UM CARACTER POR VOLTA DO LACO, 21 VEZES -- CONGRUENCIA       INCBLQ
060300* LINEAR SIMPLES, SEM USO DE FUNCTION, MESMO ALGORITMO DE INCRSV E  INCBLQ
060400* CADIMOV.                                                          INCBLQ
060500 9010-PROXIMO-CARACTER.                                           INCBLQ
060600     COMPUTE WS-VALOR-MOD = WS-SEMENTE-ID * 31 + WS-IX-ID + 7.    INCBLQ
060700     DIVIDE WS-VALOR-MOD BY 999999937 GIVING WS-SUBSCR            INCBLQ
060800         REMAINDER WS-SEMENTE-ID.                                 INCBLQ
060900* O RESTO DE UMA DIVISAO COM DIVIDENDO NEGATIVO PODE SAIR NEGATIVO  INCBLQ
061000* NESTE COMPILADOR -- INVERTE O SINAL ANTES DA SEGUNDA DIVISAO.     INCBLQ
061100     IF WS-SEMENTE-ID < ZERO                                      INCBLQ
061200        COMPUTE WS-SEMENTE-ID = WS-SEMENTE-ID * -1.               INCBLQ
061300     DIVIDE WS-SEMENTE-ID BY 36 GIVING WS-SUBSCR                  INCBLQ
061400         REMAINDER WS-VALOR-MOD.                                  INCBLQ
061500     MOVE WS-VALOR-MOD TO WS-SUBSCR.                              INCBLQ
061600     ADD 1 TO WS-SUBSCR.                                          INCBLQ
061700* REFERENCIA MODIFICATION (SUBSTRING) EM VEZ DE UMA TABELA COM      INCBLQ
061800* OCCURS -- O ALFABETO E FIXO E PEQUENO.                            INCBLQ
061900     MOVE WS-ALFABETO-ID (WS-SUBSCR:1) TO                         INCBLQ
062000         WS-ID-GERADO (WS-IX-ID:1).                               INCBLQ
062100     SET WS-IX-ID UP BY 1.                                        INCBLQ
062200* OS 21 CARACTERES DO IDENTIFICADOR JA FORAM GERADOS -- ENCERRA O   INCBLQ
062300* LACO.                                                             INCBLQ
062400     IF WS-IX-ID > 21                                             INCBLQ
062500        GO TO 9000-EXIT.                                          INCBLQ
062600     GO TO 9010-PROXIMO-CARACTER.                                 INCBLQ
062700 9000-EXIT.                                                       INCBLQ
062800     EXIT.                                                        INCBLQ
062900                                                                  INCBLQ
063000* PONTO UNICO DE SAIDA -- FECHA IMOVEL E RESERVA, QUE FICARAM       INCBLQ
063100* ABERTOS DESDE 0100-ABRIR-ARQUIVOS; BLOQUEIO E IDEMPOT JA FORAM    INCBLQ
063200* FECHADOS E REABERTOS DENTRO DOS PROPRIOS PARAGRAFOS DE GRAVACAO.  INCBLQ
063300 9999-FIM.                                                        INCBLQ
063400     CLOSE ARQ-IMOVEL.                                            INCBLQ
063500     CLOSE ARQ-RESERVA.                                           INCBLQ
063600     STOP RUN.                                                    INCBLQ
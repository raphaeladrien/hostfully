000100 IDENTIFICATION DIVISION.                                       CONRSV
000200 PROGRAM-ID.    CONRSV-COB.                                     CONRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            CONRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. CONRSV
000500 DATE-WRITTEN.  16/05/1988.                                     CONRSV
000600 DATE-COMPILED.                                                 CONRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     CONRSV
000800***************************************************************CONRSV
000900*                                                              *CONRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *CONRSV
001100*    FINALIDADE : CONSULTA DE UMA UNICA RESERVA PELO CODIGO.    CONRSV
001200*                 SE A RESERVA NAO FOR ENCONTRADA, A TELA       CONRSV
001300*                 INFORMA A SITUACAO E NENHUM DADO E EXIBIDO.   CONRSV
001400*                                                              *CONRSV
001500*    VRS         DATA           DESCRICAO                      *CONRSV
001600*    1.0         16/05/1988     IMPLANTACAO                    *CONRSV
001700*    1.1         09/12/1998     RFB - DATAS EM CCYYMMDD         CONRSV
001800*                               (BUG 1998-231, Y2K)             CONRSV
001900*                                                              *CONRSV
002000***************************************************************CONRSV
002100 ENVIRONMENT DIVISION.                                          CONRSV
002200 CONFIGURATION SECTION.                                         CONRSV
002300* MESMA CLAUSULA UPSI-0/CLASSE-ALFA-NUM PADRAO DA FAMILIA -- ESTE   CONRSV
002400* PROGRAMA NAO GRAVA NADA, ENTAO O MODO EM LOTE NAO SE APLICA.      CONRSV
002500 SPECIAL-NAMES.                                                 CONRSV
002600* MESMA CLAUSULA DE SALTO DE FORMULARIO DA FAMILIA, SEM USO         CONRSV
002700* NESTE PROGRAMA (NAO IMPRIME RELATORIO).                           CONRSV
002800     C01 IS TOP-OF-FORM                                         CONRSV
002900     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          CONRSV
003000     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       CONRSV
003100              OFF STATUS IS SIRESERVA-INTERATIVO.               CONRSV
003200 INPUT-OUTPUT SECTION.                                          CONRSV
003300 FILE-CONTROL.                                                  CONRSV
003400* UNICO ARQUIVO -- SO EM INPUT, JA QUE CONSULTA NAO ALTERA          CONRSV
003500* RESERVA.DAT.                                                      CONRSV
003600     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      CONRSV
003700                 ORGANIZATION IS SEQUENTIAL                     CONRSV
003800                 FILE STATUS IS FS-RESERVA.                     CONRSV
003900***************************************************************CONRSV
004000 DATA DIVISION.                                                 CONRSV
004100 FILE SECTION.                                                  CONRSV
004200 FD  ARQ-RESERVA                                                CONRSV
004300     LABEL RECORD STANDARD                                      CONRSV
004400* MESMO ARQUIVO FISICO USADO PELOS DEMAIS PROGRAMAS DA FAMILIA --   CONRSV
004500* ESTE E O UNICO QUE NUNCA ABRE EM OUTPUT.                          CONRSV
004600     VALUE OF FILE-ID 'RESERVA.DAT'                             CONRSV
004700     RECORD CONTAINS 130 CHARACTERS.                            CONRSV
004800* MESMO LAYOUT DE 130 POSICOES USADO POR TODA A FAMILIA DE          CONRSV
004900* PROGRAMAS DE RESERVA.                                             CONRSV
005000 COPY RSVRESV.                                                  CONRSV
005100***************************************************************CONRSV
005200 WORKING-STORAGE SECTION.                                       CONRSV
005300* MARCADOR DE INICIO DA WORKING-STORAGE, SO PARA O LISTING.         CONRSV
005400 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE CONRSV*'.CONRSV
005500 01  WS-STATUS-ARQUIVOS.                                        CONRSV
005600     05  FS-RESERVA          PIC X(02) VALUE '00'.              CONRSV
005700     05  FILLER              PIC X(12) VALUE SPACES.            CONRSV
005800 01  WS-CHAVES-FIM.                                              CONRSV
005900     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                CONRSV
006000         88  FIM-RESERVA          VALUE 'S'.                    CONRSV
006100     05  FILLER              PIC X(07) VALUE SPACES.            CONRSV
006200 01  WS-CANDIDATO.                                               CONRSV
006300* CODIGO DIGITADO PELO OPERADOR -- COMPARADO CONTRA COD-RESERVA     CONRSV
006400* DA COPY EM 1010-COMPARA-CHAVE.                                    CONRSV
006500     05  WS-COD-RESERVA       PIC X(21) VALUE SPACES.           CONRSV
006600     05  FILLER               PIC X(09) VALUE SPACES.           CONRSV
006700 01  WS-RESULTADO.                                               CONRSV
006800     05  WS-ACHOU-RESERVA     PIC X(01) VALUE 'N'.               CONRSV
006900         88  ACHOU-RESERVA        VALUE 'S'.                    CONRSV
007000     05  FILLER               PIC X(09) VALUE SPACES.           CONRSV
007100* REDEFINES SEM USO ATIVO NESTE PROGRAMA HOJE -- RESERVADO PARA     CONRSV
007200* UM FUTURO CAMPO DE CONFERENCIA DE TELA (WS-CHECK-EXTRA), NO       CONRSV
007300* MESMO MOLDE DE OUTRAS AREAS DE TRABALHO DA FAMILIA.               CONRSV
007400 01  WS-DATA-EDICAO REDEFINES WS-RESULTADO.                     CONRSV
007500     05  FILLER               PIC X(01).                        CONRSV
007600     05  WS-CHECK-EXTRA       PIC X(09).                        CONRSV
007700***************************************************************CONRSV
007800 SCREEN SECTION.                                                CONRSV
007900 01  TELA-CONSULTA.                                              CONRSV
008000     05  BLANK SCREEN.                                          CONRSV
008100     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  CONRSV
008200     05  LINE 02 COLUMN 30  VALUE 'CONSULTA DE RESERVA'.        CONRSV
008300     05  LINE 02 COLUMN 72  VALUE 'VRS 1.1'.                    CONRSV
008400     05  LINE 05 COLUMN 10  VALUE 'CODIGO DA RESERVA     [ '.   CONRSV
008500     05  LINE 05 COLUMN 55  VALUE ' ]'.                         CONRSV
008600* TELA SO E EXIBIDA SE A RESERVA FOR ACHADA -- TRAZ OS CAMPOS       CONRSV
008700* DIRETO DA COPY (FROM COD-IMOVEL-RESV, DATA-CHECKIN, ETC), SEM     CONRSV
008800* PASSAR POR CAMPOS INTERMEDIARIOS DE WORKING-STORAGE.              CONRSV
008900 01  TELA-DADOS.                                                 CONRSV
009000     05  LINE 08 COLUMN 10  VALUE 'IMOVEL......: '.             CONRSV
009100     05  LINE 08 COLUMN 25  PIC X(21) FROM COD-IMOVEL-RESV.     CONRSV
009200     05  LINE 09 COLUMN 10  VALUE 'CHECK-IN....: '.             CONRSV
009300     05  LINE 09 COLUMN 25  PIC 9(08) FROM DATA-CHECKIN.        CONRSV
009400     05  LINE 10 COLUMN 10  VALUE 'CHECK-OUT...: '.             CONRSV
009500     05  LINE 10 COLUMN 25  PIC 9(08) FROM DATA-CHECKOUT.       CONRSV
009600     05  LINE 11 COLUMN 10  VALUE 'HOSPEDE.....: '.             CONRSV
009700     05  LINE 11 COLUMN 25  PIC X(60) FROM NOME-HOSPEDE.        CONRSV
009800     05  LINE 12 COLUMN 10  VALUE 'QTD HOSPEDES: '.             CONRSV
009900     05  LINE 12 COLUMN 25  PIC 9(03) FROM QTD-HOSPEDES.        CONRSV
010000     05  LINE 13 COLUMN 10  VALUE 'SITUACAO....: '.             CONRSV
010100     05  LINE 13 COLUMN 25  PIC X(09) FROM SITUACAO-RESV.       CONRSV
010200***************************************************************CONRSV
010300 PROCEDURE DIVISION.                                             CONRSV
010400 0000-INICIO.                                                    CONRSV
010500* ROTEIRO PRINCIPAL -- ABRE, LE A TELA, PROCURA E EXIBE, SEM        CONRSV
010600* NENHUMA GRAVACAO EM NENHUM ARQUIVO.                               CONRSV
010700     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                CONRSV
010800     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  CONRSV
010900* VARREDURA SEQUENCIAL DIRETA NO ARQUIVO, NAO EM TABELA -- ESTE     CONRSV
011000* PROGRAMA CONSULTA UMA UNICA RESERVA POR CHAMADA, NAO PRECISA      CONRSV
011100* CARREGAR TUDO EM MEMORIA (VER BANNER ABAIXO DE 1000).             CONRSV
011200     PERFORM 1000-PROCURA-RESERVA THRU 1000-EXIT.               CONRSV
011300* SE NAO ACHOU, NENHUM CAMPO DA COPY FOI PREENCHIDO COM VALOR       CONRSV
011400* VALIDO -- POR ISSO TELA-DADOS SO E EXIBIDA NO RAMO CONTRARIO.     CONRSV
011500     IF NOT ACHOU-RESERVA                                        CONRSV
011600        DISPLAY (20 10) 'RESERVA NAO ENCONTRADA'                CONRSV
011700        GO TO 9999-FIM.                                          CONRSV
011800* SO CHEGA AQUI COM REG-RESERVA JA CARREGADO PELO READ QUE ACHOU    CONRSV
011900* A CHAVE -- OS CAMPOS FROM DA TELA LEEM DIRETO DA COPY.            CONRSV
012000     DISPLAY TELA-DADOS.                                         CONRSV
012100     GO TO 9999-FIM.                                             CONRSV
012200                                                                 CONRSV
012300 0100-ABRIR-ARQUIVOS.                                            CONRSV
012400* UNICA ABERTURA DO PROGRAMA -- FECHADO DENTRO DO PROPRIO           CONRSV
012500* 1000-EXIT, LOGO APOS A VARREDURA TERMINAR.                        CONRSV
012600* UNICA ABERTURA DO PROGRAMA -- NAO HA TABELA EM MEMORIA NEM        CONRSV
012700* SEGUNDO ARQUIVO PARA ABRIR JUNTO.                                 CONRSV
012800     OPEN INPUT ARQ-RESERVA.                                     CONRSV
012900 0100-EXIT.                                                      CONRSV
013000     EXIT.                                                       CONRSV
013100                                                                 CONRSV
013200 0200-TELA-ENTRADA.                                              CONRSV
013300* TELA COM UM UNICO CAMPO DE ENTRADA -- O CODIGO DA RESERVA A       CONRSV
013400* CONSULTAR.                                                        CONRSV
013500* PRIMEIRA TELA, PEDE SO O CODIGO -- TELA-DADOS SO APARECE          CONRSV
013600* DEPOIS, SE A RESERVA FOR ACHADA.                                  CONRSV
013700     DISPLAY TELA-CONSULTA.                                      CONRSV
013800     ACCEPT (05 33) WS-COD-RESERVA.                              CONRSV
013900 0200-EXIT.                                                      CONRSV
014000     EXIT.                                                       CONRSV
014100                                                                 CONRSV
014200***************************************************************CONRSV
014300* PERCORRE RESERVA.DAT SEQUENCIALMENTE ATE ACHAR A CHAVE (SEM    CONRSV
014400* CARREGAR TABELA - PROGRAMA DE CONSULTA UNITARIA NAO PRECISA).  CONRSV
014500***************************************************************CONRSV
014600 1000-PROCURA-RESERVA.                                           CONRSV
014700* ZERA O INDICADOR ANTES DE VARRER -- SO VIRA 'S' SE                CONRSV
014800* 1010-COMPARA-CHAVE ACHAR O CODIGO DIGITADO.                       CONRSV
014900     MOVE 'N' TO WS-ACHOU-RESERVA.                               CONRSV
015000* LEITURA ANTECIPADA, PADRAO DA FAMILIA -- SE O ARQUIVO JA          CONRSV
015100* CHEGAR VAZIO, 1010-COMPARA-CHAVE ENCERRA NA PRIMEIRA CHECAGEM.    CONRSV
015200     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        CONRSV
015300 1010-COMPARA-CHAVE.                                             CONRSV
015400* FIM DO ARQUIVO SEM ACHAR A CHAVE -- WS-ACHOU-RESERVA PERMANECE    CONRSV
015500* 'N', TESTADO PELO MAINLINE.                                       CONRSV
015600     IF FIM-RESERVA                                              CONRSV
015700        GO TO 1000-EXIT.                                         CONRSV
015800* COMPARACAO EXATA DE STRING, SEM TRIM NEM CONVERSAO DE CAIXA --    CONRSV
015900* MESMA CONVENCAO DE TODA A FAMILIA DE PROGRAMAS DE RESERVA.        CONRSV
016000     IF COD-RESERVA = WS-COD-RESERVA                             CONRSV
016100        MOVE 'S' TO WS-ACHOU-RESERVA                             CONRSV
016200        GO TO 1000-EXIT.                                         CONRSV
016300* SEGUNDA LEITURA DO PARAGRAFO -- AVANCA PARA O PROXIMO REGISTRO    CONRSV
016400* QUANDO A CHAVE ATUAL NAO BATE COM A DIGITADA.                     CONRSV
016500     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        CONRSV
016600     GO TO 1010-COMPARA-CHAVE.                                   CONRSV
016700* FECHA O ARQUIVO AQUI, NAO NO MAINLINE -- ESTE PROGRAMA NAO        CONRSV
016800* PRECISA DELE ABERTO PARA MAIS NADA APOS A VARREDURA.              CONRSV
016900 1000-EXIT.                                                      CONRSV
017000* ULTIMO COMANDO ANTES DO EXIT -- FECHA TANTO NO CAMINHO EM QUE     CONRSV
017100* ACHOU A RESERVA QUANTO NO CAMINHO EM QUE CHEGOU AO FIM SEM        CONRSV
017200* ACHAR.                                                            CONRSV
017300     CLOSE ARQ-RESERVA.                                          CONRSV
017400     EXIT.                                                       CONRSV
017500                                                                 CONRSV
017600 9999-FIM.                                                       CONRSV
017700     STOP RUN.                                                   CONRSV

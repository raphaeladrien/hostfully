000100 IDENTIFICATION DIVISION.                                       EXCRSV
000200 PROGRAM-ID.    EXCRSV-COB.                                     EXCRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            EXCRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. EXCRSV
000500 DATE-WRITTEN.  11/05/1988.                                     EXCRSV
000600 DATE-COMPILED.                                                 EXCRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     EXCRSV
000800***************************************************************EXCRSV
000900*                                                              *EXCRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *EXCRSV
001100*    FINALIDADE : EXCLUSAO FISICA DE UMA RESERVA DO ARQUIVO     EXCRSV
001200*                 MESTRE.  DIFERENTE DO CANCELAMENTO (CANRSV),  EXCRSV
001300*                 QUE APENAS MUDA A SITUACAO, ESTA RETIRA O     EXCRSV
001400*                 REGISTRO POR COMPLETO - USO RESTRITO A        EXCRSV
001500*                 CORRECAO DE CADASTRO DUPLICADO OU ERRADO.     EXCRSV
001600*                 NAO PARTICIPA DA REGRA DE IDEMPOTENCIA.       EXCRSV
001700*                                                              *EXCRSV
001800*    VRS         DATA           DESCRICAO                      *EXCRSV
001900*    1.0         11/05/1988     IMPLANTACAO                    *EXCRSV
002000*    1.1         09/12/1998     RFB - AJUSTE NA COMPARACAO DE   EXCRSV
002100*                               CHAVE PARA O NOVO FORMATO DE ID EXCRSV
002200*                               EXTERNO OPACO (BUG 1998-231)    EXCRSV
002300*                                                              *EXCRSV
002400***************************************************************EXCRSV
002500 ENVIRONMENT DIVISION.                                          EXCRSV
002600 CONFIGURATION SECTION.                                         EXCRSV
002700* MESMA CLAUSULA UPSI-0 DA FAMILIA -- SEM USO HOJE, RESERVADA       EXCRSV
002800* PARA UM FUTURO MODO EM LOTE.                                      EXCRSV
002900 SPECIAL-NAMES.                                                 EXCRSV
003000     C01 IS TOP-OF-FORM                                         EXCRSV
003100     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          EXCRSV
003200     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       EXCRSV
003300              OFF STATUS IS SIRESERVA-INTERATIVO.               EXCRSV
003400 INPUT-OUTPUT SECTION.                                          EXCRSV
003500 FILE-CONTROL.                                                  EXCRSV
003600* UNICO ARQUIVO DE ENTRADA -- ESTE PROGRAMA NAO MEXE EM             EXCRSV
003700* IDEMPOT.DAT, JA QUE A EXCLUSAO FISICA NAO PARTICIPA DA REGRA DE   EXCRSV
003800* IDEMPOTENCIA (VER BANNER DA IDENTIFICATION DIVISION).             EXCRSV
003900     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      EXCRSV
004000                 ORGANIZATION IS SEQUENTIAL                     EXCRSV
004100                 FILE STATUS IS FS-RESERVA.                     EXCRSV
004200* MESMO ARQUIVO FISICO DE RESERVA.DAT, NOME LOGICO DIFERENTE PARA   EXCRSV
004300* PODER REGRAVAR DEPOIS DE FECHAR A ENTRADA.                        EXCRSV
004400     SELECT ARQ-SAIDA-RESV ASSIGN TO RESVNOVA                   EXCRSV
004500                 ORGANIZATION IS SEQUENTIAL                     EXCRSV
004600                 FILE STATUS IS FS-SAIDA-RESV.                  EXCRSV
004700***************************************************************EXCRSV
004800 DATA DIVISION.                                                 EXCRSV
004900 FILE SECTION.                                                  EXCRSV
005000 FD  ARQ-RESERVA                                                EXCRSV
005100     LABEL RECORD STANDARD                                      EXCRSV
005200* MESMO NOME FISICO DAS DUAS FD, SO O NOME LOGICO DO SELECT         EXCRSV
005300* DISTINGUE ENTRADA (RESERVA) DE SAIDA (RESVNOVA).                  EXCRSV
005400     VALUE OF FILE-ID 'RESERVA.DAT'                             EXCRSV
005500     RECORD CONTAINS 130 CHARACTERS.                            EXCRSV
005600 COPY RSVRESV.                                                  EXCRSV
005700 FD  ARQ-SAIDA-RESV                                              EXCRSV
005800     LABEL RECORD STANDARD                                      EXCRSV
005900     VALUE OF FILE-ID 'RESERVA.DAT'                             EXCRSV
006000     RECORD CONTAINS 130 CHARACTERS.                            EXCRSV
006100 01  REG-SAIDA-RESV                    PIC X(130).              EXCRSV
006200***************************************************************EXCRSV
006300 WORKING-STORAGE SECTION.                                       EXCRSV
006400* MARCADOR DE INICIO DA WORKING-STORAGE, SEM USO EM EXECUCAO.       EXCRSV
006500 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE EXCRSV*'.EXCRSV
006600 01  WS-STATUS-ARQUIVOS.                                        EXCRSV
006700     05  FS-RESERVA          PIC X(02) VALUE '00'.              EXCRSV
006800     05  FS-SAIDA-RESV       PIC X(02) VALUE '00'.              EXCRSV
006900     05  FILLER              PIC X(10) VALUE SPACES.            EXCRSV
007000 01  WS-CHAVES-FIM.                                              EXCRSV
007100     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                EXCRSV
007200         88  FIM-RESERVA          VALUE 'S'.                    EXCRSV
007300     05  FILLER              PIC X(07) VALUE SPACES.            EXCRSV
007400 01  TAB-RESERVAS.                                               EXCRSV
007500     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          EXCRSV
007600     05  FILLER              PIC X(03) VALUE SPACES.             EXCRSV
007700     05  OCOR-RESERVA OCCURS 2000 TIMES                          EXCRSV
007800                      INDEXED BY IX-RESV.                        EXCRSV
007900         10  TAB-REG-RESERVA PIC X(130).                        EXCRSV
008000* CODIGO DIGITADO PELO OPERADOR -- SO ESTE PROGRAMA NAO TEM CHAVE   EXCRSV
008100* DE IDEMPOTENCIA NA TELA, DIFERENTE DE CANRSV.CBL.                 EXCRSV
008200 01  WS-CANDIDATO.                                               EXCRSV
008300     05  WS-COD-RESERVA       PIC X(21) VALUE SPACES.           EXCRSV
008400     05  FILLER               PIC X(09) VALUE SPACES.           EXCRSV
008500 01  WS-RESULTADO.                                               EXCRSV
008600     05  WS-ACHOU-RESERVA     PIC X(01) VALUE 'N'.               EXCRSV
008700         88  ACHOU-RESERVA        VALUE 'S'.                    EXCRSV
008800     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       EXCRSV
008900* QUANTIDADE APOS A EXCLUSAO -- SEMPRE QTD-RESERVAS MENOS 1,        EXCRSV
009000* CALCULADA EM 2000-RETIRA-DA-TABELA ANTES DO DESLOCAMENTO.         EXCRSV
009100     05  WS-QTD-RESERVAS-FINAL PIC 9(05) COMP VALUE ZERO.       EXCRSV
009200     05  FILLER               PIC X(05) VALUE SPACES.           EXCRSV
009300***************************************************************EXCRSV
009400 SCREEN SECTION.                                                EXCRSV
009500 01  TELA-EXCLUSAO.                                              EXCRSV
009600     05  BLANK SCREEN.                                          EXCRSV
009700     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  EXCRSV
009800     05  LINE 02 COLUMN 30  VALUE 'EXCLUSAO DE RESERVA'.        EXCRSV
009900     05  LINE 02 COLUMN 72  VALUE 'VRS 1.1'.                    EXCRSV
010000     05  LINE 05 COLUMN 10  VALUE 'CODIGO DA RESERVA     [ '.   EXCRSV
010100     05  LINE 05 COLUMN 55  VALUE ' ]'.                         EXCRSV
010200***************************************************************EXCRSV
010300 PROCEDURE DIVISION.                                             EXCRSV
010400 0000-INICIO.                                                    EXCRSV
010500* ROTEIRO PRINCIPAL -- LOCALIZA A RESERVA, RETIRA DA TABELA (COM    EXCRSV
010600* DESLOCAMENTO DAS DEMAIS) E REGRAVA O ARQUIVO POR INTEIRO.         EXCRSV
010700     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                EXCRSV
010800     PERFORM 0150-CARREGAR-TABELA THRU 0150-EXIT.               EXCRSV
010900     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  EXCRSV
011000* SE O CODIGO NAO EXISTIR, NAO HA NADA A EXCLUIR -- ENCERRA SEM     EXCRSV
011100* TOCAR NA TABELA NEM REGRAVAR O ARQUIVO.                           EXCRSV
011200     PERFORM 1000-LOCALIZA-RESERVA THRU 1000-EXIT.              EXCRSV
011300* NENHUM MOVE-SE PARA A TABELA NEM PARA O ARQUIVO SE O CODIGO NAO   EXCRSV
011400* FOR ACHADO -- SO A MENSAGEM E EXIBIDA.                            EXCRSV
011500     IF NOT ACHOU-RESERVA                                        EXCRSV
011600        DISPLAY (20 10) 'EXCLUSAO REJEITADA - RESERVA INEXISTENTEXCRSV
011700-        'E'                                                    EXCRSV
011800        GO TO 9999-FIM.                                          EXCRSV
011900* SO CHEGA AQUI COM WS-SUBSCR-ATUAL APONTANDO PARA A LINHA A        EXCRSV
012000* RETIRAR, GUARDADO POR 1010-PROCURA-RESERVA.                       EXCRSV
012100     PERFORM 2000-RETIRA-DA-TABELA THRU 2000-EXIT.              EXCRSV
012200* GRAVA A TABELA JA SEM A RESERVA EXCLUIDA -- SE A TABELA FICAR     EXCRSV
012300* VAZIA, O ARQUIVO DE SAIDA E CRIADO VAZIO (VER 3000-FECHA).        EXCRSV
012400     PERFORM 3000-REGRAVA-ARQUIVO THRU 3000-EXIT.               EXCRSV
012500* MENSAGEM FINAL DE SUCESSO -- CHEGA AQUI SO SE A RESERVA FOI       EXCRSV
012600* ACHADA, RETIRADA DA TABELA E O ARQUIVO REGRAVADO.                 EXCRSV
012700     DISPLAY (20 10) 'RESERVA EXCLUIDA...: ' WS-COD-RESERVA.    EXCRSV
012800     GO TO 9999-FIM.                                             EXCRSV
012900                                                                 EXCRSV
013000 0100-ABRIR-ARQUIVOS.                                            EXCRSV
013100* SO ABRE A ENTRADA -- A SAIDA E ABERTA DENTRO DE                   EXCRSV
013200* 3000-REGRAVA-ARQUIVO, DEPOIS DE FECHAR A ENTRADA.                 EXCRSV
013300* UNICA ABERTURA DESTE PARAGRAFO -- ESTE PROGRAMA NAO TEM           EXCRSV
013400* ARQUIVO DE IDEMPOTENCIA PARA ABRIR JUNTO.                         EXCRSV
013500     OPEN INPUT ARQ-RESERVA.                                     EXCRSV
013600 0100-EXIT.                                                      EXCRSV
013700     EXIT.                                                       EXCRSV
013800                                                                 EXCRSV
013900 0150-CARREGAR-TABELA.                                           EXCRSV
014000* CARREGA TODO O ARQUIVO NA TABELA E JA FECHA A ENTRADA -- ESTE     EXCRSV
014100* PROGRAMA NAO PRECISA DELA ABERTA PARA MAIS NADA DEPOIS DAQUI.     EXCRSV
014200* LEITURA ANTECIPADA -- EVITA EXECUTAR O CORPO DO PERFORM ABAIXO    EXCRSV
014300* SE O ARQUIVO JA CHEGAR VAZIO.                                     EXCRSV
014400     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        EXCRSV
014500     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                EXCRSV
014600-        UNTIL FIM-RESERVA.                                      EXCRSV
014700* FECHA LOGO APOS CARREGAR A TABELA -- SO SERA REABERTO (COMO       EXCRSV
014800* SAIDA) DENTRO DE 3000-REGRAVA-ARQUIVO.                            EXCRSV
014900     CLOSE ARQ-RESERVA.                                          EXCRSV
015000 0150-EXIT.                                                      EXCRSV
015100     EXIT.                                                       EXCRSV
015200                                                                 EXCRSV
015300 0151-EMPILHA-RESERVA.                                           EXCRSV
015400* MESMO PADRAO ADD/SET/MOVE/READ DE TODA A FAMILIA PARA CARREGAR    EXCRSV
015500* UMA TABELA A PARTIR DE UM ARQUIVO SEQUENCIAL.                     EXCRSV
015600     ADD 1 TO QTD-RESERVAS.                                      EXCRSV
015700     SET IX-RESV TO QTD-RESERVAS.                                EXCRSV
015800     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             EXCRSV
015900     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        EXCRSV
016000 0151-EXIT.                                                      EXCRSV
016100     EXIT.                                                       EXCRSV
016200                                                                 EXCRSV
016300 0200-TELA-ENTRADA.                                              EXCRSV
016400* TELA COM UM UNICO CAMPO -- SO O CODIGO DA RESERVA A EXCLUIR.      EXCRSV
016500* TELA MAIS SIMPLES DE TODA A FAMILIA -- SO UM CAMPO DE ENTRADA.    EXCRSV
016600     DISPLAY TELA-EXCLUSAO.                                      EXCRSV
016700     ACCEPT (05 33) WS-COD-RESERVA.                              EXCRSV
016800 0200-EXIT.                                                      EXCRSV
016900     EXIT.                                                       EXCRSV
017000                                                                 EXCRSV
017100 1000-LOCALIZA-RESERVA.                                          EXCRSV
017200* MESMA CONVENCAO DE VARREDURA LINEAR DE TODA A FAMILIA -- ZERA O   EXCRSV
017300* INDICADOR ANTES DE PROCURAR.                                      EXCRSV
017400     MOVE 'N' TO WS-ACHOU-RESERVA.                               EXCRSV
017500* TABELA VAZIA -- NENHUMA RESERVA FOI CARREGADA, LOGO O CODIGO      EXCRSV
017600* DIGITADO NAO PODE EXISTIR.                                        EXCRSV
017700* GUARDA DE TABELA VAZIA -- SEM RESERVAS CARREGADAS, O CODIGO       EXCRSV
017800* DIGITADO NUNCA SERA ACHADO.                                       EXCRSV
017900     IF QTD-RESERVAS = ZERO                                      EXCRSV
018000        GO TO 1000-EXIT.                                         EXCRSV
018100     SET IX-RESV TO 1.                                           EXCRSV
018200 1010-PROCURA-RESERVA.                                           EXCRSV
018300* RECARREGA NO WORKING-STORAGE DA COPY PARA COMPARAR O CAMPO        EXCRSV
018400* COD-RESERVA PELO NOME, EM VEZ DE UMA COMPARACAO POSICIONAL.       EXCRSV
018500     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             EXCRSV
018600* IGUALDADE EXATA DE STRING, SEM TRIM NEM CONVERSAO DE CAIXA --     EXCRSV
018700* MESMA CONVENCAO DE CANRSV.CBL E ALTRSV.CBL.                       EXCRSV
018800     IF COD-RESERVA = WS-COD-RESERVA                             EXCRSV
018900        MOVE 'S' TO WS-ACHOU-RESERVA                             EXCRSV
019000        MOVE IX-RESV TO WS-SUBSCR-ATUAL                          EXCRSV
019100        GO TO 1000-EXIT.                                         EXCRSV
019200     SET IX-RESV UP BY 1.                                        EXCRSV
019300* FIM DA TABELA SEM ACHAR O CODIGO -- WS-ACHOU-RESERVA PERMANECE    EXCRSV
019400* 'N' E O MAINLINE REJEITA A EXCLUSAO.                              EXCRSV
019500     IF IX-RESV > QTD-RESERVAS                                   EXCRSV
019600        GO TO 1000-EXIT.                                         EXCRSV
019700     GO TO 1010-PROCURA-RESERVA.                                 EXCRSV
019800 1000-EXIT.                                                      EXCRSV
019900     EXIT.                                                       EXCRSV
020000                                                                 EXCRSV
020100***************************************************************EXCRSV
020200* DESLOCA AS OCORRENCIAS SEGUINTES UMA POSICAO PARA TRAS,        EXCRSV
020300* FECHANDO O ESPACO DEIXADO PELA RESERVA EXCLUIDA.               EXCRSV
020400***************************************************************EXCRSV
020500 2000-RETIRA-DA-TABELA.                                          EXCRSV
020600* SE A LINHA A EXCLUIR JA FOR A ULTIMA (WS-SUBSCR-ATUAL >           EXCRSV
020700* WS-QTD-RESERVAS-FINAL), NAO HA NADA PARA DESLOCAR -- SO REDUZIR   EXCRSV
020800* A QUANTIDADE JA BASTA.                                            EXCRSV
020900* CALCULADO UMA UNICA VEZ, ANTES DO DESLOCAMENTO -- OS DOIS         EXCRSV
021000* PARAGRAFOS SEGUINTES USAM ESTE VALOR COMO LIMITE DO LACO.         EXCRSV
021100     COMPUTE WS-QTD-RESERVAS-FINAL = QTD-RESERVAS - 1.          EXCRSV
021200* SE A LINHA EXCLUIDA JA ERA A ULTIMA DA TABELA, NAO HA NADA A      EXCRSV
021300* DESLOCAR -- SO A QUANTIDADE PRECISA DIMINUIR.                     EXCRSV
021400     IF WS-SUBSCR-ATUAL > WS-QTD-RESERVAS-FINAL                 EXCRSV
021500        GO TO 2000-EXIT.                                         EXCRSV
021600* IX-RESV COMECA NA POSICAO DA RESERVA EXCLUIDA -- O LACO ABAIXO    EXCRSV
021700* PUXA CADA LINHA SEGUINTE UMA POSICAO PARA TRAS.                   EXCRSV
021800     SET IX-RESV TO WS-SUBSCR-ATUAL.                             EXCRSV
021900 2010-DESLOCA-LINHA.                                              EXCRSV
022000* AVANCA PRIMEIRO O INDICE DE LEITURA (IX-RESV), DEPOIS COPIA       EXCRSV
022100* PARA A POSICAO DE ESCRITA (WS-SUBSCR-ATUAL) -- OS DOIS NUNCA      EXCRSV
022200* FICAM NA MESMA POSICAO DURANTE O DESLOCAMENTO.                    EXCRSV
022300* IX-RESV SEMPRE UMA POSICAO A FRENTE DE WS-SUBSCR-ATUAL DURANTE    EXCRSV
022400* O DESLOCAMENTO -- COPIA A LINHA DA FRENTE PARA TRAS.              EXCRSV
022500     SET IX-RESV UP BY 1.                                        EXCRSV
022600* COPIA A LINHA SEGUINTE PARA A POSICAO ATUAL, FECHANDO O ESPACO    EXCRSV
022700* DEIXADO PELA RESERVA EXCLUIDA -- REPETIDO ATE A ULTIMA LINHA.     EXCRSV
022800     MOVE TAB-REG-RESERVA (IX-RESV) TO                           EXCRSV
022900         TAB-REG-RESERVA (WS-SUBSCR-ATUAL).                     EXCRSV
023000* AVANCA A POSICAO DE ESCRITA NA MESMA PROPORCAO DA LEITURA --      EXCRSV
023100* OS DOIS SUBSCRITOS FICAM SEMPRE UMA POSICAO DE DIFERENCA.         EXCRSV
023200     SET WS-SUBSCR-ATUAL UP BY 1.                                EXCRSV
023300* SEGUNDA CHECAGEM DO MESMO LIMITE, AGORA DENTRO DO LACO DE         EXCRSV
023400* DESLOCAMENTO -- QUANDO A POSICAO DE ESCRITA CHEGA AO FIM, TODAS   EXCRSV
023500* AS LINHAS JA FORAM PUXADAS PARA TRAS.                             EXCRSV
023600     IF WS-SUBSCR-ATUAL > WS-QTD-RESERVAS-FINAL                  EXCRSV
023700        GO TO 2000-EXIT.                                         EXCRSV
023800     GO TO 2010-DESLOCA-LINHA.                                   EXCRSV
023900 2000-EXIT.                                                      EXCRSV
024000     EXIT.                                                       EXCRSV
024100                                                                 EXCRSV
024200 3000-REGRAVA-ARQUIVO.                                           EXCRSV
024300* QTD-RESERVAS E ATUALIZADA PARA O NOVO TOTAL ANTES DE REGRAVAR,    EXCRSV
024400* JA QUE 3010-REGRAVA-LINHA USA ESTE CAMPO COMO LIMITE DO LACO.     EXCRSV
024500* SUBSTITUI A QUANTIDADE ANTIGA PELA NOVA -- DAQUI EM DIANTE        EXCRSV
024600* QTD-RESERVAS JA REFLETE O TOTAL SEM A RESERVA EXCLUIDA.           EXCRSV
024700     MOVE WS-QTD-RESERVAS-FINAL TO QTD-RESERVAS.                EXCRSV
024800* CRIA O ARQUIVO DE SAIDA DO ZERO -- MESMO SE A TABELA FICAR        EXCRSV
024900* VAZIA, O ARQUIVO PRECISA EXISTIR PARA OS PROGRAMAS SEGUINTES.     EXCRSV
025000     OPEN OUTPUT ARQ-SAIDA-RESV.                                 EXCRSV
025100* SE A EXCLUSAO ESVAZIOU A TABELA POR COMPLETO, PULA DIRETO PARA    EXCRSV
025200* FECHAR O ARQUIVO DE SAIDA JA CRIADO (VAZIO) -- NAO HA LINHA       EXCRSV
025300* NENHUMA A GRAVAR.                                                 EXCRSV
025400     IF QTD-RESERVAS = ZERO                                      EXCRSV
025500        GO TO 3000-FECHA.                                        EXCRSV
025600     SET IX-RESV TO 1.                                           EXCRSV
025700 3010-REGRAVA-LINHA.                                              EXCRSV
025800* GRAVA A TABELA JA SEM A RESERVA EXCLUIDA, NA ORDEM RESULTANTE     EXCRSV
025900* DO DESLOCAMENTO DE 2010-DESLOCA-LINHA.                            EXCRSV
026000     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-SAIDA-RESV.          EXCRSV
026100     WRITE REG-SAIDA-RESV.                                       EXCRSV
026200     SET IX-RESV UP BY 1.                                        EXCRSV
026300     IF IX-RESV > QTD-RESERVAS                                   EXCRSV
026400        GO TO 3000-FECHA.                                        EXCRSV
026500     GO TO 3010-REGRAVA-LINHA.                                   EXCRSV
026600 3000-FECHA.                                                     EXCRSV
026700* ULTIMO COMANDO DO PROGRAMA ANTES DO EXIT -- FECHA TANTO NO        EXCRSV
026800* CAMINHO COM LINHAS QUANTO NO CAMINHO DE TABELA VAZIA.             EXCRSV
026900     CLOSE ARQ-SAIDA-RESV.                                       EXCRSV
027000 3000-EXIT.                                                      EXCRSV
027100     EXIT.                                                       EXCRSV
027200                                                                 EXCRSV
027300 9999-FIM.                                                       EXCRSV
027400     STOP RUN.                                                   EXCRSV

000100 IDENTIFICATION DIVISION.                                       EXCBLQ
000200 PROGRAM-ID.    EXCBLQ-COB.                                     EXCBLQ
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            EXCBLQ
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. EXCBLQ
000500 DATE-WRITTEN.  09/10/1989.                                     EXCBLQ
000600 DATE-COMPILED.                                                 EXCBLQ
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     EXCBLQ
000800***************************************************************EXCBLQ
000900*                                                              *EXCBLQ
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *EXCBLQ
001100*    FINALIDADE : EXCLUSAO FISICA DE UM BLOQUEIO DE PERIODO.   *EXCBLQ
001200*                 NAO PARTICIPA DA REGRA DE IDEMPOTENCIA.       EXCBLQ
001300*                                                              *EXCBLQ
001400*    VRS         DATA           DESCRICAO                      *EXCBLQ
001500*    1.0         09/10/1989     IMPLANTACAO                    *EXCBLQ
001600*    1.1         11/02/1999     RFB - AJUSTE NA COMPARACAO DE   EXCBLQ
001700*                               CHAVE PARA O NOVO FORMATO DE ID EXCBLQ
001800*                               EXTERNO OPACO (BUG 1999-014)    EXCBLQ
001900*                                                              *EXCBLQ
002000***************************************************************EXCBLQ
002100 ENVIRONMENT DIVISION.                                          EXCBLQ
002200 CONFIGURATION SECTION.                                         EXCBLQ
002300* MESMA CLAUSULA UPSI-0 DA FAMILIA -- ESTE PROGRAMA SO E RODADO     EXCBLQ
002400* INTERATIVO, MAS A CLAUSULA FICA PADRONIZADA COM OS DEMAIS.        EXCBLQ
002500 SPECIAL-NAMES.                                                 EXCBLQ
002600     C01 IS TOP-OF-FORM                                         EXCBLQ
002700     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          EXCBLQ
002800     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       EXCBLQ
002900              OFF STATUS IS SIRESERVA-INTERATIVO.               EXCBLQ
003000 INPUT-OUTPUT SECTION.                                          EXCBLQ
003100 FILE-CONTROL.                                                  EXCBLQ
003200* CADASTRO DE BLOQUEIOS -- LIDO POR INTEIRO, IGUAL AOS PROGRAMAS    EXCBLQ
003300* DE RESERVA, JA QUE O ARQUIVO E SEQUENCIAL E NAO PERMITE           EXCBLQ
003400* EXCLUSAO DE UMA LINHA DO MEIO SEM REGRAVAR O ARQUIVO TODO.        EXCBLQ
003500     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     EXCBLQ
003600                 ORGANIZATION IS SEQUENTIAL                     EXCBLQ
003700                 FILE STATUS IS FS-BLOQUEIO.                    EXCBLQ
003800* MESMO ARQUIVO FISICO DE BLOQUEIO.DAT -- SO REABERTO EM SAIDA      EXCBLQ
003900* DEPOIS DE MONTAR A TABELA JA SEM A LINHA EXCLUIDA.                EXCBLQ
004000     SELECT ARQ-SAIDA-BLQ ASSIGN TO BLOQNOVO                    EXCBLQ
004100                 ORGANIZATION IS SEQUENTIAL                     EXCBLQ
004200                 FILE STATUS IS FS-SAIDA-BLQ.                   EXCBLQ
004300***************************************************************EXCBLQ
004400 DATA DIVISION.                                                 EXCBLQ
004500 FILE SECTION.                                                  EXCBLQ
004600 FD  ARQ-BLOQUEIO                                                EXCBLQ
004700     LABEL RECORD STANDARD                                      EXCBLQ
004800     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            EXCBLQ
004900     RECORD CONTAINS 158 CHARACTERS.                            EXCBLQ
005000* LAYOUT DE 158 POSICOES DO BLOQUEIO -- MESMA COPY USADA POR        EXCBLQ
005100* INCBLQ E ALTBLQ.                                                  EXCBLQ
005200 COPY RSVBLOQ.                                                  EXCBLQ
005300 FD  ARQ-SAIDA-BLQ                                                EXCBLQ
005400     LABEL RECORD STANDARD                                      EXCBLQ
005500     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            EXCBLQ
005600     RECORD CONTAINS 158 CHARACTERS.                            EXCBLQ
005700 01  REG-SAIDA-BLQ                     PIC X(158).              EXCBLQ
005800***************************************************************EXCBLQ
005900 WORKING-STORAGE SECTION.                                       EXCBLQ
006000 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE EXCBLQ*'.EXCBLQ
006100* UM FILE STATUS PARA CADA UM DOS DOIS ARQUIVOS -- NENHUM E         EXCBLQ
006200* TESTADO EXPLICITAMENTE HOJE.                                      EXCBLQ
006300 01  WS-STATUS-ARQUIVOS.                                        EXCBLQ
006400     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              EXCBLQ
006500     05  FS-SAIDA-BLQ        PIC X(02) VALUE '00'.              EXCBLQ
006600     05  FILLER              PIC X(10) VALUE SPACES.            EXCBLQ
006700* SO UM INDICADOR DE FIM, JA QUE HA UM UNICO ARQUIVO DE ENTRADA.    EXCBLQ
006800 01  WS-CHAVES-FIM.                                              EXCBLQ
006900     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                EXCBLQ
007000         88  FIM-BLOQUEIO         VALUE 'S'.                    EXCBLQ
007100     05  FILLER              PIC X(07) VALUE SPACES.            EXCBLQ
007200* TABELA EM MEMORIA COM TODOS OS BLOQUEIOS -- CARREGADA POR         EXCBLQ
007300* INTEIRO ANTES DE LOCALIZAR O CODIGO DIGITADO, MESMO QUE ESTE      EXCBLQ
007400* SEJA O PRIMEIRO REGISTRO DO ARQUIVO.                              EXCBLQ
007500 01  TAB-BLOQUEIOS.                                              EXCBLQ
007600     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          EXCBLQ
007700     05  FILLER              PIC X(03) VALUE SPACES.             EXCBLQ
007800     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         EXCBLQ
007900                       INDEXED BY IX-BLOQ.                       EXCBLQ
008000         10  TAB-REG-BLOQUEIO PIC X(158).                       EXCBLQ
008100* UNICO CAMPO DIGITADO -- O CODIGO OPACO DE 21 POSICOES DO          EXCBLQ
008200* BLOQUEIO A SER EXCLUIDO. NAO HA CONFIRMACAO SEPARADA, A           EXCBLQ
008300* EXCLUSAO OCORRE ASSIM QUE O CODIGO E ACHADO NA TABELA.            EXCBLQ
008400 01  WS-CANDIDATO.                                               EXCBLQ
008500     05  WS-COD-BLOQUEIO      PIC X(21) VALUE SPACES.           EXCBLQ
008600     05  FILLER               PIC X(09) VALUE SPACES.           EXCBLQ
008700* WS-SUBSCR-ATUAL GUARDA A POSICAO DO BLOQUEIO ACHADO -- USADA      EXCBLQ
008800* DEPOIS PARA DESLOCAR AS LINHAS SEGUINTES UMA POSICAO PARA TRAS.   EXCBLQ
008900 01  WS-RESULTADO.                                               EXCBLQ
009000     05  WS-ACHOU-BLOQUEIO    PIC X(01) VALUE 'N'.               EXCBLQ
009100         88  ACHOU-BLOQUEIO       VALUE 'S'.                    EXCBLQ
009200     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       EXCBLQ
009300     05  WS-QTD-BLOQ-FINAL    PIC 9(05) COMP VALUE ZERO.        EXCBLQ
009400     05  FILLER               PIC X(05) VALUE SPACES.           EXCBLQ
009500***************************************************************EXCBLQ
009600 SCREEN SECTION.                                                EXCBLQ
009700 01  TELA-EXCLUI-BLOQ.                                           EXCBLQ
009800     05  BLANK SCREEN.                                          EXCBLQ
009900     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  EXCBLQ
010000     05  LINE 02 COLUMN 30  VALUE 'EXCLUSAO DE BLOQUEIO'.       EXCBLQ
010100     05  LINE 02 COLUMN 72  VALUE 'VRS 1.1'.                    EXCBLQ
010200     05  LINE 05 COLUMN 10  VALUE 'CODIGO DO BLOQUEIO    [ '.   EXCBLQ
010300     05  LINE 05 COLUMN 55  VALUE ' ]'.                         EXCBLQ
010400***************************************************************EXCBLQ
010500 PROCEDURE DIVISION.                                             EXCBLQ
010600* ROTEIRO PRINCIPAL -- CARREGA A TABELA, PEDE O CODIGO, LOCALIZA,   EXCBLQ
010700* RETIRA DA TABELA (DESLOCANDO AS LINHAS SEGUINTES) E REGRAVA O     EXCBLQ
010800* ARQUIVO INTEIRO. EXCLUSAO FISICA -- NAO HA VOLTA, DIFERENTE DE    EXCBLQ
010900* UM CANCELAMENTO DE RESERVA QUE SO MUDA A SITUACAO.                EXCBLQ
011000 0000-INICIO.                                                    EXCBLQ
011100* ABRE SO A ENTRADA -- A SAIDA E ABERTA MAIS ADIANTE, DENTRO DE     EXCBLQ
011200* 3000-REGRAVA-ARQUIVO.                                             EXCBLQ
011300     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                EXCBLQ
011400* CARREGA TODOS OS BLOQUEIOS EXISTENTES NA TABELA EM MEMORIA.       EXCBLQ
011500     PERFORM 0150-CARREGAR-TABELA THRU 0150-EXIT.               EXCBLQ
011600* PEDE O CODIGO DO BLOQUEIO A EXCLUIR.                              EXCBLQ
011700     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  EXCBLQ
011800* PROCURA O CODIGO DIGITADO NA TABELA JA CARREGADA.                 EXCBLQ
011900     PERFORM 1000-LOCALIZA-BLOQUEIO THRU 1000-EXIT.             EXCBLQ
012000* CODIGO INEXISTENTE -- REJEITA SEM TOCAR NO ARQUIVO, MESMO PADRAO  EXCBLQ
012100* DE MENSAGEM E GO TO PARA 9999-FIM DE TODA A FAMILIA.              EXCBLQ
012200     IF NOT ACHOU-BLOQUEIO                                       EXCBLQ
012300        DISPLAY (20 10) 'EXCLUSAO REJEITADA - BLOQUEIO INEXISTENEXCBLQ
012400-        'TE'                                                   EXCBLQ
012500        GO TO 9999-FIM.                                          EXCBLQ
012600* DESLOCA AS LINHAS SEGUINTES UMA POSICAO PARA TRAS, COBRINDO A     EXCBLQ
012700* LINHA EXCLUIDA -- NAO HA MARCACAO DE 'EXCLUIDO', A LINHA          EXCBLQ
012800* DESAPARECE DA TABELA.                                             EXCBLQ
012900     PERFORM 2000-RETIRA-DA-TABELA THRU 2000-EXIT.              EXCBLQ
013000* REGRAVA O ARQUIVO COM A TABELA JA REDUZIDA -- SE A TABELA FICAR   EXCBLQ
013100* VAZIA, ABRE E FECHA A SAIDA SEM ESCREVER NENHUMA LINHA.           EXCBLQ
013200     PERFORM 3000-REGRAVA-ARQUIVO THRU 3000-EXIT.               EXCBLQ
013300     DISPLAY (20 10) 'BLOQUEIO EXCLUIDO..: ' WS-COD-BLOQUEIO.   EXCBLQ
013400     GO TO 9999-FIM.                                             EXCBLQ
013500                                                                 EXCBLQ
013600* SO A ENTRADA -- A SAIDA E ABERTA DEPOIS, EM 3000-REGRAVA-ARQUIVO. EXCBLQ
013700 0100-ABRIR-ARQUIVOS.                                            EXCBLQ
013800     OPEN INPUT ARQ-BLOQUEIO.                                    EXCBLQ
013900 0100-EXIT.                                                      EXCBLQ
014000     EXIT.                                                       EXCBLQ
014100                                                                 EXCBLQ
014200* MESMO PADRAO DE LEITURA ANTECIPADA + PERFORM ... UNTIL DE TODA A  EXCBLQ
014300* FAMILIA -- FECHA O ARQUIVO NO FINAL DO PROPRIO PARAGRAFO.         EXCBLQ
014400 0150-CARREGAR-TABELA.                                           EXCBLQ
014500     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      EXCBLQ
014600     PERFORM 0151-EMPILHA-BLOQUEIO THRU 0151-EXIT                EXCBLQ
014700-        UNTIL FIM-BLOQUEIO.                                     EXCBLQ
014800     CLOSE ARQ-BLOQUEIO.                                         EXCBLQ
014900 0150-EXIT.                                                      EXCBLQ
015000     EXIT.                                                       EXCBLQ
015100                                                                 EXCBLQ
015200* EMPILHA O REGISTRO LIDO E JA LE O PROXIMO.                        EXCBLQ
015300 0151-EMPILHA-BLOQUEIO.                                          EXCBLQ
015400     ADD 1 TO QTD-BLOQUEIOS.                                     EXCBLQ
015500* EMPILHA SEMPRE NA ULTIMA POSICAO -- A ORDEM DA TABELA E A MESMA   EXCBLQ
015600* ORDEM DE LEITURA DO ARQUIVO.                                      EXCBLQ
015700     SET IX-BLOQ TO QTD-BLOQUEIOS.                               EXCBLQ
015800     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           EXCBLQ
015900     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      EXCBLQ
016000 0151-EXIT.                                                      EXCBLQ
016100     EXIT.                                                       EXCBLQ
016200                                                                 EXCBLQ
016300* TELA MAIS SIMPLES DA FAMILIA -- SO UM CAMPO, O CODIGO DO          EXCBLQ
016400* BLOQUEIO.                                                         EXCBLQ
016500 0200-TELA-ENTRADA.                                              EXCBLQ
016600     DISPLAY TELA-EXCLUI-BLOQ.                                   EXCBLQ
016700     ACCEPT (05 33) WS-COD-BLOQUEIO.                             EXCBLQ
016800 0200-EXIT.                                                      EXCBLQ
016900     EXIT.                                                       EXCBLQ
017000                                                                 EXCBLQ
017100* BUSCA SEQUENCIAL NA TABELA -- ARQUIVO NAO E INDEXADO, NAO HA      EXCBLQ
017200* OUTRO JEITO DE ACHAR O CODIGO SENAO PERCORRER LINHA POR LINHA.    EXCBLQ
017300 1000-LOCALIZA-BLOQUEIO.                                         EXCBLQ
017400     MOVE 'N' TO WS-ACHOU-BLOQUEIO.                              EXCBLQ
017500* TABELA VAZIA -- NAO HA NADA A PROCURAR, SAI SEM ACHAR.            EXCBLQ
017600     IF QTD-BLOQUEIOS = ZERO                                     EXCBLQ
017700        GO TO 1000-EXIT.                                         EXCBLQ
017800* INICIA A BUSCA PELA PRIMEIRA LINHA DA TABELA.                     EXCBLQ
017900     SET IX-BLOQ TO 1.                                           EXCBLQ
018000* COMPARA O CODIGO DA LINHA ATUAL CONTRA O DIGITADO -- GO TO PARA   EXCBLQ
018100* 1000-EXIT ASSIM QUE ACHAR, GO TO PARA A PROPRIA LINHA (1010) SE   EXCBLQ
018200* AINDA HOUVER LINHAS PARA COMPARAR.                                EXCBLQ
018300 1010-PROCURA-BLOQUEIO.                                          EXCBLQ
018400     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           EXCBLQ
018500* ACHOU -- GUARDA A POSICAO EM WS-SUBSCR-ATUAL PARA                 EXCBLQ
018600* 2000-RETIRA-DA-TABELA USAR DEPOIS.                                EXCBLQ
018700     IF COD-BLOQUEIO = WS-COD-BLOQUEIO                           EXCBLQ
018800        MOVE 'S' TO WS-ACHOU-BLOQUEIO                            EXCBLQ
018900        MOVE IX-BLOQ TO WS-SUBSCR-ATUAL                          EXCBLQ
019000        GO TO 1000-EXIT.                                         EXCBLQ
019100* PROXIMA LINHA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO BATEU     EXCBLQ
019200* COM O CODIGO DIGITADO.                                            EXCBLQ
019300     SET IX-BLOQ UP BY 1.                                        EXCBLQ
019400* FIM DA TABELA SEM ACHAR O CODIGO -- WS-ACHOU-BLOQUEIO CONTINUA    EXCBLQ
019500* 'N' E O MAINLINE REJEITA A EXCLUSAO.                              EXCBLQ
019600     IF IX-BLOQ > QTD-BLOQUEIOS                                  EXCBLQ
019700        GO TO 1000-EXIT.                                         EXCBLQ
019800* AINDA HA LINHAS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.      EXCBLQ
019900     GO TO 1010-PROCURA-BLOQUEIO.                                EXCBLQ
020000 1000-EXIT.                                                      EXCBLQ
020100     EXIT.                                                       EXCBLQ
020200                                                                 EXCBLQ
020300* DESLOCA CADA LINHA SEGUINTE UMA POSICAO PARA TRAS, COBRINDO A     EXCBLQ
020400* LINHA DO BLOQUEIO EXCLUIDO -- SE FOR A ULTIMA LINHA DA TABELA,    EXCBLQ
020500* NAO HA NADA PARA DESLOCAR.                                        EXCBLQ
020600 2000-RETIRA-DA-TABELA.                                          EXCBLQ
020700     COMPUTE WS-QTD-BLOQ-FINAL = QTD-BLOQUEIOS - 1.              EXCBLQ
020800* O BLOQUEIO EXCLUIDO JA ERA A ULTIMA LINHA -- SO DIMINUIR A        EXCBLQ
020900* CONTAGEM (FEITO EM 3000-REGRAVA-ARQUIVO) JA BASTA.                EXCBLQ
021000     IF WS-SUBSCR-ATUAL > WS-QTD-BLOQ-FINAL                      EXCBLQ
021100        GO TO 2000-EXIT.                                         EXCBLQ
021200* PONTO DE PARTIDA DO DESLOCAMENTO -- A PROPRIA POSICAO DO          EXCBLQ
021300* BLOQUEIO QUE SERA SOBRESCRITA PELA LINHA SEGUINTE.                EXCBLQ
021400     SET IX-BLOQ TO WS-SUBSCR-ATUAL.                             EXCBLQ
021500* PUXA A LINHA SEGUINTE PARA A POSICAO ATUAL -- REPETE ATE CHEGAR   EXCBLQ
021600* NO FINAL DA TABELA JA REDUZIDA.                                   EXCBLQ
021700 2010-DESLOCA-LINHA.                                              EXCBLQ
021800* LE A LINHA SEGUINTE, QUE SERA COPIADA PARA A POSICAO ATUAL DE     EXCBLQ
021900* WS-SUBSCR-ATUAL.                                                  EXCBLQ
022000     SET IX-BLOQ UP BY 1.                                        EXCBLQ
022100     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO                          EXCBLQ
022200         TAB-REG-BLOQUEIO (WS-SUBSCR-ATUAL).                    EXCBLQ
022300     SET WS-SUBSCR-ATUAL UP BY 1.                                EXCBLQ
022400* TODAS AS LINHAS POSTERIORES AO BLOQUEIO EXCLUIDO JA FORAM         EXCBLQ
022500* DESLOCADAS.                                                       EXCBLQ
022600     IF WS-SUBSCR-ATUAL > WS-QTD-BLOQ-FINAL                      EXCBLQ
022700        GO TO 2000-EXIT.                                         EXCBLQ
022800* AINDA HA LINHAS PARA DESLOCAR -- VOLTA AO TOPO DO PARAGRAFO.      EXCBLQ
022900     GO TO 2010-DESLOCA-LINHA.                                   EXCBLQ
023000 2000-EXIT.                                                      EXCBLQ
023100     EXIT.                                                       EXCBLQ
023200                                                                 EXCBLQ
023300* REGRAVA O ARQUIVO INTEIRO COM A TABELA JA SEM O BLOQUEIO --       EXCBLQ
023400* MESMO PADRAO DE REGRAVACAO TOTAL DOS DEMAIS PROGRAMAS DA          EXCBLQ
023500* FAMILIA, JA QUE O ARQUIVO E SEQUENCIAL.                           EXCBLQ
023600 3000-REGRAVA-ARQUIVO.                                           EXCBLQ
023700     MOVE WS-QTD-BLOQ-FINAL TO QTD-BLOQUEIOS.                    EXCBLQ
023800     OPEN OUTPUT ARQ-SAIDA-BLQ.                                  EXCBLQ
023900* ULTIMO BLOQUEIO DO CADASTRO FOI EXCLUIDO -- ABRE E FECHA A SAIDA  EXCBLQ
024000* SEM GRAVAR NENHUMA LINHA, ARQUIVO FICA VAZIO.                     EXCBLQ
024100     IF QTD-BLOQUEIOS = ZERO                                     EXCBLQ
024200        GO TO 3000-FECHA.                                        EXCBLQ
024300* COMECA A REGRAVACAO PELA PRIMEIRA LINHA DA TABELA JA REDUZIDA.    EXCBLQ
024400     SET IX-BLOQ TO 1.                                           EXCBLQ
024500* GRAVA LINHA POR LINHA A PARTIR DA TABELA JA REDUZIDA.             EXCBLQ
024600 3010-REGRAVA-LINHA.                                              EXCBLQ
024700     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-SAIDA-BLQ.          EXCBLQ
024800     WRITE REG-SAIDA-BLQ.                                        EXCBLQ
024900* PROXIMA LINHA A GRAVAR.                                           EXCBLQ
025000     SET IX-BLOQ UP BY 1.                                        EXCBLQ
025100* TODAS AS LINHAS FORAM REGRAVADAS -- FECHA O ARQUIVO DE SAIDA.     EXCBLQ
025200     IF IX-BLOQ > QTD-BLOQUEIOS                                  EXCBLQ
025300        GO TO 3000-FECHA.                                        EXCBLQ
025400* AINDA HA LINHAS PARA GRAVAR -- VOLTA AO TOPO DO PARAGRAFO.        EXCBLQ
025500     GO TO 3010-REGRAVA-LINHA.                                   EXCBLQ
025600 3000-FECHA.                                                     EXCBLQ
025700     CLOSE ARQ-SAIDA-BLQ.                                        EXCBLQ
025800 3000-EXIT.                                                      EXCBLQ
025900     EXIT.                                                       EXCBLQ
026000                                                                 EXCBLQ
026100* PONTO UNICO DE SAIDA -- TANTO O CAMINHO DE SUCESSO QUANTO A       EXCBLQ
026200* REJEICAO POR CODIGO INEXISTENTE PASSAM POR AQUI.                  EXCBLQ
026300 9999-FIM.                                                       EXCBLQ
026400     STOP RUN.                                                   EXCBLQ

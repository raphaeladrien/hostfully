000100 IDENTIFICATION DIVISION.                                       ALTRSV
000200 PROGRAM-ID.    ALTRSV-COB.                                     ALTRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            ALTRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. ALTRSV
000500 DATE-WRITTEN.  22/04/1988.                                     ALTRSV
000600 DATE-COMPILED.                                                 ALTRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     ALTRSV
000800***************************************************************ALTRSV
000900*                                                              *ALTRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *ALTRSV
001100*    FINALIDADE : ALTERACAO DE UMA RESERVA JA EXISTENTE.       *ALTRSV
001200*                 CAMPOS INFORMADOS EM BRANCO/ZERO MANTEM O    *ALTRSV
001300*                 VALOR ANTIGO (REGRA DE MESCLAGEM PARCIAL);   *ALTRSV
001400*                 REVALIDA O PERIODO E A DISPONIBILIDADE COM   *ALTRSV
001500*                 AUTO-EXCLUSAO DA PROPRIA RESERVA.            *ALTRSV
001600*                                                              *ALTRSV
001700*    VRS         DATA           DESCRICAO                      *ALTRSV
001800*    1.0         22/04/1988     IMPLANTACAO                    *ALTRSV
001900*    1.1         02/09/1991     JCS - AUTO-EXCLUSAO DO ID DA   *ALTRSV
002000*                               PROPRIA RESERVA NA VARREDURA   *ALTRSV
002100*                               DE DISPONIBILIDADE             *ALTRSV
002200*    1.2         09/12/1998     RFB - DATAS EM CCYYMMDD         ALTRSV
002300*                               (BUG 1998-231, Y2K)             ALTRSV
002400*    1.3         03/05/2002     MTS - REJEITA ALTERACAO SE A    ALTRSV
002500*                               RESERVA ESTIVER CANCELADA E     ALTRSV
002600*                               SE O IMOVEL NAO EXISTIR         ALTRSV
002700*                               (CR-2002-0031)                  ALTRSV
002800*                                                              *ALTRSV
002900***************************************************************ALTRSV
003000 ENVIRONMENT DIVISION.                                          ALTRSV
003100 CONFIGURATION SECTION.                                         ALTRSV
003200 SPECIAL-NAMES.                                                 ALTRSV
003300     C01 IS TOP-OF-FORM                                         ALTRSV
003400     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          ALTRSV
003500     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       ALTRSV
003600              OFF STATUS IS SIRESERVA-INTERATIVO.               ALTRSV
003700 INPUT-OUTPUT SECTION.                                          ALTRSV
003800 FILE-CONTROL.                                                  ALTRSV
003900* QUATRO SELECT SEQUENTIAL (SEM ISAM NESTE AMBIENTE): RESERVA E     ALTRSV
004000* IMOVEL/BLOQUEIO DE ENTRADA, MAIS RESVNOVA DE SAIDA -- ESTE        ALTRSV
004100* PROGRAMA NAO GRAVA BLOQUEIO NEM IMOVEL, SO OS LE PARA VALIDAR.    ALTRSV
004200     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      ALTRSV
004300                 ORGANIZATION IS SEQUENTIAL                     ALTRSV
004400                 FILE STATUS IS FS-RESERVA.                     ALTRSV
004500* ARQ-IMOVEL FICA ABERTO EM INPUT DO INICIO AO FIM (SO FECHA EM     ALTRSV
004600* 9999-FIM), IGUAL A INCRSV.CBL -- 4000-VALIDA-IMOVEL LE DIRETO     ALTRSV
004700* DELE, SEM PASSAR POR TABELA.                                      ALTRSV
004800     SELECT ARQ-IMOVEL   ASSIGN TO IMOVEL                       ALTRSV
004900                 ORGANIZATION IS SEQUENTIAL                     ALTRSV
005000                 FILE STATUS IS FS-IMOVEL.                      ALTRSV
005100* CARREGADO EM TABELA (TAB-BLOQUEIOS) EM 0150-CARREGAR-TABELAS --   ALTRSV
005200* ESTE PROGRAMA SO LE BLOQUEIO PARA A REGRA DE CHOQUE, NUNCA        ALTRSV
005300* GRAVA NELE.                                                       ALTRSV
005400     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     ALTRSV
005500                 ORGANIZATION IS SEQUENTIAL                     ALTRSV
005600                 FILE STATUS IS FS-BLOQUEIO.                    ALTRSV
005700* RESVNOVA APONTA PARA O MESMO VALUE OF FILE-ID DE ARQ-RESERVA --   ALTRSV
005800* MESMO MOLDE DE SUBSTITUICAO TOTAL DO ARQUIVO USADO EM INCRSV.CBL, ALTRSV
005900* CANRSV.CBL E REBRSV.CBL.                                          ALTRSV
006000     SELECT ARQ-SAIDA-RESV ASSIGN TO RESVNOVA                   ALTRSV
006100                 ORGANIZATION IS SEQUENTIAL                     ALTRSV
006200                 FILE STATUS IS FS-SAIDA-RESV.                  ALTRSV
006300***************************************************************ALTRSV
006400 DATA DIVISION.                                                 ALTRSV
006500 FILE SECTION.                                                  ALTRSV
006600 FD  ARQ-RESERVA                                                ALTRSV
006700     LABEL RECORD STANDARD                                      ALTRSV
006800     VALUE OF FILE-ID 'RESERVA.DAT'                             ALTRSV
006900     RECORD CONTAINS 130 CHARACTERS.                            ALTRSV
007000* LAYOUT DE 130 POSICOES DA RESERVA -- MESMO COPYBOOK USADO EM      ALTRSV
007100* INCRSV.CBL, CANRSV.CBL, REBRSV.CBL, EXCRSV.CBL E CONRSV.CBL.      ALTRSV
007200 COPY RSVRESV.                                                  ALTRSV
007300 FD  ARQ-IMOVEL                                                 ALTRSV
007400     LABEL RECORD STANDARD                                      ALTRSV
007500     VALUE OF FILE-ID 'IMOVEL.DAT'                              ALTRSV
007600     RECORD CONTAINS 171 CHARACTERS.                            ALTRSV
007700* LAYOUT DE 171 POSICOES DO IMOVEL -- SO OS CAMPOS DE CHAVE         ALTRSV
007800* (COD-IMOVEL) SAO USADOS AQUI, EM 4010-PROCURA-IMOVEL.             ALTRSV
007900 COPY RSVIMOV.                                                  ALTRSV
008000 FD  ARQ-BLOQUEIO                                               ALTRSV
008100     LABEL RECORD STANDARD                                      ALTRSV
008200     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            ALTRSV
008300     RECORD CONTAINS 158 CHARACTERS.                            ALTRSV
008400* LAYOUT DE 158 POSICOES DO BLOQUEIO -- USADO SO PARA LEITURA EM    ALTRSV
008500* 3200-VARRE-BLOQUEIOS.                                             ALTRSV
008600 COPY RSVBLOQ.                                                  ALTRSV
008700 FD  ARQ-SAIDA-RESV                                             ALTRSV
008800     LABEL RECORD STANDARD                                      ALTRSV
008900     VALUE OF FILE-ID 'RESERVA.DAT'                             ALTRSV
009000     RECORD CONTAINS 130 CHARACTERS.                            ALTRSV
009100* SEM ESTRUTURA DE CAMPOS -- A REGRAVACAO SAI DIRETO DA LINHA JA    ALTRSV
009200* MONTADA NA TABELA, CAMPO A CAMPO SO EM 5000-REGRAVA-RESERVA.      ALTRSV
009300 01  REG-SAIDA-RESV                PIC X(130).                  ALTRSV
009400***************************************************************ALTRSV
009500 WORKING-STORAGE SECTION.                                       ALTRSV
009600 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE ALTRSV*'.ALTRSV
009700 01  WS-STATUS-ARQUIVOS.                                        ALTRSV
009800* FS- DE CADA SELECT, DECLARADOS MAS NAO TESTADOS HOJE -- MESMA     ALTRSV
009900* CONVENCAO DE INCRSV.CBL, MANTIDA PARA O DIA EM QUE FOR PRECISO    ALTRSV
010000* TRATAR ERRO DE ABERTURA.                                          ALTRSV
010100* '00' E O CODIGO DE SUCESSO PADRAO DE FILE STATUS -- OS SEIS       ALTRSV
010200* CAMPOS DESTE GRUPO NASCEM ASSIM E SO MUDARIAM SE HOUVESSE UM      ALTRSV
010300* TESTE DE FS- APOS CADA OPEN/READ/WRITE, O QUE ESTE PROGRAMA       ALTRSV
010400* NAO FAZ HOJE.                                                     ALTRSV
010500     05  FS-RESERVA          PIC X(02) VALUE '00'.              ALTRSV
010600     05  FS-IMOVEL           PIC X(02) VALUE '00'.              ALTRSV
010700* MESMO PADRAO '00' DE SUCESSO -- ESTE CAMPO NUNCA E TESTADO        ALTRSV
010800* DEPOIS DO OPEN, JA QUE ARQ-BLOQUEIO E SO LIDO PARA CARGA.         ALTRSV
010900     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              ALTRSV
011000* STATUS DO ARQUIVO REGRAVADO EM 5000-REGRAVA-RESERVA -- ABERTO E   ALTRSV
011100* FECHADO SO DENTRO DAQUELE PARAGRAFO, NUNCA NA ABERTURA GERAL.     ALTRSV
011200     05  FS-SAIDA-RESV       PIC X(02) VALUE '00'.              ALTRSV
011300     05  FILLER              PIC X(08) VALUE SPACES.            ALTRSV
011400 01  WS-CHAVES-FIM.                                             ALTRSV
011500* WS-FIM-RESERVA E WS-FIM-BLOQUEIO CONTROLAM OS DOIS LACOS DE       ALTRSV
011600* CARGA EM 0150-CARREGAR-TABELAS.  ESTE PROGRAMA NAO CARREGA        ALTRSV
011700* IMOVEL EM TABELA (4000-VALIDA-IMOVEL LE DIRETO), POR ISSO NAO     ALTRSV
011800* HA WS-FIM-IMOVEL AQUI.                                            ALTRSV
011900* COMECA EM 'N' E SO VIRA 'S' QUANDO O READ CORRESPONDENTE BATE     ALTRSV
012000* NO FIM DO ARQUIVO (AT END) -- NUNCA E RESETADO PARA 'N' DEPOIS,   ALTRSV
012100* JA QUE CADA ARQUIVO SO E LIDO UMA VEZ POR CORRIDA.                ALTRSV
012200     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                ALTRSV
012300         88  FIM-RESERVA          VALUE 'S'.                    ALTRSV
012400     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                ALTRSV
012500         88  FIM-BLOQUEIO         VALUE 'S'.                    ALTRSV
012600     05  FILLER              PIC X(04) VALUE SPACES.            ALTRSV
012700 01  TAB-RESERVAS.                                               ALTRSV
012800* MESMA TABELA DE INCRSV.CBL -- OCCURS 2000 DIMENSIONADO PARA O     ALTRSV
012900* HISTORICO DE RESERVAS DA CARTEIRA DO DHU SEM ESTOURAR.            ALTRSV
013000     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          ALTRSV
013100     05  FILLER              PIC X(03) VALUE SPACES.             ALTRSV
013200* 2000 POSICOES, IGUAL A TODOS OS DEMAIS PROGRAMAS DA FAMILIA --    ALTRSV
013300* O DIMENSIONAMENTO E DECIDIDO UMA VEZ SO E REPETIDO EM CADA        ALTRSV
013400* PROGRAMA QUE PRECISA DA TABELA, JA QUE NAO HA COPYBOOK            ALTRSV
013500* COMPARTILHADO PARA A TABELA EM SI (SO PARA O REGISTRO).           ALTRSV
013600     05  OCOR-RESERVA OCCURS 2000 TIMES                          ALTRSV
013700                      INDEXED BY IX-RESV.                        ALTRSV
013800         10  TAB-REG-RESERVA PIC X(130).                        ALTRSV
013900 01  TAB-BLOQUEIOS.                                              ALTRSV
014000* CARREGADA SO PARA A VARREDURA DE CHOQUE EM 3200-VARRE-BLOQUEIOS   ALTRSV
014100* -- ESTE PROGRAMA NAO ALTERA BLOQUEIO, SO CONSULTA.                ALTRSV
014200     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          ALTRSV
014300     05  FILLER              PIC X(03) VALUE SPACES.             ALTRSV
014400* MESMO DIMENSIONAMENTO DA TABELA DE RESERVAS -- NAO HA MOTIVO      ALTRSV
014500* DE NEGOCIO PARA OS DOIS OCCURS SEREM IGUAIS, SO CONVENIENCIA DE   ALTRSV
014600* USAR O MESMO NUMERO REDONDO NOS DOIS.                             ALTRSV
014700     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         ALTRSV
014800                       INDEXED BY IX-BLOQ.                       ALTRSV
014900         10  TAB-REG-BLOQUEIO PIC X(158).                       ALTRSV
015000 01  WS-CANDIDATO.                                              ALTRSV
015100* OS QUATRO CAMPOS DIGITADOS NA TELA DE ALTERACAO -- DATA,          ALTRSV
015200* CHECKOUT, NOME E QUANTIDADE PODEM VIR ZERADOS/EM BRANCO,          ALTRSV
015300* SIGNIFICANDO 'MANTER O VALOR ANTIGO' (VEJA 1500-MESCLA-CAMPOS     ALTRSV
015400* E 1010-PROCURA-RESERVA MAIS ABAIXO).                              ALTRSV
015500* 21 POSICOES -- MESMO TAMANHO DO IDENTIFICADOR OPACO GERADO POR    ALTRSV
015600* 9xxx-GERA-ID-EXTERNO EM INCRSV.CBL, JA QUE E ESSE CODIGO QUE O    ALTRSV
015700* OPERADOR DIGITA AQUI PARA LOCALIZAR A RESERVA.                    ALTRSV
015800     05  WS-COD-RESERVA       PIC X(21) VALUE SPACES.           ALTRSV
015900* FORMATO AAAAMMDD, NUMERICO PURO -- COMPARACOES DE PERIODO SAO     ALTRSV
016000* FEITAS POR ORDEM NUMERICA DIRETA, SEM CONVERTER PARA DATA.        ALTRSV
016100     05  WS-DATA-CHECKIN-NOVA PIC 9(08) VALUE ZERO.             ALTRSV
016200     05  WS-DATA-CHECKOUT-NOVA PIC 9(08) VALUE ZERO.            ALTRSV
016300     05  WS-NOME-HOSPEDE-NOVO PIC X(60) VALUE SPACES.           ALTRSV
016400* 3 DIGITOS COMPORTA ATE 999 HOSPEDES -- LIMITE GENEROSO, NUNCA     ALTRSV
016500* CHECADO CONTRA A CAPACIDADE REAL DO IMOVEL NESTE PROGRAMA.        ALTRSV
016600     05  WS-QTD-HOSPEDES-NOVA PIC 9(03) VALUE ZERO.             ALTRSV
016700     05  FILLER               PIC X(10) VALUE SPACES.           ALTRSV
016800 01  WS-RESERVA-ATUAL.                                          ALTRSV
016900* GUARDA O ESTADO DA RESERVA ANTES DA ALTERACAO: SE FOI ACHADA,     ALTRSV
017000* O CODIGO DO IMOVEL, A SITUACAO (PARA A 88-LEVEL                   ALTRSV
017100* ATUAL-CANCELADA) E O SUBSCRITO NA TABELA -- WS-SUBSCR-ATUAL E     ALTRSV
017200* REUSADO DEPOIS EM 1500-MESCLA-CAMPOS E 5000-REGRAVA-RESERVA       ALTRSV
017300* PARA NAO PRECISAR PROCURAR A RESERVA DE NOVO.                     ALTRSV
017400* INDICADOR DE RESULTADO DA VARREDURA EM 1010-PROCURA-RESERVA --    ALTRSV
017500* SO VIRA 'S' DENTRO DO IF DE IGUALDADE DE CODIGO.                  ALTRSV
017600     05  WS-ACHOU-RESERVA     PIC X(01) VALUE 'N'.               ALTRSV
017700         88  ACHOU-RESERVA        VALUE 'S'.                    ALTRSV
017800     05  WS-COD-IMOVEL-ATUAL  PIC X(21) VALUE SPACES.           ALTRSV
017900     05  WS-SITUACAO-ATUAL    PIC X(09) VALUE SPACES.           ALTRSV
018000         88  ATUAL-CANCELADA      VALUE 'CANCELLED'.            ALTRSV
018100     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       ALTRSV
018200     05  FILLER               PIC X(06) VALUE SPACES.           ALTRSV
018300 01  WS-INDICADORES.                                            ALTRSV
018400* PODE-RESERVAR/NAO-PODE-RESERVAR E IMOVEL-EXISTE SEGUEM A MESMA    ALTRSV
018500* CONVENCAO DE INCRSV.CBL -- CADA PORTAO DE VALIDACAO LE E          ALTRSV
018600* ESCREVE NUMA DESTAS DUAS 88-LEVELS.                               ALTRSV
018700     05  WS-PODE-RESERVAR     PIC X(01) VALUE 'S'.               ALTRSV
018800         88  PODE-RESERVAR        VALUE 'S'.                    ALTRSV
018900         88  NAO-PODE-RESERVAR    VALUE 'N'.                    ALTRSV
019000     05  WS-IMOVEL-EXISTE     PIC X(01) VALUE 'N'.               ALTRSV
019100         88  IMOVEL-EXISTE        VALUE 'S'.                    ALTRSV
019200     05  FILLER               PIC X(05) VALUE SPACES.           ALTRSV
019300***************************************************************ALTRSV
019400 SCREEN SECTION.                                                ALTRSV
019500 01  TELA-ALTERACAO.                                             ALTRSV
019600     05  BLANK SCREEN.                                          ALTRSV
019700     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  ALTRSV
019800     05  LINE 02 COLUMN 30  VALUE 'ALTERACAO DE RESERVA'.       ALTRSV
019900* O NUMERO DE VERSAO EXIBIDO NA TELA E ATUALIZADO A CADA VRS        ALTRSV
020000* NOVA DO CABECALHO -- LEMBRETE PARA O OPERADOR DE QUAL REVISAO     ALTRSV
020100* ESTA RODANDO, JA QUE AS TELAS SAO IDENTICAS ENTRE VERSOES.        ALTRSV
020200     05  LINE 02 COLUMN 72  VALUE 'VRS 1.3'.                    ALTRSV
020300     05  LINE 05 COLUMN 10  VALUE 'CODIGO DA RESERVA   [ '.     ALTRSV
020400     05  LINE 05 COLUMN 55  VALUE ' ]'.                         ALTRSV
020500     05  LINE 08 COLUMN 10  VALUE 'NOVA DATA CHECK-IN  (0=MANTEM)ALTRSV
020600-        ' [ '.                                                 ALTRSV
020700     05  LINE 08 COLUMN 60  VALUE ' ]'.                         ALTRSV
020800     05  LINE 10 COLUMN 10  VALUE 'NOVA DATA CHECK-OUT (0=MANTEM)ALTRSV
020900-        ' [ '.                                                 ALTRSV
021000     05  LINE 10 COLUMN 60  VALUE ' ]'.                         ALTRSV
021100     05  LINE 12 COLUMN 10  VALUE 'NOVO NOME (BRANCO=MANTEM) [ 'ALTRSV
021200-        .                                                      ALTRSV
021300     05  LINE 12 COLUMN 79  VALUE ' ]'.                         ALTRSV
021400     05  LINE 14 COLUMN 10  VALUE 'NOVA QTD HOSPEDES (0=MANTEM) ALTRSV
021500-        '[ '.                                                  ALTRSV
021600     05  LINE 14 COLUMN 55  VALUE ' ]'.                         ALTRSV
021700***************************************************************ALTRSV
021800 PROCEDURE DIVISION.                                             ALTRSV
021900 0000-INICIO.                                                    ALTRSV
022000                                                                    ALTRSV
022100* MAINLINE PLANO, MESMO MOLDE DE INCRSV.CBL: CADA PORTAO            ALTRSV
022200* (RESERVA EXISTE, NAO CANCELADA, PERIODO, DISPONIBILIDADE,         ALTRSV
022300* IMOVEL) TERMINA EM GO TO 9999-FIM SE REJEITAR, SENAO CAI PARA     ALTRSV
022400* O PROXIMO PORTAO.  A ORDEM IMPORTA: SO FAZ SENTIDO MESCLAR        ALTRSV
022500* CAMPOS (1500-MESCLA-CAMPOS) DEPOIS DE CONFIRMAR QUE A RESERVA     ALTRSV
022600* EXISTE E NAO ESTA CANCELADA.                                      ALTRSV
022700* ROTEIRO PRINCIPAL -- CADA PERFORM ABAIXO TERMINA COM UM TESTE     ALTRSV
022800* DE CONDICAO DE SAIDA E GO TO 9999-FIM, NA MESMA ORDEM DA REGRA    ALTRSV
022900* DE NEGOCIO: LOCALIZA, VALIDA PERIODO, VERIFICA CHOQUE, VALIDA     ALTRSV
023000* IMOVEL, SO DEPOIS REGRAVA.                                        ALTRSV
023100     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                ALTRSV
023200     PERFORM 0150-CARREGAR-TABELAS THRU 0150-EXIT.              ALTRSV
023300     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  ALTRSV
023400* PRIMEIRO PASSO: ACHAR A RESERVA NA TABELA PELO CODIGO DIGITADO.   ALTRSV
023500* SEM ISSO NENHUM OUTRO PORTAO TEM O QUE VALIDAR.                   ALTRSV
023600* SE A RESERVA NAO EXISTIR OU JA ESTIVER CANCELADA, NAO HA O QUE    ALTRSV
023700* ALTERAR -- OS DOIS TESTES ABAIXO ENCERRAM O PROGRAMA SEM          ALTRSV
023800* REGRAVAR NADA.                                                    ALTRSV
023900     PERFORM 1000-LOCALIZA-RESERVA THRU 1000-EXIT.              ALTRSV
024000* CODIGO DIGITADO NAO CONSTA DA TABELA -- REJEITA ANTES DE          ALTRSV
024100* QUALQUER OUTRA VALIDACAO, JA QUE NAO HA REGISTRO PARA MESCLAR     ALTRSV
024200* NEM REGRAVAR.                                                     ALTRSV
024300* CODIGO DIGITADO NAO CONSTA NA TABELA -- MENSAGEM NA TELA E        ALTRSV
024400* ENCERRA (VER 1000-LOCALIZA-RESERVA / 1010-PROCURA-RESERVA).       ALTRSV
024500     IF NOT ACHOU-RESERVA                                        ALTRSV
024600        DISPLAY (20 10) 'ALTERACAO REJEITADA - RESERVA INEXISTENTALTRSV
024700-        'E'                                                    ALTRSV
024800        GO TO 9999-FIM.                                          ALTRSV
024900* 2002  MTS  PORTAO NOVO NESTA VERSAO (VRS 1.4, CR-2002-0031)       ALTRSV
025000* -- RESERVA CANCELADA NAO PODE VOLTAR A SER ALTERADA POR           ALTRSV
025100* ESTE PROGRAMA (SO REBRSV.CBL REATIVA UMA RESERVA CANCELADA).      ALTRSV
025200* REGRA DE NEGOCIO: RESERVA CANCELADA NAO PODE SER ALTERADA -- O    ALTRSV
025300* OPERADOR TERIA QUE INCLUIR UMA NOVA (INCRSV.CBL).                 ALTRSV
025400     IF ATUAL-CANCELADA                                          ALTRSV
025500        DISPLAY (20 10) 'ALTERACAO REJEITADA - RESERVA CANCELADA'ALTRSV
025600        GO TO 9999-FIM.                                          ALTRSV
025700* SO MESCLA DEPOIS DOS DOIS PORTOES ACIMA -- NAO TEM SENTIDO        ALTRSV
025800* CALCULAR OS VALORES MESCLADOS DE UMA RESERVA QUE VAI SER          ALTRSV
025900* REJEITADA DE QUALQUER JEITO.                                      ALTRSV
026000* SO CHEGA AQUI COM A RESERVA ACHADA E ATIVA -- MESCLA OS CAMPOS    ALTRSV
026100* DIGITADOS (QUANDO PREENCHIDOS) POR CIMA DOS CAMPOS ATUAIS DA      ALTRSV
026200* TABELA, CAMPO A CAMPO.                                            ALTRSV
026300     PERFORM 1500-MESCLA-CAMPOS THRU 1500-EXIT.                 ALTRSV
026400* REVALIDA O PERIODO A PARTIR DOS VALORES JA MESCLADOS (NAO DOS     ALTRSV
026500* VALORES DIGITADOS CRUS) -- SE O OPERADOR SO MUDOU O NOME, AS      ALTRSV
026600* DATAS MESCLADAS SAO AS DATAS ANTIGAS, QUE JA ERAM VALIDAS.        ALTRSV
026700* VALIDA O PERIODO RESULTANTE DA MESCLA, NAO O PERIODO ORIGINAL     ALTRSV
026800* DA RESERVA -- SE O OPERADOR NAO DIGITOU DATA NOVA, A DATA ATUAL   ALTRSV
026900* PASSA NO TESTE (JA ERA VALIDA QUANDO A RESERVA FOI INCLUIDA).     ALTRSV
027000     PERFORM 2000-VALIDA-PERIODO THRU 2000-EXIT.                ALTRSV
027100     IF NAO-PODE-RESERVAR                                        ALTRSV
027200        DISPLAY (20 10) 'ALTERACAO REJEITADA - PERIODO INVALIDO'ALTRSV
027300        GO TO 9999-FIM.                                          ALTRSV
027400* AVAILABILITYSERVICE COM AUTO-EXCLUSAO -- VER O CABECALHO DE       ALTRSV
027500* 3000-VERIFICA-DISPONIB MAIS ABAIXO PARA A DIFERENCA CONTRA        ALTRSV
027600* INCRSV.CBL.                                                       ALTRSV
027700* CHOQUE DE DATAS E CHECADO DE NOVO AQUI, MESMO QUE O PERIODO NAO   ALTRSV
027800* TENHA MUDADO -- MAIS BARATO REPETIR A VARREDURA DO QUE MANTER     ALTRSV
027900* UM FLAG DE 'PERIODO NAO MUDOU' NO MEIO DO PROGRAMA.               ALTRSV
028000     PERFORM 3000-VERIFICA-DISPONIB THRU 3000-EXIT.             ALTRSV
028100     IF NAO-PODE-RESERVAR                                        ALTRSV
028200        DISPLAY (20 10) 'ALTERACAO REJEITADA - PERIODO OCUPADO' ALTRSV
028300        GO TO 9999-FIM.                                          ALTRSV
028400* 2002  MTS  PORTAO NOVO (VRS 1.4, CR-2002-0031), IRMAO DO          ALTRSV
028500* MESMO PORTAO EM INCRSV.CBL -- CONFERE O IMOVEL DA RESERVA         ALTRSV
028600* (QUE NAO MUDA NUMA ALTERACAO, SO E RECONFIRMADO).                 ALTRSV
028700* SO PRECISA VALIDAR O IMOVEL SE O OPERADOR TROCOU O CODIGO --      ALTRSV
028800* MAS O PARAGRAFO NAO TESTA ISSO, SEMPRE REVALIDA, PELO MESMO       ALTRSV
028900* MOTIVO DO COMENTARIO ACIMA.                                       ALTRSV
029000     PERFORM 4000-VALIDA-IMOVEL THRU 4000-EXIT.                 ALTRSV
029100     IF NOT IMOVEL-EXISTE                                        ALTRSV
029200        DISPLAY (20 10) 'ALTERACAO REJEITADA - IMOVEL INEXISTENTEALTRSV
029300-        '.                                                     ALTRSV
029400        GO TO 9999-FIM.                                          ALTRSV
029500* SO CHEGA AQUI SE TODOS OS PORTOES PASSARAM -- GRAVA OS CAMPOS     ALTRSV
029600* MESCLADOS DE VOLTA NA TABELA E REGRAVA RESERVA.DAT POR INTEIRO.   ALTRSV
029700* ULTIMO PASSO DO ROTEIRO -- SO EXECUTA SE TODAS AS VALIDACOES      ALTRSV
029800* ANTERIORES PASSARAM, JA QUE QUALQUER GO TO 9999-FIM ANTERIOR      ALTRSV
029900* PULA ESTE PERFORM.                                                ALTRSV
030000     PERFORM 5000-REGRAVA-RESERVA THRU 5000-EXIT.               ALTRSV
030100     DISPLAY (20 10) 'RESERVA ALTERADA...: ' WS-COD-RESERVA.    ALTRSV
030200     GO TO 9999-FIM.                                             ALTRSV
030300                                                                 ALTRSV
030400 0100-ABRIR-ARQUIVOS.                                            ALTRSV
030500* NAO HA OPEN OUTPUT AQUI -- ARQ-SAIDA-RESV SO E ABERTO             ALTRSV
030600* DENTRO DE 5000-REGRAVA-RESERVA, PARA NAO MANTER OS DOIS           ALTRSV
030700* LADOS DO MESMO ARQUIVO ABERTOS AO MESMO TEMPO.                    ALTRSV
030800* ABRE OS TRES ARQUIVOS DE ENTRADA EM INPUT; ARQ-SAIDA-RESV SO      ALTRSV
030900* ABRE DENTRO DE 5000-REGRAVA-RESERVA, NA HORA DE REGRAVAR.         ALTRSV
031000     OPEN INPUT ARQ-RESERVA.                                     ALTRSV
031100     OPEN INPUT ARQ-IMOVEL.                                      ALTRSV
031200     OPEN INPUT ARQ-BLOQUEIO.                                    ALTRSV
031300 0100-EXIT.                                                      ALTRSV
031400     EXIT.                                                       ALTRSV
031500                                                                 ALTRSV
031600 0150-CARREGAR-TABELAS.                                          ALTRSV
031700* CARREGA RESERVA E BLOQUEIO EM TABELA -- IMOVEL FICA DE FORA       ALTRSV
031800* PORQUE 4000-VALIDA-IMOVEL LE DIRETO DO ARQUIVO, SEM TABELA.       ALTRSV
031900* LEITURA ANTECIPADA, PADRAO DESTE AMBIENTE PARA LACOS              ALTRSV
032000* PERFORM ... UNTIL -- EVITA RODAR O CORPO DO LACO SE O ARQUIVO     ALTRSV
032100* JA CHEGAR VAZIO.                                                  ALTRSV
032200     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        ALTRSV
032300* CARREGA A LINHA LIDA NA TABELA ANTES DE LER A PROXIMA -- MESMO    ALTRSV
032400* PADRAO READ/EMPILHA/READ USADO EM INCRSV.CBL.                     ALTRSV
032500     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                ALTRSV
032600         UNTIL FIM-RESERVA.                                      ALTRSV
032700     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      ALTRSV
032800* BLOQUEIO E CARREGADO NA MESMA PASSADA DE ABERTURA DE ARQUIVOS,    ALTRSV
032900* NUNCA RELIDO DEPOIS -- SE UM BLOQUEIO FOR CRIADO POR OUTRO        ALTRSV
033000* PROGRAMA ENQUANTO ESTE RODA, NAO SERA ENXERGADO NESTA CORRIDA.    ALTRSV
033100     PERFORM 0152-EMPILHA-BLOQUEIO THRU 0152-EXIT                ALTRSV
033200         UNTIL FIM-BLOQUEIO.                                     ALTRSV
033300 0150-EXIT.                                                      ALTRSV
033400     EXIT.                                                       ALTRSV
033500                                                                 ALTRSV
033600 0151-EMPILHA-RESERVA.                                           ALTRSV
033700* MESMO PARAGRAFO DE INCRSV.CBL, COPIADO PORQUE NAO HA              ALTRSV
033800* CALL/SUBPROGRAMA NESTE AMBIENTE PARA COMPARTILHAR CODIGO ENTRE    ALTRSV
033900* OS PROGRAMAS DA FAMILIA.                                          ALTRSV
034000     ADD 1 TO QTD-RESERVAS.                                      ALTRSV
034100     SET IX-RESV TO QTD-RESERVAS.                                ALTRSV
034200     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             ALTRSV
034300     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        ALTRSV
034400 0151-EXIT.                                                      ALTRSV
034500     EXIT.                                                       ALTRSV
034600                                                                 ALTRSV
034700 0152-EMPILHA-BLOQUEIO.                                          ALTRSV
034800* IDEM, PARA A TABELA DE BLOQUEIOS.                                 ALTRSV
034900     ADD 1 TO QTD-BLOQUEIOS.                                     ALTRSV
035000     SET IX-BLOQ TO QTD-BLOQUEIOS.                               ALTRSV
035100     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           ALTRSV
035200     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      ALTRSV
035300 0152-EXIT.                                                      ALTRSV
035400     EXIT.                                                       ALTRSV
035500                                                                 ALTRSV
035600 0200-TELA-ENTRADA.                                              ALTRSV
035700* SO CINCO CAMPOS NA TELA DE ALTERACAO (CODIGO DA RESERVA MAIS      ALTRSV
035800* OS QUATRO CAMPOS ALTERAVEIS) -- MENOS CAMPOS QUE A TELA DE        ALTRSV
035900* INCLUSAO PORQUE O CODIGO DO IMOVEL DE UMA RESERVA NAO MUDA.       ALTRSV
036000     DISPLAY TELA-ALTERACAO.                                     ALTRSV
036100* PRIMEIRO CAMPO DIGITADO -- OS DEMAIS ACCEPT SO FAZEM SENTIDO      ALTRSV
036200* DEPOIS QUE O OPERADOR JA INFORMOU QUAL RESERVA VAI ALTERAR.       ALTRSV
036300     ACCEPT (05 33) WS-COD-RESERVA.                              ALTRSV
036400     ACCEPT (08 58) WS-DATA-CHECKIN-NOVA.                        ALTRSV
036500     ACCEPT (10 58) WS-DATA-CHECKOUT-NOVA.                       ALTRSV
036600     ACCEPT (12 43) WS-NOME-HOSPEDE-NOVO.                        ALTRSV
036700     ACCEPT (14 53) WS-QTD-HOSPEDES-NOVA.                        ALTRSV
036800 0200-EXIT.                                                      ALTRSV
036900     EXIT.                                                       ALTRSV
037000                                                                 ALTRSV
037100***************************************************************ALTRSV
037200* LOCALIZA A RESERVA NA TABELA CARREGADA (SUBSTITUI O ACESSO     ALTRSV
037300* DIRETO POR CHAVE QUE UM ARQUIVO INDEXADO OFERECERIA).          ALTRSV
037400***************************************************************ALTRSV
037500 1000-LOCALIZA-RESERVA.                                          ALTRSV
037600* VARREDURA LINEAR PELA TABELA (SEM SEARCH/SEARCH ALL) ATE ACHAR    ALTRSV
037700* O CODIGO DIGITADO -- MESMO MOLDE GO TO/PERFORM...THRU...EXIT DE   ALTRSV
037800* TODAS AS VARREDURAS DESTE PROGRAMA.                               ALTRSV
037900* ZERA O INDICADOR ANTES DE VARRER -- SE A TABELA ESTIVER VAZIA     ALTRSV
038000* OU O CODIGO NAO FOR ACHADO, WS-ACHOU-RESERVA PERMANECE 'N' E O    ALTRSV
038100* MAINLINE REJEITA A ALTERACAO.                                     ALTRSV
038200     MOVE 'N' TO WS-ACHOU-RESERVA.                               ALTRSV
038300* TABELA VAZIA -- O CODIGO DIGITADO NAO PODE SER ACHADO, ENTAO      ALTRSV
038400* NEM VALE A PENA ENTRAR NA VARREDURA.                              ALTRSV
038500* SEGUNDA GUARDA DE TABELA VAZIA -- ESTA E DENTRO DE                ALTRSV
038600* 1010-PROCURA-RESERVA, CHAMADA EM LACO PELO GO TO ABAIXO.          ALTRSV
038700     IF QTD-RESERVAS = ZERO                                      ALTRSV
038800* SAIDA DO LACO 1010 QUANDO A TABELA ESTA VAZIA -- SEM ISSO O       ALTRSV
038900* TESTE IX-RESV > QTD-RESERVAS MAIS ABAIXO NUNCA SERIA ATINGIDO.    ALTRSV
039000        GO TO 1000-EXIT.                                         ALTRSV
039100* INICIO DA VARREDURA LINEAR PELA TABELA -- SO CHEGA AQUI SE        ALTRSV
039200* QTD-RESERVAS FOR MAIOR QUE ZERO (TESTE LOGO ACIMA).               ALTRSV
039300     SET IX-RESV TO 1.                                           ALTRSV
039400 1010-PROCURA-RESERVA.                                           ALTRSV
039500     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             ALTRSV
039600* AO ACHAR A RESERVA, JA GUARDA O SUBSCRITO (WS-SUBSCR-ATUAL) E     ALTRSV
039700* PRE-CARREGA AS DATAS MESCLADAS COM O VALOR ANTIGO CASO O          ALTRSV
039800* OPERADOR TENHA DEIXADO ZERO -- ISSO EVITA REPETIR O TESTE DE      ALTRSV
039900* ZERO EM 1500-MESCLA-CAMPOS PARA OS CAMPOS DE DATA.                ALTRSV
040000* COMPARACAO POR IGUALDADE EXATA DE STRING -- O CODIGO DIGITADO     ALTRSV
040100* PRECISA BATER CARACTER A CARACTER COM O CODIGO GRAVADO NA         ALTRSV
040200* INCLUSAO (INCRSV.CBL), SEM TRIM NEM UPPER-CASE.                   ALTRSV
040300     IF COD-RESERVA = WS-COD-RESERVA                             ALTRSV
040400        MOVE 'S' TO WS-ACHOU-RESERVA                             ALTRSV
040500        MOVE IX-RESV TO WS-SUBSCR-ATUAL                          ALTRSV
040600        MOVE COD-IMOVEL-RESV TO WS-COD-IMOVEL-ATUAL              ALTRSV
040700        MOVE SITUACAO-RESV TO WS-SITUACAO-ATUAL                  ALTRSV
040800        IF WS-DATA-CHECKIN-NOVA = ZERO                           ALTRSV
040900           MOVE DATA-CHECKIN TO WS-DATA-CHECKIN-NOVA.            ALTRSV
041000        IF WS-DATA-CHECKOUT-NOVA = ZERO                          ALTRSV
041100           MOVE DATA-CHECKOUT TO WS-DATA-CHECKOUT-NOVA.          ALTRSV
041200        GO TO 1000-EXIT.                                         ALTRSV
041300     SET IX-RESV UP BY 1.                                        ALTRSV
041400* CONDICAO DE PARADA DO LACO LINEAR -- SUBSCRITO LIMITADO PELA      ALTRSV
041500* QUANTIDADE REALMENTE CARREGADA, NUNCA PELO OCCURS 2000 FIXO.      ALTRSV
041600     IF IX-RESV > QTD-RESERVAS                                   ALTRSV
041700        GO TO 1000-EXIT.                                         ALTRSV
041800     GO TO 1010-PROCURA-RESERVA.                                 ALTRSV
041900 1000-EXIT.                                                      ALTRSV
042000     EXIT.                                                       ALTRSV
042100                                                                 ALTRSV
042200***************************************************************ALTRSV
042300* REGRA DE MESCLAGEM PARCIAL - SO SUBSTITUI O CAMPO ANTIGO       ALTRSV
042400* QUANDO UM VALOR NOVO VALIDO FOI INFORMADO; NOME EM BRANCO OU   ALTRSV
042500* SO ESPACOS E QUANTIDADE <= 0 MANTEM O VALOR ANTIGO.            ALTRSV
042600***************************************************************ALTRSV
042700 1500-MESCLA-CAMPOS.                                             ALTRSV
042800* REGRA DE MESCLAGEM: NOME EM BRANCO OU QUANTIDADE <= 0             ALTRSV
042900* SIGNIFICA 'MANTEM O VALOR ANTIGO' -- AS DATAS JA FORAM            ALTRSV
043000* MESCLADAS DENTRO DE 1010-PROCURA-RESERVA, ENTAO SO FALTAM         ALTRSV
043100* NOME E QUANTIDADE AQUI.                                           ALTRSV
043200     MOVE TAB-REG-RESERVA (WS-SUBSCR-ATUAL) TO REG-RESERVA.     ALTRSV
043300* SPACES (NAO ZERO) PORQUE NOME-HOSPEDE E ALFANUMERICO -- TESTE     ALTRSV
043400* EQUIVALENTE AO WS-DATA-CHECKIN-NOVA = ZERO USADO PARA OS          ALTRSV
043500* CAMPOS NUMERICOS.                                                 ALTRSV
043600* CAMPO EM BRANCO SIGNIFICA 'NAO ALTERAR' -- SO SUBSTITUI O VALOR   ALTRSV
043700* ATUAL DA TABELA SE O OPERADOR DIGITOU ALGUMA COISA.               ALTRSV
043800     IF WS-NOME-HOSPEDE-NOVO = SPACES                            ALTRSV
043900        MOVE NOME-HOSPEDE TO WS-NOME-HOSPEDE-NOVO.               ALTRSV
044000* MESMA CONVENCAO DE 'ZERO SIGNIFICA NAO ALTERAR' -- DIFERENTE DE   ALTRSV
044100* CAMPO ALFANUMERICO, PORQUE NAO HA VALOR NUMERICO QUE SIRVA DE     ALTRSV
044200* 'EM BRANCO'.                                                      ALTRSV
044300     IF WS-QTD-HOSPEDES-NOVA NOT > ZERO                          ALTRSV
044400        MOVE QTD-HOSPEDES TO WS-QTD-HOSPEDES-NOVA.               ALTRSV
044500 1500-EXIT.                                                      ALTRSV
044600     EXIT.                                                       ALTRSV
044700                                                                 ALTRSV
044800 2000-VALIDA-PERIODO.                                            ALTRSV
044900* MESMA REGRA ESTRITA DE INCRSV.CBL (DATERANGEVALIDATOR, FORMA      ALTRSV
045000* RESERVA): CHECKOUT TEM QUE SER MAIOR QUE CHECKIN, NUNCA IGUAL.    ALTRSV
045100* REINICIA O INDICADOR A CADA CHAMADA -- ESTE PARAGRAFO PODE SER    ALTRSV
045200* CHAMADO DE NOVO SE O MAINLINE MUDAR (HOJE NAO E, MAS A            ALTRSV
045300* CONVENCAO E A MESMA DE INCRSV.CBL).                               ALTRSV
045400     MOVE 'S' TO WS-PODE-RESERVAR.                               ALTRSV
045500     IF WS-DATA-CHECKIN-NOVA = ZERO OR WS-DATA-CHECKOUT-NOVA = ZEALTRSV
045600-        'RO'                                                   ALTRSV
045700        MOVE 'N' TO WS-PODE-RESERVAR                             ALTRSV
045800        GO TO 2000-EXIT.                                         ALTRSV
045900* REGRA-MAE DO PERIODO: CHECKOUT TEM QUE SER ESTRITAMENTE MAIOR     ALTRSV
046000* QUE CHECKIN -- MESMA REGRA DE INCRSV.CBL, REPETIDA AQUI PORQUE    ALTRSV
046100* O OPERADOR PODE TER DIGITADO SO UMA DAS DUAS DATAS.               ALTRSV
046200     IF WS-DATA-CHECKOUT-NOVA NOT > WS-DATA-CHECKIN-NOVA         ALTRSV
046300        MOVE 'N' TO WS-PODE-RESERVAR.                            ALTRSV
046400 2000-EXIT.                                                      ALTRSV
046500     EXIT.                                                       ALTRSV
046600                                                                 ALTRSV
046700***************************************************************ALTRSV
046800* AVAILABILITYSERVICE (CAN-BOOK) COM AUTO-EXCLUSAO DO ID DA      ALTRSV
046900* PROPRIA RESERVA QUE ESTA SENDO ALTERADA.                       ALTRSV
047000***************************************************************ALTRSV
047100 3000-VERIFICA-DISPONIB.                                         ALTRSV
047200* IGUAL A INCRSV.CBL, MAS AS DUAS VARREDURAS ABAIXO EXCLUEM A       ALTRSV
047300* PROPRIA RESERVA (COD-RESERVA NOT = WS-COD-RESERVA) -- SENAO A     ALTRSV
047400* RESERVA CHOCARIA CONSIGO MESMA E NENHUMA ALTERACAO DE DATA        ALTRSV
047500* SERIA POSSIVEL (BUG CORRIGIDO NA VRS 1.1, JCS, 1991).             ALTRSV
047600     IF NAO-PODE-RESERVAR                                        ALTRSV
047700        GO TO 3000-EXIT.                                         ALTRSV
047800* VARRE A TABELA DE RESERVAS PROCURANDO CHOQUE DE PERIODO NO        ALTRSV
047900* MESMO IMOVEL -- IGNORA A PROPRIA RESERVA QUE ESTA SENDO           ALTRSV
048000* ALTERADA (VER 3110-PROXIMA-RESERVA).                              ALTRSV
048100     PERFORM 3100-VARRE-RESERVAS THRU 3100-EXIT.                ALTRSV
048200     IF NAO-PODE-RESERVAR                                        ALTRSV
048300        GO TO 3000-EXIT.                                         ALTRSV
048400* SO CHEGA AQUI SE NAO HOUVE CHOQUE COM OUTRA RESERVA -- CHOQUE     ALTRSV
048500* COM BLOQUEIO DE CONVENIO E TESTADO SEPARADO, MESMA ORDEM DE       ALTRSV
048600* INCRSV.CBL.                                                       ALTRSV
048700     PERFORM 3200-VARRE-BLOQUEIOS THRU 3200-EXIT.               ALTRSV
048800 3000-EXIT.                                                      ALTRSV
048900     EXIT.                                                       ALTRSV
049000                                                                 ALTRSV
049100 3100-VARRE-RESERVAS.                                            ALTRSV
049200* SO ENTRA NO LACO SE HOUVER RESERVAS NA TABELA -- MESMA GUARDA     ALTRSV
049300* DE TABELA VAZIA USADA EM TODAS AS VARREDURAS DA FAMILIA.          ALTRSV
049400     IF QTD-RESERVAS = ZERO                                      ALTRSV
049500        GO TO 3100-EXIT.                                         ALTRSV
049600     SET IX-RESV TO 1.                                           ALTRSV
049700 3110-PROXIMA-RESERVA.                                           ALTRSV
049800     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             ALTRSV
049900* SO COMPARA DATAS SE FOR O MESMO IMOVEL -- RESERVAS DE OUTROS      ALTRSV
050000* IMOVEIS NUNCA CONFLITAM ENTRE SI.                                 ALTRSV
050100     IF COD-IMOVEL-RESV = WS-COD-IMOVEL-ATUAL                    ALTRSV
050200        AND RSV-CONFIRMADA                                       ALTRSV
050300* 1991  JCS  AUTO-EXCLUSAO ACRESCENTADA NESTA VERSAO (VRS           ALTRSV
050400* 1.1) -- ANTES A PROPRIA RESERVA ERA CONTADA COMO CHOQUE           ALTRSV
050500* CONTRA ELA MESMA E NENHUMA ALTERACAO DE DATA PASSAVA.             ALTRSV
050600        AND COD-RESERVA NOT = WS-COD-RESERVA                     ALTRSV
050700        IF DATA-CHECKIN NOT > WS-DATA-CHECKOUT-NOVA              ALTRSV
050800           AND DATA-CHECKOUT NOT < WS-DATA-CHECKIN-NOVA          ALTRSV
050900              MOVE 'N' TO WS-PODE-RESERVAR                       ALTRSV
051000              GO TO 3100-EXIT.                                   ALTRSV
051100     SET IX-RESV UP BY 1.                                        ALTRSV
051200     IF IX-RESV > QTD-RESERVAS                                   ALTRSV
051300        GO TO 3100-EXIT.                                         ALTRSV
051400     GO TO 3110-PROXIMA-RESERVA.                                 ALTRSV
051500 3100-EXIT.                                                      ALTRSV
051600     EXIT.                                                       ALTRSV
051700                                                                 ALTRSV
051800 3200-VARRE-BLOQUEIOS.                                           ALTRSV
051900* BLOQUEIO NAO TEM CODIGO DE RESERVA, ENTAO NAO HA AUTO-EXCLUSAO    ALTRSV
052000* AQUI -- SE O IMOVEL FOI BLOQUEADO DEPOIS DA RESERVA ORIGINAL,     ALTRSV
052100* A ALTERACAO E REJEITADA DA MESMA FORMA QUE UMA INCLUSAO NOVA.     ALTRSV
052200* MESMA GUARDA DE TABELA VAZIA, PARA A TABELA DE BLOQUEIOS.         ALTRSV
052300     IF QTD-BLOQUEIOS = ZERO                                     ALTRSV
052400        GO TO 3200-EXIT.                                         ALTRSV
052500     SET IX-BLOQ TO 1.                                           ALTRSV
052600 3210-PROXIMO-BLOQUEIO.                                          ALTRSV
052700     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           ALTRSV
052800* MESMO CRITERIO DE COMPARACAO DA VARREDURA DE RESERVAS, AGORA      ALTRSV
052900* CONTRA A TABELA DE BLOQUEIOS DE CONVENIO.                         ALTRSV
053000     IF COD-IMOVEL-BLQ = WS-COD-IMOVEL-ATUAL                     ALTRSV
053100        IF DATA-INICIO-BLQ < WS-DATA-CHECKOUT-NOVA               ALTRSV
053200           AND DATA-FIM-BLQ > WS-DATA-CHECKIN-NOVA               ALTRSV
053300              MOVE 'N' TO WS-PODE-RESERVAR                       ALTRSV
053400              GO TO 3200-EXIT.                                   ALTRSV
053500     SET IX-BLOQ UP BY 1.                                        ALTRSV
053600     IF IX-BLOQ > QTD-BLOQUEIOS                                  ALTRSV
053700        GO TO 3200-EXIT.                                         ALTRSV
053800     GO TO 3210-PROXIMO-BLOQUEIO.                                ALTRSV
053900 3200-EXIT.                                                      ALTRSV
054000     EXIT.                                                       ALTRSV
054100                                                                 ALTRSV
054200 4000-VALIDA-IMOVEL.                                             ALTRSV
054300* LEITURA SEQUENCIAL DIRETA DE ARQ-IMOVEL, SEM TABELA -- MESMO      ALTRSV
054400* MOLDE DE INCRSV.CBL (CR-2002-0031).                               ALTRSV
054500* ZERA O INDICADOR ANTES DE PROCURAR -- SE O ARQUIVO CHEGAR AO      ALTRSV
054600* FIM SEM ACHAR O CODIGO, PERMANECE 'N'.                            ALTRSV
054700     MOVE 'N' TO WS-IMOVEL-EXISTE.                               ALTRSV
054800 4010-PROCURA-IMOVEL.                                            ALTRSV
054900* PROCURA PELO CODIGO DO IMOVEL DA PROPRIA RESERVA                  ALTRSV
055000* (WS-COD-IMOVEL-ATUAL, GUARDADO EM 1010-PROCURA-RESERVA) --        ALTRSV
055100* NAO HA CAMPO DE IMOVEL NA TELA DE ALTERACAO PORQUE O IMOVEL DE    ALTRSV
055200* UMA RESERVA NAO MUDA, SO E RECONFIRMADO.                          ALTRSV
055300* IMOVEL NAO E CARREGADO EM TABELA -- LEITURA SEQUENCIAL DIRETA     ALTRSV
055400* NO ARQUIVO A CADA CHAMADA, JA QUE O CADASTRO PODE SER GRANDE      ALTRSV
055500* DEMAIS PARA CABER EM MEMORIA (VER CADIMOV.CBL).                   ALTRSV
055600     READ ARQ-IMOVEL AT END GO TO 4000-EXIT.                    ALTRSV
055700     IF COD-IMOVEL = WS-COD-IMOVEL-ATUAL                         ALTRSV
055800        MOVE 'S' TO WS-IMOVEL-EXISTE                             ALTRSV
055900        GO TO 4000-EXIT.                                         ALTRSV
056000     GO TO 4010-PROCURA-IMOVEL.                                  ALTRSV
056100 4000-EXIT.                                                      ALTRSV
056200     EXIT.                                                       ALTRSV
056300                                                                 ALTRSV
056400***************************************************************ALTRSV
056500* REGRAVA A RESERVA ALTERADA NA TABELA E REGRAVA RESERVA.DAT     ALTRSV
056600* POR INTEIRO.                                                   ALTRSV
056700***************************************************************ALTRSV
056800 5000-REGRAVA-RESERVA.                                           ALTRSV
056900* OS QUATRO MOVE MONTAM O REGISTRO ATUALIZADO A PARTIR DOS          ALTRSV
057000* CAMPOS JA MESCLADOS, DEPOIS REGRAVA A LINHA NA TABELA NA MESMA    ALTRSV
057100* POSICAO (WS-SUBSCR-ATUAL) -- NAO HA ADD 1 AQUI PORQUE A           ALTRSV
057200* QUANTIDADE DE RESERVAS NAO MUDA NUMA ALTERACAO.                   ALTRSV
057300     MOVE TAB-REG-RESERVA (WS-SUBSCR-ATUAL) TO REG-RESERVA.     ALTRSV
057400     MOVE WS-DATA-CHECKIN-NOVA  TO DATA-CHECKIN.                 ALTRSV
057500     MOVE WS-DATA-CHECKOUT-NOVA TO DATA-CHECKOUT.                ALTRSV
057600     MOVE WS-NOME-HOSPEDE-NOVO  TO NOME-HOSPEDE.                 ALTRSV
057700     MOVE WS-QTD-HOSPEDES-NOVA  TO QTD-HOSPEDES.                 ALTRSV
057800     MOVE REG-RESERVA TO TAB-REG-RESERVA (WS-SUBSCR-ATUAL).     ALTRSV
057900* FECHA A ENTRADA ANTES DE ABRIR A SAIDA -- OS DOIS SELECT          ALTRSV
058000* APONTAM PARA O MESMO ARQUIVO FISICO NESTE AMBIENTE SEM ISAM.      ALTRSV
058100     CLOSE ARQ-RESERVA.                                          ALTRSV
058200* SO ABRE A SAIDA DEPOIS DE FECHAR A ENTRADA -- OS DOIS SELECT      ALTRSV
058300* USAM O MESMO VALUE OF FILE-ID.                                    ALTRSV
058400     OPEN OUTPUT ARQ-SAIDA-RESV.                                 ALTRSV
058500     SET IX-RESV TO 1.                                           ALTRSV
058600 5010-REGRAVA-LINHA.                                             ALTRSV
058700* REGRAVACAO INTEGRAL DA TABELA, DE 1 ATE QTD-RESERVAS -- A         ALTRSV
058800* LINHA JA ALTERADA (WS-SUBSCR-ATUAL) SAI JUNTO COM AS DEMAIS,      ALTRSV
058900* SEM TRATAMENTO ESPECIAL NESTE LACO.                               ALTRSV
059000     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-SAIDA-RESV.          ALTRSV
059100* GRAVA UMA LINHA POR VEZ, NA ORDEM DA TABELA -- A ORDEM DO         ALTRSV
059200* ARQUIVO REGRAVADO E A MESMA ORDEM DE CARGA, JA QUE NAO HA         ALTRSV
059300* REORDENACAO NESTE PROGRAMA.                                       ALTRSV
059400     WRITE REG-SAIDA-RESV.                                       ALTRSV
059500     SET IX-RESV UP BY 1.                                        ALTRSV
059600* MESMO TESTE DE FIM DE TABELA DE 1010-PROCURA-RESERVA, AGORA NA    ALTRSV
059700* HORA DE REGRAVAR -- QUANDO IX-RESV PASSA DE QTD-RESERVAS, TODAS   ALTRSV
059800* AS LINHAS JA FORAM ESCRITAS.                                      ALTRSV
059900     IF IX-RESV > QTD-RESERVAS                                   ALTRSV
060000        GO TO 5000-EXIT.                                         ALTRSV
060100     GO TO 5010-REGRAVA-LINHA.                                   ALTRSV
060200 5000-EXIT.                                                      ALTRSV
060300     CLOSE ARQ-SAIDA-RESV.                                       ALTRSV
060400     EXIT.                                                       ALTRSV
060500                                                                 ALTRSV
060600 9999-FIM.                                                       ALTRSV
060700* FECHA OS DOIS ARQUIVOS QUE FICARAM ABERTOS EM INPUT DESDE         ALTRSV
060800* 0100-ABRIR-ARQUIVOS (IMOVEL E BLOQUEIO) -- RESERVA JA FOI         ALTRSV
060900* FECHADA DENTRO DE 5000-REGRAVA-RESERVA.  STOP RUN DEVOLVE PARA    ALTRSV
061000* O CHAIN DO MENURSV.CBL.                                           ALTRSV
061100     CLOSE ARQ-IMOVEL.                                           ALTRSV
061200     CLOSE ARQ-BLOQUEIO.                                         ALTRSV
061300     STOP RUN.                                                   ALTRSV

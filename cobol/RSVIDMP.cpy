000100***************************************************************ENZ004
000200*                                                              *ENZ004
000300*    D H U  -  DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA        *ENZ004
000400*    SISTEMA DE RESERVAS - SIRESERVA                           *ENZ004
000500*                                                              *ENZ004
000600*    COPY .... : RSVIDMP                                       *ENZ004
000700*    ANALISTA  : ENZO 19 - JAMILE 26                           *ENZ004
000800*    DATA      : 05/07/1990                                    *ENZ004
000900*    FINALIDADE: LAYOUT DO REGISTRO DE CONTROLE DE REPETICAO   *ENZ004
001000*                DE CHAMADA (IDEMPOTENCIA).  O DEPARTAMENTO    *ENZ004
001100*                DE TELEPROCESSAMENTO PODE REENVIAR A MESMA    *ENZ004
001200*                TRANSACAO DE INCLUSAO/CANCELAMENTO/REATIVACAO *ENZ004
001300*                MAIS DE UMA VEZ (LINHA DISCADA INSTAVEL); ESTE*ENZ004
001400*                REGISTRO GUARDA O RESULTADO JA PRODUZIDO PARA *ENZ004
001500*                UMA CHAVE DE CONTROLE, PARA DEVOLVER O MESMO  *ENZ004
001600*                RESULTADO SEM REPETIR A GRAVACAO.             *ENZ004
001700*                                                              *ENZ004
001800*    VRS         DATA           DESCRICAO                      *ENZ004
001900*    1.0         05/07/1990     IMPLANTACAO                    *ENZ004
002000*    1.1         14/01/1999     RFB - AMPLIADA CHAVE DE 20     *ENZ004
002100*                               PARA 36 POSICOES (PADRAO UUID) *ENZ004
002200*                               (BUG 1999-014, Y2K/CONVERGENCIA*ENZ004
002300*                               DE PROTOCOLO COM O CONVENIO)   *ENZ004
002400*                                                              *ENZ004
002500***************************************************************ENZ004
002600 01  REG-IDEMPOT.                                               ENZ004
002700     05  CHV-IDEMPOT.                                           ENZ004
002800         10  CHAVE-IDEMPOT        PIC X(36).                    ENZ004
002900     05  DADOS-IDEMPOT.                                         ENZ004
003000         10  TIPO-RESULTADO       PIC X(08).                    ENZ004
003100             88  RESULT-E-RESERVA      VALUE 'RESERVA '.        ENZ004
003200             88  RESULT-E-BLOQUEIO     VALUE 'BLOQUEIO'.        ENZ004
003300         10  ID-RESULTADO         PIC X(21).                    ENZ004
003400         10  SITUACAO-RESULTADO   PIC X(09).                    ENZ004
003500     05  DADOS-IDEMPOT-EXP REDEFINES DADOS-IDEMPOT.             ENZ004
003600         10  FILLER               PIC X(30).                    ENZ004
003700         10  DATA-HORA-GRAVACAO   PIC 9(08).                    ENZ004
003800
003900*    -----------------------------------------------------      ENZ004
004000*    TABELA EM MEMORIA CARREGADA A PARTIR DE IDEMPOT.DAT NO      ENZ004
004100*    INICIO DE CADA TRANSACAO QUE PARTICIPA DA REGRA DE          ENZ004
004200*    IDEMPOTENCIA (INCRSV, CANRSV, REBRSV, INCBLQ).  100         ENZ004
004300*    ENTRADAS SAO SUFICIENTES PARA UM LOTE DE UM TURNO.          ENZ004
004400     05  TAB-IDEMPOT.                                           ENZ004
004500         10  QTD-IDEMPOT          PIC 9(04) COMP VALUE ZERO.    ENZ004
004600         10  OCOR-IDEMPOT OCCURS 100 TIMES                      ENZ004
004700                         ASCENDING KEY IS TAB-CHV-IDEMPOT        ENZ004
004800                         INDEXED BY IX-IDEMPOT.                  ENZ004
004900             15  TAB-CHV-IDEMPOT      PIC X(36).                ENZ004
005000             15  TAB-TIPO-RESULTADO   PIC X(08).                ENZ004
005100             15  TAB-ID-RESULTADO     PIC X(21).                ENZ004
005200             15  TAB-SITUACAO-RESULT  PIC X(09).                ENZ004

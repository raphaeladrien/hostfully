000100***************************************************************ENZ003
000200*                                                              *ENZ003
000300*    D H U  -  DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA        *ENZ003
000400*    SISTEMA DE RESERVAS - SIRESERVA                           *ENZ003
000500*                                                              *ENZ003
000600*    COPY .... : RSVBLOQ                                       *ENZ003
000700*    ANALISTA  : ENZO 19 - JAMILE 26                           *ENZ003
000800*    DATA      : 22/08/1989                                    *ENZ003
000900*    FINALIDADE: LAYOUT DO REGISTRO MESTRE DE BLOQUEIOS DE     *ENZ003
001000*                PERIODO SOBRE UM IMOVEL (MANUTENCAO, REFORMA, *ENZ003
001100*                USO DA DIRETORIA ETC) IMPOSTOS PELO PROPRIO   *ENZ003
001200*                DEPARTAMENTO, SEM HOSPEDE ASSOCIADO.          *ENZ003
001300*                                                              *ENZ003
001400*    VRS         DATA           DESCRICAO                      *ENZ003
001500*    1.0         22/08/1989     IMPLANTACAO                    *ENZ003
001600*    1.1         11/02/1999     RFB - PADRONIZADAS AS DATAS EM *ENZ003
001700*                               CCYYMMDD (BUG 1999-014, Y2K)   *ENZ003
001800*                                                              *ENZ003
001900***************************************************************ENZ003
002000*                                                              *ENZ003
002100*    REGISTRO FISICO = 158 CARACTERES.  CHAVE PRIMARIA =       *ENZ003
002200*    COD-BLOQUEIO (IDENTIFICADOR EXTERNO OPACO, 21 POSICOES).  *ENZ003
002300*                                                              *ENZ003
002400*    AO CONTRARIO DA RESERVA, DATA-INICIO PODE SER IGUAL A     *ENZ003
002500*    DATA-FIM (BLOQUEIO DE UM UNICO DIA E VALIDO).             *ENZ003
002600*                                                              *ENZ003
002700***************************************************************ENZ003
002800 01  REG-BLOQUEIO.                                              ENZ003
002900     05  CHV-BLOQUEIO.                                          ENZ003
003000         10  COD-BLOQUEIO         PIC X(21).                    ENZ003
003100     05  DADOS-BLOQUEIO.                                        ENZ003
003200         10  COD-IMOVEL-BLQ       PIC X(21).                    ENZ003
003300         10  MOTIVO-BLOQUEIO      PIC X(100).                   ENZ003
003400         10  DATA-INICIO-BLQ      PIC 9(08).                    ENZ003
003500         10  DATA-INICIO-BLQ-R REDEFINES DATA-INICIO-BLQ.       ENZ003
003600             15  DTINI-CCAA       PIC 9(04).                    ENZ003
003700             15  DTINI-MES        PIC 9(02).                    ENZ003
003800             15  DTINI-DIA        PIC 9(02).                    ENZ003
003900         10  DATA-FIM-BLQ         PIC 9(08).                    ENZ003
004000         10  DATA-FIM-BLQ-R REDEFINES DATA-FIM-BLQ.             ENZ003
004100             15  DTFIM-CCAA       PIC 9(04).                    ENZ003
004200             15  DTFIM-MES        PIC 9(02).                    ENZ003
004300             15  DTFIM-DIA        PIC 9(02).                    ENZ003
004400     05  DADOS-BLOQUEIO-CURTO REDEFINES DADOS-BLOQUEIO.         ENZ003
004500         10  MOTIVO-BLOQ-CURTO    PIC X(30).                    ENZ003
004600         10  FILLER               PIC X(107).                   ENZ003

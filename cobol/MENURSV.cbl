000100 IDENTIFICATION DIVISION.                                       MENURSV
000200 PROGRAM-ID.    MENURSV-COB.                                    MENURSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            MENURSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. MENURSV
000500 DATE-WRITTEN.  14/03/1988.                                     MENURSV
000600 DATE-COMPILED.                                                 MENURSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     MENURSV
000800***************************************************************MENURSV
000900*                                                              *MENURSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *MENURSV
001100*    FINALIDADE : MENU PRINCIPAL DO SISTEMA DE RESERVAS.  CADA *MENURSV
001200*                 OPCAO TRANSFERE O CONTROLE PARA O EXECUTAVEL *MENURSV
001300*                 CORRESPONDENTE VIA CHAIN, SEM RETORNO PARA   *MENURSV
001400*                 ESTE PROGRAMA (O USUARIO REINICIA O MENU     *MENURSV
001500*                 PELO SISTEMA OPERACIONAL AO TERMINO).        *MENURSV
001600*                                                              *MENURSV
001700*    VRS         DATA           DESCRICAO                      *MENURSV
001800*    1.0         14/03/1988     IMPLANTACAO                    *MENURSV
001900*    1.1         30/04/1988     JCS - INCLUIDAS OPCOES DE       MENURSV
002000*                               CANCELAMENTO E REATIVACAO       MENURSV
002100*    1.2         25/09/1989     JCS - INCLUIDO GRUPO DE OPCOES  MENURSV
002200*                               DE BLOQUEIO DE PERIODO          MENURSV
002300*    1.3         09/12/1998     RFB - AJUSTE DE TELA PARA O ANO MENURSV
002400*                               2000 (BUG 1998-231, Y2K)        MENURSV
002500*                                                              *MENURSV
002600***************************************************************MENURSV
002700 ENVIRONMENT DIVISION.                                          MENURSV
002800 CONFIGURATION SECTION.                                         MENURSV
002900* MESMA CLAUSULA UPSI-0 DA FAMILIA -- ESTE MENU NUNCA E RODADO EM   MENURSV
003000* LOTE, MAS A CLAUSULA FICA PADRONIZADA COM OS DEMAIS PROGRAMAS.    MENURSV
003100 SPECIAL-NAMES.                                                 MENURSV
003200     C01 IS TOP-OF-FORM                                         MENURSV
003300     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          MENURSV
003400     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       MENURSV
003500              OFF STATUS IS SIRESERVA-INTERATIVO.               MENURSV
003600 DATA DIVISION.                                                 MENURSV
003700 WORKING-STORAGE SECTION.                                       MENURSV
003800* MARCADOR DE INICIO DA WORKING-STORAGE, SO PARA O LISTING.         MENURSV
003900 77  FILLER  PIC X(33) VALUE '* INICIO WORKING-STORAGE MENURSV*'MENURSV
004000-        .                                                      MENURSV
004100* WS-OPCAO GUARDA O 'X' MARCADO PELO OPERADOR EM CADA LINHA DO      MENURSV
004200* MENU -- WS-RESP GUARDA A RESPOSTA DA TELA DE CONFIRMACAO DE       MENURSV
004300* SAIDA (1300-CONFIRMA).                                            MENURSV
004400 01  WS-CONTROLE-MENU.                                          MENURSV
004500     05  WS-OPCAO                 PIC X.                        MENURSV
004600     05  WS-RESP                  PIC X.                        MENURSV
004700     05  FILLER                   PIC X(08).                    MENURSV
004800* VISAO COMPACTA SEM QUEBRA DE CAMPOS -- SEM USO ATIVO HOJE.        MENURSV
004900 01  WS-CONTROLE-MENU-R REDEFINES WS-CONTROLE-MENU.             MENURSV
005000     05  WS-CONTROLE-COMPACTO     PIC X(10).                    MENURSV
005100* LINHA EM BRANCO USADA PARA APAGAR A MENSAGEM 'RESPOSTA INVALIDA'  MENURSV
005200* DA LINHA 24 ANTES DE VOLTAR AO MENU OU AVANCAR PARA A PROXIMA     MENURSV
005300* OPCAO.                                                            MENURSV
005400 01  WS-LIMPA-TELA.                                             MENURSV
005500     05  WS-LIMPA-TELA-TXT        PIC X(70) VALUE SPACES.        MENURSV
005600     05  FILLER                   PIC X(02) VALUE SPACES.        MENURSV
005700* CAMPOS DA DATA DO SISTEMA -- SEM USO ATIVO NA PROCEDURE DIVISION  MENURSV
005800* HOJE, RESERVADOS PARA UM FUTURO CARIMBO DE DATA NA TELA DO MENU.  MENURSV
005900 01  WS-DATA-SISTEMA-MENU.                                      MENURSV
006000     05  WS-ANO-SISTEMA           PIC 9(04).                    MENURSV
006100     05  WS-MES-SISTEMA           PIC 9(02).                    MENURSV
006200     05  WS-DIA-SISTEMA           PIC 9(02).                    MENURSV
006300     05  FILLER                   PIC X(02).                    MENURSV
006400* VISAO NUMERICA COMPACTA DA MESMA DATA, PARA UMA EVENTUAL          MENURSV
006500* COMPARACAO CCYYMMDD.                                              MENURSV
006600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA-MENU.          MENURSV
006700     05  WS-DATA-SISTEMA-NUM      PIC 9(08).                    MENURSV
006800* COORDENADAS DE LINHA/COLUNA -- SEM USO ATIVO HOJE, JA QUE TODAS   MENURSV
006900* AS COORDENADAS DA TELA SAO LITERAIS FIXAS NOS ACCEPT/DISPLAY      MENURSV
007000* ABAIXO.                                                           MENURSV
007100 01  WS-INDICES-MENU.                                           MENURSV
007200     05  WS-LINHA-OPCAO           PIC S9(03) COMP VALUE ZERO.   MENURSV
007300     05  WS-COLUNA-OPCAO          PIC S9(03) COMP VALUE ZERO.   MENURSV
007400     05  FILLER                   PIC X(04).                    MENURSV
007500* VISAO COMPACTA DOS INDICES, MESMO ESTILO REDEFINES DO RESTO DA    MENURSV
007600* WORKING-STORAGE.                                                  MENURSV
007700 01  WS-INDICES-MENU-R REDEFINES WS-INDICES-MENU.               MENURSV
007800     05  WS-INDICES-COMPACTO      PIC X(10).                    MENURSV
007900***************************************************************MENURSV
008000 SCREEN SECTION.                                                MENURSV
008100* MENU UNICO COM AS ONZE OPCOES DO SISTEMA -- CADA LINHA TEM UM     MENURSV
008200* CAMPO [ ] PARA O OPERADOR MARCAR COM X, CONFERIDO PARAGRAFO POR   MENURSV
008300* PARAGRAFO NA ORDEM EM QUE APARECEM NA TELA.                       MENURSV
008400 01  TELA-MENU.                                                  MENURSV
008500     05  BLANK SCREEN.                                          MENURSV
008600     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  MENURSV
008700     05  LINE 02 COLUMN 26  VALUE 'DEPARTAMENTO DE HOSPEDAGEM UNMENURSV
008800-        'IVERSITARIA'.                                         MENURSV
008900     05  LINE 02 COLUMN 72  VALUE 'VRS 1.3'.                    MENURSV
009000     05  LINE 05 COLUMN 26  VALUE 'M E N U * P R I N C I P A L'.MENURSV
009100     05  LINE 08 COLUMN 10  VALUE 'INCLUIR RESERVA -------------MENURSV
009200-        '--------------------------[ ]'.                       MENURSV
009300     05  LINE 09 COLUMN 10  VALUE 'ALTERAR RESERVA -------------MENURSV
009400-        '--------------------------[ ]'.                       MENURSV
009500     05  LINE 10 COLUMN 10  VALUE 'CANCELAR RESERVA ------------MENURSV
009600-        '--------------------------[ ]'.                       MENURSV
009700     05  LINE 11 COLUMN 10  VALUE 'REATIVAR RESERVA ------------MENURSV
009800-        '--------------------------[ ]'.                       MENURSV
009900     05  LINE 12 COLUMN 10  VALUE 'EXCLUIR RESERVA --------------MENURSV
010000-        '-------------------------[ ]'.                        MENURSV
010100     05  LINE 13 COLUMN 10  VALUE 'CONSULTAR RESERVA ------------MENURSV
010200-        '-------------------------[ ]'.                        MENURSV
010300     05  LINE 15 COLUMN 10  VALUE 'INCLUIR BLOQUEIO -------------MENURSV
010400-        '-------------------------[ ]'.                        MENURSV
010500     05  LINE 16 COLUMN 10  VALUE 'ALTERAR BLOQUEIO -------------MENURSV
010600-        '-------------------------[ ]'.                        MENURSV
010700     05  LINE 17 COLUMN 10  VALUE 'EXCLUIR BLOQUEIO -------------MENURSV
010800-        '-------------------------[ ]'.                        MENURSV
010900     05  LINE 19 COLUMN 10  VALUE 'CADASTRAR IMOVEL -------------MENURSV
011000-        '-------------------------[ ]'.                        MENURSV
011100     05  LINE 21 COLUMN 10  VALUE 'SAIR --------------------------MENURSV
011200-        '-----------------------[ ]'.                          MENURSV
011300     05  LINE 23 COLUMN 25  VALUE 'MARQUE COM UM <X> A OPCAO'.  MENURSV
011400***************************************************************MENURSV
011500 PROCEDURE DIVISION.                                             MENURSV
011600* REEXIBE O MENU DO ZERO -- E O PONTO DE RETORNO SEMPRE QUE O       MENURSV
011700* OPERADOR RESPONDE EM BRANCO EM 1400-RESP, DESISTINDO DE SAIR.     MENURSV
011800 0100-INICIO.                                                    MENURSV
011900     DISPLAY TELA-MENU.                                          MENURSV
012000                                                                 MENURSV
012100* CADA PARAGRAFO DE OPCAO SEGUE O MESMO ROTEIRO: PEDE O X NAQUELA   MENURSV
012200* LINHA, LIMPA A MENSAGEM DE ERRO ANTERIOR, TRANSFERE VIA CHAIN SE  MENURSV
012300* MARCADO, OU PASSA PARA A PROXIMA OPCAO SE EM BRANCO -- QUALQUER   MENURSV
012400* OUTRA COISA DIGITADA E REJEITADA E O MESMO CAMPO E REPEDIDO.      MENURSV
012500 0200-INCLUI-RESERVA.                                            MENURSV
012600* LINHA 08 DA TELA -- INCLUIR RESERVA, PRIMEIRA DAS ONZE OPCOES.    MENURSV
012700     ACCEPT (08 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
012800* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
012900* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
013000     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
013100* MAIUSCULO OU MINUSCULO ACEITOS -- MESMO TESTE EM TODAS AS         MENURSV
013200     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
013300* CHAIN, NAO CALL -- O CONTROLE NAO VOLTA PARA MENURSV.COB.EXE,     MENURSV
013400* MESMO ESTILO DE TRANSFERENCIA USADO POR TODAS AS ONZE OPCOES.     MENURSV
013500        CHAIN 'INCRSV.EXE'.                                      MENURSV
013600* BRANCO PASSA PARA A PROXIMA LINHA DO MENU, SEM MARCAR NADA.       MENURSV
013700     IF WS-OPCAO = SPACES                                        MENURSV
013800* SEGUNDA LINHA DO GRUPO DE RESERVA -- SO CHEGA AQUI SE A OPCAO     MENURSV
013900* ANTERIOR (INCLUIR) FOI RESPONDIDA EM BRANCO.                      MENURSV
014000* BRANCO EM INCLUIR PASSA PARA ALTERAR, LINHA SEGUINTE DA TELA.     MENURSV
014100        GO TO 0300-ALTERA-RESERVA.                               MENURSV
014200* QUALQUER CARACTER FORA DE X/x/BRANCO CAI AQUI E REPETE A LINHA.   MENURSV
014300     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
014400* AUTO-REPETICAO DE INCLUIR -- ENTRADA INVALIDA REPETE A MESMA      MENURSV
014500* PERGUNTA ATE X, x OU BRANCO.                                      MENURSV
014600     GO TO 0200-INCLUI-RESERVA.                                  MENURSV
014700                                                                 MENURSV
014800 0300-ALTERA-RESERVA.                                            MENURSV
014900* LINHA 09 -- ALTERAR RESERVA.                                      MENURSV
015000     ACCEPT (09 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
015100* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
015200* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
015300     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
015400* MESMO PADRAO DA OPCAO ANTERIOR (INCLUIR).                         MENURSV
015500     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
015600* TRANSFERE PARA O PROGRAMA DE ALTERACAO -- MESMO PADRAO DE CHAIN   MENURSV
015700* SEM RETORNO.                                                      MENURSV
015800        CHAIN 'ALTRSV.EXE'.                                      MENURSV
015900* SEGUE PARA CANCELAR SE ALTERAR FOR DEIXADO EM BRANCO.             MENURSV
016000     IF WS-OPCAO = SPACES                                        MENURSV
016100* GRUPO DE OPCOES DE RESERVA INCLUI CANCELAR E REATIVAR DESDE A     MENURSV
016200* VRS 1.1 (30/04/1988, VER CHANGE-LOG) -- ANTES SO HAVIA INCLUIR E  MENURSV
016300* ALTERAR.                                                          MENURSV
016400* BRANCO EM ALTERAR PASSA PARA CANCELAR.                            MENURSV
016500        GO TO 0400-CANCELA-RESERVA.                              MENURSV
016600* MENSAGEM IDENTICA EM TODAS AS ONZE OPCOES DO MENU.                MENURSV
016700     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
016800* AUTO-REPETICAO DE ALTERAR.                                        MENURSV
016900     GO TO 0300-ALTERA-RESERVA.                                  MENURSV
017000                                                                 MENURSV
017100 0400-CANCELA-RESERVA.                                           MENURSV
017200* LINHA 10 -- CANCELAR RESERVA.                                     MENURSV
017300     ACCEPT (10 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
017400* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
017500* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
017600     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
017700* CANCELAMENTO SO MUDA A SITUACAO, NAO EXCLUI O REGISTRO.           MENURSV
017800     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
017900* TRANSFERE PARA O PROGRAMA DE CANCELAMENTO.                        MENURSV
018000        CHAIN 'CANRSV.EXE'.                                      MENURSV
018100* SEGUE PARA REATIVAR SE CANCELAR FOR DEIXADO EM BRANCO.            MENURSV
018200     IF WS-OPCAO = SPACES                                        MENURSV
018300* REATIVACAO SO FOI INCLUIDA NO MENU DEPOIS DO CANCELAMENTO -- NAO  MENURSV
018400* FAZIA SENTIDO REATIVAR ANTES DE EXISTIR UM JEITO DE CANCELAR.     MENURSV
018500* BRANCO EM CANCELAR PASSA PARA REATIVAR.                           MENURSV
018600        GO TO 0500-REATIVA-RESERVA.                              MENURSV
018700* REPETE A MESMA LINHA ATE UMA RESPOSTA VALIDA SER DIGITADA.        MENURSV
018800     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
018900* AUTO-REPETICAO DE CANCELAR.                                       MENURSV
019000     GO TO 0400-CANCELA-RESERVA.                                 MENURSV
019100                                                                 MENURSV
019200 0500-REATIVA-RESERVA.                                           MENURSV
019300* LINHA 11 -- REATIVAR RESERVA.                                     MENURSV
019400     ACCEPT (11 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
019500* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
019600* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
019700     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
019800* REATIVACAO SO ACEITA RESERVA QUE ESTIVER CANCELLED.               MENURSV
019900     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
020000* TRANSFERE PARA O PROGRAMA DE REATIVACAO.                          MENURSV
020100        CHAIN 'REBRSV.EXE'.                                      MENURSV
020200* SEGUE PARA EXCLUIR SE REATIVAR FOR DEIXADO EM BRANCO.             MENURSV
020300     IF WS-OPCAO = SPACES                                        MENURSV
020400* EXCLUSAO FISICA -- DIFERENTE DE CANCELAMENTO, QUE SO MUDA A       MENURSV
020500* SITUACAO. O OPERADOR PRECISA SABER A DIFERENCA ANTES DE MARCAR    MENURSV
020600* ESTA LINHA.                                                       MENURSV
020700* BRANCO EM REATIVAR PASSA PARA EXCLUIR.                            MENURSV
020800        GO TO 0600-EXCLUI-RESERVA.                               MENURSV
020900* MESMA MENSAGEM DE ERRO, SEM DISTINCAO DE QUAL CAMPO FALHOU.       MENURSV
021000     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
021100* AUTO-REPETICAO DE REATIVAR.                                       MENURSV
021200     GO TO 0500-REATIVA-RESERVA.                                 MENURSV
021300                                                                 MENURSV
021400 0600-EXCLUI-RESERVA.                                            MENURSV
021500* LINHA 12 -- EXCLUIR RESERVA.                                      MENURSV
021600     ACCEPT (12 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
021700* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
021800* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
021900     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
022000* EXCLUSAO FISICA, DIFERENTE DE CANCELAMENTO -- IRREVERSIVEL.       MENURSV
022100     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
022200* TRANSFERE PARA O PROGRAMA DE EXCLUSAO FISICA.                     MENURSV
022300        CHAIN 'EXCRSV.EXE'.                                      MENURSV
022400* SEGUE PARA CONSULTAR SE EXCLUIR FOR DEIXADO EM BRANCO.            MENURSV
022500     IF WS-OPCAO = SPACES                                        MENURSV
022600* UNICA OPCAO DO GRUPO DE RESERVA QUE NAO ALTERA NADA -- SO         MENURSV
022700* CONSULTA UM REGISTRO PELO CODIGO.                                 MENURSV
022800* BRANCO EM EXCLUIR PASSA PARA CONSULTAR, FIM DO GRUPO DE RESERVA.  MENURSV
022900        GO TO 0700-CONSULTA-RESERVA.                             MENURSV
023000* IDENTICA AS DEMAIS -- NENHUM TEXTO ESPECIFICO POR OPCAO.          MENURSV
023100     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
023200* AUTO-REPETICAO DE EXCLUIR.                                        MENURSV
023300     GO TO 0600-EXCLUI-RESERVA.                                  MENURSV
023400                                                                 MENURSV
023500 0700-CONSULTA-RESERVA.                                          MENURSV
023600* LINHA 13 -- CONSULTAR RESERVA.                                    MENURSV
023700     ACCEPT (13 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
023800* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
023900* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
024000     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
024100* CONSULTA NAO ALTERA NENHUM DADO, SO EXIBE.                        MENURSV
024200     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
024300* TRANSFERE PARA O PROGRAMA DE CONSULTA.                            MENURSV
024400        CHAIN 'CONRSV.EXE'.                                      MENURSV
024500* SEGUE PARA O GRUPO DE BLOQUEIO SE CONSULTAR FICAR EM BRANCO.      MENURSV
024600     IF WS-OPCAO = SPACES                                        MENURSV
024700* PRIMEIRA LINHA DO GRUPO DE BLOQUEIO -- INCLUIDO NA VRS 1.2        MENURSV
024800* (25/09/1989, VER CHANGE-LOG), BEM DEPOIS DO GRUPO DE RESERVA.     MENURSV
024900* BRANCO EM CONSULTAR PULA PARA O GRUPO DE BLOQUEIO (LINHA 14 DA    MENURSV
025000* TELA E SO O TITULO DO GRUPO, SEM CAMPO MARCAVEL).                 MENURSV
025100        GO TO 0800-INCLUI-BLOQUEIO.                              MENURSV
025200* ULTIMA VEZ QUE ESTA MENSAGEM APARECE NO GRUPO DE RESERVA.         MENURSV
025300     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
025400* AUTO-REPETICAO DE CONSULTAR.                                      MENURSV
025500     GO TO 0700-CONSULTA-RESERVA.                                MENURSV
025600                                                                 MENURSV
025700 0800-INCLUI-BLOQUEIO.                                           MENURSV
025800* LINHA 15 -- INCLUIR BLOQUEIO, PRIMEIRA DO GRUPO DE BLOQUEIO.      MENURSV
025900     ACCEPT (15 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
026000* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
026100* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
026200     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
026300* PRIMEIRA OPCAO DO GRUPO DE BLOQUEIO, LINHA 15 DA TELA.            MENURSV
026400     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
026500* TRANSFERE PARA O PROGRAMA DE INCLUSAO DE BLOQUEIO.                MENURSV
026600        CHAIN 'INCBLQ.EXE'.                                      MENURSV
026700* SEGUE PARA ALTERAR BLOQUEIO SE INCLUIR FICAR EM BRANCO.           MENURSV
026800     IF WS-OPCAO = SPACES                                        MENURSV
026900* SEGUNDA LINHA DO GRUPO DE BLOQUEIO.                               MENURSV
027000* BRANCO EM INCLUIR BLOQUEIO PASSA PARA ALTERAR BLOQUEIO.           MENURSV
027100        GO TO 0900-ALTERA-BLOQUEIO.                              MENURSV
027200* MESMO TEXTO DO GRUPO DE RESERVA, SO MUDA A LINHA DA TELA.         MENURSV
027300     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
027400* AUTO-REPETICAO DE INCLUIR BLOQUEIO.                               MENURSV
027500     GO TO 0800-INCLUI-BLOQUEIO.                                 MENURSV
027600                                                                 MENURSV
027700 0900-ALTERA-BLOQUEIO.                                           MENURSV
027800* LINHA 16 -- ALTERAR BLOQUEIO.                                     MENURSV
027900     ACCEPT (16 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
028000* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
028100* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
028200     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
028300* SEGUNDA OPCAO DO GRUPO DE BLOQUEIO, LINHA 16 DA TELA.             MENURSV
028400     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
028500* TRANSFERE PARA O PROGRAMA DE ALTERACAO DE BLOQUEIO.               MENURSV
028600        CHAIN 'ALTBLQ.EXE'.                                      MENURSV
028700* SEGUE PARA EXCLUIR BLOQUEIO SE ALTERAR FICAR EM BRANCO.           MENURSV
028800     IF WS-OPCAO = SPACES                                        MENURSV
028900* TERCEIRA E ULTIMA LINHA DO GRUPO DE BLOQUEIO -- NAO HA OPCAO DE   MENURSV
029000* CONSULTA DE BLOQUEIO NO MENU, DIFERENTE DO GRUPO DE RESERVA.      MENURSV
029100* BRANCO EM ALTERAR BLOQUEIO PASSA PARA EXCLUIR BLOQUEIO.           MENURSV
029200        GO TO 1000-EXCLUI-BLOQUEIO.                              MENURSV
029300* REPETE ATE O OPERADOR MARCAR X, DEIXAR EM BRANCO OU ACERTAR.      MENURSV
029400     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
029500* AUTO-REPETICAO DE ALTERAR BLOQUEIO.                               MENURSV
029600     GO TO 0900-ALTERA-BLOQUEIO.                                 MENURSV
029700                                                                 MENURSV
029800 1000-EXCLUI-BLOQUEIO.                                           MENURSV
029900* LINHA 17 -- EXCLUIR BLOQUEIO, FIM DO GRUPO DE BLOQUEIO.           MENURSV
030000     ACCEPT (17 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
030100* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
030200* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
030300     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
030400* TERCEIRA E ULTIMA OPCAO DO GRUPO DE BLOQUEIO, LINHA 17.           MENURSV
030500     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
030600* TRANSFERE PARA O PROGRAMA DE EXCLUSAO DE BLOQUEIO.                MENURSV
030700        CHAIN 'EXCBLQ.EXE'.                                      MENURSV
030800* SEGUE PARA CADASTRO DE IMOVEL SE EXCLUIR FICAR EM BRANCO.         MENURSV
030900     IF WS-OPCAO = SPACES                                        MENURSV
031000* GRUPO SEPARADO NA TELA (LINHA 19), FORA DOS GRUPOS DE RESERVA E   MENURSV
031100* BLOQUEIO -- CADASTRO DE IMOVEL NAO PARTICIPA DO CONVENIO          MENURSV
031200* INTERUNIVERSITARIO, SO DO CADASTRO LOCAL.                         MENURSV
031300* BRANCO EM EXCLUIR BLOQUEIO PULA PARA CADASTRO DE IMOVEL (LINHA    MENURSV
031400* 18 EM BRANCO NA TELA, SO PARA SEPARAR OS GRUPOS).                 MENURSV
031500        GO TO 1100-CADASTRA-IMOVEL.                              MENURSV
031600* FIM DO GRUPO DE BLOQUEIO -- SO FALTAM CADASTRO E SAIR.            MENURSV
031700     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
031800* AUTO-REPETICAO DE EXCLUIR BLOQUEIO.                               MENURSV
031900     GO TO 1000-EXCLUI-BLOQUEIO.                                 MENURSV
032000                                                                 MENURSV
032100 1100-CADASTRA-IMOVEL.                                           MENURSV
032200* LINHA 19 -- CADASTRAR IMOVEL, FORA DOS DOIS GRUPOS ANTERIORES.    MENURSV
032300     ACCEPT (19 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
032400* APAGA A MENSAGEM 'RESPOSTA INVALIDA' DEIXADA POR UMA TENTATIVA    MENURSV
032500* ANTERIOR NESTA MESMA LINHA.                                       MENURSV
032600     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
032700* CADASTRO DE IMOVEL FICA FORA DOS DOIS GRUPOS, LINHA 19.           MENURSV
032800     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
032900* TRANSFERE PARA O PROGRAMA DE CADASTRO DE IMOVEL.                  MENURSV
033000        CHAIN 'CADIMOV.EXE'.                                     MENURSV
033100* SEGUE PARA A OPCAO DE SAIR SE CADASTRAR FICAR EM BRANCO.          MENURSV
033200     IF WS-OPCAO = SPACES                                        MENURSV
033300* ULTIMA OPCAO DO MENU -- MARCAR AQUI NAO ENCERRA DIRETO, PASSA     MENURSV
033400* PRIMEIRO POR 1300-CONFIRMA PARA EVITAR SAIDA ACIDENTAL.           MENURSV
033500* BRANCO EM CADASTRAR IMOVEL PULA PARA SAIR (LINHA 20 EM BRANCO).   MENURSV
033600        GO TO 1200-SAIR.                                         MENURSV
033700* MESMA MENSAGEM PADRAO, SEM DISTINCAO DE GRUPO.                    MENURSV
033800     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
033900* AUTO-REPETICAO DE CADASTRAR IMOVEL.                               MENURSV
034000     GO TO 1100-CADASTRA-IMOVEL.                                 MENURSV
034100                                                                 MENURSV
034200 1200-SAIR.                                                      MENURSV
034300* LINHA 21 -- SAIR, ULTIMA LINHA MARCAVEL DO MENU.                  MENURSV
034400     ACCEPT (21 66) WS-OPCAO WITH PROMPT AUTO-SKIP.              MENURSV
034500* MESMA LIMPEZA DE MENSAGEM DAS DEMAIS DEZ OPCOES.                  MENURSV
034600     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
034700* AQUI NAO HA CHAIN -- DESVIA PARA 1300-CONFIRMA, NAO PARA .EXE.    MENURSV
034800     IF WS-OPCAO = 'X' OR 'x'                                    MENURSV
034900* TELA DE CONFIRMACAO SEPARADA DO MENU PRINCIPAL -- SO EXIBE A      MENURSV
035000* PERGUNTA, A RESPOSTA E LIDA NO PROXIMO PARAGRAFO.                 MENURSV
035100        GO TO 1300-CONFIRMA.                                     MENURSV
035200* SEGUE PARA 0100-INICIO (REEXIBE O MENU) SE SAIR FICAR EM BRANCO.  MENURSV
035300     IF WS-OPCAO = SPACES                                        MENURSV
035400* DESISTIU DE SAIR -- VOLTA DIRETO PARA O MENU, SEM PASSAR POR      MENURSV
035500* NENHUMA OUTRA OPCAO.                                              MENURSV
035600        GO TO 0100-INICIO.                                       MENURSV
035700* ULTIMA OCORRENCIA DESTE TEXTO NO GRUPO DE OPCOES NUMERADAS.       MENURSV
035800     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
035900* AUTO-REPETICAO DE SAIR -- FICA NA MESMA LINHA, NAO CHEGA A        MENURSV
036000* PASSAR PELA TELA DE CONFIRMACAO.                                  MENURSV
036100     GO TO 1200-SAIR.                                            MENURSV
036200                                                                 MENURSV
036300 1300-CONFIRMA.                                                  MENURSV
036400     DISPLAY (20 20) 'ENTER - CONTINUA     F - FINALIZA  [ ? ]'.MENURSV
036500                                                                 MENURSV
036600* SO 'F' OU 'f' EFETIVAMENTE PARA O PROGRAMA (STOP RUN) --          MENURSV
036700* QUALQUER OUTRA COISA, INCLUSIVE ENTER EM BRANCO, VOLTA PARA O     MENURSV
036800* MENU PRINCIPAL EM 0100-INICIO.                                    MENURSV
036900 1400-RESP.                                                      MENURSV
037000* COORDENADA PROPRIA DA TELA DE CONFIRMACAO (TELA-CONFIRMA-SAIDA),  MENURSV
037100* DIFERENTE DAS ONZE OPCOES NUMERADAS QUE USAM A TELA-MENU.         MENURSV
037200     ACCEPT (20 57) WS-RESP WITH PROMPT AUTO-SKIP.               MENURSV
037300* MESMA LIMPEZA DE MENSAGEM, AGORA NA TELA DE CONFIRMACAO.          MENURSV
037400     DISPLAY (24 03) WS-LIMPA-TELA.                              MENURSV
037500     IF WS-RESP = SPACES                                         MENURSV
037600* SAIR FICOU EM BRANCO NA CONFIRMACAO -- DESISTE E REEXIBE O MENU   MENURSV
037700* PRINCIPAL DESDE O INICIO.                                         MENURSV
037800        GO TO 0100-INICIO.                                       MENURSV
037900* UNICO PONTO DE SAIDA DO PROGRAMA -- TODAS AS OUTRAS ONZE OPCOES   MENURSV
038000* SAEM VIA CHAIN, SEM PASSAR POR AQUI.                              MENURSV
038100     IF WS-RESP = 'F' OR 'f'                                     MENURSV
038200        STOP RUN.                                                MENURSV
038300     DISPLAY (24 29) 'RESPOSTA INVALIDA'.                        MENURSV
038400* AUTO-REPETICAO DA CONFIRMACAO -- ENTRADA DIFERENTE DE F/f/BRANCO  MENURSV
038500* REPETE A MESMA PERGUNTA.                                          MENURSV
038600     GO TO 1400-RESP.                                            MENURSV

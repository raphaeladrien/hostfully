000100 IDENTIFICATION DIVISION.                                       ALTBLQ
000200 PROGRAM-ID.    ALTBLQ-COB.                                     ALTBLQ
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            ALTBLQ
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. ALTBLQ
000500 DATE-WRITTEN.  02/10/1989.                                     ALTBLQ
000600 DATE-COMPILED.                                                 ALTBLQ
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     ALTBLQ
000800***************************************************************ALTBLQ
000900*                                                              *ALTBLQ
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *ALTBLQ
001100*    FINALIDADE : ALTERACAO DE UM BLOQUEIO JA EXISTENTE.       *ALTBLQ
001200*                 CAMPOS EM BRANCO/ZERO MANTEM O VALOR ANTIGO; *ALTBLQ
001300*                 REVALIDA O PERIODO (REGRA ESTRITA), O CHOQUE  ALTBLQ
001400*                 COM OUTROS BLOQUEIOS (EXCLUINDO O PROPRIO DA  ALTBLQ
001500*                 VARREDURA) E O CHOQUE COM RESERVA CONFIRMADA, ALTBLQ
001600*                 E EXIGE QUE O IMOVEL EXISTA.                  ALTBLQ
001700*                                                              *ALTBLQ
001800*    VRS         DATA           DESCRICAO                      *ALTBLQ
001900*    1.0         02/10/1989     IMPLANTACAO                    *ALTBLQ
002000*    1.1         11/02/1999     RFB - DATAS EM CCYYMMDD         ALTBLQ
002100*                               (BUG 1999-014, Y2K)             ALTBLQ
002200*    1.2         03/05/2002     MTS - EXIGE EXISTENCIA DO       ALTBLQ
002300*                               IMOVEL NA ALTERACAO TAMBEM      ALTBLQ
002400*                               (CR-2002-0031)                  ALTBLQ
002500*    1.3         17/06/2003     CRM - O CHOQUE PASSA A VARRER   ALTBLQ
002600*                               TAMBEM AS RESERVAS CONFIRMADAS  ALTBLQ
002700*                               DO MESMO IMOVEL, NAO SO OS       ALTBLQ
002800*                               OUTROS BLOQUEIOS (CR-2003-0058)  ALTBLQ
002900*                                                              *ALTBLQ
003000***************************************************************ALTBLQ
003100 ENVIRONMENT DIVISION.                                          ALTBLQ
003200 CONFIGURATION SECTION.                                         ALTBLQ
003300* MESMA CLAUSULA UPSI-0 DA FAMILIA -- ESTE PROGRAMA SO E RODADO     ALTBLQ
003400* INTERATIVO, MAS A CLAUSULA FICA PADRONIZADA COM OS DEMAIS.        ALTBLQ
003500 SPECIAL-NAMES.                                                 ALTBLQ
003600     C01 IS TOP-OF-FORM                                         ALTBLQ
003700     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          ALTBLQ
003800     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       ALTBLQ
003900              OFF STATUS IS SIRESERVA-INTERATIVO.               ALTBLQ
004000 INPUT-OUTPUT SECTION.                                          ALTBLQ
004100 FILE-CONTROL.                                                  ALTBLQ
004200* CADASTRO DE BLOQUEIOS -- CARREGADO POR INTEIRO NA TABELA, JA QUE  ALTBLQ
004300* O ARQUIVO E SEQUENCIAL E A ALTERACAO REGRAVA O ARQUIVO TODO.      ALTBLQ
004400     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     ALTBLQ
004500                 ORGANIZATION IS SEQUENTIAL                     ALTBLQ
004600                 FILE STATUS IS FS-BLOQUEIO.                    ALTBLQ
004700* CADASTRO DE RESERVAS -- SO PARA A CHECAGEM DE CHOQUE CONTRA       ALTBLQ
004800* RESERVA CONFIRMADA EM 4020-VARRE-RESERVAS (CR-2003-0058),         ALTBLQ
004900* NENHUMA RESERVA E ALTERADA POR ESTE PROGRAMA.                     ALTBLQ
005000     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      ALTBLQ
005100                 ORGANIZATION IS SEQUENTIAL                     ALTBLQ
005200                 FILE STATUS IS FS-RESERVA.                     ALTBLQ
005300* CADASTRO DE IMOVEIS -- SO PARA CONFIRMAR QUE O IMOVEL DO          ALTBLQ
005400* BLOQUEIO AINDA EXISTE (CR-2002-0031).                             ALTBLQ
005500     SELECT ARQ-IMOVEL   ASSIGN TO IMOVEL                       ALTBLQ
005600                 ORGANIZATION IS SEQUENTIAL                     ALTBLQ
005700                 FILE STATUS IS FS-IMOVEL.                      ALTBLQ
005800* MESMO ARQUIVO FISICO DE BLOQUEIO.DAT -- REABERTO EM SAIDA DENTRO  ALTBLQ
005900* DE 5000-REGRAVA-BLOQUEIO, DEPOIS DE FECHAR A ENTRADA.             ALTBLQ
006000     SELECT ARQ-SAIDA-BLQ ASSIGN TO BLOQNOVO                    ALTBLQ
006100                 ORGANIZATION IS SEQUENTIAL                     ALTBLQ
006200                 FILE STATUS IS FS-SAIDA-BLQ.                   ALTBLQ
006300***************************************************************ALTBLQ
006400 DATA DIVISION.                                                 ALTBLQ
006500 FILE SECTION.                                                  ALTBLQ
006600 FD  ARQ-BLOQUEIO                                                ALTBLQ
006700     LABEL RECORD STANDARD                                      ALTBLQ
006800     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            ALTBLQ
006900     RECORD CONTAINS 158 CHARACTERS.                            ALTBLQ
007000* LAYOUT DE 158 POSICOES DO BLOQUEIO -- COMPARTILHADO COM INCBLQ    ALTBLQ
007100* E EXCBLQ.                                                         ALTBLQ
007200 COPY RSVBLOQ.                                                  ALTBLQ
007300 FD  ARQ-RESERVA                                                 ALTBLQ
007400     LABEL RECORD STANDARD                                       ALTBLQ
007500     VALUE OF FILE-ID 'RESERVA.DAT'                              ALTBLQ
007600     RECORD CONTAINS 130 CHARACTERS.                             ALTBLQ
007700* LAYOUT DE 130 POSICOES DA RESERVA -- SO LIDO PARA A CHECAGEM DE   ALTBLQ
007800* CHOQUE, NENHUM CAMPO E ALTERADO.                                  ALTBLQ
007900 COPY RSVRESV.                                                  ALTBLQ
008000 FD  ARQ-IMOVEL                                                  ALTBLQ
008100     LABEL RECORD STANDARD                                      ALTBLQ
008200     VALUE OF FILE-ID 'IMOVEL.DAT'                              ALTBLQ
008300     RECORD CONTAINS 171 CHARACTERS.                            ALTBLQ
008400* LAYOUT DE 171 POSICOES DO IMOVEL -- SO LIDO PARA CONFIRMAR A      ALTBLQ
008500* EXISTENCIA DO CODIGO EM 3000-VALIDA-IMOVEL.                       ALTBLQ
008600 COPY RSVIMOV.                                                  ALTBLQ
008700 FD  ARQ-SAIDA-BLQ                                                ALTBLQ
008800     LABEL RECORD STANDARD                                      ALTBLQ
008900     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            ALTBLQ
009000     RECORD CONTAINS 158 CHARACTERS.                            ALTBLQ
009100 01  REG-SAIDA-BLQ                     PIC X(158).              ALTBLQ
009200***************************************************************ALTBLQ
009300 WORKING-STORAGE SECTION.                                       ALTBLQ
009400 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE ALTBLQ*'.ALTBLQ
009500* UM FILE STATUS PARA CADA UM DOS QUATRO ARQUIVOS -- NENHUM E       ALTBLQ
009600* TESTADO EXPLICITAMENTE HOJE.                                      ALTBLQ
009700 01  WS-STATUS-ARQUIVOS.                                        ALTBLQ
009800     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              ALTBLQ
009900     05  FS-RESERVA          PIC X(02) VALUE '00'.              ALTBLQ
010000     05  FS-IMOVEL           PIC X(02) VALUE '00'.              ALTBLQ
010100     05  FS-SAIDA-BLQ        PIC X(02) VALUE '00'.              ALTBLQ
010200     05  FILLER              PIC X(06) VALUE SPACES.            ALTBLQ
010300* DOIS INDICADORES DE FIM, UM PARA RESERVA E OUTRO PARA BLOQUEIO -- ALTBLQ
010400* IMOVEL NAO TEM INDICADOR PROPRIO, E LIDO ATE O FIM DENTRO DO      ALTBLQ
010500* PROPRIO 3010-PROCURA-IMOVEL.                                      ALTBLQ
010600 01  WS-CHAVES-FIM.                                              ALTBLQ
010700     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                ALTBLQ
010800         88  FIM-BLOQUEIO         VALUE 'S'.                    ALTBLQ
010900     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                ALTBLQ
011000         88  FIM-RESERVA          VALUE 'S'.                    ALTBLQ
011100     05  FILLER              PIC X(06) VALUE SPACES.            ALTBLQ
011200* TABELA EM MEMORIA DE TODAS AS RESERVAS -- USADA SO NA CHECAGEM DE ALTBLQ
011300* CHOQUE, NAO NA REGRAVACAO.                                        ALTBLQ
011400 01  TAB-RESERVAS.                                                ALTBLQ
011500     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          ALTBLQ
011600     05  FILLER              PIC X(03) VALUE SPACES.             ALTBLQ
011700     05  OCOR-RESERVA OCCURS 2000 TIMES                          ALTBLQ
011800                      INDEXED BY IX-RESV.                        ALTBLQ
011900         10  TAB-REG-RESERVA PIC X(130).                        ALTBLQ
012000* TABELA EM MEMORIA DE TODOS OS BLOQUEIOS -- ESTA SIM E REGRAVADA   ALTBLQ
012100* NO FINAL, JA COM A LINHA ALTERADA.                                ALTBLQ
012200 01  TAB-BLOQUEIOS.                                              ALTBLQ
012300     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          ALTBLQ
012400     05  FILLER              PIC X(03) VALUE SPACES.            ALTBLQ
012500     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         ALTBLQ
012600                       INDEXED BY IX-BLOQ.                       ALTBLQ
012700         10  TAB-REG-BLOQUEIO PIC X(158).                       ALTBLQ
012800* CAMPOS DIGITADOS PELO OPERADOR -- MOTIVO E DATAS EM BRANCO/ZERO   ALTBLQ
012900* SIGNIFICAM 'MANTEM O VALOR ANTIGO', RESOLVIDO EM                  ALTBLQ
013000* 1500-MESCLA-CAMPOS E NA PROPRIA BUSCA DE 1010-PROCURA-BLOQUEIO.   ALTBLQ
013100 01  WS-CANDIDATO.                                               ALTBLQ
013200     05  WS-COD-BLOQUEIO      PIC X(21) VALUE SPACES.           ALTBLQ
013300     05  WS-MOTIVO-NOVO       PIC X(100) VALUE SPACES.          ALTBLQ
013400     05  WS-DATA-INICIO-NOVA  PIC 9(08) VALUE ZERO.              ALTBLQ
013500     05  WS-DATA-FIM-NOVA     PIC 9(08) VALUE ZERO.              ALTBLQ
013600     05  FILLER               PIC X(04) VALUE SPACES.            ALTBLQ
013700* WS-COD-IMOVEL-ATUAL E WS-SUBSCR-ATUAL SAO PREENCHIDOS QUANDO O    ALTBLQ
013800* BLOQUEIO E ACHADO, E REAPROVEITADOS POR TODOS OS PARAGRAFOS DE    ALTBLQ
013900* VALIDACAO SEGUINTES.                                              ALTBLQ
014000 01  WS-RESULTADO.                                               ALTBLQ
014100     05  WS-ACHOU-BLOQUEIO    PIC X(01) VALUE 'N'.               ALTBLQ
014200         88  ACHOU-BLOQUEIO       VALUE 'S'.                    ALTBLQ
014300     05  WS-COD-IMOVEL-ATUAL  PIC X(21) VALUE SPACES.           ALTBLQ
014400     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       ALTBLQ
014500     05  WS-PODE-RESERVAR     PIC X(01) VALUE 'S'.               ALTBLQ
014600         88  PODE-RESERVAR        VALUE 'S'.                    ALTBLQ
014700         88  NAO-PODE-RESERVAR    VALUE 'N'.                    ALTBLQ
014800     05  WS-IMOVEL-EXISTE     PIC X(01) VALUE 'N'.               ALTBLQ
014900         88  IMOVEL-EXISTE        VALUE 'S'.                    ALTBLQ
015000     05  FILLER               PIC X(05) VALUE SPACES.           ALTBLQ
015100***************************************************************ALTBLQ
015200 SCREEN SECTION.                                                ALTBLQ
015300 01  TELA-ALTERA-BLOQ.                                           ALTBLQ
015400     05  BLANK SCREEN.                                          ALTBLQ
015500     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  ALTBLQ
015600     05  LINE 02 COLUMN 30  VALUE 'ALTERACAO DE BLOQUEIO'.      ALTBLQ
015700     05  LINE 02 COLUMN 72  VALUE 'VRS 1.2'.                    ALTBLQ
015800     05  LINE 05 COLUMN 10  VALUE 'CODIGO DO BLOQUEIO  [ '.     ALTBLQ
015900     05  LINE 05 COLUMN 55  VALUE ' ]'.                         ALTBLQ
016000     05  LINE 08 COLUMN 10  VALUE 'NOVO MOTIVO (BRANCO=MANTEM)   ALTBLQ
016100-        '[ '.                                                  ALTBLQ
016200     05  LINE 08 COLUMN 79  VALUE ' ]'.                         ALTBLQ
016300     05  LINE 11 COLUMN 10  VALUE 'NOVA DATA INICIO (0=MANTEM) [ALTBLQ
016400-        ' '.                                                   ALTBLQ
016500     05  LINE 11 COLUMN 60  VALUE ' ]'.                         ALTBLQ
016600     05  LINE 13 COLUMN 10  VALUE 'NOVA DATA FIM    (0=MANTEM) [ALTBLQ
016700-        ' '.                                                   ALTBLQ
016800     05  LINE 13 COLUMN 60  VALUE ' ]'.                         ALTBLQ
016900***************************************************************ALTBLQ
017000 PROCEDURE DIVISION.                                             ALTBLQ
017100* ROTEIRO PRINCIPAL -- LOCALIZA O BLOQUEIO, MESCLA OS CAMPOS EM     ALTBLQ
017200* BRANCO/ZERO COM OS VALORES ANTIGOS, REVALIDA O PERIODO, EXIGE     ALTBLQ
017300* QUE O IMOVEL AINDA EXISTA (CR-2002-0031) E SO ENTAO CHECA CHOQUE  ALTBLQ
017400* CONTRA OUTROS BLOQUEIOS E RESERVAS CONFIRMADAS (CR-2003-0058).    ALTBLQ
017500 0000-INICIO.                                                    ALTBLQ
017600* ABRE OS TRES ARQUIVOS DE ENTRADA -- A SAIDA DE BLOQUEIO E ABERTA  ALTBLQ
017700* SO DENTRO DE 5000-REGRAVA-BLOQUEIO.                               ALTBLQ
017800     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                ALTBLQ
017900* CARREGA RESERVA E BLOQUEIO NAS DUAS TABELAS EM MEMORIA -- IMOVEL  ALTBLQ
018000* NAO E CARREGADO EM TABELA, E LIDO SEQUENCIALMENTE QUANDO          ALTBLQ
018100* PRECISO EM 3010-PROCURA-IMOVEL.                                   ALTBLQ
018200     PERFORM 0150-CARREGAR-TABELA THRU 0150-EXIT.               ALTBLQ
018300* PEDE O CODIGO DO BLOQUEIO E OS CAMPOS QUE PODEM SER ALTERADOS.    ALTBLQ
018400     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  ALTBLQ
018500* PROCURA O CODIGO DIGITADO NA TABELA DE BLOQUEIOS.                 ALTBLQ
018600     PERFORM 1000-LOCALIZA-BLOQUEIO THRU 1000-EXIT.             ALTBLQ
018700* CODIGO INEXISTENTE -- REJEITA ANTES DE QUALQUER VALIDACAO DE      ALTBLQ
018800* PERIODO OU IMOVEL.                                                ALTBLQ
018900     IF NOT ACHOU-BLOQUEIO                                       ALTBLQ
019000        DISPLAY (20 10) 'ALTERACAO REJEITADA - BLOQUEIO INEXISTEALTBLQ
019100-        'NTE'                                                  ALTBLQ
019200        GO TO 9999-FIM.                                          ALTBLQ
019300* PREENCHE OS CAMPOS DEIXADOS EM BRANCO/ZERO COM O VALOR ANTIGO DO  ALTBLQ
019400* BLOQUEIO -- SO O MOTIVO E MESCLADO AQUI, AS DATAS JA FORAM        ALTBLQ
019500* MESCLADAS DENTRO DA PROPRIA BUSCA (1010-PROCURA-BLOQUEIO).        ALTBLQ
019600     PERFORM 1500-MESCLA-CAMPOS THRU 1500-EXIT.                 ALTBLQ
019700* REVALIDA O PERIODO RESULTANTE DA MESCLA -- REGRA ESTRITA, IGUAL   ALTBLQ
019800* A INCLUSAO, MESMO QUE SO UMA DAS DUAS DATAS TENHA SIDO ALTERADA.  ALTBLQ
019900     PERFORM 2000-VALIDA-PERIODO THRU 2000-EXIT.                ALTBLQ
020000* DATA FIM ANTERIOR OU IGUAL A DATA INICIO -- MESMA REGRA ESTRITA   ALTBLQ
020100* DE INCBLQ, VALE TAMBEM PARA A DATA MANTIDA SEM ALTERACAO.         ALTBLQ
020200     IF NAO-PODE-RESERVAR                                        ALTBLQ
020300        DISPLAY (20 10) 'ALTERACAO REJEITADA - PERIODO INVALIDO'ALTBLQ
020400        GO TO 9999-FIM.                                          ALTBLQ
020500* CONFIRMA QUE O IMOVEL DO BLOQUEIO AINDA EXISTE NO CADASTRO --     ALTBLQ
020600* EXIGENCIA ACRESCENTADA NA VRS 1.2 (CR-2002-0031), O IMOVEL PODE   ALTBLQ
020700* TER SIDO EXCLUIDO DEPOIS QUE O BLOQUEIO FOI INCLUIDO.             ALTBLQ
020800     PERFORM 3000-VALIDA-IMOVEL THRU 3000-EXIT.                 ALTBLQ
020900* IMOVEL NAO CONSTA MAIS DO CADASTRO -- REJEITA A ALTERACAO, MESMO  ALTBLQ
021000* QUE O RESTO DOS CAMPOS ESTEJA CORRETO.                            ALTBLQ
021100     IF NOT IMOVEL-EXISTE                                        ALTBLQ
021200        DISPLAY (20 10) 'ALTERACAO REJEITADA - IMOVEL INEXISTENTALTBLQ
021300-        'E'                                                    ALTBLQ
021400        GO TO 9999-FIM.                                          ALTBLQ
021500* CHECA O NOVO PERIODO CONTRA OS OUTROS BLOQUEIOS DO IMOVEL         ALTBLQ
021600* (4010) E, SE PASSAR, CONTRA AS RESERVAS CONFIRMADAS (4020,        ALTBLQ
021700* CR-2003-0058) -- SO ENTROU NA VRS 1.3, ANTES SO CHOCAVA COM       ALTBLQ
021800* OUTROS BLOQUEIOS.                                                 ALTBLQ
021900     PERFORM 4000-VERIFICA-CHOQUE THRU 4000-EXIT.               ALTBLQ
022000* CHOQUE DETECTADO EM 4010 OU 4020 -- REJEITA SEM ALTERAR O         ALTBLQ
022100* ARQUIVO.                                                          ALTBLQ
022200     IF NAO-PODE-RESERVAR                                        ALTBLQ
022300        DISPLAY (20 10) 'ALTERACAO REJEITADA - CHOQUE COM BLOQUEALTBLQ
022400-        'IO OU RESERVA'                                         ALTBLQ
022500        GO TO 9999-FIM.                                          ALTBLQ
022600* GRAVA OS CAMPOS MESCLADOS NA LINHA E REGRAVA O ARQUIVO INTEIRO.   ALTBLQ
022700     PERFORM 5000-REGRAVA-BLOQUEIO THRU 5000-EXIT.              ALTBLQ
022800     DISPLAY (20 10) 'BLOQUEIO ALTERADO..: ' WS-COD-BLOQUEIO.   ALTBLQ
022900     GO TO 9999-FIM.                                             ALTBLQ
023000                                                                 ALTBLQ
023100* IMOVEL E BLOQUEIO E RESERVA -- OS TRES SO EM MODO DE LEITURA      ALTBLQ
023200* NESTE PONTO.                                                      ALTBLQ
023300 0100-ABRIR-ARQUIVOS.                                            ALTBLQ
023400     OPEN INPUT ARQ-BLOQUEIO.                                    ALTBLQ
023500     OPEN INPUT ARQ-RESERVA.                                     ALTBLQ
023600     OPEN INPUT ARQ-IMOVEL.                                      ALTBLQ
023700 0100-EXIT.                                                      ALTBLQ
023800     EXIT.                                                       ALTBLQ
023900                                                                 ALTBLQ
024000* MESMO PADRAO DE LEITURA ANTECIPADA + PERFORM ... UNTIL DE TODA A  ALTBLQ
024100* FAMILIA, REPETIDO PARA RESERVA E DEPOIS PARA BLOQUEIO.            ALTBLQ
024200 0150-CARREGAR-TABELA.                                           ALTBLQ
024300     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        ALTBLQ
024400     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                 ALTBLQ
024500-        UNTIL FIM-RESERVA.                                      ALTBLQ
024600     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      ALTBLQ
024700     PERFORM 0152-EMPILHA-BLOQUEIO THRU 0152-EXIT                ALTBLQ
024800-        UNTIL FIM-BLOQUEIO.                                     ALTBLQ
024900 0150-EXIT.                                                      ALTBLQ
025000     EXIT.                                                       ALTBLQ
025100                                                                 ALTBLQ
025200* EMPILHA A RESERVA LIDA E JA LE A PROXIMA.                         ALTBLQ
025300 0151-EMPILHA-RESERVA.                                           ALTBLQ
025400     ADD 1 TO QTD-RESERVAS.                                      ALTBLQ
025500     SET IX-RESV TO QTD-RESERVAS.                                ALTBLQ
025600     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             ALTBLQ
025700     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        ALTBLQ
025800 0151-EXIT.                                                      ALTBLQ
025900     EXIT.                                                       ALTBLQ
026000                                                                 ALTBLQ
026100* EMPILHA O BLOQUEIO LIDO E JA LE O PROXIMO.                        ALTBLQ
026200 0152-EMPILHA-BLOQUEIO.                                          ALTBLQ
026300     ADD 1 TO QTD-BLOQUEIOS.                                     ALTBLQ
026400     SET IX-BLOQ TO QTD-BLOQUEIOS.                               ALTBLQ
026500     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           ALTBLQ
026600     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      ALTBLQ
026700 0152-EXIT.                                                      ALTBLQ
026800     EXIT.                                                       ALTBLQ
026900                                                                 ALTBLQ
027000* CODIGO DO BLOQUEIO, NOVO MOTIVO E NOVAS DATAS -- MOTIVO EM        ALTBLQ
027100* BRANCO OU DATA EM ZERO SIGNIFICA MANTER O VALOR ANTIGO.           ALTBLQ
027200 0200-TELA-ENTRADA.                                              ALTBLQ
027300     DISPLAY TELA-ALTERA-BLOQ.                                   ALTBLQ
027400     ACCEPT (05 33) WS-COD-BLOQUEIO.                             ALTBLQ
027500     ACCEPT (08 33) WS-MOTIVO-NOVO.                              ALTBLQ
027600     ACCEPT (11 34) WS-DATA-INICIO-NOVA.                         ALTBLQ
027700     ACCEPT (13 34) WS-DATA-FIM-NOVA.                            ALTBLQ
027800 0200-EXIT.                                                      ALTBLQ
027900     EXIT.                                                       ALTBLQ
028000                                                                 ALTBLQ
028100* BUSCA SEQUENCIAL NA TABELA PELO CODIGO DIGITADO.                  ALTBLQ
028200 1000-LOCALIZA-BLOQUEIO.                                         ALTBLQ
028300     MOVE 'N' TO WS-ACHOU-BLOQUEIO.                              ALTBLQ
028400* TABELA VAZIA -- NAO HA NADA A PROCURAR, SAI SEM ACHAR.            ALTBLQ
028500     IF QTD-BLOQUEIOS = ZERO                                     ALTBLQ
028600        GO TO 1000-EXIT.                                         ALTBLQ
028700     SET IX-BLOQ TO 1.                                           ALTBLQ
028800* ALEM DE ACHAR O BLOQUEIO, JA APROVEITA A PASSAGEM PARA MESCLAR AS ALTBLQ
028900* DUAS DATAS COM O VALOR ANTIGO SE FOREM DIGITADAS COMO ZERO --     ALTBLQ
029000* SO O MOTIVO E MESCLADO DEPOIS, EM 1500-MESCLA-CAMPOS.             ALTBLQ
029100 1010-PROCURA-BLOQUEIO.                                          ALTBLQ
029200     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           ALTBLQ
029300* ACHOU -- GUARDA POSICAO E CODIGO DE IMOVEL PARA OS PARAGRAFOS     ALTBLQ
029400* SEGUINTES E JA MESCLA AS DATAS DEIXADAS EM ZERO.                  ALTBLQ
029500     IF COD-BLOQUEIO = WS-COD-BLOQUEIO                           ALTBLQ
029600        MOVE 'S' TO WS-ACHOU-BLOQUEIO                            ALTBLQ
029700        MOVE IX-BLOQ TO WS-SUBSCR-ATUAL                          ALTBLQ
029800        MOVE COD-IMOVEL-BLQ TO WS-COD-IMOVEL-ATUAL               ALTBLQ
029900* DATA INICIO NAO FOI ALTERADA -- MANTEM O VALOR GRAVADO NO         ALTBLQ
030000* BLOQUEIO.                                                         ALTBLQ
030100        IF WS-DATA-INICIO-NOVA = ZERO                            ALTBLQ
030200           MOVE DATA-INICIO-BLQ TO WS-DATA-INICIO-NOVA.          ALTBLQ
030300* DATA FIM NAO FOI ALTERADA -- MANTEM O VALOR GRAVADO NO BLOQUEIO.  ALTBLQ
030400        IF WS-DATA-FIM-NOVA = ZERO                               ALTBLQ
030500           MOVE DATA-FIM-BLQ TO WS-DATA-FIM-NOVA.                ALTBLQ
030600        GO TO 1000-EXIT.                                         ALTBLQ
030700* PROXIMA LINHA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO BATEU     ALTBLQ
030800* COM O CODIGO DIGITADO.                                            ALTBLQ
030900     SET IX-BLOQ UP BY 1.                                        ALTBLQ
031000* FIM DA TABELA SEM ACHAR O CODIGO -- WS-ACHOU-BLOQUEIO CONTINUA    ALTBLQ
031100* 'N' E O MAINLINE REJEITA A ALTERACAO.                             ALTBLQ
031200     IF IX-BLOQ > QTD-BLOQUEIOS                                  ALTBLQ
031300        GO TO 1000-EXIT.                                         ALTBLQ
031400     GO TO 1010-PROCURA-BLOQUEIO.                                ALTBLQ
031500 1000-EXIT.                                                      ALTBLQ
031600     EXIT.                                                       ALTBLQ
031700                                                                 ALTBLQ
031800* SO O MOTIVO E MESCLADO AQUI -- AS DUAS DATAS JA FORAM MESCLADAS   ALTBLQ
031900* DENTRO DA PROPRIA BUSCA, EM 1010-PROCURA-BLOQUEIO.                ALTBLQ
032000 1500-MESCLA-CAMPOS.                                              ALTBLQ
032100     MOVE TAB-REG-BLOQUEIO (WS-SUBSCR-ATUAL) TO REG-BLOQUEIO.   ALTBLQ
032200* MOTIVO NAO FOI DIGITADO -- MANTEM O MOTIVO GRAVADO NO BLOQUEIO.   ALTBLQ
032300     IF WS-MOTIVO-NOVO = SPACES                                  ALTBLQ
032400        MOVE MOTIVO-BLOQUEIO TO WS-MOTIVO-NOVO.                  ALTBLQ
032500 1500-EXIT.                                                      ALTBLQ
032600     EXIT.                                                       ALTBLQ
032700                                                                 ALTBLQ
032800* MESMA REGRA ESTRITA DE DATA-FIM ESTRITAMENTE POSTERIOR A          ALTBLQ
032900* DATA-INICIO USADA NA INCLUSAO (INCBLQ) -- VALE PARA O PERIODO     ALTBLQ
033000* RESULTANTE DA MESCLA, NAO SO PARA OS CAMPOS DIGITADOS.            ALTBLQ
033100 2000-VALIDA-PERIODO.                                             ALTBLQ
033200     MOVE 'S' TO WS-PODE-RESERVAR.                               ALTBLQ
033300* NOTE: SO TESTA '<', NAO '<=' -- DATA-FIM IGUAL A DATA-INICIO      ALTBLQ
033400* PASSARIA NESTA REGRA (MESMA OBSERVACAO JA FEITA EM INCBLQ, NUNCA  ALTBLQ
033500* CORRIGIDA AQUI).                                                  ALTBLQ
033600     IF WS-DATA-FIM-NOVA < WS-DATA-INICIO-NOVA                   ALTBLQ
033700        MOVE 'N' TO WS-PODE-RESERVAR.                            ALTBLQ
033800 2000-EXIT.                                                       ALTBLQ
033900     EXIT.                                                        ALTBLQ
034000                                                                  ALTBLQ
034100* VARRE IMOVEL.DAT SEQUENCIALMENTE ATE ACHAR O CODIGO DO IMOVEL DO  ALTBLQ
034200* BLOQUEIO -- SEM TABELA EM MEMORIA, DIFERENTE DE RESERVA E         ALTBLQ
034300* BLOQUEIO, JA QUE SO PRECISA CONFIRMAR EXISTENCIA (CR-2002-0031).  ALTBLQ
034400 3000-VALIDA-IMOVEL.                                              ALTBLQ
034500     MOVE 'N' TO WS-IMOVEL-EXISTE.                               ALTBLQ
034600* LEITURA SEQUENCIAL DIRETA DO ARQUIVO -- SE CHEGAR NO FIM SEM      ALTBLQ
034700* ACHAR, WS-IMOVEL-EXISTE CONTINUA 'N'.                             ALTBLQ
034800 3010-PROCURA-IMOVEL.                                             ALTBLQ
034900     READ ARQ-IMOVEL AT END GO TO 3000-EXIT.                     ALTBLQ
035000* ACHOU O IMOVEL DO BLOQUEIO NO CADASTRO.                           ALTBLQ
035100     IF COD-IMOVEL = WS-COD-IMOVEL-ATUAL                         ALTBLQ
035200        MOVE 'S' TO WS-IMOVEL-EXISTE                             ALTBLQ
035300        GO TO 3000-EXIT.                                         ALTBLQ
035400     GO TO 3010-PROCURA-IMOVEL.                                  ALTBLQ
035500 3000-EXIT.                                                       ALTBLQ
035600     EXIT.                                                        ALTBLQ
035700                                                                  ALTBLQ
035800***************************************************************ALTBLQ
035900* 4000-VERIFICA-CHOQUE E O PARAGRAFO GUARDA-CHUVA DO CHOQUE DE   ALTBLQ
036000* PERIODO: PRIMEIRO CONTRA OUTROS BLOQUEIOS (BLOCKDATEVALIDA-    ALTBLQ
036100* TIONSERVICE, REGRA ESTRITA, EXCLUINDO O PROPRIO BLOQUEIO) E,   ALTBLQ
036200* SE PASSAR, CONTRA AS RESERVAS CONFIRMADAS DO IMOVEL            ALTBLQ
036300* (AVAILABILITYSERVICE CAN-BLOCK).                               ALTBLQ
036400***************************************************************ALTBLQ
036500* SO CHECA CONTRA RESERVAS (4020) SE JA TIVER PASSADO PELO CHOQUE   ALTBLQ
036600* CONTRA OUTROS BLOQUEIOS (4010) -- CURTO-CIRCUITO, NAO PRECISA     ALTBLQ
036700* VARRER RESERVA SE JA FALHOU EM BLOQUEIO.                          ALTBLQ
036800 4000-VERIFICA-CHOQUE.                                            ALTBLQ
036900     PERFORM 4010-VARRE-BLOQUEIOS THRU 4010-EXIT.                ALTBLQ
037000* JA CHOCOU COM OUTRO BLOQUEIO -- NEM CHEGA A VARRER AS RESERVAS.   ALTBLQ
037100     IF NAO-PODE-RESERVAR                                        ALTBLQ
037200        GO TO 4000-EXIT.                                         ALTBLQ
037300     PERFORM 4020-VARRE-RESERVAS THRU 4020-EXIT.                 ALTBLQ
037400 4000-EXIT.                                                       ALTBLQ
037500     EXIT.                                                        ALTBLQ
037600                                                                  ALTBLQ
037700***************************************************************ALTBLQ
037800* BLOCKDATEVALIDATIONSERVICE - CHOQUE ESTRITO ENTRE BLOQUEIOS DO ALTBLQ
037900* MESMO IMOVEL, EXCLUINDO O PROPRIO BLOQUEIO DA VARREDURA.       ALTBLQ
038000***************************************************************ALTBLQ
038100* VARRE TODOS OS BLOQUEIOS DO CADASTRO, EXCLUINDO O PROPRIO         ALTBLQ
038200* BLOQUEIO EM ALTERACAO DA COMPARACAO -- SEM ISSO, O BLOQUEIO       ALTBLQ
038300* SEMPRE CHOCARIA CONSIGO MESMO.                                    ALTBLQ
038400 4010-VARRE-BLOQUEIOS.                                            ALTBLQ
038500* NAO DEVERIA ACONTECER NESTE PONTO, JA QUE O PROPRIO BLOQUEIO EM   ALTBLQ
038600* ALTERACAO ESTA NA TABELA -- MANTIDO POR SIMETRIA COM INCBLQ.      ALTBLQ
038700     IF QTD-BLOQUEIOS = ZERO                                      ALTBLQ
038800        GO TO 4010-EXIT.                                          ALTBLQ
038900* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE BLOQUEIOS.    ALTBLQ
039000     SET IX-BLOQ TO 1.                                            ALTBLQ
039100* SO COMPARA BLOQUEIOS DO MESMO IMOVEL, DIFERENTES DO PROPRIO       ALTBLQ
039200* CODIGO -- A SEGUNDA IF ANINHADA E O TESTE DE SOBREPOSICAO DE      ALTBLQ
039300* PERIODO PROPRIAMENTE DITO.                                        ALTBLQ
039400 4011-PROXIMO-BLOQUEIO.                                           ALTBLQ
039500     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.            ALTBLQ
039600* MESMO IMOVEL E OUTRO BLOQUEIO -- SO ENTAO VALE A PENA COMPARAR    ALTBLQ
039700* AS DATAS.                                                         ALTBLQ
039800     IF COD-IMOVEL-BLQ = WS-COD-IMOVEL-ATUAL                      ALTBLQ
039900        AND COD-BLOQUEIO NOT = WS-COD-BLOQUEIO                   ALTBLQ
040000* SOBREPOSICAO CLASSICA DE INTERVALOS -- INICIO DO OUTRO ANTES DO   ALTBLQ
040100* FIM NOVO E FIM DO OUTRO DEPOIS DO INICIO NOVO.                    ALTBLQ
040200        IF DATA-INICIO-BLQ < WS-DATA-FIM-NOVA                    ALTBLQ
040300           AND DATA-FIM-BLQ > WS-DATA-INICIO-NOVA                ALTBLQ
040400              MOVE 'N' TO WS-PODE-RESERVAR                       ALTBLQ
040500              GO TO 4010-EXIT.                                   ALTBLQ
040600* PROXIMO BLOQUEIO DA TABELA -- SO CHEGA AQUI SE O ATUAL NAO        ALTBLQ
040700* CONFLITOU.                                                        ALTBLQ
040800     SET IX-BLOQ UP BY 1.                                         ALTBLQ
040900* FIM DA TABELA DE BLOQUEIOS SEM CONFLITO -- WS-PODE-RESERVAR       ALTBLQ
041000* PERMANECE 'S' PARA A CHECAGEM SEGUINTE (4020).                    ALTBLQ
041100     IF IX-BLOQ > QTD-BLOQUEIOS                                   ALTBLQ
041200        GO TO 4010-EXIT.                                          ALTBLQ
041300* AINDA HA BLOQUEIOS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.   ALTBLQ
041400     GO TO 4011-PROXIMO-BLOQUEIO.                                 ALTBLQ
041500 4010-EXIT.                                                       ALTBLQ
041600     EXIT.                                                        ALTBLQ
041700                                                                  ALTBLQ
041800***************************************************************ALTBLQ
041900* AVAILABILITYSERVICE - CHECAGEM CAN-BLOCK.  VARRE AS RESERVAS   ALTBLQ
042000* CONFIRMADAS DO MESMO IMOVEL CONTRA O NOVO PERIODO DO BLOQUEIO  ALTBLQ
042100* (SEM EXCLUSAO DE ID PROPRIA - O BLOQUEIO NAO TEM RESERVA A SE  ALTBLQ
042200* EXCLUIR).  OS OUTROS BLOQUEIOS JA FORAM CHECADOS EM 4010.      ALTBLQ
042300***************************************************************ALTBLQ
042400* SO CHECA RESERVA CONFIRMADA, NAO PENDENTE NEM CANCELADA -- MESMA  ALTBLQ
042500* REGRA DE DISPONIBILIDADE USADA NA INCLUSAO DE RESERVA E DE        ALTBLQ
042600* BLOQUEIO.                                                         ALTBLQ
042700 4020-VARRE-RESERVAS.                                            ALTBLQ
042800* NENHUMA RESERVA CADASTRADA -- NAO HA COMO CHOCAR.                 ALTBLQ
042900     IF QTD-RESERVAS = ZERO                                      ALTBLQ
043000        GO TO 4020-EXIT.                                         ALTBLQ
043100* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE RESERVAS.     ALTBLQ
043200     SET IX-RESV TO 1.                                           ALTBLQ
043300* SO COMPARA RESERVAS CONFIRMADAS DO MESMO IMOVEL -- A SEGUNDA IF   ALTBLQ
043400* ANINHADA E O TESTE DE SOBREPOSICAO DE PERIODO CONTRA CHECKIN E    ALTBLQ
043500* CHECKOUT.                                                         ALTBLQ
043600 4021-PROXIMA-RESERVA.                                           ALTBLQ
043700     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             ALTBLQ
043800* MESMO IMOVEL E RESERVA CONFIRMADA -- SO ENTAO VALE A PENA         ALTBLQ
043900* COMPARAR AS DATAS.                                                ALTBLQ
044000     IF COD-IMOVEL-RESV = WS-COD-IMOVEL-ATUAL                    ALTBLQ
044100        AND RSV-CONFIRMADA                                       ALTBLQ
044200* MESMA REGRA DE SOBREPOSICAO USADA CONTRA OUTROS BLOQUEIOS, AGORA  ALTBLQ
044300* COM CHECKIN/CHECKOUT NO LUGAR DE DATA-INICIO/DATA-FIM.            ALTBLQ
044400        IF DATA-CHECKIN NOT > WS-DATA-FIM-NOVA                   ALTBLQ
044500           AND DATA-CHECKOUT NOT < WS-DATA-INICIO-NOVA           ALTBLQ
044600              MOVE 'N' TO WS-PODE-RESERVAR                       ALTBLQ
044700              GO TO 4020-EXIT.                                   ALTBLQ
044800* PROXIMA RESERVA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO         ALTBLQ
044900* CONFLITOU.                                                        ALTBLQ
045000     SET IX-RESV UP BY 1.                                        ALTBLQ
045100* FIM DA TABELA DE RESERVAS SEM CONFLITO -- WS-PODE-RESERVAR        ALTBLQ
045200* PERMANECE 'S'.                                                    ALTBLQ
045300     IF IX-RESV > QTD-RESERVAS                                   ALTBLQ
045400        GO TO 4020-EXIT.                                         ALTBLQ
045500* AINDA HA RESERVAS PARA COMPARAR -- VOLTA AO TOPO DO PARAGRAFO.    ALTBLQ
045600     GO TO 4021-PROXIMA-RESERVA.                                 ALTBLQ
045700 4020-EXIT.                                                      ALTBLQ
045800     EXIT.                                                       ALTBLQ
045900                                                                 ALTBLQ
046000* GRAVA OS TRES CAMPOS MESCLADOS NA COPY, ATUALIZA A LINHA NA       ALTBLQ
046100* TABELA E SO ENTAO FECHA A ENTRADA E ABRE A SAIDA PARA REGRAVAR O  ALTBLQ
046200* ARQUIVO INTEIRO -- MESMA ORDEM DE ALTRSV.                         ALTBLQ
046300 5000-REGRAVA-BLOQUEIO.                                           ALTBLQ
046400     MOVE TAB-REG-BLOQUEIO (WS-SUBSCR-ATUAL) TO REG-BLOQUEIO.    ALTBLQ
046500* OS TRES CAMPOS MESCLADOS SUBSTITUEM OS VALORES ANTIGOS NA COPY,   ALTBLQ
046600* SEJAM ELES O VALOR DIGITADO OU O VALOR MANTIDO PELA MESCLA.       ALTBLQ
046700     MOVE WS-MOTIVO-NOVO      TO MOTIVO-BLOQUEIO.                 ALTBLQ
046800     MOVE WS-DATA-INICIO-NOVA TO DATA-INICIO-BLQ.                 ALTBLQ
046900     MOVE WS-DATA-FIM-NOVA    TO DATA-FIM-BLQ.                    ALTBLQ
047000     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (WS-SUBSCR-ATUAL).    ALTBLQ
047100     CLOSE ARQ-BLOQUEIO.                                          ALTBLQ
047200     OPEN OUTPUT ARQ-SAIDA-BLQ.                                   ALTBLQ
047300* INICIA A REGRAVACAO PELA PRIMEIRA LINHA DA TABELA.                ALTBLQ
047400     SET IX-BLOQ TO 1.                                            ALTBLQ
047500* REGRAVA A TABELA INTEIRA, LINHA POR LINHA, JA COM O BLOQUEIO      ALTBLQ
047600* ALTERADO NA POSICAO ORIGINAL -- MESMO PADRAO DE REGRAVACAO TOTAL  ALTBLQ
047700* USADO PELOS PROGRAMAS DE RESERVA E DE IMOVEL.                     ALTBLQ
047800 5010-REGRAVA-LINHA.                                              ALTBLQ
047900     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-SAIDA-BLQ.           ALTBLQ
048000     WRITE REG-SAIDA-BLQ.                                         ALTBLQ
048100* PROXIMA LINHA A GRAVAR.                                           ALTBLQ
048200     SET IX-BLOQ UP BY 1.                                         ALTBLQ
048300* TODAS AS LINHAS DA TABELA JA FORAM ESCRITAS EM ARQ-SAIDA-BLQ.     ALTBLQ
048400     IF IX-BLOQ > QTD-BLOQUEIOS                                   ALTBLQ
048500        GO TO 5000-EXIT.                                          ALTBLQ
048600* AINDA HA LINHAS PARA GRAVAR -- VOLTA AO TOPO DO PARAGRAFO.        ALTBLQ
048700     GO TO 5010-REGRAVA-LINHA.                                    ALTBLQ
048800 5000-EXIT.                                                       ALTBLQ
048900     CLOSE ARQ-SAIDA-BLQ.                                         ALTBLQ
049000     EXIT.                                                        ALTBLQ
049100                                                                  ALTBLQ
049200* PONTO UNICO DE SAIDA -- FECHA IMOVEL E RESERVA, QUE FICARAM       ALTBLQ
049300* ABERTOS DESDE 0100-ABRIR-ARQUIVOS; BLOQUEIO JA FOI FECHADO E      ALTBLQ
049400* REABERTO DENTRO DE 5000-REGRAVA-BLOQUEIO.                         ALTBLQ
049500 9999-FIM.                                                        ALTBLQ
049600     CLOSE ARQ-IMOVEL.                                            ALTBLQ
049700     CLOSE ARQ-RESERVA.                                           ALTBLQ
049800     STOP RUN.                                                    ALTBLQ
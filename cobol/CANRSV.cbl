000100 IDENTIFICATION DIVISION.                                       CANRSV
000200 PROGRAM-ID.    CANRSV-COB.                                     CANRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            CANRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. CANRSV
000500 DATE-WRITTEN.  30/04/1988.                                     CANRSV
000600 DATE-COMPILED.                                                 CANRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     CANRSV
000800***************************************************************CANRSV
000900*                                                              *CANRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *CANRSV
001100*    FINALIDADE : CANCELAMENTO DE UMA RESERVA (SITUACAO PASSA  *CANRSV
001200*                 PARA CANCELLED).  RESPEITA A CHAVE DE        *CANRSV
001300*                 IDEMPOTENCIA - SE A CHAVE JA FOI PROCESSADA   *CANRSV
001400*                 ANTES, DEVOLVE O MESMO RESULTADO SEM REPETIR  *CANRSV
001500*                 O CANCELAMENTO (LINHA DISCADA PODE REENVIAR   *CANRSV
001600*                 A TRANSACAO MAIS DE UMA VEZ).                *CANRSV
001700*                                                              *CANRSV
001800*    VRS         DATA           DESCRICAO                      *CANRSV
001900*    1.0         30/04/1988     IMPLANTACAO                    *CANRSV
002000*    1.1         09/12/1998     RFB - DATAS EM CCYYMMDD         CANRSV
002100*                               (BUG 1998-231, Y2K)             CANRSV
002200*    1.2         21/01/1999     RFB - GRAVACAO DA CHAVE DE      CANRSV
002300*                               IDEMPOTENCIA (BUG 1999-014)     CANRSV
002400*    1.3         03/05/2002     MTS - CANCELAR RESERVA JA       CANRSV
002500*                               CANCELADA NAO E ERRO (IDEMPO-   CANRSV
002600*                               TENTE POR NATUREZA) (CR-2002-31)CANRSV
002700*                                                              *CANRSV
002800***************************************************************CANRSV
002900 ENVIRONMENT DIVISION.                                          CANRSV
003000 CONFIGURATION SECTION.                                         CANRSV
003100* UPSI-0 DISTINGUE RODADA EM LOTE (CANCELAMENTO EM MASSA POR JOB    CANRSV
003200* NOTURNO) DE RODADA INTERATIVA -- HOJE NENHUM PARAGRAFO TESTA      CANRSV
003300* SIRESERVA-EM-LOTE, RESERVADO PARA UM FUTURO CANCELAMENTO EM       CANRSV
003400* LOTE (VER CONRSV.CBL PARA UM USO REAL DESTA CHAVE).               CANRSV
003500 SPECIAL-NAMES.                                                 CANRSV
003600* C01 CONTROLA O SALTO DE FORMULARIO EM UM EVENTUAL RELATORIO DE    CANRSV
003700* CANCELAMENTOS -- ESTE PROGRAMA NAO IMPRIME NADA HOJE, MAS A       CANRSV
003800* CLAUSULA FICA PADRONIZADA EM TODOS OS PROGRAMAS DA FAMILIA.       CANRSV
003900     C01 IS TOP-OF-FORM                                         CANRSV
004000     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          CANRSV
004100     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       CANRSV
004200              OFF STATUS IS SIRESERVA-INTERATIVO.               CANRSV
004300 INPUT-OUTPUT SECTION.                                          CANRSV
004400 FILE-CONTROL.                                                  CANRSV
004500* RESERVA E LIDO INTEIRO PARA A TABELA EM 0150-CARREGAR-TABELAS,    CANRSV
004600* ALTERADO EM MEMORIA E REGRAVADO POR INTEIRO EM                    CANRSV
004700* 3000-CANCELA-RESERVA -- NAO HA UPDATE POSICIONAL.                 CANRSV
004800* NOME LOGICO RESERVA -- O CATALOGO DE ARQUIVOS DESTE AMBIENTE E    CANRSV
004900* QUEM RESOLVE PARA O ARQUIVO FISICO NA HORA DA EXECUCAO.           CANRSV
005000     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      CANRSV
005100                 ORGANIZATION IS SEQUENTIAL                     CANRSV
005200                 FILE STATUS IS FS-RESERVA.                     CANRSV
005300* IDEMPOT.DAT GUARDA O HISTORICO DE TRANSACOES JA PROCESSADAS --    CANRSV
005400* MESMO MECANISMO DE CHAVE DE IDEMPOTENCIA USADO EM INCRSV.CBL,     CANRSV
005500* AQUI DO LADO DO CANCELAMENTO.                                     CANRSV
005600     SELECT ARQ-IDEMPOT  ASSIGN TO IDEMPOT                      CANRSV
005700                 ORGANIZATION IS SEQUENTIAL                     CANRSV
005800                 FILE STATUS IS FS-IDEMPOT.                     CANRSV
005900* RESVNOVA APONTA PARA O MESMO ARQUIVO FISICO DE RESERVA (VALUE     CANRSV
006000* OF FILE-ID IGUAL) -- O NOME LOGICO DIFERENTE SO EXISTE PARA       CANRSV
006100* PERMITIR ABRIR EM OUTPUT DEPOIS DE FECHAR EM INPUT.               CANRSV
006200     SELECT ARQ-SAIDA-RESV ASSIGN TO RESVNOVA                   CANRSV
006300                 ORGANIZATION IS SEQUENTIAL                     CANRSV
006400                 FILE STATUS IS FS-SAIDA-RESV.                  CANRSV
006500* MESMA CONVENCAO PARA IDEMPOT.DAT -- IDMPNOVO E O NOME LOGICO DE   CANRSV
006600* SAIDA DO MESMO ARQUIVO FISICO DE IDEMPOT.                         CANRSV
006700     SELECT ARQ-SAIDA-IDMP ASSIGN TO IDMPNOVO                   CANRSV
006800                 ORGANIZATION IS SEQUENTIAL                     CANRSV
006900                 FILE STATUS IS FS-SAIDA-IDMP.                  CANRSV
007000***************************************************************CANRSV
007100 DATA DIVISION.                                                 CANRSV
007200 FILE SECTION.                                                  CANRSV
007300* 130 POSICOES -- LAYOUT DEFINIDO EM RSVRESV.CPY, COMPARTILHADO     CANRSV
007400* POR TODOS OS PROGRAMAS QUE MEXEM EM RESERVA.DAT.                  CANRSV
007500 FD  ARQ-RESERVA                                                CANRSV
007600     LABEL RECORD STANDARD                                      CANRSV
007700* VALUE OF FILE-ID EXPLICITO, ALEM DO SELECT/ASSIGN -- REDUNDANTE   CANRSV
007800* NESTE AMBIENTE, MAS E A CONVENCAO HERDADA DE INCRSV.CBL.          CANRSV
007900     VALUE OF FILE-ID 'RESERVA.DAT'                             CANRSV
008000     RECORD CONTAINS 130 CHARACTERS.                            CANRSV
008100 COPY RSVRESV.                                                  CANRSV
008200 FD  ARQ-IDEMPOT                                                CANRSV
008300     LABEL RECORD STANDARD                                      CANRSV
008400     VALUE OF FILE-ID 'IDEMPOT.DAT'                             CANRSV
008500     RECORD CONTAINS 74 CHARACTERS.                             CANRSV
008600* REGISTRO SEM QUEBRA DE CAMPOS NA FD -- OS CAMPOS REAIS SO         CANRSV
008700* APARECEM VIA COPY RSVIDMP MAIS ABAIXO, NA WORKING-STORAGE.        CANRSV
008800 01  REG-IDEMPOT-FD                    PIC X(74).               CANRSV
008900 FD  ARQ-SAIDA-RESV                                              CANRSV
009000     LABEL RECORD STANDARD                                      CANRSV
009100     VALUE OF FILE-ID 'RESERVA.DAT'                             CANRSV
009200     RECORD CONTAINS 130 CHARACTERS.                            CANRSV
009300* MESMO TRUQUE DE INCRSV.CBL/ALTRSV.CBL: SAIDA SEM ESTRUTURA DE     CANRSV
009400* CAMPOS, JA QUE A GRAVACAO SAI DIRETO DA LINHA DA TABELA.          CANRSV
009500 01  REG-SAIDA-RESV                    PIC X(130).              CANRSV
009600 FD  ARQ-SAIDA-IDMP                                              CANRSV
009700     LABEL RECORD STANDARD                                      CANRSV
009800     VALUE OF FILE-ID 'IDEMPOT.DAT'                             CANRSV
009900     RECORD CONTAINS 74 CHARACTERS.                             CANRSV
010000* IDEM PARA O ARQUIVO DE IDEMPOTENCIA REGRAVADO.                    CANRSV
010100 01  REG-SAIDA-IDMP                    PIC X(74).               CANRSV
010200***************************************************************CANRSV
010300 WORKING-STORAGE SECTION.                                       CANRSV
010400* MARCADOR VISUAL DE INICIO DA WORKING-STORAGE -- SEM USO EM        CANRSV
010500* TEMPO DE EXECUCAO, SO PARA QUEM LE O LISTING IMPRESSO.            CANRSV
010600 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE CANRSV*'.CANRSV
010700 01  WS-STATUS-ARQUIVOS.                                        CANRSV
010800     05  FS-RESERVA          PIC X(02) VALUE '00'.              CANRSV
010900     05  FS-IDEMPOT          PIC X(02) VALUE '00'.              CANRSV
011000     05  FS-SAIDA-RESV       PIC X(02) VALUE '00'.              CANRSV
011100* QUATRO FILE STATUS, UM POR SELECT -- NENHUM E TESTADO APOS OS     CANRSV
011200* COMANDOS DE E/S HOJE, FICAM DISPONIVEIS PARA UM FUTURO TESTE      CANRSV
011300* DE ERRO DE E/S SEM PRECISAR MEXER NO LAYOUT.                      CANRSV
011400     05  FS-SAIDA-IDMP       PIC X(02) VALUE '00'.              CANRSV
011500     05  FILLER              PIC X(08) VALUE SPACES.            CANRSV
011600 01  WS-CHAVES-FIM.                                             CANRSV
011700* LEITURA ANTECIPADA PADRAO -- 'N' ATE O READ BATER NO FIM DO       CANRSV
011800* ARQUIVO, DEPOIS PERMANECE 'S' PELO RESTO DA CORRIDA.              CANRSV
011900     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                CANRSV
012000         88  FIM-RESERVA          VALUE 'S'.                    CANRSV
012100     05  WS-FIM-IDEMPOT      PIC X(01) VALUE 'N'.                CANRSV
012200         88  FIM-IDEMPOT          VALUE 'S'.                    CANRSV
012300     05  FILLER              PIC X(04) VALUE SPACES.            CANRSV
012400* TABELA EM MEMORIA DE TODAS AS RESERVAS -- MESMO OCCURS 2000       CANRSV
012500* USADO EM TODA A FAMILIA DE PROGRAMAS DE RESERVA.                  CANRSV
012600 01  TAB-RESERVAS.                                               CANRSV
012700     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          CANRSV
012800     05  FILLER              PIC X(03) VALUE SPACES.             CANRSV
012900     05  OCOR-RESERVA OCCURS 2000 TIMES                          CANRSV
013000                      INDEXED BY IX-RESV.                        CANRSV
013100         10  TAB-REG-RESERVA PIC X(130).                        CANRSV
013200* LAYOUT DE 74 POSICOES DA CHAVE DE IDEMPOTENCIA -- CHAVE, TIPO     CANRSV
013300* DE TRANSACAO, ID DO RESULTADO E SITUACAO DO RESULTADO.            CANRSV
013400 COPY RSVIDMP.                                                  CANRSV
013500 01  WS-CANDIDATO.                                              CANRSV
013600* 36 POSICOES -- MESMO TAMANHO DE CHAVE-IDEMPOT NO COPYBOOK, JA     CANRSV
013700* QUE E COMPARADA CAMPO A CAMPO CONTRA A TABELA CARREGADA.          CANRSV
013800     05  WS-CHAVE-IDEMPOT     PIC X(36) VALUE SPACES.           CANRSV
013900     05  WS-COD-RESERVA       PIC X(21) VALUE SPACES.           CANRSV
014000     05  FILLER               PIC X(07) VALUE SPACES.           CANRSV
014100 01  WS-RESULTADO.                                              CANRSV
014200     05  WS-ACHOU-RESERVA     PIC X(01) VALUE 'N'.               CANRSV
014300         88  ACHOU-RESERVA        VALUE 'S'.                    CANRSV
014400* GUARDA O SUBSCRITO DA RESERVA ACHADA EM 2010-PROCURA-RESERVA --   CANRSV
014500* EVITA REPETIR A VARREDURA EM 3000-CANCELA-RESERVA.                CANRSV
014600     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       CANRSV
014700* SO VIRA 'S' SE A CHAVE DE IDEMPOTENCIA DIGITADA JA CONSTAR NA     CANRSV
014800* TABELA -- CONTROLA O REPLAY EM 0000-INICIO.                       CANRSV
014900     05  WS-JA-REPETIDA       PIC X(01) VALUE 'N'.               CANRSV
015000         88  JA-REPETIDA          VALUE 'S'.                    CANRSV
015100* SUBSCRITO DA ENTRADA DE IDEMPOTENCIA JA EXISTENTE -- HOJE SO      CANRSV
015200* GUARDADO, NAO USADO PARA REEXIBIR O RESULTADO ANTERIOR EM         CANRSV
015300* DETALHE (A TELA SO AVISA 'CHAMADA REPETIDA').                     CANRSV
015400     05  WS-SUBSCR-IDMP-ANT   PIC S9(05) COMP VALUE ZERO.       CANRSV
015500     05  FILLER               PIC X(05) VALUE SPACES.           CANRSV
015600***************************************************************CANRSV
015700 SCREEN SECTION.                                                CANRSV
015800* TELA UNICA COM DOIS CAMPOS DE ENTRADA -- CHAVE DE IDEMPOTENCIA    CANRSV
015900* E CODIGO DA RESERVA A CANCELAR.                                   CANRSV
016000 01  TELA-CANCELA.                                               CANRSV
016100     05  BLANK SCREEN.                                          CANRSV
016200     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  CANRSV
016300     05  LINE 02 COLUMN 30  VALUE 'CANCELAMENTO DE RESERVA'.    CANRSV
016400     05  LINE 02 COLUMN 72  VALUE 'VRS 1.3'.                    CANRSV
016500     05  LINE 05 COLUMN 10  VALUE 'CHAVE DE IDEMPOTENCIA [ '.   CANRSV
016600     05  LINE 05 COLUMN 70  VALUE ' ]'.                         CANRSV
016700     05  LINE 07 COLUMN 10  VALUE 'CODIGO DA RESERVA     [ '.   CANRSV
016800     05  LINE 07 COLUMN 55  VALUE ' ]'.                         CANRSV
016900***************************************************************CANRSV
017000 PROCEDURE DIVISION.                                             CANRSV
017100 0000-INICIO.                                                    CANRSV
017200* ROTEIRO PRINCIPAL: ABRE, CARREGA TABELAS, LE TELA, CHECA          CANRSV
017300* IDEMPOTENCIA, LOCALIZA, CANCELA, GRAVA IDEMPOTENCIA -- QUALQUER   CANRSV
017400* REJEICAO SAI DIRETO PARA 9999-FIM PELO GO TO.                     CANRSV
017500     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                CANRSV
017600     PERFORM 0150-CARREGAR-TABELAS THRU 0150-EXIT.              CANRSV
017700     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  CANRSV
017800* PRIMEIRA COISA A CHECAR APOS A TELA -- SE A CHAVE JA FOI          CANRSV
017900* PROCESSADA, NEM VALE A PENA LOCALIZAR A RESERVA DE NOVO.          CANRSV
018000     PERFORM 1000-VERIFICA-IDEMPOT THRU 1000-EXIT.              CANRSV
018100* REPLAY: A LINHA DISCADA PODE REENVIAR A MESMA TRANSACAO MAIS DE   CANRSV
018200* UMA VEZ -- DEVOLVE O MESMO AVISO SEM CANCELAR DE NOVO NEM         CANRSV
018300* GRAVAR UMA SEGUNDA ENTRADA DE IDEMPOTENCIA.                       CANRSV
018400     IF JA-REPETIDA                                              CANRSV
018500        DISPLAY (20 10) 'CHAMADA REPETIDA - DEVOLVENDO RESULTADO CANRSV
018600-        'ANTERIOR'                                              CANRSV
018700        GO TO 9999-FIM.                                          CANRSV
018800* SO CHEGA AQUI SE A CHAVE FOR NOVA -- PROCURA A RESERVA PELO       CANRSV
018900* CODIGO DIGITADO NA TABELA CARREGADA EM 0150-CARREGAR-TABELAS.     CANRSV
019000     PERFORM 2000-LOCALIZA-RESERVA THRU 2000-EXIT.              CANRSV
019100     IF NOT ACHOU-RESERVA                                        CANRSV
019200        DISPLAY (20 10) 'CANCELAMENTO REJEITADO - RESERVA INEXISTCANRSV
019300-        'ENTE'                                                  CANRSV
019400        GO TO 9999-FIM.                                          CANRSV
019500* MUDA A SITUACAO PARA CANCELLED E REGRAVA RESERVA.DAT -- ACEITA    CANRSV
019600* CANCELAR UMA RESERVA JA CANCELADA (CR-2002-0031), POR ISSO NAO    CANRSV
019700* HA TESTE DE SITUACAO-RESV ANTES DESTE PERFORM.                    CANRSV
019800     PERFORM 3000-CANCELA-RESERVA THRU 3000-EXIT.               CANRSV
019900* ULTIMO PASSO -- SO GRAVA A ENTRADA DE IDEMPOTENCIA DEPOIS DO      CANRSV
020000* CANCELAMENTO TER SIDO EFETIVADO NO ARQUIVO.                       CANRSV
020100     PERFORM 8000-GRAVA-IDEMPOT THRU 8000-EXIT.                 CANRSV
020200* MENSAGEM DE SUCESSO -- SO E EXIBIDA SE NENHUM DOS GO TO DE        CANRSV
020300* REJEICAO ACIMA FOI TOMADO.                                        CANRSV
020400     DISPLAY (20 10) 'RESERVA CANCELADA..: ' WS-COD-RESERVA.    CANRSV
020500     GO TO 9999-FIM.                                             CANRSV
020600                                                                 CANRSV
020700 0100-ABRIR-ARQUIVOS.                                            CANRSV
020800* SO ABRE OS DOIS ARQUIVOS DE ENTRADA -- OS DE SAIDA SAO ABERTOS    CANRSV
020900* MAIS ADIANTE, DENTRO DOS PARAGRAFOS QUE REGRAVAM.                 CANRSV
021000* AMBOS EM INPUT -- NENHUM DOS DOIS E ALTERADO NESTE PARAGRAFO,     CANRSV
021100* SO LIDOS PARA MONTAR AS TABELAS EM 0150-CARREGAR-TABELAS.         CANRSV
021200     OPEN INPUT ARQ-RESERVA.                                     CANRSV
021300* AS DUAS TABELAS SO SAO USADAS DEPOIS QUE OS DOIS ARQUIVOS         CANRSV
021400* ESTIVEREM ABERTOS -- 0150-CARREGAR-TABELAS LE OS DOIS EM          CANRSV
021500* SEQUENCIA, NAO INTERCALADO.                                       CANRSV
021600     OPEN INPUT ARQ-IDEMPOT.                                     CANRSV
021700 0100-EXIT.                                                      CANRSV
021800     EXIT.                                                       CANRSV
021900                                                                 CANRSV
022000 0150-CARREGAR-TABELAS.                                          CANRSV
022100* CARREGA RESERVA.DAT E IDEMPOT.DAT INTEIRos NA MEMORIA -- MESMA    CANRSV
022200* CONVENCAO DE READ/PERFORM.../UNTIL FIM- DE TODA A FAMILIA.        CANRSV
022300     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        CANRSV
022400     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                CANRSV
022500-        UNTIL FIM-RESERVA.                                      CANRSV
022600     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        CANRSV
022700     PERFORM 0152-EMPILHA-IDEMPOT THRU 0152-EXIT                CANRSV
022800-        UNTIL FIM-IDEMPOT.                                      CANRSV
022900 0150-EXIT.                                                      CANRSV
023000     EXIT.                                                       CANRSV
023100                                                                 CANRSV
023200 0151-EMPILHA-RESERVA.                                           CANRSV
023300* UMA LINHA POR ITERACAO -- ADD 1/SET IX-RESV/MOVE/READ, NA         CANRSV
023400* ORDEM, PARA NAO PERDER A ULTIMA LINHA LIDA ANTES DO FIM.          CANRSV
023500     ADD 1 TO QTD-RESERVAS.                                      CANRSV
023600     SET IX-RESV TO QTD-RESERVAS.                                CANRSV
023700     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             CANRSV
023800     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        CANRSV
023900 0151-EXIT.                                                      CANRSV
024000     EXIT.                                                       CANRSV
024100                                                                 CANRSV
024200 0152-EMPILHA-IDEMPOT.                                           CANRSV
024300* MESMO PADRAO DE 0151, AGORA PARA O ARQUIVO DE IDEMPOTENCIA --     CANRSV
024400* OS QUATRO CAMPOS DO REGISTRO SAO COPIADOS UM A UM PARA A          CANRSV
024500* TABELA.                                                           CANRSV
024600     ADD 1 TO QTD-IDEMPOT.                                       CANRSV
024700     SET IX-IDEMPOT TO QTD-IDEMPOT.                              CANRSV
024800     MOVE CHAVE-IDEMPOT      TO TAB-CHV-IDEMPOT (IX-IDEMPOT).   CANRSV
024900     MOVE TIPO-RESULTADO     TO TAB-TIPO-RESULTADO (IX-IDEMPOT).CANRSV
025000     MOVE ID-RESULTADO       TO TAB-ID-RESULTADO (IX-IDEMPOT).  CANRSV
025100     MOVE SITUACAO-RESULTADO TO TAB-SITUACAO-RESULT (IX-IDEMPOT)CANRSV
025200-        .                                                      CANRSV
025300     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        CANRSV
025400 0152-EXIT.                                                      CANRSV
025500     EXIT.                                                       CANRSV
025600                                                                 CANRSV
025700 0200-TELA-ENTRADA.                                              CANRSV
025800* DOIS ACCEPT NA ORDEM DA TELA -- CHAVE DE IDEMPOTENCIA PRIMEIRO,   CANRSV
025900* DEPOIS O CODIGO DA RESERVA.                                       CANRSV
026000* MONTA A TELA COMPLETA ANTES DE PEDIR OS CAMPOS -- ORDEM PADRAO    CANRSV
026100* DE TODOS OS PROGRAMAS INTERATIVOS DESTA FAMILIA.                  CANRSV
026200     DISPLAY TELA-CANCELA.                                       CANRSV
026300     ACCEPT (05 34) WS-CHAVE-IDEMPOT.                            CANRSV
026400     ACCEPT (07 33) WS-COD-RESERVA.                              CANRSV
026500 0200-EXIT.                                                      CANRSV
026600     EXIT.                                                       CANRSV
026700                                                                 CANRSV
026800***************************************************************CANRSV
026900* SE A CHAVE DE IDEMPOTENCIA JA FOI PROCESSADA, NAO REPETE O     CANRSV
027000* CANCELAMENTO - APENAS SINALIZA PARA DEVOLVER O RESULTADO       CANRSV
027100* ANTERIOR (REPLAY).                                             CANRSV
027200***************************************************************CANRSV
027300 1000-VERIFICA-IDEMPOT.                                          CANRSV
027400* ZERA O INDICADOR ANTES DE VARRER -- SE A TABELA DE IDEMPOTENCIA   CANRSV
027500* ESTIVER VAZIA, NUNCA HOUVE TRANSACAO ANTERIOR.                    CANRSV
027600     MOVE 'N' TO WS-JA-REPETIDA.                                 CANRSV
027700* PRIMEIRA CHAMADA DO PROGRAMA NUNCA TEM IDEMPOT.DAT COM            CANRSV
027800* REGISTROS -- SAI DIRETO SEM VARRER.                               CANRSV
027900     IF QTD-IDEMPOT = ZERO                                       CANRSV
028000        GO TO 1000-EXIT.                                         CANRSV
028100     SET IX-IDEMPOT TO 1.                                        CANRSV
028200 1010-PROCURA-IDEMPOT.                                           CANRSV
028300* COMPARACAO EXATA DE 36 POSICOES -- A CHAVE E GERADA PELO          CANRSV
028400* SISTEMA QUE ORIGINOU A TRANSACAO, NUNCA DIGITADA PELO OPERADOR    CANRSV
028500* NO CASO DE REENVIO AUTOMATICO DA LINHA DISCADA.                   CANRSV
028600     IF TAB-CHV-IDEMPOT (IX-IDEMPOT) = WS-CHAVE-IDEMPOT          CANRSV
028700        MOVE 'S' TO WS-JA-REPETIDA                               CANRSV
028800        MOVE IX-IDEMPOT TO WS-SUBSCR-IDMP-ANT                    CANRSV
028900        GO TO 1000-EXIT.                                         CANRSV
029000* AVANCA O SUBSCRITO -- SE PASSAR DE QTD-IDEMPOT, A CHAVE NAO       CANRSV
029100* CONSTA E O GO TO ABAIXO ENCERRA A VARREDURA.                      CANRSV
029200     SET IX-IDEMPOT UP BY 1.                                     CANRSV
029300* CONDICAO DE PARADA DA VARREDURA DE IDEMPOTENCIA -- SUBSCRITO      CANRSV
029400* LIMITADO PELA QUANTIDADE REALMENTE CARREGADA.                     CANRSV
029500     IF IX-IDEMPOT > QTD-IDEMPOT                                 CANRSV
029600        GO TO 1000-EXIT.                                         CANRSV
029700     GO TO 1010-PROCURA-IDEMPOT.                                 CANRSV
029800 1000-EXIT.                                                      CANRSV
029900     EXIT.                                                       CANRSV
030000                                                                 CANRSV
030100 2000-LOCALIZA-RESERVA.                                          CANRSV
030200* MESMA CONVENCAO DE INCRSV.CBL/ALTRSV.CBL -- INDICADOR SO VIRA     CANRSV
030300* 'S' DENTRO DO IF DE IGUALDADE DE CODIGO.                          CANRSV
030400     MOVE 'N' TO WS-ACHOU-RESERVA.                               CANRSV
030500     IF QTD-RESERVAS = ZERO                                      CANRSV
030600        GO TO 2000-EXIT.                                         CANRSV
030700* INICIO DA VARREDURA LINEAR DA TABELA DE RESERVAS -- SO CHEGA      CANRSV
030800* AQUI SE QTD-RESERVAS FOR MAIOR QUE ZERO.                          CANRSV
030900     SET IX-RESV TO 1.                                           CANRSV
031000 2010-PROCURA-RESERVA.                                           CANRSV
031100     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             CANRSV
031200* CODIGO DIGITADO PRECISA BATER EXATO COM O CODIGO GRAVADO NA       CANRSV
031300* INCLUSAO -- SEM CONVERSAO DE CAIXA NEM TRIM DE BRANCOS.           CANRSV
031400     IF COD-RESERVA = WS-COD-RESERVA                             CANRSV
031500        MOVE 'S' TO WS-ACHOU-RESERVA                             CANRSV
031600        MOVE IX-RESV TO WS-SUBSCR-ATUAL                          CANRSV
031700        GO TO 2000-EXIT.                                         CANRSV
031800     SET IX-RESV UP BY 1.                                        CANRSV
031900* MESMA CONDICAO DE PARADA DA VARREDURA DE IDEMPOTENCIA, AGORA      CANRSV
032000* PARA A TABELA DE RESERVAS.                                        CANRSV
032100     IF IX-RESV > QTD-RESERVAS                                   CANRSV
032200        GO TO 2000-EXIT.                                         CANRSV
032300     GO TO 2010-PROCURA-RESERVA.                                 CANRSV
032400 2000-EXIT.                                                      CANRSV
032500     EXIT.                                                       CANRSV
032600                                                                 CANRSV
032700***************************************************************CANRSV
032800* CANCELAR UMA RESERVA JA CANCELADA NAO E ERRO - E IDEMPOTENTE   CANRSV
032900* POR NATUREZA (CR-2002-0031).  REGRAVA RESERVA.DAT POR INTEIRO. CANRSV
033000***************************************************************CANRSV
033100 3000-CANCELA-RESERVA.                                           CANRSV
033200* RECARREGA O REGISTRO NO WORKING-STORAGE DA COPY PARA PODER        CANRSV
033300* MEXER NO CAMPO SITUACAO-RESV PELO NOME, EM VEZ DE UM MOVE         CANRSV
033400* POSICIONAL DENTRO DA TABELA.                                      CANRSV
033500     MOVE TAB-REG-RESERVA (WS-SUBSCR-ATUAL) TO REG-RESERVA.     CANRSV
033600* UNICA MUDANCA DE CONTEUDO NESTE PROGRAMA -- TODOS OS DEMAIS       CANRSV
033700* CAMPOS DA RESERVA PERMANECEM COMO ESTAVAM.                        CANRSV
033800     MOVE 'CANCELLED' TO SITUACAO-RESV.                          CANRSV
033900* DEVOLVE O REGISTRO ALTERADO PARA A POSICAO CORRESPONDENTE NA      CANRSV
034000* TABELA, USANDO O SUBSCRITO GUARDADO EM 2010-PROCURA-RESERVA.      CANRSV
034100     MOVE REG-RESERVA TO TAB-REG-RESERVA (WS-SUBSCR-ATUAL).     CANRSV
034200* FECHA A ENTRADA ANTES DE ABRIR A SAIDA -- OS DOIS SELECT USAM O   CANRSV
034300* MESMO VALUE OF FILE-ID, NAO PODEM FICAR ABERTOS AO MESMO TEMPO.   CANRSV
034400* SO FECHA APOS A TABELA JA TER O REGISTRO ALTERADO EM MEMORIA --   CANRSV
034500* O CONTEUDO GRAVADO SAI TODO DA TABELA, NUNCA DO ARQUIVO.          CANRSV
034600     CLOSE ARQ-RESERVA.                                          CANRSV
034700* OUTPUT SEMPRE CRIA O ARQUIVO DO ZERO -- POR ISSO O LACO ABAIXO    CANRSV
034800* PRECISA REGRAVAR TODAS AS LINHAS, NAO SO A QUE MUDOU.             CANRSV
034900     OPEN OUTPUT ARQ-SAIDA-RESV.                                 CANRSV
035000* REINICIA O SUBSCRITO PARA REGRAVAR A TABELA POR INTEIRO, DO       CANRSV
035100* PRIMEIRO AO ULTIMO REGISTRO CARREGADO.                            CANRSV
035200     SET IX-RESV TO 1.                                           CANRSV
035300 3010-REGRAVA-LINHA.                                             CANRSV
035400* REGRAVA LINHA A LINHA, NA MESMA ORDEM DE CARGA -- SEM             CANRSV
035500* REORDENACAO, SO A LINHA CANCELADA MUDOU DE CONTEUDO.              CANRSV
035600     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-SAIDA-RESV.          CANRSV
035700* GRAVA A LINHA CORRENTE -- A RESERVA CANCELADA JA FOI ALTERADA     CANRSV
035800* NA TABELA POR 3000-CANCELA-RESERVA ANTES DESTE LACO COMECAR.      CANRSV
035900     WRITE REG-SAIDA-RESV.                                       CANRSV
036000* AVANCA PARA A PROXIMA LINHA DA TABELA -- A ORDEM DE GRAVACAO E    CANRSV
036100* A MESMA ORDEM DE CARGA ORIGINAL DO ARQUIVO.                       CANRSV
036200     SET IX-RESV UP BY 1.                                        CANRSV
036300     IF IX-RESV > QTD-RESERVAS                                   CANRSV
036400        GO TO 3000-EXIT.                                         CANRSV
036500     GO TO 3010-REGRAVA-LINHA.                                   CANRSV
036600 3000-EXIT.                                                      CANRSV
036700* FECHA DENTRO DO PROPRIO 3000-EXIT -- GARANTE QUE O ARQUIVO SO     CANRSV
036800* FECHA DEPOIS DE TODA A TABELA TER SIDO REGRAVADA.                 CANRSV
036900     CLOSE ARQ-SAIDA-RESV.                                       CANRSV
037000     EXIT.                                                       CANRSV
037100                                                                 CANRSV
037200***************************************************************CANRSV
037300* GRAVA O RESULTADO NA TABELA DE IDEMPOTENCIA (NOVA ENTRADA) E   CANRSV
037400* REGRAVA IDEMPOT.DAT POR INTEIRO.                               CANRSV
037500***************************************************************CANRSV
037600 8000-GRAVA-IDEMPOT.                                             CANRSV
037700* ACRESCENTA UMA NOVA ENTRADA NO FIM DA TABELA DE IDEMPOTENCIA E    CANRSV
037800* REGRAVA IDEMPOT.DAT POR INTEIRO -- MESMO PADRAO 'REGRAVA TUDO'    CANRSV
037900* USADO PARA RESERVA.DAT LOGO ACIMA.                                CANRSV
038000     ADD 1 TO QTD-IDEMPOT.                                       CANRSV
038100     SET IX-IDEMPOT TO QTD-IDEMPOT.                              CANRSV
038200     MOVE WS-CHAVE-IDEMPOT TO TAB-CHV-IDEMPOT (IX-IDEMPOT).     CANRSV
038300* TIPO FIXO 'RESERVA' NESTE PROGRAMA -- O CAMPO EXISTE NO           CANRSV
038400* COPYBOOK PARA COMPORTAR OUTROS TIPOS DE TRANSACAO NO FUTURO.      CANRSV
038500     MOVE 'RESERVA '       TO TAB-TIPO-RESULTADO (IX-IDEMPOT).  CANRSV
038600* ID-RESULTADO GUARDA O CODIGO DA RESERVA CANCELADA -- E O DADO     CANRSV
038700* QUE UM REPLAY PRECISARIA PARA REEXIBIR O RESULTADO ANTERIOR.      CANRSV
038800     MOVE WS-COD-RESERVA   TO TAB-ID-RESULTADO (IX-IDEMPOT).    CANRSV
038900* GRAVA O RESULTADO DA TRANSACAO NA TABELA DE IDEMPOTENCIA -- SE    CANRSV
039000* UM REPLAY VIER DEPOIS, 1010-PROCURA-IDEMPOT ACHA ESTA ENTRADA     CANRSV
039100* E O PROGRAMA NAO CANCELA DE NOVO.                                 CANRSV
039200     MOVE 'CANCELLED'      TO TAB-SITUACAO-RESULT (IX-IDEMPOT). CANRSV
039300* MESMA SEQUENCIA FECHA-ENTRADA/ABRE-SAIDA USADA PARA RESERVA.DAT   CANRSV
039400* LOGO ACIMA, AGORA PARA O ARQUIVO DE IDEMPOTENCIA.                 CANRSV
039500     CLOSE ARQ-IDEMPOT.                                          CANRSV
039600     OPEN OUTPUT ARQ-SAIDA-IDMP.                                 CANRSV
039700     SET IX-IDEMPOT TO 1.                                        CANRSV
039800 8010-REGRAVA-LINHA.                                              CANRSV
039900* DESMONTA A LINHA DA TABELA CAMPO A CAMPO PARA REG-IDEMPOT (VIA    CANRSV
040000* RSVIDMP.CPY) ANTES DE GRAVAR -- MESMO ESTILO DE 3010, SO QUE      CANRSV
040100* AQUI OS CAMPOS SAO MOVIDOS UM A UM EM VEZ DE UM MOVE UNICO.       CANRSV
040200     MOVE TAB-CHV-IDEMPOT (IX-IDEMPOT)      TO CHAVE-IDEMPOT.   CANRSV
040300     MOVE TAB-TIPO-RESULTADO (IX-IDEMPOT)   TO TIPO-RESULTADO.  CANRSV
040400     MOVE TAB-ID-RESULTADO (IX-IDEMPOT)     TO ID-RESULTADO.    CANRSV
040500     MOVE TAB-SITUACAO-RESULT (IX-IDEMPOT)  TO SITUACAO-RESULTADCANRSV
040600-        'O'.                                                   CANRSV
040700* MOVE FINAL DA LINHA JA REMONTADA CAMPO A CAMPO PELOS QUATRO       CANRSV
040800* MOVE ACIMA, PRONTA PARA GRAVACAO.                                 CANRSV
040900     MOVE REG-IDEMPOT TO REG-SAIDA-IDMP.                         CANRSV
041000* MESMO ESQUEMA DE REGRAVACAO INTEGRAL USADO PARA RESERVA.DAT,      CANRSV
041100* AGORA PARA O ARQUIVO DE IDEMPOTENCIA.                             CANRSV
041200     WRITE REG-SAIDA-IDMP.                                       CANRSV
041300     SET IX-IDEMPOT UP BY 1.                                     CANRSV
041400     IF IX-IDEMPOT > QTD-IDEMPOT                                 CANRSV
041500        GO TO 8000-EXIT.                                         CANRSV
041600     GO TO 8010-REGRAVA-LINHA.                                   CANRSV
041700 8000-EXIT.                                                      CANRSV
041800* ULTIMO COMANDO ANTES DO EXIT -- FECHA A SAIDA DE IDEMPOTENCIA     CANRSV
041900* JA COM A NOVA ENTRADA GRAVADA NO FIM DO ARQUIVO.                  CANRSV
042000     CLOSE ARQ-SAIDA-IDMP.                                       CANRSV
042100     EXIT.                                                       CANRSV
042200                                                                 CANRSV
042300 9999-FIM.                                                       CANRSV
042400     STOP RUN.                                                   CANRSV

000100***************************************************************ENZ001
000200*                                                              *ENZ001
000300*    D H U  -  DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA        *ENZ001
000400*    SISTEMA DE RESERVAS - SIRESERVA                           *ENZ001
000500*                                                              *ENZ001
000600*    COPY .... : RSVIMOV                                       *ENZ001
000700*    ANALISTA  : ENZO 19 - JAMILE 26                           *ENZ001
000800*    DATA      : 14/03/1988                                    *ENZ001
000900*    FINALIDADE: LAYOUT DO REGISTRO MESTRE DE IMOVEIS (CASAS,  *ENZ001
001000*                APARTAMENTOS E QUARTOS) CADASTRADOS PARA      *ENZ001
001100*                LOCACAO/HOSPEDAGEM DE CURTA DURACAO.          *ENZ001
001200*                                                              *ENZ001
001300*    VRS         DATA           DESCRICAO                      *ENZ001
001400*    1.0         14/03/1988     IMPLANTACAO                    *ENZ001
001500*    1.1         02/09/1991     JCS - INCLUIDO APELIDO CURTO   *ENZ001
001600*                               DO IMOVEL P/ TELA DE CONSULTA  *ENZ001
001700*    1.2         27/01/1999     RFB - AJUSTE DE FILLER PARA    *ENZ001
001800*                               ACOMODAR CHAVE EXTERNA DE 21   *ENZ001
001900*                               POSICOES (BUG 1999-014, Y2K)   *ENZ001
002000*                                                              *ENZ001
002100***************************************************************ENZ001
002200*                                                              *ENZ001
002300*    REGISTRO FISICO = 171 CARACTERES.  CHAVE PRIMARIA =       *ENZ001
002400*    COD-IMOVEL (IDENTIFICADOR EXTERNO OPACO, 21 POSICOES,     *ENZ001
002500*    GERADO PELO PARAGRAFO 9XXX-GERA-ID-EXTERNO DE CADA         ENZ001
002600*    PROGRAMA DE INCLUSAO -- NAO TEM SIGNIFICADO DE NEGOCIO,   *ENZ001
002700*    NAO GRAVAR CHECK-DIGIT NELE).                             *ENZ001
002800*                                                              *ENZ001
002900***************************************************************ENZ001
003000 01  REG-IMOVEL.                                                ENZ001
003100     05  CHV-IMOVEL.                                            ENZ001
003200         10  COD-IMOVEL           PIC X(21).                    ENZ001
003300     05  DADOS-IMOVEL.                                          ENZ001
003400         10  DESCR-IMOVEL         PIC X(100).                   ENZ001
003500         10  APELIDO-IMOVEL       PIC X(50).                    ENZ001
003600*    -----------------------------------------------------      ENZ001
003700*    REDEFINE PARA IMPRESSAO CONDENSADA DA DESCRICAO NA          ENZ001
003800*    TELA DE CONSULTA RAPIDA (SO OS PRIMEIROS 30 CARACTERES).    ENZ001
003900     05  DESCR-IMOVEL-RESUMO REDEFINES DADOS-IMOVEL.            ENZ001
004000         10  DESCR-CURTA          PIC X(30).                    ENZ001
004100         10  FILLER               PIC X(120).                   ENZ001


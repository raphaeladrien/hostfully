000100 IDENTIFICATION DIVISION.                                       REBRSV
000200 PROGRAM-ID.    REBRSV-COB.                                     REBRSV
000300 AUTHOR.        ENZO 19 - JAMILE 26.                            REBRSV
000400 INSTALLATION.  DHU - DEPARTAMENTO DE HOSPEDAGEM UNIVERSITARIA. REBRSV
000500 DATE-WRITTEN.  06/05/1988.                                     REBRSV
000600 DATE-COMPILED.                                                 REBRSV
000700 SECURITY.      USO INTERNO DO DEPARTAMENTO - NAO DUPLICAR.     REBRSV
000800***************************************************************REBRSV
000900*                                                              *REBRSV
001000*    SISTEMA DE RESERVAS - SIRESERVA                           *REBRSV
001100*    FINALIDADE : REATIVACAO (REBOOK) DE UMA RESERVA CANCELADA.*REBRSV
001200*                 SO E ACEITA SE A SITUACAO ATUAL FOR CANCELLED*REBRSV
001300*                 REVALIDA O PERIODO E A DISPONIBILIDADE ANTES *REBRSV
001400*                 DE VOLTAR A SITUACAO PARA CONFIRMED.  DESDE A*REBRSV
001500*                 VRS 1.4, TAMBEM GRAVA O NOVO PERIODO DIGITADO*REBRSV
001600*                 PELO OPERADOR.  RESPEITA A CHAVE DE IDEMPOT- *REBRSV
001700*                 ENCIA.                                       *REBRSV
001800*                                                              *REBRSV
001900*    VRS         DATA           DESCRICAO                      *REBRSV
002000*    1.0         06/05/1988     IMPLANTACAO                    *REBRSV
002100*    1.1         09/12/1998     RFB - DATAS EM CCYYMMDD         REBRSV
002200*                               (BUG 1998-231, Y2K)             REBRSV
002300*    1.2         21/01/1999     RFB - GRAVACAO DA CHAVE DE      REBRSV
002400*                               IDEMPOTENCIA (BUG 1999-014)     REBRSV
002500*    1.3         03/05/2002     MTS - REJEITA REATIVACAO DE     REBRSV
002600*                               RESERVA QUE JA ESTA CONFIRMADA  REBRSV
002700*                               (CR-2002-0031)                  REBRSV
002800*    1.4         12/08/2004     CRM - REATIVACAO PASSA A PEDIR  REBRSV
002900*                               NOVA DATA DE CHECK-IN/CHECK-OUT,REBRSV
003000*                               EM VEZ DE SO REPETIR O PERIODO  REBRSV
003100*                               ANTIGO (CR-2004-0072)           REBRSV
003200*                                                              *REBRSV
003300***************************************************************REBRSV
003400 ENVIRONMENT DIVISION.                                          REBRSV
003500 CONFIGURATION SECTION.                                         REBRSV
003600* MESMA CLAUSULA UPSI-0/CLASSE-ALFA-NUM PADRAO DA FAMILIA -- ESTE   REBRSV
003700* PROGRAMA TAMBEM NAO DIFERENCIA LOTE DE INTERATIVO NA PRATICA,     REBRSV
003800* A CHAVE SO EXISTE PARA MANTER O PADRAO ENTRE OS PROGRAMAS.        REBRSV
003900 SPECIAL-NAMES.                                                 REBRSV
004000     C01 IS TOP-OF-FORM                                         REBRSV
004100     CLASS CLASSE-ALFA-NUM IS "A" THRU "Z" "0" THRU "9"          REBRSV
004200     UPSI-0 ON STATUS IS SIRESERVA-EM-LOTE                       REBRSV
004300              OFF STATUS IS SIRESERVA-INTERATIVO.               REBRSV
004400 INPUT-OUTPUT SECTION.                                          REBRSV
004500 FILE-CONTROL.                                                  REBRSV
004600* ABERTO EM INPUT PARA CARREGAR A TABELA, DEPOIS FECHADO E          REBRSV
004700* REABERTO EM OUTPUT (COMO ARQ-SAIDA-RESV) DENTRO DE                REBRSV
004800* 5000-REATIVA-RESERVA -- MESMA TECNICA DE ALTRSV.CBL E CANRSV.CBL. REBRSV
004900     SELECT ARQ-RESERVA  ASSIGN TO RESERVA                      REBRSV
005000                 ORGANIZATION IS SEQUENTIAL                     REBRSV
005100                 FILE STATUS IS FS-RESERVA.                     REBRSV
005200* CARREGADO SO EM INPUT -- A REATIVACAO NUNCA ALTERA BLOQUEIO.DAT,  REBRSV
005300* SO CONSULTA PARA CONFERIR SE O IMOVEL FICOU INDISPONIVEL          REBRSV
005400* ENQUANTO A RESERVA ESTAVA CANCELADA.                              REBRSV
005500     SELECT ARQ-BLOQUEIO ASSIGN TO BLOQUEIO                     REBRSV
005600                 ORGANIZATION IS SEQUENTIAL                     REBRSV
005700                 FILE STATUS IS FS-BLOQUEIO.                    REBRSV
005800* ARQUIVO DE CONTROLE DE IDEMPOTENCIA, IGUAL AOS DEMAIS PROGRAMAS   REBRSV
005900* DE ALTERACAO DE RESERVA -- REGRAVADO NO FINAL POR                 REBRSV
006000* 8000-GRAVA-IDEMPOT.                                               REBRSV
006100     SELECT ARQ-IDEMPOT  ASSIGN TO IDEMPOT                      REBRSV
006200                 ORGANIZATION IS SEQUENTIAL                     REBRSV
006300                 FILE STATUS IS FS-IDEMPOT.                     REBRSV
006400* NOME LOGICO DIFERENTE DO DE ENTRADA, MAS MESMO ARQUIVO FISICO     REBRSV
006500* (VER VALUE OF FILE-ID ABAIXO) -- PADRAO DE REGRAVACAO TOTAL DA    REBRSV
006600* FAMILIA.                                                          REBRSV
006700     SELECT ARQ-SAIDA-RESV ASSIGN TO RESVNOVA                   REBRSV
006800                 ORGANIZATION IS SEQUENTIAL                     REBRSV
006900                 FILE STATUS IS FS-SAIDA-RESV.                  REBRSV
007000     SELECT ARQ-SAIDA-IDMP ASSIGN TO IDMPNOVO                   REBRSV
007100                 ORGANIZATION IS SEQUENTIAL                     REBRSV
007200                 FILE STATUS IS FS-SAIDA-IDMP.                  REBRSV
007300***************************************************************REBRSV
007400 DATA DIVISION.                                                 REBRSV
007500 FILE SECTION.                                                  REBRSV
007600* FD DE ENTRADA -- FECHADA E REABERTA COMO SAIDA (ARQ-SAIDA-RESV)   REBRSV
007700* MAIS ADIANTE, MESMO ARQUIVO FISICO NAS DUAS FD.                   REBRSV
007800 FD  ARQ-RESERVA                                                REBRSV
007900     LABEL RECORD STANDARD                                      REBRSV
008000     VALUE OF FILE-ID 'RESERVA.DAT'                             REBRSV
008100     RECORD CONTAINS 130 CHARACTERS.                            REBRSV
008200* LAYOUT DE 130 POSICOES COMPARTILHADO COM TODA A FAMILIA DE        REBRSV
008300* RESERVA -- E DELE QUE VEM SITUACAO-RESV, ALTERADO ABAIXO DE       REBRSV
008400* 'CANCELLED' PARA 'CONFIRMED' NA REATIVACAO.                       REBRSV
008500 COPY RSVRESV.                                                  REBRSV
008600* SO LIDA, NUNCA REGRAVADA -- A REATIVACAO NAO MEXE EM BLOQUEIO.    REBRSV
008700 FD  ARQ-BLOQUEIO                                               REBRSV
008800     LABEL RECORD STANDARD                                      REBRSV
008900     VALUE OF FILE-ID 'BLOQUEIO.DAT'                            REBRSV
009000     RECORD CONTAINS 158 CHARACTERS.                            REBRSV
009100* LAYOUT DE 158 POSICOES DO BLOQUEIO DE IMOVEL -- USADO SO PARA     REBRSV
009200* LEITURA EM 4200-VARRE-BLOQUEIOS, NUNCA REGRAVADO POR ESTE         REBRSV
009300* PROGRAMA.                                                         REBRSV
009400 COPY RSVBLOQ.                                                  REBRSV
009500* MESMA TECNICA DE FECHAR E REABRIR COMO SAIDA (ARQ-SAIDA-IDMP),    REBRSV
009600* USADA POR 8000-GRAVA-IDEMPOT.                                     REBRSV
009700 FD  ARQ-IDEMPOT                                                REBRSV
009800     LABEL RECORD STANDARD                                      REBRSV
009900     VALUE OF FILE-ID 'IDEMPOT.DAT'                             REBRSV
010000     RECORD CONTAINS 74 CHARACTERS.                             REBRSV
010100* AREA GENERICA DA FD, SEM QUEBRA DE CAMPOS -- A QUEBRA REAL FICA   REBRSV
010200* NA COPY RSVIDMP, USADA SO NA WORKING-STORAGE.                     REBRSV
010300 01  REG-IDEMPOT-FD                    PIC X(74).               REBRSV
010400 FD  ARQ-SAIDA-RESV                                              REBRSV
010500     LABEL RECORD STANDARD                                      REBRSV
010600     VALUE OF FILE-ID 'RESERVA.DAT'                             REBRSV
010700     RECORD CONTAINS 130 CHARACTERS.                            REBRSV
010800 01  REG-SAIDA-RESV                    PIC X(130).              REBRSV
010900 FD  ARQ-SAIDA-IDMP                                              REBRSV
011000     LABEL RECORD STANDARD                                      REBRSV
011100     VALUE OF FILE-ID 'IDEMPOT.DAT'                             REBRSV
011200     RECORD CONTAINS 74 CHARACTERS.                             REBRSV
011300 01  REG-SAIDA-IDMP                    PIC X(74).               REBRSV
011400***************************************************************REBRSV
011500 WORKING-STORAGE SECTION.                                       REBRSV
011600* MARCADOR DE INICIO DA WORKING-STORAGE, SO PARA FACILITAR A        REBRSV
011700* LEITURA DO LISTING IMPRESSO -- SEM EFEITO EM EXECUCAO.            REBRSV
011800 77  FILLER  PIC X(32) VALUE '* INICIO WORKING-STORAGE REBRSV*'.REBRSV
011900* UM FILE STATUS PARA CADA UM DOS CINCO ARQUIVOS DO PROGRAMA --     REBRSV
012000* NENHUM E TESTADO EXPLICITAMENTE HOJE, MAS FICAM DISPONIVEIS PARA  REBRSV
012100* UM FUTURO TRATAMENTO DE ERRO DE E/S.                              REBRSV
012200 01  WS-STATUS-ARQUIVOS.                                        REBRSV
012300     05  FS-RESERVA          PIC X(02) VALUE '00'.              REBRSV
012400     05  FS-BLOQUEIO         PIC X(02) VALUE '00'.              REBRSV
012500     05  FS-IDEMPOT          PIC X(02) VALUE '00'.              REBRSV
012600     05  FS-SAIDA-RESV       PIC X(02) VALUE '00'.              REBRSV
012700     05  FS-SAIDA-IDMP       PIC X(02) VALUE '00'.              REBRSV
012800     05  FILLER              PIC X(06) VALUE SPACES.            REBRSV
012900* UM INDICADOR DE FIM DE ARQUIVO PARA CADA ARQUIVO DE ENTRADA --    REBRSV
013000* USADO SO DURANTE O CARREGAMENTO DAS TABELAS EM                    REBRSV
013100* 0150-CARREGAR-TABELAS.                                            REBRSV
013200 01  WS-CHAVES-FIM.                                             REBRSV
013300     05  WS-FIM-RESERVA      PIC X(01) VALUE 'N'.                REBRSV
013400         88  FIM-RESERVA          VALUE 'S'.                    REBRSV
013500     05  WS-FIM-BLOQUEIO     PIC X(01) VALUE 'N'.                REBRSV
013600         88  FIM-BLOQUEIO         VALUE 'S'.                    REBRSV
013700     05  WS-FIM-IDEMPOT      PIC X(01) VALUE 'N'.                REBRSV
013800         88  FIM-IDEMPOT          VALUE 'S'.                    REBRSV
013900     05  FILLER              PIC X(03) VALUE SPACES.            REBRSV
014000* TABELA EM MEMORIA COM TODAS AS RESERVAS DO ARQUIVO -- 2000        REBRSV
014100* POSICOES E O MESMO LIMITE USADO EM TODA A FAMILIA, NUNCA          REBRSV
014200* REVISTO DESDE A IMPLANTACAO EM 1988.                              REBRSV
014300 01  TAB-RESERVAS.                                               REBRSV
014400     05  QTD-RESERVAS        PIC 9(05) COMP VALUE ZERO.          REBRSV
014500     05  FILLER              PIC X(03) VALUE SPACES.             REBRSV
014600     05  OCOR-RESERVA OCCURS 2000 TIMES                          REBRSV
014700                      INDEXED BY IX-RESV.                        REBRSV
014800         10  TAB-REG-RESERVA PIC X(130).                        REBRSV
014900* TABELA EM MEMORIA COM TODOS OS BLOQUEIOS DE IMOVEL -- CARREGADA   REBRSV
015000* JUNTO COM TAB-RESERVAS EM 0150-CARREGAR-TABELAS, ANTES DE         REBRSV
015100* QUALQUER VALIDACAO COMECAR.                                       REBRSV
015200 01  TAB-BLOQUEIOS.                                              REBRSV
015300     05  QTD-BLOQUEIOS       PIC 9(05) COMP VALUE ZERO.          REBRSV
015400     05  FILLER              PIC X(03) VALUE SPACES.             REBRSV
015500     05  OCOR-BLOQUEIO OCCURS 2000 TIMES                         REBRSV
015600                       INDEXED BY IX-BLOQ.                       REBRSV
015700         10  TAB-REG-BLOQUEIO PIC X(158).                       REBRSV
015800* LAYOUT DA TABELA DE IDEMPOTENCIA (CHAVE, TIPO, ID E SITUACAO DO   REBRSV
015900* RESULTADO) -- MESMA COPY USADA POR INCRSV, ALTRSV, CANRSV E       REBRSV
016000* EXCRSV.                                                           REBRSV
016100 COPY RSVIDMP.                                                  REBRSV
016200* CAMPOS DIGITADOS PELO OPERADOR NA TELA-REATIVA -- A CHAVE DE      REBRSV
016300* IDEMPOTENCIA E CONFERIDA ANTES DE QUALQUER OUTRA VALIDACAO, NO    REBRSV
016400* MESMO ESPIRITO DE INCRSV.CBL.                                     REBRSV
016500 01  WS-CANDIDATO.                                              REBRSV
016600     05  WS-CHAVE-IDEMPOT     PIC X(36) VALUE SPACES.           REBRSV
016700     05  WS-COD-RESERVA       PIC X(21) VALUE SPACES.           REBRSV
016800* NOVO PERIODO DIGITADO PELO OPERADOR PARA A REATIVACAO -- AO      REBRSV
016900* CONTRARIO DE ALTRSV.CBL, AQUI NAO HA MESCLAGEM COM O PERIODO     REBRSV
017000* ANTIGO: A REATIVACAO SEMPRE PEDE DATAS NOVAS (CR-2004-0072,      REBRSV
017100* VER CHANGE-LOG).                                                 REBRSV
017200     05  WS-DATA-CHECKIN-NOVA  PIC 9(08) VALUE ZERO.             REBRSV
017300     05  WS-DATA-CHECKOUT-NOVA PIC 9(08) VALUE ZERO.             REBRSV
017400     05  FILLER               PIC X(07) VALUE SPACES.           REBRSV
017500* GUARDA OS DADOS DA RESERVA ACHADA PARA REVALIDACAO -- SO E        REBRSV
017600* PREENCHIDO SE 2000-LOCALIZA-RESERVA ACHAR O CODIGO DIGITADO.      REBRSV
017700 01  WS-RESULTADO.                                              REBRSV
017800     05  WS-ACHOU-RESERVA     PIC X(01) VALUE 'N'.               REBRSV
017900         88  ACHOU-RESERVA        VALUE 'S'.                    REBRSV
018000     05  WS-COD-IMOVEL-ATUAL  PIC X(21) VALUE SPACES.           REBRSV
018100     05  WS-SITUACAO-ATUAL    PIC X(09) VALUE SPACES.           REBRSV
018200         88  ATUAL-CANCELADA      VALUE 'CANCELLED'.            REBRSV
018300         88  ATUAL-CONFIRMADA     VALUE 'CONFIRMED'.            REBRSV
018400* GUARDA A POSICAO DA RESERVA NA TABELA -- USADO POR                REBRSV
018500* 5000-REATIVA-RESERVA PARA SABER QUAL LINHA REESCREVER COM A NOVA  REBRSV
018600* SITUACAO.                                                         REBRSV
018700     05  WS-SUBSCR-ATUAL      PIC S9(05) COMP VALUE ZERO.       REBRSV
018800     05  WS-PODE-RESERVAR     PIC X(01) VALUE 'S'.               REBRSV
018900         88  PODE-RESERVAR        VALUE 'S'.                    REBRSV
019000         88  NAO-PODE-RESERVAR    VALUE 'N'.                    REBRSV
019100     05  WS-JA-REPETIDA       PIC X(01) VALUE 'N'.               REBRSV
019200         88  JA-REPETIDA          VALUE 'S'.                    REBRSV
019300     05  FILLER               PIC X(05) VALUE SPACES.           REBRSV
019400***************************************************************REBRSV
019500 SCREEN SECTION.                                                REBRSV
019600* CHAVE DE IDEMPOTENCIA, CODIGO DA RESERVA E O NOVO PERIODO --      REBRSV
019700* DESDE A VRS 1.4 (CR-2004-0072) A REATIVACAO TAMBEM PEDE DATA DE   REBRSV
019800* CHECK-IN E CHECK-OUT NOVAS, JA QUE O HOSPEDE RARAMENTE QUER A     REBRSV
019900* MESMA ESTADIA DE ANTES DO CANCELAMENTO.                           REBRSV
020000 01  TELA-REATIVA.                                               REBRSV
020100     05  BLANK SCREEN.                                          REBRSV
020200     05  LINE 02 COLUMN 02  VALUE 'SIRESERVA'.                  REBRSV
020300     05  LINE 02 COLUMN 30  VALUE 'REATIVACAO DE RESERVA'.      REBRSV
020400     05  LINE 02 COLUMN 72  VALUE 'VRS 1.4'.                    REBRSV
020500     05  LINE 05 COLUMN 10  VALUE 'CHAVE DE IDEMPOTENCIA [ '.   REBRSV
020600     05  LINE 05 COLUMN 70  VALUE ' ]'.                         REBRSV
020700     05  LINE 07 COLUMN 10  VALUE 'CODIGO DA RESERVA     [ '.   REBRSV
020800     05  LINE 07 COLUMN 55  VALUE ' ]'.                         REBRSV
020900     05  LINE 09 COLUMN 10  VALUE 'NOVA DATA CHECK-IN    [ '.   REBRSV
021000     05  LINE 09 COLUMN 55  VALUE ' ]'.                         REBRSV
021100     05  LINE 11 COLUMN 10  VALUE 'NOVA DATA CHECK-OUT   [ '.   REBRSV
021200     05  LINE 11 COLUMN 55  VALUE ' ]'.                         REBRSV
021300***************************************************************REBRSV
021400 PROCEDURE DIVISION.                                             REBRSV
021500 0000-INICIO.                                                    REBRSV
021600* ROTEIRO PRINCIPAL DA REATIVACAO -- CADA PERFORM ABAIXO SO         REBRSV
021700* CONTINUA SE O ANTERIOR NAO TIVER DESVIADO PARA 9999-FIM. A ORDEM  REBRSV
021800* DAS VALIDACOES E FIXA: IDEMPOTENCIA, EXISTENCIA, SITUACAO,        REBRSV
021900* PERIODO E SO DEPOIS DISPONIBILIDADE.                              REBRSV
022000     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.                REBRSV
022100* CARREGA RESERVAS E BLOQUEIOS ANTES DE PEDIR QUALQUER DADO NA      REBRSV
022200* TELA -- SE UM DOS ARQUIVOS ESTIVER VAZIO, AS TABELAS SO FICAM     REBRSV
022300* COM QTD ZERO, SEM ERRO.                                           REBRSV
022400     PERFORM 0150-CARREGAR-TABELAS THRU 0150-EXIT.              REBRSV
022500* PEDE CHAVE DE IDEMPOTENCIA E CODIGO DA RESERVA NUMA UNICA TELA,   REBRSV
022600* ANTES DE QUALQUER VALIDACAO COMECAR.                              REBRSV
022700     PERFORM 0200-TELA-ENTRADA THRU 0200-EXIT.                  REBRSV
022800* SE A CHAMADA JA FOI PROCESSADA ANTES COM A MESMA CHAVE, NAO       REBRSV
022900* REPROCESSA NADA -- SO DEVOLVE O RESULTADO ANTERIOR E ENCERRA (CR  REBRSV
023000* DE 21/01/1999, BUG 1999-014, VER CHANGE-LOG).                     REBRSV
023100     PERFORM 1000-VERIFICA-IDEMPOT THRU 1000-EXIT.              REBRSV
023200* GO TO DIRETO PARA 9999-FIM -- NAO HA MAIS NADA A FAZER, O         REBRSV
023300* RESULTADO JA FOI GRAVADO NA CHAMADA ANTERIOR.                     REBRSV
023400     IF JA-REPETIDA                                              REBRSV
023500        DISPLAY (20 10) 'CHAMADA REPETIDA - DEVOLVENDO RESULTADO REBRSV
023600-        'ANTERIOR'                                              REBRSV
023700        GO TO 9999-FIM.                                          REBRSV
023800* PROCURA O CODIGO DIGITADO NA TABELA JA CARREGADA -- NAO LE O      REBRSV
023900* ARQUIVO DE NOVO, TUDO JA ESTA EM TAB-RESERVAS.                    REBRSV
024000     PERFORM 2000-LOCALIZA-RESERVA THRU 2000-EXIT.              REBRSV
024100* CODIGO INEXISTENTE -- NAO HA RESERVA NENHUMA PARA REATIVAR,       REBRSV
024200* ENCERRA SEM GRAVAR NADA NO ARQUIVO DE IDEMPOTENCIA.               REBRSV
024300     IF NOT ACHOU-RESERVA                                        REBRSV
024400        DISPLAY (20 10) 'REATIVACAO REJEITADA - RESERVA INEXISTEREBRSV
024500-        'NTE'                                                  REBRSV
024600        GO TO 9999-FIM.                                          REBRSV
024700* SO SE REATIVA UMA RESERVA QUE ESTA CANCELLED -- SE JA ESTIVER     REBRSV
024800* CONFIRMED, A REATIVACAO E REJEITADA (CR-2002-0031, VER            REBRSV
024900* CHANGE-LOG DE 03/05/2002, PARA EVITAR DUPLA CONFIRMACAO).         REBRSV
025000     IF NOT ATUAL-CANCELADA                                      REBRSV
025100        DISPLAY (20 10) 'REATIVACAO REJEITADA - RESERVA NAO ESTA REBRSV
025200-        'CANCELADA'                                             REBRSV
025300        GO TO 9999-FIM.                                          REBRSV
025400* REVALIDA O PERIODO GRAVADO NA EPOCA DA RESERVA ORIGINAL -- O      REBRSV
025500* CHECK-OUT PODE TER FICADO INVALIDO SE A REGRA DE DATAS MUDOU      REBRSV
025600* ENTRE O CANCELAMENTO E A TENTATIVA DE REATIVACAO.                 REBRSV
025700     PERFORM 3000-VALIDA-PERIODO THRU 3000-EXIT.                REBRSV
025800* PERIODO GRAVADO NA RESERVA JA NAO PASSA MAIS NA VALIDACAO ATUAL   REBRSV
025900* -- REJEITA ANTES DE GASTAR TEMPO VARRENDO RESERVAS E BLOQUEIOS.   REBRSV
026000* GUARDA DE ENTRADA DO PARAGRAFO -- SE UMA VALIDACAO ANTERIOR JA    REBRSV
026100* REJEITOU O PERIODO, NEM VARRE RESERVAS NEM BLOQUEIOS.             REBRSV
026200     IF NAO-PODE-RESERVAR                                        REBRSV
026300        DISPLAY (20 10) 'REATIVACAO REJEITADA - PERIODO INVALIDO'REBRSV
026400        GO TO 9999-FIM.                                          REBRSV
026500* SO CHEGA AQUI COM O PERIODO VALIDO -- CONFERE SE OUTRA RESERVA    REBRSV
026600* OU BLOQUEIO TOMOU O IMOVEL NESSE MEIO TEMPO, JA QUE A RESERVA     REBRSV
026700* FICOU CANCELADA E O ESPACO PODE TER SIDO OCUPADO POR OUTRO        REBRSV
026800* HOSPEDE.                                                          REBRSV
026900     PERFORM 4000-VERIFICA-DISPONIB THRU 4000-EXIT.             REBRSV
027000* SEGUNDA CHECAGEM DA MESMA CONDICAO 88, AGORA APOS A VARREDURA DE  REBRSV
027100* DISPONIBILIDADE -- O IMOVEL PODE TER FICADO OCUPADO POR OUTRA     REBRSV
027200* RESERVA CONFIRMADA OU POR UM BLOQUEIO NOVO.                       REBRSV
027300* SE A VARREDURA DE RESERVAS JA REJEITOU, NAO PRECISA VARRER        REBRSV
027400* BLOQUEIOS -- O RESULTADO JA ESTA DECIDIDO.                        REBRSV
027500     IF NAO-PODE-RESERVAR                                        REBRSV
027600        DISPLAY (20 10) 'REATIVACAO REJEITADA - PERIODO OCUPADO' REBRSV
027700        GO TO 9999-FIM.                                          REBRSV
027800* SO EXECUTA SE TODAS AS VALIDACOES ANTERIORES PASSARAM -- TROCA A  REBRSV
027900* SITUACAO NA TABELA E REGRAVA RESERVA.DAT POR INTEIRO.             REBRSV
028000     PERFORM 5000-REATIVA-RESERVA THRU 5000-EXIT.               REBRSV
028100* GRAVA O RESULTADO DA REATIVACAO NO ARQUIVO DE IDEMPOTENCIA -- SE  REBRSV
028200* A MESMA CHAVE VOLTAR NUMA CHAMADA FUTURA, 1000-VERIFICA-IDEMPOT   REBRSV
028300* JA DEVOLVE ESTE MESMO RESULTADO SEM REPROCESSAR.                  REBRSV
028400     PERFORM 8000-GRAVA-IDEMPOT THRU 8000-EXIT.                 REBRSV
028500* MENSAGEM FINAL DE SUCESSO -- SO CHEGA AQUI DEPOIS DE TODAS AS     REBRSV
028600* VALIDACOES E DA GRAVACAO DE IDEMPOTENCIA.                         REBRSV
028700     DISPLAY (20 10) 'RESERVA REATIVADA..: ' WS-COD-RESERVA.    REBRSV
028800     GO TO 9999-FIM.                                             REBRSV
028900                                                                 REBRSV
029000* ABRE OS TRES ARQUIVOS DE ENTRADA -- A SAIDA (ARQ-SAIDA-RESV E     REBRSV
029100* ARQ-SAIDA-IDMP) SO E ABERTA MAIS ADIANTE, DENTRO DOS PROPRIOS     REBRSV
029200* PARAGRAFOS DE GRAVACAO.                                           REBRSV
029300 0100-ABRIR-ARQUIVOS.                                            REBRSV
029400     OPEN INPUT ARQ-RESERVA.                                     REBRSV
029500     OPEN INPUT ARQ-BLOQUEIO.                                    REBRSV
029600     OPEN INPUT ARQ-IDEMPOT.                                     REBRSV
029700 0100-EXIT.                                                      REBRSV
029800     EXIT.                                                       REBRSV
029900                                                                 REBRSV
030000* MESMO PADRAO DE LEITURA ANTECIPADA + PERFORM ... UNTIL DE TODA A  REBRSV
030100* FAMILIA, REPETIDO TRES VEZES -- UMA PARA CADA ARQUIVO DE ENTRADA. REBRSV
030200 0150-CARREGAR-TABELAS.                                          REBRSV
030300* LEITURA ANTECIPADA -- SE O ARQUIVO CHEGAR VAZIO, O PERFORM        REBRSV
030400* SEGUINTE NAO EXECUTA NENHUMA VEZ.                                 REBRSV
030500     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        REBRSV
030600     PERFORM 0151-EMPILHA-RESERVA THRU 0151-EXIT                REBRSV
030700-        UNTIL FIM-RESERVA.                                      REBRSV
030800     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      REBRSV
030900     PERFORM 0152-EMPILHA-BLOQUEIO THRU 0152-EXIT                REBRSV
031000-        UNTIL FIM-BLOQUEIO.                                     REBRSV
031100     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        REBRSV
031200     PERFORM 0153-EMPILHA-IDEMPOT THRU 0153-EXIT                REBRSV
031300-        UNTIL FIM-IDEMPOT.                                      REBRSV
031400 0150-EXIT.                                                      REBRSV
031500     EXIT.                                                       REBRSV
031600                                                                 REBRSV
031700* EMPILHA O REGISTRO LIDO NA TABELA E JA LE O PROXIMO -- MESMO      REBRSV
031800* PARAGRAFO EM TODOS OS PROGRAMAS QUE CARREGAM RESERVA.DAT INTEIRO  REBRSV
031900* EM MEMORIA.                                                       REBRSV
032000 0151-EMPILHA-RESERVA.                                           REBRSV
032100     ADD 1 TO QTD-RESERVAS.                                      REBRSV
032200     SET IX-RESV TO QTD-RESERVAS.                                REBRSV
032300     MOVE REG-RESERVA TO TAB-REG-RESERVA (IX-RESV).             REBRSV
032400* SEGUNDA LEITURA DO PARAGRAFO -- AVANCA PARA O PROXIMO REGISTRO    REBRSV
032500* OU SINALIZA FIM DE ARQUIVO PARA ENCERRAR O PERFORM ... UNTIL.     REBRSV
032600     READ ARQ-RESERVA AT END MOVE 'S' TO WS-FIM-RESERVA.        REBRSV
032700 0151-EXIT.                                                      REBRSV
032800     EXIT.                                                       REBRSV
032900                                                                 REBRSV
033000* MESMA LOGICA DE 0151-EMPILHA-RESERVA, SO QUE PARA A TABELA DE     REBRSV
033100* BLOQUEIOS.                                                        REBRSV
033200 0152-EMPILHA-BLOQUEIO.                                          REBRSV
033300     ADD 1 TO QTD-BLOQUEIOS.                                     REBRSV
033400     SET IX-BLOQ TO QTD-BLOQUEIOS.                               REBRSV
033500     MOVE REG-BLOQUEIO TO TAB-REG-BLOQUEIO (IX-BLOQ).           REBRSV
033600     READ ARQ-BLOQUEIO AT END MOVE 'S' TO WS-FIM-BLOQUEIO.      REBRSV
033700 0152-EXIT.                                                      REBRSV
033800     EXIT.                                                       REBRSV
033900                                                                 REBRSV
034000* CARREGA A TABELA DE IDEMPOTENCIA -- CADA CAMPO E MOVIDO           REBRSV
034100* SEPARADAMENTE PORQUE A COPY RSVIDMP QUEBRA O REGISTRO EM QUATRO   REBRSV
034200* SUBCAMPOS, NAO UM SO PIC X.                                       REBRSV
034300 0153-EMPILHA-IDEMPOT.                                           REBRSV
034400     ADD 1 TO QTD-IDEMPOT.                                       REBRSV
034500     SET IX-IDEMPOT TO QTD-IDEMPOT.                              REBRSV
034600     MOVE CHAVE-IDEMPOT      TO TAB-CHV-IDEMPOT (IX-IDEMPOT).   REBRSV
034700     MOVE TIPO-RESULTADO     TO TAB-TIPO-RESULTADO (IX-IDEMPOT).REBRSV
034800     MOVE ID-RESULTADO       TO TAB-ID-RESULTADO (IX-IDEMPOT).  REBRSV
034900     MOVE SITUACAO-RESULTADO TO TAB-SITUACAO-RESULT (IX-IDEMPOT)REBRSV
035000-        .                                                      REBRSV
035100     READ ARQ-IDEMPOT AT END MOVE 'S' TO WS-FIM-IDEMPOT.        REBRSV
035200 0153-EXIT.                                                      REBRSV
035300     EXIT.                                                       REBRSV
035400                                                                 REBRSV
035500* PEDE OS QUATRO CAMPOS DA TELA-REATIVA -- CHAVE DE IDEMPOTENCIA,  REBRSV
035600* CODIGO DA RESERVA E, DESDE A VRS 1.4, O NOVO PERIODO             REBRSV
035700* (CR-2004-0072) -- ANTES SO SE PEDIA O CODIGO, E O PERIODO        REBRSV
035800* GRAVADO NA EPOCA DA RESERVA ORIGINAL VOLTAVA COMO ESTAVA.        REBRSV
035900 0200-TELA-ENTRADA.                                              REBRSV
036000     DISPLAY TELA-REATIVA.                                       REBRSV
036100     ACCEPT (05 34) WS-CHAVE-IDEMPOT.                            REBRSV
036200     ACCEPT (07 33) WS-COD-RESERVA.                              REBRSV
036300     ACCEPT (09 33) WS-DATA-CHECKIN-NOVA.                         REBRSV
036400     ACCEPT (11 33) WS-DATA-CHECKOUT-NOVA.                        REBRSV
036500 0200-EXIT.                                                      REBRSV
036600     EXIT.                                                       REBRSV
036700                                                                 REBRSV
036800* VARREDURA LINEAR NA TABELA DE IDEMPOTENCIA, MESMO PADRAO GO TO    REBRSV
036900* DE TODA A FAMILIA -- SEM SORT NEM INDICE, A TABELA E PEQUENA O    REBRSV
037000* SUFICIENTE PARA VARREDURA SEQUENCIAL SEM PERDA DE DESEMPENHO      REBRSV
037100* PERCEPTIVEL.                                                      REBRSV
037200 1000-VERIFICA-IDEMPOT.                                          REBRSV
037300* ZERA O INDICADOR ANTES DE VARRER A TABELA DE IDEMPOTENCIA -- SO   REBRSV
037400* VIRA 'S' SE A CHAVE DIGITADA JA CONSTAR DE UMA CHAMADA ANTERIOR.  REBRSV
037500     MOVE 'N' TO WS-JA-REPETIDA.                                 REBRSV
037600* TABELA VAZIA -- NENHUMA CHAMADA ANTERIOR FOI REGISTRADA AINDA,    REBRSV
037700* ENTAO NAO HA CHAVE REPETIDA POSSIVEL.                             REBRSV
037800     IF QTD-IDEMPOT = ZERO                                       REBRSV
037900        GO TO 1000-EXIT.                                         REBRSV
038000     SET IX-IDEMPOT TO 1.                                        REBRSV
038100* GO TO EM VEZ DE PERFORM RECURSIVO -- ESTILO HERDADO DOS           REBRSV
038200* PROGRAMAS MAIS ANTIGOS DA FAMILIA, MANTIDO POR CONSISTENCIA COM   REBRSV
038300* INCRSV.CBL E ALTRSV.CBL.                                          REBRSV
038400 1010-PROCURA-IDEMPOT.                                           REBRSV
038500     IF TAB-CHV-IDEMPOT (IX-IDEMPOT) = WS-CHAVE-IDEMPOT          REBRSV
038600        MOVE 'S' TO WS-JA-REPETIDA                               REBRSV
038700        GO TO 1000-EXIT.                                         REBRSV
038800* AVANCA O INDICE PARA A PROXIMA CHAVE -- O TESTE DE LIMITE VEM     REBRSV
038900* LOGO ABAIXO, ANTES DE VOLTAR PARA A COMPARACAO.                   REBRSV
039000     SET IX-IDEMPOT UP BY 1.                                     REBRSV
039100     IF IX-IDEMPOT > QTD-IDEMPOT                                 REBRSV
039200        GO TO 1000-EXIT.                                         REBRSV
039300     GO TO 1010-PROCURA-IDEMPOT.                                 REBRSV
039400 1000-EXIT.                                                      REBRSV
039500     EXIT.                                                       REBRSV
039600                                                                 REBRSV
039700* VARREDURA LINEAR NA TABELA DE RESERVAS -- QUANDO ACHA O CODIGO,   REBRSV
039800* JA GUARDA TODOS OS CAMPOS NECESSARIOS PARA AS VALIDACOES          REBRSV
039900* SEGUINTES, SEM PRECISAR RELER A TABELA DEPOIS.                    REBRSV
040000 2000-LOCALIZA-RESERVA.                                          REBRSV
040100     MOVE 'N' TO WS-ACHOU-RESERVA.                               REBRSV
040200* TABELA VAZIA -- ARQUIVO RESERVA.DAT NAO TINHA NENHUM REGISTRO,    REBRSV
040300* ENTAO O CODIGO DIGITADO NAO PODE EXISTIR.                         REBRSV
040400     IF QTD-RESERVAS = ZERO                                      REBRSV
040500        GO TO 2000-EXIT.                                         REBRSV
040600     SET IX-RESV TO 1.                                           REBRSV
040700* AO ACHAR O CODIGO, GUARDA IMOVEL, DATAS E SITUACAO ATUAL EM       REBRSV
040800* WS-RESULTADO -- SAO ESSES CAMPOS QUE AS VALIDACOES DE PERIODO E   REBRSV
040900* DISPONIBILIDADE VAO USAR, NAO A COPY DIRETO.  O PERIODO EM SI     REBRSV
041000* NAO E MAIS COPIADO DAQUI DESDE A VRS 1.4 (CR-2004-0072) -- QUEM   REBRSV
041100* MANDA AGORA E O NOVO PERIODO DIGITADO EM WS-CANDIDATO.            REBRSV
041200 2010-PROCURA-RESERVA.                                           REBRSV
041300     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             REBRSV
041400     IF COD-RESERVA = WS-COD-RESERVA                             REBRSV
041500        MOVE 'S' TO WS-ACHOU-RESERVA                             REBRSV
041600        MOVE IX-RESV TO WS-SUBSCR-ATUAL                          REBRSV
041700        MOVE COD-IMOVEL-RESV TO WS-COD-IMOVEL-ATUAL              REBRSV
041800        MOVE SITUACAO-RESV TO WS-SITUACAO-ATUAL                  REBRSV
041900        GO TO 2000-EXIT.                                         REBRSV
042000* AVANCA O INDICE ANTES DO TESTE DE LIMITE -- SE PASSAR DE          REBRSV
042100* QTD-RESERVAS, O CODIGO NAO EXISTE NA TABELA.                      REBRSV
042200     SET IX-RESV UP BY 1.                                        REBRSV
042300* FIM DA TABELA SEM ACHAR O CODIGO -- WS-ACHOU-RESERVA CONTINUA     REBRSV
042400* 'N' E O MAINLINE REJEITA A REATIVACAO.                            REBRSV
042500     IF IX-RESV > QTD-RESERVAS                                   REBRSV
042600        GO TO 2000-EXIT.                                         REBRSV
042700     GO TO 2010-PROCURA-RESERVA.                                 REBRSV
042800 2000-EXIT.                                                      REBRSV
042900     EXIT.                                                       REBRSV
043000                                                                 REBRSV
043100* REPETE A MESMA REGRA DE PERIODO USADA NA INCLUSAO E NA            REBRSV
043200* ALTERACAO -- CHECK-OUT TEM QUE SER ESTRITAMENTE POSTERIOR AO      REBRSV
043300* CHECK-IN, SEM ESTADIAS DE ZERO NOITES.  DESDE A VRS 1.4           REBRSV
043400* (CR-2004-0072) VALIDA O NOVO PERIODO DIGITADO PELO OPERADOR, NAO  REBRSV
043500* MAIS O PERIODO GRAVADO NA RESERVA ORIGINAL.                       REBRSV
043600 3000-VALIDA-PERIODO.                                            REBRSV
043700     MOVE 'S' TO WS-PODE-RESERVAR.                               REBRSV
043800* DATA ZERO SIGNIFICA CAMPO NAO PREENCHIDO -- REJEITA ANTES DE      REBRSV
043900* COMPARAR AS DUAS DATAS ENTRE SI, MESMA GUARDA DE INCRSV.CBL.      REBRSV
044000     IF WS-DATA-CHECKIN-NOVA = ZERO                               REBRSV
044100        OR WS-DATA-CHECKOUT-NOVA = ZERO                           REBRSV
044200        MOVE 'N' TO WS-PODE-RESERVAR                              REBRSV
044300        GO TO 3000-EXIT.                                          REBRSV
044400* COMPARACAO DIRETA DE PIC 9(08) NO FORMATO CCYYMMDD -- FUNCIONA    REBRSV
044500* PORQUE O CAMPO E TODO NUMERICO E NA MESMA ORDEM DE GRANDEZA (RFB  REBRSV
044600* 09/12/1998, BUG 1998-231, VER CHANGE-LOG).                        REBRSV
044700     IF WS-DATA-CHECKOUT-NOVA NOT > WS-DATA-CHECKIN-NOVA         REBRSV
044800        MOVE 'N' TO WS-PODE-RESERVAR.                            REBRSV
044900 3000-EXIT.                                                      REBRSV
045000     EXIT.                                                       REBRSV
045100                                                                 REBRSV
045200* DOIS PERFORM EM SEQUENCIA, RESERVAS E DEPOIS BLOQUEIOS -- SE O    REBRSV
045300* PRIMEIRO JA REJEITAR, O SEGUNDO NEM EXECUTA (GO TO 4000-EXIT      REBRSV
045400* ANTES DO SEGUNDO PERFORM).                                        REBRSV
045500 4000-VERIFICA-DISPONIB.                                         REBRSV
045600     IF NAO-PODE-RESERVAR                                        REBRSV
045700        GO TO 4000-EXIT.                                         REBRSV
045800     PERFORM 4100-VARRE-RESERVAS THRU 4100-EXIT.                REBRSV
045900     IF NAO-PODE-RESERVAR                                        REBRSV
046000        GO TO 4000-EXIT.                                         REBRSV
046100     PERFORM 4200-VARRE-BLOQUEIOS THRU 4200-EXIT.               REBRSV
046200 4000-EXIT.                                                      REBRSV
046300     EXIT.                                                       REBRSV
046400                                                                 REBRSV
046500* VARRE TODAS AS RESERVAS CONFIRMADAS DO MESMO IMOVEL, EXCETO A     REBRSV
046600* PROPRIA RESERVA QUE ESTA SENDO REATIVADA -- SEM ISSO, A PROPRIA   REBRSV
046700* RESERVA SE ACUSARIA COMO CONFLITO CONTRA SI MESMA.                REBRSV
046800 4100-VARRE-RESERVAS.                                            REBRSV
046900* SE NAO HA NENHUMA RESERVA CARREGADA, NAO HA CONFLITO POSSIVEL --  REBRSV
047000* GUARDA SO PARA EVITAR SET IX-RESV COM TABELA VAZIA.               REBRSV
047100     IF QTD-RESERVAS = ZERO                                      REBRSV
047200* TABELA DE RESERVAS VAZIA -- NENHUMA OUTRA RESERVA PODE CONFLITAR. REBRSV
047300        GO TO 4100-EXIT.                                         REBRSV
047400     SET IX-RESV TO 1.                                           REBRSV
047500* TRES CONDICOES TEM QUE SER VERDADEIRAS AO MESMO TEMPO PARA        REBRSV
047600* CONFIGURAR CONFLITO: MESMO IMOVEL, RESERVA CONFIRMADA E CODIGO    REBRSV
047700* DIFERENTE DA QUE ESTA SENDO REATIVADA.                            REBRSV
047800 4110-PROXIMA-RESERVA.                                           REBRSV
047900     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-RESERVA.             REBRSV
048000* SO TESTA SOBREPOSICAO DE DATAS SE AS TRES CONDICOES DE FORA       REBRSV
048100* BATEREM -- RESERVAS DE OUTRO IMOVEL OU CANCELADAS NUNCA CHEGAM A  REBRSV
048200* TESTAR DATA.                                                      REBRSV
048300     IF COD-IMOVEL-RESV = WS-COD-IMOVEL-ATUAL                    REBRSV
048400        AND RSV-CONFIRMADA                                       REBRSV
048500        AND COD-RESERVA NOT = WS-COD-RESERVA                     REBRSV
048600        IF DATA-CHECKIN NOT > WS-DATA-CHECKOUT-NOVA              REBRSV
048700           AND DATA-CHECKOUT NOT < WS-DATA-CHECKIN-NOVA          REBRSV
048800              MOVE 'N' TO WS-PODE-RESERVAR                       REBRSV
048900* CONFLITO ACHADO -- ENCERRA A VARREDURA NA PRIMEIRA OCORRENCIA,    REBRSV
049000* NAO PRECISA CONTINUAR PROCURANDO OUTRAS.                          REBRSV
049100              GO TO 4100-EXIT.                                   REBRSV
049200* PROXIMA RESERVA DA TABELA -- SO CHEGA AQUI SE A ATUAL NAO         REBRSV
049300* CONFIGUROU CONFLITO.                                              REBRSV
049400     SET IX-RESV UP BY 1.                                        REBRSV
049500* FIM DA TABELA SEM CONFLITO DE RESERVA -- WS-PODE-RESERVAR         REBRSV
049600* CONTINUA 'S' NESTE PONTO.                                         REBRSV
049700     IF IX-RESV > QTD-RESERVAS                                   REBRSV
049800* FIM DA TABELA SEM CONFLITO -- WS-PODE-RESERVAR CONTINUA 'S'.      REBRSV
049900        GO TO 4100-EXIT.                                         REBRSV
050000     GO TO 4110-PROXIMA-RESERVA.                                 REBRSV
050100 4100-EXIT.                                                      REBRSV
050200     EXIT.                                                       REBRSV
050300                                                                 REBRSV
050400* MESMA LOGICA DE 4100-VARRE-RESERVAS, TROCANDO RESERVA CONFIRMADA  REBRSV
050500* POR BLOQUEIO DE IMOVEL -- BLOQUEIO NAO TEM CAMPO DE CODIGO PARA   REBRSV
050600* EXCLUIR DA COMPARACAO, TODO BLOQUEIO DO IMOVEL CONTA.             REBRSV
050700 4200-VARRE-BLOQUEIOS.                                           REBRSV
050800* NENHUM BLOQUEIO CARREGADO -- NAO HA COMO O IMOVEL ESTAR           REBRSV
050900* BLOQUEADO NESTE PERIODO.                                          REBRSV
051000     IF QTD-BLOQUEIOS = ZERO                                     REBRSV
051100        GO TO 4200-EXIT.                                         REBRSV
051200* INICIA A VARREDURA PELA PRIMEIRA LINHA DA TABELA DE BLOQUEIOS.    REBRSV
051300     SET IX-BLOQ TO 1.                                           REBRSV
051400* SOBREPOSICAO DE PERIODO TESTADA COM LIMITES ABERTOS (< E >), NAO  REBRSV
051500* <= E >= -- UM BLOQUEIO QUE TERMINA NO DIA DO CHECK-IN NAO         REBRSV
051600* IMPEDE A RESERVA.                                                 REBRSV
051700 4210-PROXIMO-BLOQUEIO.                                          REBRSV
051800     MOVE TAB-REG-BLOQUEIO (IX-BLOQ) TO REG-BLOQUEIO.           REBRSV
051900* SO CONFERE DATA SE FOR O MESMO IMOVEL -- BLOQUEIO DE OUTRO        REBRSV
052000* IMOVEL NUNCA CONFLITA COM ESTA REATIVACAO.                        REBRSV
052100     IF COD-IMOVEL-BLQ = WS-COD-IMOVEL-ATUAL                     REBRSV
052200        IF DATA-INICIO-BLQ < WS-DATA-CHECKOUT-NOVA               REBRSV
052300           AND DATA-FIM-BLQ > WS-DATA-CHECKIN-NOVA               REBRSV
052400              MOVE 'N' TO WS-PODE-RESERVAR                       REBRSV
052500              GO TO 4200-EXIT.                                   REBRSV
052600* PROXIMO BLOQUEIO DA TABELA -- SO CHEGA AQUI SE O ATUAL NAO        REBRSV
052700* CONFLITOU COM O PERIODO DA REATIVACAO.                            REBRSV
052800     SET IX-BLOQ UP BY 1.                                        REBRSV
052900* FIM DA TABELA DE BLOQUEIOS SEM CONFLITO -- WS-PODE-RESERVAR       REBRSV
053000* PERMANECE 'S'.                                                    REBRSV
053100     IF IX-BLOQ > QTD-BLOQUEIOS                                  REBRSV
053200        GO TO 4200-EXIT.                                         REBRSV
053300     GO TO 4210-PROXIMO-BLOQUEIO.                                REBRSV
053400 4200-EXIT.                                                      REBRSV
053500     EXIT.                                                       REBRSV
053600                                                                 REBRSV
053700***************************************************************REBRSV
053800* VOLTA A SITUACAO PARA CONFIRMED, GRAVA O NOVO PERIODO E        REBRSV
053900* REGRAVA RESERVA.DAT POR INTEIRO.                               REBRSV
054000***************************************************************REBRSV
054100* TROCA SITUACAO-RESV E O PERIODO NA LINHA DA TABELA -- IMOVEL,     REBRSV
054200* HOSPEDE E QUANTIDADE DE HOSPEDES PERMANECEM COMO ESTAVAM NO       REBRSV
054300* CANCELAMENTO, SO O PERIODO E A SITUACAO MUDAM (CR-2004-0072).     REBRSV
054400 5000-REATIVA-RESERVA.                                           REBRSV
054500     MOVE TAB-REG-RESERVA (WS-SUBSCR-ATUAL) TO REG-RESERVA.     REBRSV
054600* DE 'CANCELLED' PARA 'CONFIRMED', DIRETO NO CAMPO DA COPY         REBRSV
054700* REAPROVEITADO DA LEITURA DA TABELA.                              REBRSV
054800     MOVE 'CONFIRMED' TO SITUACAO-RESV.                          REBRSV
054900* GRAVA O PERIODO NOVO DIGITADO NA TELA-REATIVA -- ATE A VRS 1.3   REBRSV
055000* ESTE PARAGRAFO NAO TOCAVA EM DATA-CHECKIN/DATA-CHECKOUT, SO NA   REBRSV
055100* SITUACAO.                                                        REBRSV
055200     MOVE WS-DATA-CHECKIN-NOVA  TO DATA-CHECKIN.                   REBRSV
055300     MOVE WS-DATA-CHECKOUT-NOVA TO DATA-CHECKOUT.                  REBRSV
055400     MOVE REG-RESERVA TO TAB-REG-RESERVA (WS-SUBSCR-ATUAL).     REBRSV
055500* FECHA A ENTRADA ANTES DE REABRIR O MESMO ARQUIVO FISICO EM        REBRSV
055600* SAIDA -- SEQUENCIAL NAO PERMITE LER E GRAVAR AO MESMO TEMPO NO    REBRSV
055700* MESMO ARQUIVO.                                                    REBRSV
055800     CLOSE ARQ-RESERVA.                                          REBRSV
055900     OPEN OUTPUT ARQ-SAIDA-RESV.                                 REBRSV
056000     SET IX-RESV TO 1.                                           REBRSV
056100* REGRAVA A TABELA INTEIRA, LINHA POR LINHA, INCLUSIVE A QUE FOI    REBRSV
056200* REATIVADA -- MESMO PADRAO DE REGRAVACAO TOTAL DE ALTRSV.CBL E     REBRSV
056300* CANRSV.CBL.                                                       REBRSV
056400 5010-REGRAVA-LINHA.                                             REBRSV
056500     MOVE TAB-REG-RESERVA (IX-RESV) TO REG-SAIDA-RESV.          REBRSV
056600     WRITE REG-SAIDA-RESV.                                       REBRSV
056700* AVANCA PARA A PROXIMA LINHA DA TABELA -- O LACO TERMINA QUANDO    REBRSV
056800* IX-RESV PASSA DE QTD-RESERVAS.                                    REBRSV
056900     SET IX-RESV UP BY 1.                                        REBRSV
057000* FIM DA REGRAVACAO -- TODAS AS LINHAS DA TABELA, INCLUSIVE A       REBRSV
057100* REATIVADA, JA FORAM ESCRITAS EM ARQ-SAIDA-RESV.                   REBRSV
057200     IF IX-RESV > QTD-RESERVAS                                   REBRSV
057300        GO TO 5000-EXIT.                                         REBRSV
057400     GO TO 5010-REGRAVA-LINHA.                                   REBRSV
057500 5000-EXIT.                                                      REBRSV
057600     CLOSE ARQ-SAIDA-RESV.                                       REBRSV
057700     EXIT.                                                       REBRSV
057800                                                                 REBRSV
057900* ADICIONA UMA NOVA LINHA NA TABELA DE IDEMPOTENCIA, NAO ALTERA     REBRSV
058000* NENHUMA EXISTENTE -- CADA CHAMADA BEM SUCEDIDA GANHA SUA PROPRIA  REBRSV
058100* ENTRADA, IGUAL AOS DEMAIS PROGRAMAS DA FAMILIA.                   REBRSV
058200 8000-GRAVA-IDEMPOT.                                             REBRSV
058300     ADD 1 TO QTD-IDEMPOT.                                       REBRSV
058400     SET IX-IDEMPOT TO QTD-IDEMPOT.                              REBRSV
058500     MOVE WS-CHAVE-IDEMPOT TO TAB-CHV-IDEMPOT (IX-IDEMPOT).     REBRSV
058600* TIPO-RESULTADO FIXO EM 'RESERVA ' -- USADO PARA DISTINGUIR ESTE   REBRSV
058700* REGISTRO DE OUTROS TIPOS DE OPERACAO QUE PODEM VIR A COMPARTILHAR REBRSV
058800* O MESMO ARQUIVO DE IDEMPOTENCIA NO FUTURO.                        REBRSV
058900     MOVE 'RESERVA '       TO TAB-TIPO-RESULTADO (IX-IDEMPOT).  REBRSV
059000     MOVE WS-COD-RESERVA   TO TAB-ID-RESULTADO (IX-IDEMPOT).    REBRSV
059100     MOVE 'CONFIRMED'      TO TAB-SITUACAO-RESULT (IX-IDEMPOT). REBRSV
059200* FECHA A ENTRADA PARA REABRIR EM SAIDA -- MESMA TECNICA DE         REBRSV
059300* 5000-REATIVA-RESERVA, AGORA PARA O ARQUIVO DE IDEMPOTENCIA.       REBRSV
059400     CLOSE ARQ-IDEMPOT.                                          REBRSV
059500     OPEN OUTPUT ARQ-SAIDA-IDMP.                                 REBRSV
059600     SET IX-IDEMPOT TO 1.                                        REBRSV
059700* REGRAVA A TABELA DE IDEMPOTENCIA INTEIRA, JA COM A NOVA LINHA     REBRSV
059800* INCLUIDA NO FINAL PELO PARAGRAFO ANTERIOR.                        REBRSV
059900 8010-REGRAVA-LINHA.                                              REBRSV
060000     MOVE TAB-CHV-IDEMPOT (IX-IDEMPOT)      TO CHAVE-IDEMPOT.   REBRSV
060100     MOVE TAB-TIPO-RESULTADO (IX-IDEMPOT)   TO TIPO-RESULTADO.  REBRSV
060200     MOVE TAB-ID-RESULTADO (IX-IDEMPOT)     TO ID-RESULTADO.    REBRSV
060300     MOVE TAB-SITUACAO-RESULT (IX-IDEMPOT)  TO SITUACAO-RESULTADREBRSV
060400-        'O'.                                                   REBRSV
060500     MOVE REG-IDEMPOT TO REG-SAIDA-IDMP.                         REBRSV
060600     WRITE REG-SAIDA-IDMP.                                       REBRSV
060700     SET IX-IDEMPOT UP BY 1.                                     REBRSV
060800     IF IX-IDEMPOT > QTD-IDEMPOT                                 REBRSV
060900        GO TO 8000-EXIT.                                         REBRSV
061000     GO TO 8010-REGRAVA-LINHA.                                   REBRSV
061100 8000-EXIT.                                                      REBRSV
061200     CLOSE ARQ-SAIDA-IDMP.                                       REBRSV
061300     EXIT.                                                       REBRSV
061400                                                                 REBRSV
061500* PONTO UNICO DE SAIDA DO PROGRAMA -- TODOS OS GO TO DE REJEICAO    REBRSV
061600* DO MAINLINE CONVERGEM AQUI, ASSIM COMO O CAMINHO DE SUCESSO.      REBRSV
061700 9999-FIM.                                                       REBRSV
061800     STOP RUN.                                                   REBRSV
